      ******************************************************************
      *                        S H L I R E C . C P Y                 *
      *   SHOPPING-LIST-ITEM RECORD -- ONE LINE PER ITEM ON A USER'S  *
      *   NAMED SHOPPING LIST.  KEYED BY SHL-LIST-ID ASCENDING (THE   *
      *   CONTROL BREAK IN BUD080 IS ON THIS FIELD).                  *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   04/08/94   RWK  REQ-0122   ORIGINAL LAYOUT.                  *
      ******************************************************************
       01  SHOPPING-ITEM-RECORD.
      *                       --- KEY FIELDS ---
           05  SHL-LIST-ID                 PIC 9(06).
           05  SHL-USER-ID                 PIC 9(06).
           05  SHL-CATEGORY-ID              PIC 9(06).
      *                       --- DESCRIPTIVE FIELDS ---
           05  SHL-LIST-NAME                PIC X(30).
           05  SHL-ITEM-NAME                PIC X(30).
      *                       --- AMOUNT FIELDS ---
           05  SHL-EST-PRICE                PIC S9(5)V99.
           05  SHL-QTY                     PIC 9(03).
      *                       --- PAD TO STANDARD 97-BYTE RECORD ---
           05  FILLER                      PIC X(09).
