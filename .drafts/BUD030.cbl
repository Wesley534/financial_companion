       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD030.
       AUTHOR.              R W KOVACS.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        04/20/94.
       DATE-COMPILED.       04/27/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD030 -- TRANSACTION POSTING ENGINE.                      *
      * READS A BATCH OF CREATE/UPDATE/DELETE TRANSACTION REQUESTS, *
      * VALIDATES EACH AGAINST THE CATEGORY AND BUDGET MASTERS, AND *
      * APPLIES IT TO AN IN-MEMORY COPY OF THE TRANSACTION MASTER.  *
      * THE MASTER IS RE-SORTED BY CATEGORY-ID AND REWRITTEN AT     *
      * CLOSE SO BUD020 CAN CONTROL-BREAK ON IT NEXT JOB STEP.      *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   04/20/94   RWK  REQ-0126   ORIGINAL PROGRAM.               *
      *   09/02/98   LDP  REQ-0447   Y2K -- TRN-DATE/CAT-MONTH NOW   *
      *                              CARRY A 4-DIGIT YEAR.           *
      *   04/14/99   TMB  REQ-0470   ADDED RECLASSIFY (UPDATE TO A   *
      *                              NEW CATEGORY) SUPPORT AND THE   *
      *                              POST-APPLY BUBBLE-SORT PASS.    *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT TRNREQ
                    ASSIGN TO TRNREQ
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT TRNFILE
                    ASSIGN TO TRNFILE
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

           SELECT PRTOUTERR
                    ASSIGN TO DMYOUTER
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  TRNREQ
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 85 CHARACTERS
           DATA RECORD IS TRANSACTION-RECORD.
           COPY TRNSREC.

       FD  TRNFILE
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 78 CHARACTERS
           DATA RECORD IS OUT-TRANSACTION-RECORD.

       01  OUT-TRANSACTION-RECORD.
           05  OT-ID                   PIC 9(08).
           05  OT-USER-ID              PIC 9(06).
           05  OT-CATEGORY-ID          PIC 9(06).
           05  OT-DATE                 PIC 9(08).
           05  OT-AMOUNT               PIC S9(7)V99.
           05  OT-DESC                 PIC X(40).
           05  OT-RECURRING-FLAG       PIC X(01).

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       FD  PRTOUTERR
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE-ERR.

       01  PRTLINE-ERR                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
           05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  TRN-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  CAT-FOUND-SW            PIC X(03)   VALUE 'NO'.
           05  NEWCAT-FOUND-SW         PIC X(03)   VALUE 'NO'.
           05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
           05  TRN-FOUND-SW            PIC X(03)   VALUE 'NO'.
           05  SWAPPED-SW              PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
           05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  TRN-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  W-LAST-SUB              PIC 9(04)   VALUE ZERO COMP.
           05  W-HOLD-SUB              PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

       01  W-TRN-MONTH-AREA.
           05  W-TRN-MONTH             PIC X(07).
           05  W-TRN-MONTH-BRK  REDEFINES W-TRN-MONTH.
               10  W-TRN-MONTH-YYYY     PIC X(04).
               10  W-TRN-MONTH-DASH     PIC X(01).
               10  W-TRN-MONTH-MM       PIC X(02).

      * IN-MEMORY CATEGORY LOOKUP TABLE (LOADED AT 1100)
       01  T-CAT-TABLE.
           05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 1800 TIMES.
               10  T-CAT-ID             PIC 9(06).
               10  T-CAT-USER-ID        PIC 9(06).
               10  T-CAT-MONTH          PIC X(07).
           05  FILLER                  PIC X(01).

      * IN-MEMORY BUDGET-EXISTS TABLE (LOADED AT 1200)
       01  T-BUDGET-TABLE.
           05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
           05  T-BUDGET-ENTRY OCCURS 300 TIMES.
               10  T-BUD-USER-ID        PIC 9(06).
               10  T-BUD-MONTH          PIC X(07).
           05  FILLER                  PIC X(01).

      * IN-MEMORY TRANSACTION MASTER (LOADED 1300, RESORTED AND
      * REWRITTEN AT CLOSE)
       01  T-TRN-TABLE.
           05  T-TRN-COUNT             PIC 9(04)   VALUE ZERO COMP.
           05  T-TRN-ENTRY OCCURS 3000 TIMES.
               10  T-TRN-ID             PIC 9(08).
               10  T-TRN-USER-ID        PIC 9(06).
               10  T-TRN-CATEGORY-ID    PIC 9(06).
               10  T-TRN-DATE           PIC 9(08).
               10  T-TRN-AMOUNT         PIC S9(7)V99.
               10  T-TRN-DESC           PIC X(40).
               10  T-TRN-RECURRING      PIC X(01).
           05  FILLER                  PIC X(01).

      * ONE-ENTRY SWAP AREA FOR THE BUBBLE SORT AT 3100
       01  W-SWAP-ENTRY.
           05  W-SWAP-ID               PIC 9(08).
           05  W-SWAP-USER-ID          PIC 9(06).
           05  W-SWAP-CATEGORY-ID      PIC 9(06).
           05  W-SWAP-DATE             PIC 9(08).
           05  W-SWAP-AMOUNT           PIC S9(7)V99.
           05  W-SWAP-DESC             PIC X(40).
           05  W-SWAP-RECURRING        PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(36)   VALUE SPACES.
           05  FILLER                  PIC X(28)   VALUE
               'SMARTBUDGET SETUP PROCESSOR'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD030'.
           05  FILLER                  PIC X(51)   VALUE SPACES.
           05  FILLER                  PIC X(21)   VALUE
               'TRANSACTION POSTING'.
           05  FILLER                  PIC X(54)   VALUE SPACES.

       01  REPORT-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'POSTED REQUESTS'.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(02)   VALUE 'ID'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(03)   VALUE 'CAT'.
           05  FILLER                  PIC X(07)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'ACTION'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'AMOUNT'.

       01  DETAIL-LINE.
           05  O-TRN-ID                PIC 9(08).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-TRN-USER-ID           PIC 9(06).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  O-TRN-CAT-ID            PIC 9(06).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  O-TRN-ACTION            PIC X(01).
           05  FILLER                  PIC X(09)   VALUE SPACES.
           05  O-TRN-AMOUNT            PIC Z,ZZZ,ZZ9.99-.

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(14)   VALUE
               'TOTAL ACCEPTED'.
           05  O-VALID-CTR             PIC Z,ZZ9.
           05  FILLER                  PIC X(111)  VALUE SPACES.

       01  ERROR-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'REJECTED POSTS '.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  ERROR-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(02)   VALUE 'ID'.
           05  FILLER                  PIC X(10)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'ERROR DESCRIPTION'.
           05  FILLER                  PIC X(100)  VALUE SPACES.

       01  ERROR-RECORD.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-ERR-TRN-ID            PIC 9(08).
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-ERR-MSG               PIC X(60).
           05  FILLER                  PIC X(57)   VALUE SPACES.

       01  ERROR-TOTAL.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL ERRORS '.
           05  O-ERR-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(113)  VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD030.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-CATEGORY-TABLE.
           PERFORM 1200-LOAD-BUDGET-TABLE.
           PERFORM 1300-LOAD-TRN-TABLE.

           OPEN INPUT TRNREQ.
           OPEN OUTPUT PRTOUT.
           OPEN OUTPUT PRTOUTERR.

           PERFORM 9000-READ.
           PERFORM 9100-ERR-HEADING.
           PERFORM 9900-HEADING.

       1100-LOAD-CATEGORY-TABLE.
           OPEN INPUT CATMAST.
           MOVE ZERO TO T-CAT-COUNT.
           MOVE 'NO' TO CAT-EOF-SW.
           PERFORM 1110-READ-CATEGORY.
           PERFORM 1120-BUILD-CAT-ENTRY
               UNTIL CAT-EOF-SW = 'YES'.
           CLOSE CATMAST.

       1110-READ-CATEGORY.
           READ CATMAST
               AT END
                   MOVE 'YES' TO CAT-EOF-SW.

       1120-BUILD-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO CAT-SUB.
           MOVE CAT-ID        TO T-CAT-ID(CAT-SUB).
           MOVE CAT-USER-ID   TO T-CAT-USER-ID(CAT-SUB).
           MOVE CAT-MONTH     TO T-CAT-MONTH(CAT-SUB).
           PERFORM 1110-READ-CATEGORY.

       1200-LOAD-BUDGET-TABLE.
           OPEN INPUT BUDMAST.
           MOVE ZERO TO T-BUDGET-COUNT.
           MOVE 'NO' TO BUD-EOF-SW.
           PERFORM 1210-READ-BUDGET.
           PERFORM 1220-BUILD-BUDGET-ENTRY
               UNTIL BUD-EOF-SW = 'YES'.
           CLOSE BUDMAST.

       1210-READ-BUDGET.
           READ BUDMAST
               AT END
                   MOVE 'YES' TO BUD-EOF-SW.

       1220-BUILD-BUDGET-ENTRY.
           ADD 1 TO T-BUDGET-COUNT.
           MOVE T-BUDGET-COUNT TO BUD-SUB.
           MOVE BUD-USER-ID TO T-BUD-USER-ID(BUD-SUB).
           MOVE BUD-MONTH   TO T-BUD-MONTH(BUD-SUB).
           PERFORM 1210-READ-BUDGET.

       1300-LOAD-TRN-TABLE.
           OPEN INPUT TRNFILE.
           MOVE ZERO TO T-TRN-COUNT.
           MOVE 'NO' TO TRN-EOF-SW.
           PERFORM 1310-READ-TRN.
           PERFORM 1320-BUILD-TRN-ENTRY
               UNTIL TRN-EOF-SW = 'YES'.
           CLOSE TRNFILE.

       1310-READ-TRN.
           READ TRNFILE
               AT END
                   MOVE 'YES' TO TRN-EOF-SW.

       1320-BUILD-TRN-ENTRY.
           ADD 1 TO T-TRN-COUNT.
           MOVE T-TRN-COUNT TO TRN-SUB.
           MOVE OT-ID              TO T-TRN-ID(TRN-SUB).
           MOVE OT-USER-ID         TO T-TRN-USER-ID(TRN-SUB).
           MOVE OT-CATEGORY-ID     TO T-TRN-CATEGORY-ID(TRN-SUB).
           MOVE OT-DATE            TO T-TRN-DATE(TRN-SUB).
           MOVE OT-AMOUNT          TO T-TRN-AMOUNT(TRN-SUB).
           MOVE OT-DESC            TO T-TRN-DESC(TRN-SUB).
           MOVE OT-RECURRING-FLAG  TO T-TRN-RECURRING(TRN-SUB).
           PERFORM 1310-READ-TRN.

       2000-MAINLINE.
           PERFORM 2100-VALIDATE-TRANS THRU 2100-EXIT.

           IF ERR-SWITCH = 'YES'
               PERFORM 2600-ERROR-PRT
           ELSE
               PERFORM 2200-APPLY-C-U-D
               PERFORM 2950-OUTPUT-VALID
           END-IF.

           PERFORM 9000-READ.

       2100-VALIDATE-TRANS.
           MOVE 'YES' TO ERR-SWITCH.

           MOVE TRN-DATE-YYYY TO W-TRN-MONTH-YYYY.
           MOVE '-'           TO W-TRN-MONTH-DASH.
           MOVE TRN-DATE-MM   TO W-TRN-MONTH-MM.

           PERFORM 2110-FIND-CAT-FOR-VALIDATE.
           IF CAT-FOUND-SW NOT = 'YES'
               MOVE 'CATEGORY DOES NOT EXIST FOR THIS USER.'
                   TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           PERFORM 2120-FIND-BUDGET-FOR-VALIDATE.
           IF BUDGET-FOUND-SW NOT = 'YES'
               MOVE 'NO BUDGET FOR USER/MONTH.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF NOT TRN-IS-CREATE AND NOT TRN-IS-UPDATE
                   AND NOT TRN-IS-DELETE
               MOVE 'ACTION MUST BE C, U OR D.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF TRN-IS-UPDATE OR TRN-IS-DELETE
               PERFORM 2130-FIND-TRN-FOR-VALIDATE
               IF TRN-FOUND-SW NOT = 'YES'
                   MOVE 'TRANSACTION NOT ON FILE.' TO O-ERR-MSG
                   GO TO 2100-EXIT
               END-IF
           END-IF.

           IF TRN-IS-UPDATE AND TRN-NEW-CAT-ID NOT = ZERO
                   AND TRN-NEW-CAT-ID NOT = TRN-CATEGORY-ID
               PERFORM 2140-FIND-NEWCAT-FOR-VALIDATE
               IF NEWCAT-FOUND-SW NOT = 'YES'
                   MOVE 'NEW CATEGORY DOES NOT EXIST FOR USER.'
                       TO O-ERR-MSG
                   GO TO 2100-EXIT
               END-IF
           END-IF.

           MOVE 'NO' TO ERR-SWITCH.

       2100-EXIT.
           EXIT.

       2110-FIND-CAT-FOR-VALIDATE.
           MOVE 'NO' TO CAT-FOUND-SW.
           MOVE 1 TO CAT-SUB.
           PERFORM 2111-SCAN-CAT
               UNTIL CAT-SUB > T-CAT-COUNT OR CAT-FOUND-SW = 'YES'.

       2111-SCAN-CAT.
           IF T-CAT-ID(CAT-SUB) = TRN-CATEGORY-ID
                   AND T-CAT-USER-ID(CAT-SUB) = TRN-USER-ID
               MOVE 'YES' TO CAT-FOUND-SW
           ELSE
               ADD 1 TO CAT-SUB
           END-IF.

       2120-FIND-BUDGET-FOR-VALIDATE.
           MOVE 'NO' TO BUDGET-FOUND-SW.
           MOVE 1 TO BUD-SUB.
           PERFORM 2121-SCAN-BUDGET
               UNTIL BUD-SUB > T-BUDGET-COUNT
                   OR BUDGET-FOUND-SW = 'YES'.

       2121-SCAN-BUDGET.
           IF T-BUD-USER-ID(BUD-SUB) = TRN-USER-ID
                   AND T-BUD-MONTH(BUD-SUB) = W-TRN-MONTH
               MOVE 'YES' TO BUDGET-FOUND-SW
           ELSE
               ADD 1 TO BUD-SUB
           END-IF.

       2130-FIND-TRN-FOR-VALIDATE.
           MOVE 'NO' TO TRN-FOUND-SW.
           MOVE 1 TO TRN-SUB.
           PERFORM 2131-SCAN-TRN
               UNTIL TRN-SUB > T-TRN-COUNT OR TRN-FOUND-SW = 'YES'.

       2131-SCAN-TRN.
           IF T-TRN-ID(TRN-SUB) = TRN-ID
               MOVE 'YES' TO TRN-FOUND-SW
           ELSE
               ADD 1 TO TRN-SUB
           END-IF.

       2140-FIND-NEWCAT-FOR-VALIDATE.
           MOVE 'NO' TO NEWCAT-FOUND-SW.
           MOVE 1 TO CAT-SUB.
           PERFORM 2141-SCAN-NEWCAT
               UNTIL CAT-SUB > T-CAT-COUNT OR NEWCAT-FOUND-SW = 'YES'.

       2141-SCAN-NEWCAT.
           IF T-CAT-ID(CAT-SUB) = TRN-NEW-CAT-ID
                   AND T-CAT-USER-ID(CAT-SUB) = TRN-USER-ID
               MOVE 'YES' TO NEWCAT-FOUND-SW
           ELSE
               ADD 1 TO CAT-SUB
           END-IF.

       2200-APPLY-C-U-D.
           EVALUATE TRUE
               WHEN TRN-IS-CREATE
                   PERFORM 2210-CREATE-TRANS
               WHEN TRN-IS-UPDATE
                   PERFORM 2220-UPDATE-TRANS
               WHEN TRN-IS-DELETE
                   PERFORM 2230-DELETE-TRANS
           END-EVALUATE.

       2210-CREATE-TRANS.
           ADD 1 TO T-TRN-COUNT.
           MOVE T-TRN-COUNT TO TRN-SUB.
           MOVE TRN-ID              TO T-TRN-ID(TRN-SUB).
           MOVE TRN-USER-ID         TO T-TRN-USER-ID(TRN-SUB).
           MOVE TRN-CATEGORY-ID     TO T-TRN-CATEGORY-ID(TRN-SUB).
           MOVE TRN-DATE            TO T-TRN-DATE(TRN-SUB).
           MOVE TRN-AMOUNT          TO T-TRN-AMOUNT(TRN-SUB).
           MOVE TRN-DESC            TO T-TRN-DESC(TRN-SUB).
           MOVE TRN-RECURRING-FLAG  TO T-TRN-RECURRING(TRN-SUB).

       2220-UPDATE-TRANS.
           MOVE TRN-DATE            TO T-TRN-DATE(TRN-SUB).
           MOVE TRN-AMOUNT          TO T-TRN-AMOUNT(TRN-SUB).
           MOVE TRN-DESC            TO T-TRN-DESC(TRN-SUB).
           MOVE TRN-RECURRING-FLAG  TO T-TRN-RECURRING(TRN-SUB).

           IF TRN-NEW-CAT-ID NOT = ZERO
                   AND TRN-NEW-CAT-ID NOT = TRN-CATEGORY-ID
               MOVE TRN-NEW-CAT-ID TO T-TRN-CATEGORY-ID(TRN-SUB)
           END-IF.

       2230-DELETE-TRANS.
           MOVE TRN-SUB TO W-HOLD-SUB.
           PERFORM 2231-SHIFT-TRN-DOWN
               UNTIL W-HOLD-SUB = T-TRN-COUNT OR W-HOLD-SUB > T-TRN-COUNT.
           SUBTRACT 1 FROM T-TRN-COUNT.

       2231-SHIFT-TRN-DOWN.
           MOVE T-TRN-ENTRY(W-HOLD-SUB + 1) TO T-TRN-ENTRY(W-HOLD-SUB).
           ADD 1 TO W-HOLD-SUB.

       2600-ERROR-PRT.
           MOVE TRN-ID TO O-ERR-TRN-ID.

           WRITE PRTLINE-ERR
               FROM ERROR-RECORD
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9100-ERR-HEADING.

           ADD 1 TO C-ERR-CTR.

       2950-OUTPUT-VALID.
           MOVE TRN-ID          TO O-TRN-ID.
           MOVE TRN-USER-ID     TO O-TRN-USER-ID.
           MOVE TRN-CATEGORY-ID TO O-TRN-CAT-ID.
           MOVE TRN-ACTION      TO O-TRN-ACTION.
           MOVE TRN-AMOUNT      TO O-TRN-AMOUNT.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD 1 TO C-VALID-CTR.

       3000-CLOSING.
           PERFORM 3100-SORT-TRN-TABLE.
           PERFORM 3200-REWRITE-TRN-MASTER.
           PERFORM 3900-GRAND-TOTAL.
           PERFORM 3950-ERROR-TOTAL.

           CLOSE TRNREQ.
           CLOSE PRTOUT.
           CLOSE PRTOUTERR.

       3100-SORT-TRN-TABLE.
           MOVE 'YES' TO SWAPPED-SW.
           PERFORM 3110-BUBBLE-PASS
               UNTIL SWAPPED-SW = 'NO'.

       3110-BUBBLE-PASS.
           MOVE 'NO' TO SWAPPED-SW.
           COMPUTE W-LAST-SUB = T-TRN-COUNT - 1.
           MOVE 1 TO TRN-SUB.
           PERFORM 3120-COMPARE-SWAP
               UNTIL TRN-SUB > W-LAST-SUB.

       3120-COMPARE-SWAP.
           IF T-TRN-CATEGORY-ID(TRN-SUB) > T-TRN-CATEGORY-ID(TRN-SUB + 1)
               PERFORM 3130-SWAP-ENTRIES
               MOVE 'YES' TO SWAPPED-SW
           END-IF.
           ADD 1 TO TRN-SUB.

       3130-SWAP-ENTRIES.
           MOVE T-TRN-ID(TRN-SUB)          TO W-SWAP-ID.
           MOVE T-TRN-USER-ID(TRN-SUB)     TO W-SWAP-USER-ID.
           MOVE T-TRN-CATEGORY-ID(TRN-SUB) TO W-SWAP-CATEGORY-ID.
           MOVE T-TRN-DATE(TRN-SUB)        TO W-SWAP-DATE.
           MOVE T-TRN-AMOUNT(TRN-SUB)      TO W-SWAP-AMOUNT.
           MOVE T-TRN-DESC(TRN-SUB)        TO W-SWAP-DESC.
           MOVE T-TRN-RECURRING(TRN-SUB)   TO W-SWAP-RECURRING.

           MOVE T-TRN-ENTRY(TRN-SUB + 1) TO T-TRN-ENTRY(TRN-SUB).

           MOVE W-SWAP-ID             TO T-TRN-ID(TRN-SUB + 1).
           MOVE W-SWAP-USER-ID        TO T-TRN-USER-ID(TRN-SUB + 1).
           MOVE W-SWAP-CATEGORY-ID    TO T-TRN-CATEGORY-ID(TRN-SUB + 1).
           MOVE W-SWAP-DATE           TO T-TRN-DATE(TRN-SUB + 1).
           MOVE W-SWAP-AMOUNT         TO T-TRN-AMOUNT(TRN-SUB + 1).
           MOVE W-SWAP-DESC           TO T-TRN-DESC(TRN-SUB + 1).
           MOVE W-SWAP-RECURRING      TO T-TRN-RECURRING(TRN-SUB + 1).

       3200-REWRITE-TRN-MASTER.
           OPEN OUTPUT TRNFILE.
           MOVE 1 TO TRN-SUB.
           PERFORM 3210-WRITE-ONE-TRN
               UNTIL TRN-SUB > T-TRN-COUNT.
           CLOSE TRNFILE.

       3210-WRITE-ONE-TRN.
           MOVE T-TRN-ID(TRN-SUB)          TO OT-ID.
           MOVE T-TRN-USER-ID(TRN-SUB)     TO OT-USER-ID.
           MOVE T-TRN-CATEGORY-ID(TRN-SUB) TO OT-CATEGORY-ID.
           MOVE T-TRN-DATE(TRN-SUB)        TO OT-DATE.
           MOVE T-TRN-AMOUNT(TRN-SUB)      TO OT-AMOUNT.
           MOVE T-TRN-DESC(TRN-SUB)        TO OT-DESC.
           MOVE T-TRN-RECURRING(TRN-SUB)   TO OT-RECURRING-FLAG.

           WRITE OUT-TRANSACTION-RECORD.

           ADD 1 TO TRN-SUB.

       3900-GRAND-TOTAL.
           MOVE C-VALID-CTR TO O-VALID-CTR.

           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

       3950-ERROR-TOTAL.
           MOVE C-ERR-CTR TO O-ERR-CTR.

           WRITE PRTLINE-ERR
               FROM ERROR-TOTAL
                   AFTER ADVANCING 3 LINES.

       9000-READ.
           READ TRNREQ
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9100-ERR-HEADING.
           ADD 1 TO C-ERR-PCTR.
           MOVE C-ERR-PCTR TO O-PCTR.

           WRITE PRTLINE-ERR
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE-ERR
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-LINE
                   AFTER ADVANCING 2 LINES.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM REPORT-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
