      ******************************************************************
      *                        C A T G R E C . C P Y                 *
      *   CATEGORY MASTER RECORD -- ONE ENTRY PER USER/MONTH/CATEGORY *
      *   KEYED BY CAT-USER-ID / CAT-MONTH / CAT-ID ASCENDING.        *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   03/18/94   RWK  REQ-0119   ORIGINAL LAYOUT.                  *
      *   06/02/97   TMB  REQ-0302   ADDED CAT-TYPE 88-LEVELS FOR THE  *
      *                              NEED/WANT/SAVINGS SPLIT.          *
      *   09/02/98   LDP  REQ-0447   ADDED ICON/COLOR DISPLAY BYTES -- *
      *                              PRESENTATION ONLY, NOT USED IN    *
      *                              ANY CALCULATION.                  *
      ******************************************************************
       01  CATEGORY-RECORD.
      *                       --- KEY FIELDS ---
           05  CAT-ID                      PIC 9(06).
           05  CAT-USER-ID                 PIC 9(06).
           05  CAT-MONTH                   PIC X(07).
           05  CAT-MONTH-BRK  REDEFINES CAT-MONTH.
               10  CAT-MONTH-YYYY           PIC X(04).
               10  CAT-MONTH-DASH           PIC X(01).
               10  CAT-MONTH-MM             PIC X(02).
      *                       --- DESCRIPTIVE FIELDS ---
           05  CAT-NAME                    PIC X(30).
           05  CAT-TYPE                    PIC X(07).
               88  CAT-IS-NEED                   VALUE 'NEED'.
               88  CAT-IS-WANT                   VALUE 'WANT'.
               88  CAT-IS-SAVINGS                VALUE 'SAVINGS'.
      *                       --- AMOUNT FIELDS ---
           05  CAT-PLANNED                 PIC S9(7)V99.
           05  CAT-ACTUAL                  PIC S9(7)V99.
      *                       --- PRESENTATION-ONLY FIELDS ---
      *                       NOT USED BY ANY PARAGRAPH IN THIS SYSTEM
           05  CAT-ICON                    PIC X(12).
           05  CAT-COLOR                   PIC X(07).
