      ******************************************************************
      *                        G O A L R E C . C P Y                 *
      *   SAVINGS-GOAL RECORD -- ONE ENTRY PER USER PER NAMED GOAL.   *
      *   KEYED BY GOAL-ID ASCENDING.                                 *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   04/01/94   RWK  REQ-0121   ORIGINAL LAYOUT.                  *
      *   06/02/97   TMB  REQ-0302   ADDED GOAL-MONTHLY FOR THE        *
      *                              SUGGESTED-CONTRIBUTION FEATURE.   *
      ******************************************************************
       01  GOAL-RECORD.
      *                       --- KEY FIELDS ---
           05  GOAL-ID                     PIC 9(06).
           05  GOAL-USER-ID                PIC 9(06).
      *                       --- DESCRIPTIVE FIELDS ---
           05  GOAL-NAME                   PIC X(30).
      *                       --- AMOUNT FIELDS ---
           05  GOAL-TARGET                 PIC S9(7)V99.
           05  GOAL-SAVED                  PIC S9(7)V99.
           05  GOAL-MONTHLY                PIC S9(7)V99.
      *                       --- PAD TO STANDARD 75-BYTE RECORD ---
           05  FILLER                      PIC X(06).
