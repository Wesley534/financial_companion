      ******************************************************************
      *                        U S E R R E C . C P Y                 *
      *   USER MASTER RECORD LAYOUT -- ONE ENTRY PER SMARTBUDGET USER *
      *   COPY INTO THE FD FOR USER-MASTER WHEREVER THE FILE IS OPEN. *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   03/11/94   RWK  REQ-0118   ORIGINAL LAYOUT - CARVED OUT OF   *
      *                              THE OLD FLAT CUSTOMER-PROFILE REC *
      *   09/02/98   LDP  REQ-0447   ADDED AI-INSIGHTS-FLAG FOR THE    *
      *                              NEW INSIGHTS SUBSYSTEM            *
      ******************************************************************
       01  USER-RECORD.
      *                       --- KEY FIELD ---
           05  USER-ID                     PIC 9(06).
      *                       --- PROFILE FIELDS ---
           05  USER-NAME                   PIC X(30).
           05  USER-CURRENCY               PIC X(03).
               88  USR-CCY-IS-USD               VALUE 'USD'.
      *                       --- SWITCH BYTES (Y/N ONLY) ---
           05  SETUP-COMPLETE-FLAG         PIC X(01).
               88  USR-SETUP-DONE                VALUE 'Y'.
               88  USR-SETUP-NOT-DONE            VALUE 'N'.
           05  AUTO-CAT-FLAG               PIC X(01).
               88  USR-AUTO-CAT-ON               VALUE 'Y'.
           05  STRICT-MODE-FLAG            PIC X(01).
               88  USR-STRICT-ON                 VALUE 'Y'.
           05  AI-INSIGHTS-FLAG            PIC X(01).
               88  USR-AI-INSIGHTS-ON            VALUE 'Y'.
      *                       --- PAD TO STANDARD 44-BYTE RECORD ---
           05  FILLER                      PIC X(01).
