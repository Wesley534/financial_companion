       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD070.
       AUTHOR.              A M LINDQUIST.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        05/22/94.
       DATE-COMPILED.       05/24/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD070 -- SAVINGS-GOAL PROGRESS LISTING.                    *
      * READS GOALMAST AND PRINTS, FOR EVERY GOAL ON FILE, THE       *
      * PERCENT OF TARGET SAVED SO FAR -- CAPPED AT 100.00% AND      *
      * GUARDED AGAINST A ZERO OR NEGATIVE TARGET.  GOAL-SAVED/      *
      * GOAL-TARGET ARE NOT CHANGED; PROGRESS IS COMPUTED FRESH EACH *
      * RUN FOR DISPLAY ONLY.                                       *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   05/22/94   AML  REQ-0142   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- COMPANY-TITLE DATE LINE  *
      *                              NOW CARRIES A 4-DIGIT YEAR.     *
      *   02/19/99   TMB  REQ-0486   PROGRESS NO LONGER ALLOWED TO   *
      *                              PRINT OVER 100.00% -- CAPPED AT *
      *                              2200-CALC-PROGRESS.             *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT GOALMAST
                    ASSIGN TO GOALMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  GOALMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 75 CHARACTERS
           DATA RECORD IS GOAL-RECORD.
           COPY GOALREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-GOAL-CTR              PIC 9(04)   VALUE ZERO COMP.
           05  C-COMPLETE-CTR          PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

      * ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
      * AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS EDITED
      * INTO THE HEADING LINE
       01  I-DATE-BRK  REDEFINES I-DATE.
           05  I-DATE-ALPHA            PIC X(08).
           05  FILLER                  PIC X(01).

       01  W-PROGRESS-CALC.
           05  W-PROGRESS              PIC 9(03)V99 VALUE ZERO.
           05  W-RAW-PROGRESS          PIC 9(05)V99 VALUE ZERO.
           05  FILLER                  PIC X(01).

      * 88-LEVEL BELOW LETS 2000-MAINLINE TEST "GOAL MET" WITHOUT
      * A LITERAL COMPARE AGAINST THE EDITED PROGRESS FIELD
       01  W-TARGET-TEST  REDEFINES W-PROGRESS-CALC.
           05  W-T-PROGRESS            PIC 9(03)V99.
               88  PROGRESS-IS-COMPLETE      VALUE 100.00.
           05  W-T-RAW-PROGRESS        PIC 9(05)V99.
           05  FILLER                  PIC X(01).

       01  W-TARGET-EDIT.
           05  W-TARGET-AMT            PIC S9(7)V99 VALUE ZERO.

      * REDEFINES THE WORKING COPY OF GOAL-TARGET AS RAW BYTES
      * SO A CORRUPT (NON-NUMERIC) TARGET IS CAUGHT BEFORE THE
      * DIVIDE IN 2100 RATHER THAN ABENDING THE RUN
       01  W-TARGET-EDIT-BRK  REDEFINES W-TARGET-EDIT.
           05  W-TARGET-BYTES          PIC X(09).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(31)   VALUE SPACES.
           05  FILLER                  PIC X(33)   VALUE
               'SMARTBUDGET GOAL PROGRESS REPORT'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD070'.
           05  FILLER                  PIC X(52)   VALUE SPACES.
           05  FILLER                  PIC X(21)   VALUE
               'GOAL PROGRESS LISTING'.
           05  FILLER                  PIC X(53)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'GOAL'.
           05  FILLER                  PIC X(29)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'TARGET'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(05)   VALUE 'SAVED'.
           05  FILLER                  PIC X(07)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'MONTHLY'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'PROGRESS'.

       01  DETAIL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-GOAL-NAME             PIC X(30).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-GOAL-USER-ID          PIC 9(06).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-GOAL-TARGET           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-GOAL-SAVED            PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-GOAL-MONTHLY          PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-GOAL-PROGRESS         PIC ZZ9.99.
           05  FILLER                  PIC X(01)   VALUE '%'.

       01  FOOTING-LINE-1.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL GOALS:'.
           05  O-F-GOAL-CTR            PIC ZZ9.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(19)   VALUE
               'GOALS AT 100.00%:'.
           05  O-F-COMPLETE-CTR        PIC ZZ9.
           05  FILLER                  PIC X(90)   VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD070.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           IF I-DATE-ALPHA NOT NUMERIC
               MOVE ZERO TO I-DATE
           END-IF.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           OPEN INPUT GOALMAST.
           OPEN OUTPUT PRTOUT.
           PERFORM 9900-HEADING.
           PERFORM 9000-READ.

       2000-MAINLINE.
           PERFORM 2100-CALC-PROGRESS.
           PERFORM 2200-OUTPUT.

           ADD 1 TO C-GOAL-CTR.
           IF PROGRESS-IS-COMPLETE
               ADD 1 TO C-COMPLETE-CTR
           END-IF.

           PERFORM 9000-READ.

       2100-CALC-PROGRESS.
           MOVE GOAL-TARGET TO W-TARGET-AMT.

           IF W-TARGET-BYTES NOT NUMERIC
                   OR GOAL-TARGET NOT GREATER THAN ZERO
               MOVE ZERO TO W-PROGRESS
           ELSE
               COMPUTE W-RAW-PROGRESS ROUNDED =
                   GOAL-SAVED / GOAL-TARGET * 100
               IF W-RAW-PROGRESS > 100.00
                   MOVE 100.00 TO W-PROGRESS
               ELSE
                   MOVE W-RAW-PROGRESS TO W-PROGRESS
               END-IF
           END-IF.

       2200-OUTPUT.
           MOVE GOAL-NAME           TO O-GOAL-NAME.
           MOVE GOAL-USER-ID        TO O-GOAL-USER-ID.
           MOVE GOAL-TARGET         TO O-GOAL-TARGET.
           MOVE GOAL-SAVED          TO O-GOAL-SAVED.
           MOVE GOAL-MONTHLY        TO O-GOAL-MONTHLY.
           MOVE W-PROGRESS          TO O-GOAL-PROGRESS.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

       3000-CLOSING.
           MOVE C-GOAL-CTR          TO O-F-GOAL-CTR.
           MOVE C-COMPLETE-CTR      TO O-F-COMPLETE-CTR.

           WRITE PRTLINE
               FROM FOOTING-LINE-1
                   AFTER ADVANCING 3 LINES.

           CLOSE GOALMAST.
           CLOSE PRTOUT.

       9000-READ.
           READ GOALMAST
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
