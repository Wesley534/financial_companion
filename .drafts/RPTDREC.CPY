      ******************************************************************
      *                        R P T D R E C . C P Y                 *
      *   CATEGORY-SUMMARY DETAIL RECORD -- ONE PER CATEGORY, FOLLOWS *
      *   ITS RPT-HEADER-RECORD ON RPTFILE.  SHARES RPT-REC-TYPE 'D'. *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   04/15/94   RWK  REQ-0123   ORIGINAL LAYOUT.                  *
      ******************************************************************
       01  RPT-DETAIL-RECORD.
      *                       --- RECORD TYPE BYTE ---
           05  RPD-REC-TYPE                PIC X(01).
               88  RPD-IS-DETAIL                   VALUE 'D'.
      *                       --- DESCRIPTIVE FIELDS ---
           05  RPD-CAT-NAME                PIC X(30).
           05  RPD-CAT-TYPE                PIC X(07).
               88  RPD-IS-NEED                    VALUE 'NEED'.
               88  RPD-IS-WANT                    VALUE 'WANT'.
               88  RPD-IS-SAVINGS                  VALUE 'SAVINGS'.
      *                       --- AMOUNT FIELDS ---
           05  RPD-PLANNED                 PIC S9(7)V99.
           05  RPD-ACTUAL                  PIC S9(7)V99.
           05  RPD-VARIANCE                PIC S9(7)V99.
