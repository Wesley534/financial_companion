       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD040.
       AUTHOR.              A M LINDQUIST.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        05/02/94.
       DATE-COMPILED.       05/06/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD040 -- MONTH-END SURPLUS/SHORTFALL STATEMENT.            *
      * FOR EACH BUDGET ON BUDMAST (ONE PER USER/MONTH), LISTS EACH  *
      * CATEGORY'S PLANNED/ACTUAL/VARIANCE UNDER A MAJOR BREAK ON    *
      * CATEGORY TYPE -- ALWAYS IN THE FIXED ORDER NEED, WANT, THEN  *
      * SAVINGS -- AND FOOTS WITH THE OVERALL VARIANCE AND COUNTS OF *
      * OVER/UNDERSPENT CATEGORIES.  RUN AFTER BUD020 SO ACTUALS ARE *
      * CURRENT.                                                    *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   05/02/94   AML  REQ-0131   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- BUD-MONTH/CAT-MONTH NOW  *
      *                              CARRY A 4-DIGIT YEAR.           *
      *   06/11/99   TMB  REQ-0478   MAJOR BREAK ON TYPE NO LONGER   *
      *                              RELIES ON SORTED INPUT -- DRIVEN*
      *                              OFF THE FIXED TYPE-TABLE SO THE *
      *                              ORDER IS ALWAYS NEED/WANT/SAVE. *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-BUD-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  TYPE-SUB                PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

       01  W-CUR-TYPE-AREA.
           05  W-CUR-TYPE              PIC X(07).
           05  FILLER                  PIC X(01).

       01  W-TYPE-ACCUM.
           05  W-TYPE-PLANNED          PIC S9(7)V99 VALUE ZERO.
           05  W-TYPE-ACTUAL           PIC S9(7)V99 VALUE ZERO.
           05  W-TYPE-DIFFERENCE       PIC S9(7)V99 VALUE ZERO.
           05  W-VARIANCE              PIC S9(7)V99 VALUE ZERO.

       01  W-BUDGET-ACCUM.
           05  W-TOT-PLANNED           PIC S9(7)V99 VALUE ZERO.
           05  W-TOT-ACTUAL            PIC S9(7)V99 VALUE ZERO.
           05  W-TOT-DIFFERENCE        PIC S9(7)V99 VALUE ZERO.
           05  W-TOT-EXPENSES          PIC S9(7)V99 VALUE ZERO.
           05  W-TOT-SAVED             PIC S9(7)V99 VALUE ZERO.
           05  W-NET-SURPLUS           PIC S9(7)V99 VALUE ZERO.
           05  W-OVERALL-VARIANCE      PIC S9(7)V99 VALUE ZERO.
           05  C-OVER-CTR              PIC 9(04)   VALUE ZERO COMP.
           05  C-UNDER-CTR             PIC 9(04)   VALUE ZERO COMP.

      * FIXED MAJOR-BREAK ORDER -- NEVER RESEQUENCED BY INPUT
       01  TYPE-TABLE-VALUES.
           05  FILLER                  PIC X(07)   VALUE 'NEED   '.
           05  FILLER                  PIC X(07)   VALUE 'WANT   '.
           05  FILLER                  PIC X(07)   VALUE 'SAVINGS'.

       01  TYPE-TABLE  REDEFINES TYPE-TABLE-VALUES.
           05  TYPE-ENTRY OCCURS 3 TIMES
                                       PIC X(07).

      * IN-MEMORY CATEGORY TABLE (LOADED 1100, ALL USERS/MONTHS)
       01  T-CAT-TABLE.
           05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 1800 TIMES.
               10  T-CAT-ID             PIC 9(06).
               10  T-CAT-USER-ID        PIC 9(06).
               10  T-CAT-MONTH          PIC X(07).
               10  T-CAT-NAME           PIC X(30).
               10  T-CAT-TYPE           PIC X(07).
               10  T-CAT-PLANNED        PIC S9(7)V99.
               10  T-CAT-ACTUAL         PIC S9(7)V99.
           05  FILLER                  PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(36)   VALUE SPACES.
           05  FILLER                  PIC X(28)   VALUE
               'SMARTBUDGET SETUP PROCESSOR'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD040'.
           05  FILLER                  PIC X(51)   VALUE SPACES.
           05  FILLER                  PIC X(24)   VALUE
               'MONTH-END STATEMENT'.
           05  FILLER                  PIC X(51)   VALUE SPACES.

       01  HEADING-LINE-1.
           05  FILLER                  PIC X(05)   VALUE 'USER:'.
           05  O-H-USER-ID             PIC 9(06).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'MONTH:'.
           05  O-H-MONTH               PIC X(07).
           05  FILLER                  PIC X(95)   VALUE SPACES.

       01  HEADING-LINE-2.
           05  FILLER                  PIC X(07)   VALUE 'INCOME:'.
           05  O-H-INCOME              PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(14)   VALUE
               'START BALANCE:'.
           05  O-H-START-BAL           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'FREE TO SPEND: '.
           05  O-H-FREE-TO-SPEND       PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(37)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'NAME'.
           05  FILLER                  PIC X(28)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'TYPE'.
           05  FILLER                  PIC X(07)   VALUE SPACES.
           05  FILLER                  PIC X(07)   VALUE 'PLANNED'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'ACTUAL'.
           05  FILLER                  PIC X(07)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'VARIANCE'.

       01  DETAIL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-NAME              PIC X(30).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-TYPE              PIC X(07).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-PLANNED           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-ACTUAL            PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-VARIANCE          PIC Z,ZZZ,ZZ9.99-.

       01  SUBTOTAL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(11)   VALUE
               'SUBTOTAL -'.
           05  O-SUB-TYPE              PIC X(07).
           05  FILLER                  PIC X(18)   VALUE SPACES.
           05  O-SUB-PLANNED           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-SUB-ACTUAL            PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-SUB-DIFFERENCE        PIC Z,ZZZ,ZZ9.99-.

       01  FOOTING-LINE-1.
           05  FILLER                  PIC X(15)   VALUE
               'TOTAL PLANNED:'.
           05  O-F-TOT-PLANNED         PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(14)   VALUE
               'TOTAL ACTUAL:'.
           05  O-F-TOT-ACTUAL          PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(18)   VALUE
               'TOTAL DIFFERENCE:'.
           05  O-F-TOT-DIFFERENCE      PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(33)   VALUE SPACES.

       01  FOOTING-LINE-2.
           05  FILLER                  PIC X(16)   VALUE
               'TOTAL EXPENSES:'.
           05  O-F-TOT-EXPENSES        PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL SAVED:'.
           05  O-F-TOT-SAVED           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(13)   VALUE
               'NET SURPLUS:'.
           05  O-F-NET-SURPLUS         PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(34)   VALUE SPACES.

       01  FOOTING-LINE-3.
           05  FILLER                  PIC X(17)   VALUE
               'OVERALL VARIANCE:'.
           05  O-F-OVERALL-VARIANCE    PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(11)   VALUE
               'OVERSPENT:'.
           05  O-F-OVER-CTR            PIC ZZ9.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(12)   VALUE
               'UNDERSPENT:'.
           05  O-F-UNDER-CTR           PIC ZZ9.
           05  FILLER                  PIC X(66)   VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD040.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-CATEGORY-TABLE.

           OPEN INPUT BUDMAST.
           OPEN OUTPUT PRTOUT.
           PERFORM 9000-READ.

       1100-LOAD-CATEGORY-TABLE.
           OPEN INPUT CATMAST.
           MOVE ZERO TO T-CAT-COUNT.
           MOVE 'NO' TO CAT-EOF-SW.
           PERFORM 1110-READ-CATEGORY.
           PERFORM 1120-BUILD-CAT-ENTRY
               UNTIL CAT-EOF-SW = 'YES'.
           CLOSE CATMAST.

       1110-READ-CATEGORY.
           READ CATMAST
               AT END
                   MOVE 'YES' TO CAT-EOF-SW.

       1120-BUILD-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO CAT-SUB.
           MOVE CAT-ID        TO T-CAT-ID(CAT-SUB).
           MOVE CAT-USER-ID   TO T-CAT-USER-ID(CAT-SUB).
           MOVE CAT-MONTH     TO T-CAT-MONTH(CAT-SUB).
           MOVE CAT-NAME      TO T-CAT-NAME(CAT-SUB).
           MOVE CAT-TYPE      TO T-CAT-TYPE(CAT-SUB).
           MOVE CAT-PLANNED   TO T-CAT-PLANNED(CAT-SUB).
           MOVE CAT-ACTUAL    TO T-CAT-ACTUAL(CAT-SUB).
           PERFORM 1110-READ-CATEGORY.

       2000-MAINLINE.
           MOVE ZERO TO W-TOT-PLANNED W-TOT-ACTUAL W-TOT-DIFFERENCE
                        W-TOT-EXPENSES W-TOT-SAVED
                        C-OVER-CTR C-UNDER-CTR.

           PERFORM 9900-HEADING.

           MOVE 1 TO TYPE-SUB.
           PERFORM 2200-TYPE-BREAK
               UNTIL TYPE-SUB > 3.

           PERFORM 3100-FOOTING-TOTALS.

           ADD 1 TO C-BUD-CTR.
           PERFORM 9000-READ.

       2200-TYPE-BREAK.
           MOVE TYPE-ENTRY(TYPE-SUB) TO W-CUR-TYPE.
           MOVE ZERO TO W-TYPE-PLANNED W-TYPE-ACTUAL W-TYPE-DIFFERENCE.

           MOVE 1 TO CAT-SUB.
           PERFORM 2210-SCAN-CATEGORY
               UNTIL CAT-SUB > T-CAT-COUNT.

           MOVE W-CUR-TYPE          TO O-SUB-TYPE.
           MOVE W-TYPE-PLANNED      TO O-SUB-PLANNED.
           MOVE W-TYPE-ACTUAL       TO O-SUB-ACTUAL.
           MOVE W-TYPE-DIFFERENCE   TO O-SUB-DIFFERENCE.

           WRITE PRTLINE
               FROM SUBTOTAL-LINE
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD W-TYPE-PLANNED    TO W-TOT-PLANNED.
           ADD W-TYPE-ACTUAL     TO W-TOT-ACTUAL.
           ADD W-TYPE-DIFFERENCE TO W-TOT-DIFFERENCE.

           IF W-CUR-TYPE = 'SAVINGS'
               ADD W-TYPE-ACTUAL TO W-TOT-SAVED
           ELSE
               ADD W-TYPE-ACTUAL TO W-TOT-EXPENSES
           END-IF.

           ADD 1 TO TYPE-SUB.

       2210-SCAN-CATEGORY.
           IF T-CAT-USER-ID(CAT-SUB) = BUD-USER-ID
                   AND T-CAT-MONTH(CAT-SUB) = BUD-MONTH
                   AND T-CAT-TYPE(CAT-SUB) = W-CUR-TYPE
               PERFORM 2220-DETAIL-LINE
           END-IF.
           ADD 1 TO CAT-SUB.

       2220-DETAIL-LINE.
           COMPUTE W-VARIANCE =
               T-CAT-PLANNED(CAT-SUB) - T-CAT-ACTUAL(CAT-SUB).

           MOVE T-CAT-NAME(CAT-SUB)     TO O-CAT-NAME.
           MOVE T-CAT-TYPE(CAT-SUB)     TO O-CAT-TYPE.
           MOVE T-CAT-PLANNED(CAT-SUB)  TO O-CAT-PLANNED.
           MOVE T-CAT-ACTUAL(CAT-SUB)   TO O-CAT-ACTUAL.
           MOVE W-VARIANCE              TO O-CAT-VARIANCE.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

           IF W-VARIANCE < 0
               ADD 1 TO C-OVER-CTR
           ELSE
               IF W-VARIANCE > 0
                   ADD 1 TO C-UNDER-CTR
               END-IF
           END-IF.

           ADD T-CAT-PLANNED(CAT-SUB) TO W-TYPE-PLANNED.
           ADD T-CAT-ACTUAL(CAT-SUB)  TO W-TYPE-ACTUAL.
           ADD W-VARIANCE             TO W-TYPE-DIFFERENCE.

       3100-FOOTING-TOTALS.
           COMPUTE W-NET-SURPLUS =
               BUD-INCOME - W-TOT-EXPENSES - W-TOT-SAVED.
           COMPUTE W-OVERALL-VARIANCE =
               BUD-INCOME - W-TOT-EXPENSES - BUD-FREE-TO-SPEND.

           MOVE W-TOT-PLANNED        TO O-F-TOT-PLANNED.
           MOVE W-TOT-ACTUAL         TO O-F-TOT-ACTUAL.
           MOVE W-TOT-DIFFERENCE     TO O-F-TOT-DIFFERENCE.

           WRITE PRTLINE
               FROM FOOTING-LINE-1
                   AFTER ADVANCING 3 LINES.

           MOVE W-TOT-EXPENSES       TO O-F-TOT-EXPENSES.
           MOVE W-TOT-SAVED          TO O-F-TOT-SAVED.
           MOVE W-NET-SURPLUS        TO O-F-NET-SURPLUS.

           WRITE PRTLINE
               FROM FOOTING-LINE-2
                   AFTER ADVANCING 1 LINE.

           MOVE W-OVERALL-VARIANCE   TO O-F-OVERALL-VARIANCE.
           MOVE C-OVER-CTR           TO O-F-OVER-CTR.
           MOVE C-UNDER-CTR          TO O-F-UNDER-CTR.

           WRITE PRTLINE
               FROM FOOTING-LINE-3
                   AFTER ADVANCING 1 LINE.

       3000-CLOSING.
           CLOSE BUDMAST.
           CLOSE PRTOUT.

       9000-READ.
           READ BUDMAST
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           MOVE BUD-USER-ID          TO O-H-USER-ID.
           MOVE BUD-MONTH            TO O-H-MONTH.
           MOVE BUD-INCOME           TO O-H-INCOME.
           MOVE BUD-START-BAL        TO O-H-START-BAL.
           MOVE BUD-FREE-TO-SPEND    TO O-H-FREE-TO-SPEND.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM HEADING-LINE-1
                   AFTER ADVANCING 2 LINES.
           WRITE PRTLINE
               FROM HEADING-LINE-2
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
