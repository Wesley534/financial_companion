       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD080.
       AUTHOR.              R W KOVACS.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        05/28/94.
       DATE-COMPILED.       06/02/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD080 -- SHOPPING LIST COSTER / CHECKOUT.                  *
      * SHLFILE IS A PER-RUN EXTRACT OF THE SHOPPING LISTS BEING     *
      * CHECKED OUT THIS CYCLE, SORTED BY LIST-ID ASCENDING, ONE     *
      * RECORD PER ITEM.  THIS PROGRAM CONTROL-BREAKS ON LIST-ID,    *
      * COSTS EACH LIST AS THE SUM OF ESTIMATED PRICE TIMES QUANTITY *
      * OVER ITS ITEMS, APPLIES ANY CHECKOUT OVERRIDE (ACTUAL TOTAL, *
      * DATE) SUPPLIED ON CHKOREQ, AND BUILDS ONE POSTING REQUEST    *
      * PER LIST ON TRNREQ FOR BUD030 TO APPLY AGAINST TRNFILE.      *
      * SHLFILE IS NEVER REWRITTEN -- A COSTED LIST IS CONSIDERED    *
      * CHECKED OUT (DELETED) THE MOMENT ITS POSTING REQUEST IS      *
      * BUILT, SO THE NEXT EXTRACT OF SHLFILE SIMPLY WILL NOT CARRY  *
      * IT FORWARD.                                                 *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   05/28/94   RWK  REQ-0131   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- CHKO-DATE AND TRN-DATE   *
      *                              NOW CARRY A 4-DIGIT YEAR.       *
      *   04/14/99   TMB  REQ-0470   CHECKOUT EXTRACT NOW CARRIES    *
      *                              TRN-ACTION = 'C' FOR THE        *
      *                              REVISED POSTING ENGINE.         *
      *   03/06/00   JRH  REQ-0515   CHKO-ACTUAL-TOTAL REPACKED      *
      *                              COMP-3 TO MATCH HOW THE ONLINE  *
      *                              SYSTEM'S OWN EXTRACT JOB WRITES *
      *                              ITS NUMERIC FIELDS.             *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT SHLFILE
                    ASSIGN TO SHLFILE
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CHKOREQ
                    ASSIGN TO CHKOREQ
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT TRNREQ
                    ASSIGN TO TRNREQ
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

           SELECT PRTOUTERR
                    ASSIGN TO DMYOUTER
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  SHLFILE
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 97 CHARACTERS
           DATA RECORD IS SHOPPING-LIST-ITEM.
           COPY SHLIREC.

       FD  CHKOREQ
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 58 CHARACTERS
           DATA RECORD IS CHECKOUT-REQUEST.

       01  CHECKOUT-REQUEST.
           05  CHKO-LIST-ID            PIC 9(06).
           05  CHKO-USER-ID            PIC 9(06).
           05  CHKO-TOTAL-SW           PIC X(01).
               88  CHKO-TOTAL-SUPPLIED      VALUE 'Y'.
      * PACKED -- THIS RECORD COMES OFF THE ONLINE SYSTEM'S OWN
      * EXTRACT JOB, NOT A HAND-KEYED FILE, SO ITS NUMERIC FIELDS
      * CARRY THE SAME STORAGE THE EXTRACT PROGRAM WRITES THEM IN.
           05  CHKO-ACTUAL-TOTAL       PIC S9(7)V99 COMP-3.
           05  CHKO-DATE-SW            PIC X(01).
               88  CHKO-DATE-SUPPLIED       VALUE 'Y'.
           05  CHKO-DATE               PIC 9(08).
           05  CHKO-DATE-BRK  REDEFINES CHKO-DATE.
               10  CHKO-DATE-ALPHA      PIC X(08).
           05  CHKO-DESC               PIC X(30).
           05  FILLER                  PIC X(01).

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  TRNREQ
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 85 CHARACTERS
           DATA RECORD IS TRANSACTION-RECORD.
           COPY TRNSREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       FD  PRTOUTERR
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE-ERR.

       01  PRTLINE-ERR                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
           05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  CHKO-EOF-SW             PIC X(03)   VALUE 'NO'.
           05  CAT-FOUND-SW            PIC X(03)   VALUE 'NO'.
           05  CHKO-FOUND-SW           PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
           05  C-LIST-CTR              PIC 9(04)   VALUE ZERO COMP.
           05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  C-ITEM-CTR              PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  CHKO-SUB                PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

      * ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
      * AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS USED AS
      * THE DEFAULT CHECKOUT DATE
       01  I-DATE-BRK  REDEFINES I-DATE.
           05  I-DATE-ALPHA            PIC X(08).
           05  FILLER                  PIC X(01).

       77  I-DATE-NUM                  PIC 9(08)   VALUE ZERO.

      * HOLD AREA -- CARRIES THE CLOSING LIST'S KEY AND
      * DESCRIPTIVE FIELDS FORWARD FROM 2100-ACCUM-ITEM INTO THE
      * BREAK PROCESSING IN 9200
       01  H-AREA.
           05  H-LIST-ID               PIC 9(06).
           05  H-USER-ID               PIC 9(06).
           05  H-CATEGORY-ID           PIC 9(06).
           05  H-LIST-NAME             PIC X(30).
           05  FILLER                  PIC X(01).

       01  W-CALC-AREA.
           05  W-ITEM-COST             PIC S9(7)V99 VALUE ZERO.
           05  C-LIST-TOTAL            PIC S9(7)V99 VALUE ZERO.
           05  FILLER                  PIC X(01).

      * IN-MEMORY CATEGORY TABLE (LOADED 1100) -- USED ONLY TO
      * CONFIRM THE LIST'S CATEGORY IS STILL ON FILE BEFORE THE
      * CHECKOUT IS POSTED
       01  T-CAT-TABLE.
           05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 1800 TIMES.
               10  T-CAT-ID             PIC 9(06).
               10  T-CAT-USER-ID        PIC 9(06).
           05  FILLER                  PIC X(01).

      * IN-MEMORY CHECKOUT-REQUEST TABLE (LOADED 1200) -- ONE
      * ENTRY PER LIST BEING CHECKED OUT THIS RUN
       01  T-CHKO-TABLE.
           05  T-CHKO-COUNT            PIC 9(04)   VALUE ZERO COMP.
           05  T-CHKO-ENTRY OCCURS 600 TIMES.
               10  T-CHKO-LIST-ID       PIC 9(06).
               10  T-CHKO-USER-ID       PIC 9(06).
               10  T-CHKO-TOTAL-SW      PIC X(01).
                   88  T-CHKO-TOTAL-SUPPLIED  VALUE 'Y'.
               10  T-CHKO-ACTUAL-TOTAL  PIC S9(7)V99.
               10  T-CHKO-DATE-SW       PIC X(01).
                   88  T-CHKO-DATE-SUPPLIED   VALUE 'Y'.
               10  T-CHKO-DATE          PIC 9(08).
               10  T-CHKO-DESC          PIC X(30).
           05  FILLER                  PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(30)   VALUE SPACES.
           05  FILLER                  PIC X(32)   VALUE
               'SMARTBUDGET SHOPPING CHECKOUT'.
           05  FILLER                  PIC X(45)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD080'.
           05  FILLER                  PIC X(50)   VALUE SPACES.
           05  FILLER                  PIC X(24)   VALUE
               'LIST COST / CHECKOUT RUN'.
           05  FILLER                  PIC X(52)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'LIST'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(09)   VALUE 'LIST NAME'.
           05  FILLER                  PIC X(22)   VALUE SPACES.
           05  FILLER                  PIC X(05)   VALUE 'ITEMS'.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'AMOUNT'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'TRN-ID'.

       01  DETAIL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-LIST-ID               PIC 9(06).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-USER-ID               PIC 9(06).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-LIST-NAME             PIC X(30).
           05  FILLER                  PIC X(02)   VALUE SPACES.
           05  O-ITEM-CTR              PIC ZZ9.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-AMOUNT                PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-TRN-ID                PIC 9(08).

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(15)   VALUE
               'LISTS CHECKED: '.
           05  O-LIST-CTR              PIC Z,ZZ9.
           05  FILLER                  PIC X(110)  VALUE SPACES.

       01  ERROR-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'REJECTED LISTS '.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  ERROR-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'LIST'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'ERROR DESCRIPTION'.
           05  FILLER                  PIC X(100)  VALUE SPACES.

       01  ERROR-RECORD.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-ERR-LIST-ID           PIC 9(06).
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-ERR-MSG               PIC X(60).
           05  FILLER                  PIC X(59)   VALUE SPACES.

       01  ERROR-TOTAL.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL ERRORS '.
           05  O-ERR-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(113)  VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD080.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           IF I-DATE-ALPHA NOT NUMERIC
               MOVE ZERO TO I-DATE
           END-IF.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           COMPUTE I-DATE-NUM = I-YEAR * 10000 + I-MO * 100 + I-DAY.

           PERFORM 1100-LOAD-CATEGORY-TABLE.
           PERFORM 1200-LOAD-CHECKOUT-TABLE.

           OPEN INPUT SHLFILE.
           OPEN OUTPUT TRNREQ.
           OPEN OUTPUT PRTOUT.
           OPEN OUTPUT PRTOUTERR.

           PERFORM 9000-READ.
           IF MORE-RECS = 'YES'
               MOVE SHL-LIST-ID        TO H-LIST-ID
               MOVE SHL-USER-ID        TO H-USER-ID
               MOVE SHL-CATEGORY-ID    TO H-CATEGORY-ID
               MOVE SHL-LIST-NAME      TO H-LIST-NAME
           END-IF.
           PERFORM 9100-ERR-HEADING.
           PERFORM 9900-HEADING.

       1100-LOAD-CATEGORY-TABLE.
           OPEN INPUT CATMAST.
           MOVE ZERO TO T-CAT-COUNT.
           MOVE 'NO' TO CAT-EOF-SW.
           PERFORM 1110-READ-CATEGORY.
           PERFORM 1120-BUILD-CAT-ENTRY
               UNTIL CAT-EOF-SW = 'YES'.
           CLOSE CATMAST.

       1110-READ-CATEGORY.
           READ CATMAST
               AT END
                   MOVE 'YES' TO CAT-EOF-SW.

       1120-BUILD-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO CAT-SUB.
           MOVE CAT-ID          TO T-CAT-ID(CAT-SUB).
           MOVE CAT-USER-ID     TO T-CAT-USER-ID(CAT-SUB).
           PERFORM 1110-READ-CATEGORY.

       1200-LOAD-CHECKOUT-TABLE.
           OPEN INPUT CHKOREQ.
           MOVE ZERO TO T-CHKO-COUNT.
           MOVE 'NO' TO CHKO-EOF-SW.
           PERFORM 1210-READ-CHECKOUT.
           PERFORM 1220-BUILD-CHKO-ENTRY
               UNTIL CHKO-EOF-SW = 'YES'.
           CLOSE CHKOREQ.

       1210-READ-CHECKOUT.
           READ CHKOREQ
               AT END
                   MOVE 'YES' TO CHKO-EOF-SW.

       1220-BUILD-CHKO-ENTRY.
           ADD 1 TO T-CHKO-COUNT.
           MOVE T-CHKO-COUNT TO CHKO-SUB.
           MOVE CHKO-LIST-ID        TO T-CHKO-LIST-ID(CHKO-SUB).
           MOVE CHKO-USER-ID        TO T-CHKO-USER-ID(CHKO-SUB).
           MOVE CHKO-TOTAL-SW       TO T-CHKO-TOTAL-SW(CHKO-SUB).
           MOVE CHKO-ACTUAL-TOTAL   TO T-CHKO-ACTUAL-TOTAL(CHKO-SUB).
           MOVE CHKO-DATE-SW        TO T-CHKO-DATE-SW(CHKO-SUB).
           MOVE CHKO-DATE           TO T-CHKO-DATE(CHKO-SUB).
           MOVE CHKO-DESC           TO T-CHKO-DESC(CHKO-SUB).
           PERFORM 1210-READ-CHECKOUT.

       2000-MAINLINE.
           IF SHL-LIST-ID NOT = H-LIST-ID
               PERFORM 9200-LIST-BREAK
           END-IF.

           PERFORM 2100-ACCUM-ITEM.
           PERFORM 9000-READ.

       2100-ACCUM-ITEM.
           COMPUTE W-ITEM-COST ROUNDED =
               SHL-EST-PRICE * SHL-QTY.
           ADD W-ITEM-COST TO C-LIST-TOTAL.
           ADD 1 TO C-ITEM-CTR.

       2200-VALIDATE-LIST.
           MOVE 'YES' TO ERR-SWITCH.

           IF C-ITEM-CTR = ZERO
               MOVE 'SHOPPING LIST HAS NO ITEMS.' TO O-ERR-MSG
               GO TO 2200-EXIT
           END-IF.

           PERFORM 2210-FIND-CAT-FOR-VALIDATE.
           IF CAT-FOUND-SW NOT = 'YES'
               MOVE 'CATEGORY DOES NOT EXIST FOR THIS USER.'
                   TO O-ERR-MSG
               GO TO 2200-EXIT
           END-IF.

           PERFORM 2230-FIND-CHECKOUT.
           IF CHKO-FOUND-SW NOT = 'YES'
               MOVE 'NO CHECKOUT REQUEST ON FILE FOR THIS LIST.'
                   TO O-ERR-MSG
               GO TO 2200-EXIT
           END-IF.

           MOVE 'NO' TO ERR-SWITCH.

       2200-EXIT.
           EXIT.

       2210-FIND-CAT-FOR-VALIDATE.
           MOVE 'NO' TO CAT-FOUND-SW.
           MOVE 1 TO CAT-SUB.
           PERFORM 2220-SCAN-CAT
               UNTIL CAT-SUB > T-CAT-COUNT OR CAT-FOUND-SW = 'YES'.

       2220-SCAN-CAT.
           IF T-CAT-ID(CAT-SUB) = H-CATEGORY-ID
                   AND T-CAT-USER-ID(CAT-SUB) = H-USER-ID
               MOVE 'YES' TO CAT-FOUND-SW
           ELSE
               ADD 1 TO CAT-SUB
           END-IF.

       2230-FIND-CHECKOUT.
           MOVE 'NO' TO CHKO-FOUND-SW.
           MOVE 1 TO CHKO-SUB.
           PERFORM 2240-SCAN-CHECKOUT
               UNTIL CHKO-SUB > T-CHKO-COUNT OR CHKO-FOUND-SW = 'YES'.

       2240-SCAN-CHECKOUT.
           IF T-CHKO-LIST-ID(CHKO-SUB) = H-LIST-ID
                   AND T-CHKO-USER-ID(CHKO-SUB) = H-USER-ID
               MOVE 'YES' TO CHKO-FOUND-SW
           ELSE
               ADD 1 TO CHKO-SUB
           END-IF.

       2400-BUILD-EXTRACT.
           COMPUTE TRN-ID = 90000000 + H-LIST-ID.
           MOVE H-USER-ID              TO TRN-USER-ID.
           MOVE H-CATEGORY-ID          TO TRN-CATEGORY-ID.

           IF T-CHKO-TOTAL-SUPPLIED(CHKO-SUB)
               MOVE T-CHKO-ACTUAL-TOTAL(CHKO-SUB) TO TRN-AMOUNT
           ELSE
               MOVE C-LIST-TOTAL TO TRN-AMOUNT
           END-IF.

           IF T-CHKO-DATE-SUPPLIED(CHKO-SUB)
               MOVE T-CHKO-DATE(CHKO-SUB) TO TRN-DATE
           ELSE
               MOVE I-DATE-NUM TO TRN-DATE
           END-IF.

           MOVE SPACES TO TRN-DESC.
           STRING T-CHKO-DESC(CHKO-SUB) DELIMITED BY SPACE
                  ' (' DELIMITED BY SIZE
                  H-LIST-NAME DELIMITED BY SPACE
                  ')' DELIMITED BY SIZE
               INTO TRN-DESC.

           MOVE 'N' TO TRN-RECURRING-FLAG.
           MOVE 'C' TO TRN-ACTION.
           MOVE ZERO TO TRN-NEW-CAT-ID.

           WRITE TRANSACTION-RECORD.

       2900-OUTPUT-VALID.
           MOVE H-LIST-ID               TO O-LIST-ID.
           MOVE H-USER-ID               TO O-USER-ID.
           MOVE H-LIST-NAME             TO O-LIST-NAME.
           MOVE C-ITEM-CTR              TO O-ITEM-CTR.
           MOVE TRN-AMOUNT               TO O-AMOUNT.
           MOVE TRN-ID                   TO O-TRN-ID.

           ADD 1 TO C-LIST-CTR.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

       2600-ERROR-PRT.
           MOVE H-LIST-ID               TO O-ERR-LIST-ID.
           ADD 1 TO C-ERR-CTR.

           WRITE PRTLINE-ERR
               FROM ERROR-RECORD
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9100-ERR-HEADING.

       9000-READ.
           READ SHLFILE
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9100-ERR-HEADING.
           ADD 1 TO C-ERR-PCTR.

           WRITE PRTLINE-ERR
               FROM ERROR-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE-ERR
               FROM ERROR-LINE
                   AFTER ADVANCING 2 LINES.

       9200-LIST-BREAK.
           PERFORM 2200-VALIDATE-LIST THRU 2200-EXIT.

           IF ERR-SWITCH = 'YES'
               PERFORM 2600-ERROR-PRT
           ELSE
               PERFORM 2400-BUILD-EXTRACT
               PERFORM 2900-OUTPUT-VALID
           END-IF.

           MOVE ZERO TO C-LIST-TOTAL.
           MOVE ZERO TO C-ITEM-CTR.
           MOVE SHL-LIST-ID             TO H-LIST-ID.
           MOVE SHL-USER-ID             TO H-USER-ID.
           MOVE SHL-CATEGORY-ID         TO H-CATEGORY-ID.
           MOVE SHL-LIST-NAME           TO H-LIST-NAME.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.

       3000-CLOSING.
           PERFORM 9200-LIST-BREAK.

           MOVE C-LIST-CTR              TO O-LIST-CTR.
           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

           MOVE C-ERR-CTR                TO O-ERR-CTR.
           WRITE PRTLINE-ERR
               FROM ERROR-TOTAL
                   AFTER ADVANCING 3 LINES.

           CLOSE SHLFILE.
           CLOSE TRNREQ.
           CLOSE PRTOUT.
           CLOSE PRTOUTERR.
