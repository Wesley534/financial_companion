      ******************************************************************
      *                        T R N S R E C . C P Y                 *
      *   TRANSACTION RECORD -- ONE ENTRY PER POSTED INCOME/EXPENSE   *
      *   ENTRY.  TRN-MONTH IS NEVER STORED ON THE MASTER -- IT IS    *
      *   RE-DERIVED FROM TRN-DATE BY EVERY PROGRAM THAT NEEDS IT     *
      *   (SEE TRN-DATE-BRK BELOW).  THE SAME 01-LEVEL ALSO SERVES AS *
      *   THE POSTING-REQUEST LAYOUT READ BY BUD030 -- TRN-ACTION AND *
      *   TRN-NEW-CAT-ID ARE BLANK/ZERO ON THE STORED MASTER AND ARE  *
      *   ONLY MEANINGFUL ON A REQUEST EXTRACT (SEE BUD030, BUD080).  *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   03/25/94   RWK  REQ-0120   ORIGINAL LAYOUT.                  *
      *   11/30/98   LDP  REQ-0461   Y2K -- TRN-DATE CARRIES A 4-DIGIT *
      *                              YEAR; TRN-MONTH DROPPED FROM THE  *
      *                              STORED RECORD AND RE-DERIVED FROM *
      *                              TRN-DATE-BRK INSTEAD.             *
      *   04/14/99   TMB  REQ-0470   ADDED TRN-ACTION/TRN-NEW-CAT-ID   *
      *                              FOR C/U/D REPOST AND RECLASSIFY   *
      *                              SUPPORT IN THE POSTING ENGINE.    *
      ******************************************************************
       01  TRANSACTION-RECORD.
      *                       --- KEY FIELDS ---
           05  TRN-ID                      PIC 9(08).
           05  TRN-USER-ID                 PIC 9(06).
           05  TRN-CATEGORY-ID              PIC 9(06).
      *                       --- DATE FIELD AND ITS BREAKOUT ---
           05  TRN-DATE                    PIC 9(08).
           05  TRN-DATE-BRK  REDEFINES TRN-DATE.
               10  TRN-DATE-YYYY            PIC 9(04).
               10  TRN-DATE-MM              PIC 9(02).
               10  TRN-DATE-DD              PIC 9(02).
      *                       --- DESCRIPTIVE/AMOUNT FIELDS ---
           05  TRN-AMOUNT                  PIC S9(7)V99.
           05  TRN-DESC                    PIC X(40).
           05  TRN-RECURRING-FLAG           PIC X(01).
               88  TRN-IS-RECURRING               VALUE 'Y'.
               88  TRN-NOT-RECURRING              VALUE 'N'.
      *                       --- REQUEST-ONLY FIELDS (SEE BANNER) ---
           05  TRN-ACTION                  PIC X(01).
               88  TRN-IS-CREATE                  VALUE 'C'.
               88  TRN-IS-UPDATE                   VALUE 'U'.
               88  TRN-IS-DELETE                   VALUE 'D'.
           05  TRN-NEW-CAT-ID               PIC 9(06).
