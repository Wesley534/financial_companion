      ******************************************************************
      *                        B U D G R E C . C P Y                 *
      *   BUDGET MASTER RECORD -- ONE ENTRY PER USER PER CALENDAR     *
      *   MONTH.  KEYED BY BUD-USER-ID / BUD-MONTH ASCENDING.         *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   03/11/94   RWK  REQ-0118   ORIGINAL LAYOUT.                  *
      *   11/30/98   LDP  REQ-0461   Y2K -- SPLIT BUD-MONTH OUT AS A   *
      *                              4-DIGIT YEAR / 2-DIGIT MONTH      *
      *                              GROUP VIA BUD-MONTH-BRK REDEFINES.*
      ******************************************************************
       01  BUDGET-RECORD.
      *                       --- KEY FIELDS ---
           05  BUD-USER-ID                 PIC 9(06).
           05  BUD-MONTH                   PIC X(07).
           05  BUD-MONTH-BRK  REDEFINES BUD-MONTH.
               10  BUD-MONTH-YYYY           PIC X(04).
               10  BUD-MONTH-DASH           PIC X(01).
               10  BUD-MONTH-MM             PIC X(02).
      *                       --- AMOUNT FIELDS (ZONED DECIMAL) ---
           05  BUD-INCOME                  PIC S9(7)V99.
           05  BUD-START-BAL                PIC S9(7)V99.
           05  BUD-FREE-TO-SPEND            PIC S9(7)V99.
           05  BUD-TOT-PLANNED              PIC S9(7)V99.
           05  BUD-TOT-ACTUAL               PIC S9(7)V99.
           05  BUD-TOT-DIFFERENCE           PIC S9(7)V99.
      *                       --- PAD TO STANDARD 72-BYTE RECORD ---
           05  FILLER                      PIC X(05).
