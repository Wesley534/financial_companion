      ******************************************************************
      *                        R P T H R E C . C P Y                 *
      *   MONTHLY-REPORT HEADER RECORD -- ONE PER USER PER MONTH-END. *
      *   WRITTEN FIRST, FOLLOWED BY ITS CATEGORY-SUMMARY DETAIL LINES*
      *   (SEE RPTDREC.CPY) ON RPTFILE.                               *
      ******************************************************************
      *   CHANGE LOG                                                  *
      *   DATE       BY   REQUEST    DESCRIPTION                      *
      *   ---------- ---- ---------- -------------------------------- *
      *   04/15/94   RWK  REQ-0123   ORIGINAL LAYOUT.                  *
      *   11/30/98   LDP  REQ-0461   Y2K -- RPT-MONTH NOW CARRIES A    *
      *                              4-DIGIT YEAR.                    *
      ******************************************************************
       01  RPT-HEADER-RECORD.
      *                       --- RECORD TYPE BYTE ---
           05  RPT-REC-TYPE                PIC X(01).
               88  RPT-IS-HEADER                  VALUE 'H'.
               88  RPT-IS-DETAIL                   VALUE 'D'.
      *                       --- KEY FIELDS ---
           05  RPT-USER-ID                 PIC 9(06).
           05  RPT-MONTH                   PIC X(07).
           05  RPT-MONTH-BRK  REDEFINES RPT-MONTH.
               10  RPT-MONTH-YYYY           PIC X(04).
               10  RPT-MONTH-DASH           PIC X(01).
               10  RPT-MONTH-MM             PIC X(02).
      *                       --- SUMMARY AMOUNT FIELDS ---
           05  RPT-TOT-INCOME              PIC S9(7)V99.
           05  RPT-TOT-EXPENSES            PIC S9(7)V99.
           05  RPT-TOT-SAVED               PIC S9(7)V99.
           05  RPT-NET-SURPLUS             PIC S9(7)V99.
