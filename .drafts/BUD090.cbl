       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD090.
       AUTHOR.              A M LINDQUIST.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        06/07/94.
       DATE-COMPILED.       06/10/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD090 -- BUDGET STATUS RISK PREDICTOR.                     *
      * READS A BATCH OF RISK REQUESTS, EACH NAMING A USER/MONTH     *
      * BUDGET ALREADY ON BUDMAST.  FOR EACH ONE FOUND, COMPUTES     *
      * HOW FAR THE CALENDAR MONTH HAS PROGRESSED (P) AND THE RATIO  *
      * OF ACTUAL SPENDING TO PLANNED SPENDING (V), THEN WALKS A     *
      * FOUR-RULE TABLE -- FIRST MATCH WINS -- TO CLASSIFY THE       *
      * BUDGET AS HIGH, MEDIUM OR LOW RISK WITH A PLAIN-ENGLISH      *
      * PROJECTION.  BUDMAST IS READ ONLY -- THIS PROGRAM NEVER      *
      * POSTS OR REWRITES A BUDGET, IT ONLY REPORTS ON ONE.          *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   06/07/94   AML  REQ-0148   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- BUD-MONTH NOW CARRIES A  *
      *                              4-DIGIT YEAR, SO THE PROGRESS   *
      *                              CALENDAR MATH IN 2210 WORKS OFF *
      *                              A 4-DIGIT YEAR AS WELL.         *
      *   08/11/99   TMB  REQ-0493   ADDED THE LEAP-YEAR CHECK IN    *
      *                              2210-CALC-DAYS-IN-MONTH -- A    *
      *                              FEBRUARY BUDGET WAS SHOWING     *
      *                              101% PROGRESS ON THE 29TH.      *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT RISKREQ
                    ASSIGN TO RISKREQ
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

           SELECT PRTOUTERR
                    ASSIGN TO DMYOUTER
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  RISKREQ
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 14 CHARACTERS
           DATA RECORD IS RISK-REQUEST.

       01  RISK-REQUEST.
           05  RR-USER-ID              PIC 9(06).
           05  RR-MONTH                PIC X(07).
           05  RR-MONTH-BRK  REDEFINES RR-MONTH.
               10  RR-MONTH-YYYY        PIC X(04).
               10  RR-MONTH-DASH        PIC X(01).
               10  RR-MONTH-MM          PIC X(02).
           05  FILLER                  PIC X(01).

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       FD  PRTOUTERR
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE-ERR.

       01  PRTLINE-ERR                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
           05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
           05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

      * ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
      * AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS USED TO
      * DRIVE THE PROGRESS CALENDAR MATH IN 2210
       01  I-DATE-BRK  REDEFINES I-DATE.
           05  I-DATE-ALPHA            PIC X(08).
           05  FILLER                  PIC X(01).

      * IN-MEMORY BUDGET TABLE (LOADED 1100, READ ONLY --
      * BUD090 NEVER REWRITES BUDMAST)
       01  T-BUDGET-TABLE.
           05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
           05  T-BUDGET-ENTRY OCCURS 300 TIMES.
               10  T-BUD-USER-ID        PIC 9(06).
               10  T-BUD-MONTH          PIC X(07).
               10  T-BUD-MONTH-BRK  REDEFINES T-BUD-MONTH.
                   15  T-BUD-MONTH-YYYY  PIC X(04).
                   15  T-BUD-MONTH-DASH  PIC X(01).
                   15  T-BUD-MONTH-MM    PIC X(02).
               10  T-BUD-MONTH-NUM  REDEFINES T-BUD-MONTH-BRK.
                   15  T-BUD-MONTH-YYYY-N PIC 9(04).
                   15  FILLER             PIC X(01).
                   15  T-BUD-MONTH-MM-N   PIC 9(02).
               10  T-BUD-INCOME         PIC S9(7)V99.
               10  T-BUD-START-BAL      PIC S9(7)V99.
               10  T-BUD-FREE-TO-SPEND  PIC S9(7)V99.
               10  T-BUD-TOT-PLANNED    PIC S9(7)V99.
               10  T-BUD-TOT-ACTUAL     PIC S9(7)V99.
               10  T-BUD-TOT-DIFFERENCE PIC S9(7)V99.
           05  FILLER                  PIC X(01).

      * CALENDAR-DAYS-PER-MONTH LOOKUP, JAN THRU DEC -- HARD-CODED
      * VIA FILLER/REDEFINES SO 2210 CAN INDEX IT DIRECTLY BY THE
      * BUDGET'S MONTH NUMBER INSTEAD OF A SEARCH LOOP
       01  DAYS-IN-MONTH-DATA.
           05  FILLER                  PIC 9(02)   VALUE 31.
           05  FILLER                  PIC 9(02)   VALUE 28.
           05  FILLER                  PIC 9(02)   VALUE 31.
           05  FILLER                  PIC 9(02)   VALUE 30.
           05  FILLER                  PIC 9(02)   VALUE 31.
           05  FILLER                  PIC 9(02)   VALUE 30.
           05  FILLER                  PIC 9(02)   VALUE 31.
           05  FILLER                  PIC 9(02)   VALUE 31.
           05  FILLER                  PIC 9(02)   VALUE 30.
           05  FILLER                  PIC 9(02)   VALUE 31.
           05  FILLER                  PIC 9(02)   VALUE 30.
           05  FILLER                  PIC 9(02)   VALUE 31.

       01  DAYS-IN-MONTH-TABLE  REDEFINES DAYS-IN-MONTH-DATA.
           05  DAYS-IN-MONTH           PIC 9(02)   OCCURS 12 TIMES.

       01  W-CALC-AREA.
           05  W-CUR-YYYYMM            PIC 9(06)   VALUE ZERO COMP.
           05  W-BUD-YYYYMM            PIC 9(06)   VALUE ZERO COMP.
           05  W-DAYS-IN-MONTH         PIC 9(02)   VALUE ZERO COMP.
           05  W-LEAP-QUOT             PIC 9(04)   VALUE ZERO COMP.
           05  W-LEAP-REM              PIC 9(02)   VALUE ZERO COMP.
           05  W-PROGRESS-PCT          PIC 9(03)V99 VALUE ZERO.
           05  W-VARIANCE              PIC S9(03)V99 VALUE ZERO.
           05  FILLER                  PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(34)   VALUE SPACES.
           05  FILLER                  PIC X(30)   VALUE
               'SMARTBUDGET RISK PREDICTOR'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD090'.
           05  FILLER                  PIC X(51)   VALUE SPACES.
           05  FILLER                  PIC X(27)   VALUE
               'BUDGET STATUS RISK REPORT'.
           05  FILLER                  PIC X(48)   VALUE SPACES.

       01  REPORT-TITLE.
           05  FILLER                  PIC X(57)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'BUDGETS EVALUATED'.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(05)   VALUE 'MONTH'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'VARIANCE'.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'PROGRESS'.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'RISK'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(10)   VALUE 'PROJECTION'.

       01  DETAIL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-USER-ID               PIC 9(06).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  O-MONTH                 PIC X(07).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-VARIANCE              PIC ZZ9.99.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  O-PROGRESS              PIC ZZ9.99.
           05  FILLER                  PIC X(01)   VALUE '%'.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-RISK                  PIC X(08).
           05  FILLER                  PIC X(02)   VALUE SPACES.
           05  O-PROJECTION            PIC X(20).

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(15)   VALUE
               'TOTAL EVALUATED'.
           05  O-VALID-CTR             PIC Z,ZZ9.
           05  FILLER                  PIC X(112)  VALUE SPACES.

       01  ERROR-TITLE.
           05  FILLER                  PIC X(57)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'REJECTED REQUESTS'.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  ERROR-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'ERROR DESCRIPTION'.
           05  FILLER                  PIC X(100)  VALUE SPACES.

       01  ERROR-RECORD.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-ERR-USER-ID           PIC 9(06).
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-ERR-MSG               PIC X(60).
           05  FILLER                  PIC X(59)   VALUE SPACES.

       01  ERROR-TOTAL.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL ERRORS '.
           05  O-ERR-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(113)  VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD090.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           IF I-DATE-ALPHA NOT NUMERIC
               MOVE ZERO TO I-DATE
           END-IF.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-BUDGET-TABLE.

           OPEN INPUT RISKREQ.
           OPEN OUTPUT PRTOUT.
           OPEN OUTPUT PRTOUTERR.

           PERFORM 9000-READ.
           PERFORM 9100-ERR-HEADING.
           PERFORM 9900-HEADING.

       1100-LOAD-BUDGET-TABLE.
           OPEN INPUT BUDMAST.
           MOVE ZERO TO T-BUDGET-COUNT.
           MOVE 'NO' TO BUD-EOF-SW.
           PERFORM 1110-READ-BUDGET.
           PERFORM 1120-BUILD-BUDGET-ENTRY
               UNTIL BUD-EOF-SW = 'YES'.
           CLOSE BUDMAST.

       1110-READ-BUDGET.
           READ BUDMAST
               AT END
                   MOVE 'YES' TO BUD-EOF-SW.

       1120-BUILD-BUDGET-ENTRY.
           ADD 1 TO T-BUDGET-COUNT.
           MOVE T-BUDGET-COUNT TO BUD-SUB.
           MOVE BUD-USER-ID          TO T-BUD-USER-ID(BUD-SUB).
           MOVE BUD-MONTH            TO T-BUD-MONTH(BUD-SUB).
           MOVE BUD-INCOME           TO T-BUD-INCOME(BUD-SUB).
           MOVE BUD-START-BAL        TO T-BUD-START-BAL(BUD-SUB).
           MOVE BUD-FREE-TO-SPEND    TO T-BUD-FREE-TO-SPEND(BUD-SUB).
           MOVE BUD-TOT-PLANNED      TO T-BUD-TOT-PLANNED(BUD-SUB).
           MOVE BUD-TOT-ACTUAL       TO T-BUD-TOT-ACTUAL(BUD-SUB).
           MOVE BUD-TOT-DIFFERENCE   TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
           PERFORM 1110-READ-BUDGET.

       2000-MAINLINE.
           PERFORM 2100-VALIDATE-RISK THRU 2100-EXIT.

           IF ERR-SWITCH = 'YES'
               PERFORM 2600-ERROR-PRT
           ELSE
               PERFORM 2200-CALC-PROGRESS
               PERFORM 2300-CALC-VARIANCE
               PERFORM 2400-EVALUATE-RISK
               PERFORM 2900-OUTPUT-VALID
           END-IF.

           PERFORM 9000-READ.

       2100-VALIDATE-RISK.
           MOVE 'YES' TO ERR-SWITCH.

           PERFORM 2110-FIND-BUDGET-FOR-VALIDATE.
           IF BUDGET-FOUND-SW NOT = 'YES'
               MOVE 'NO BUDGET FOR USER/MONTH.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           MOVE 'NO' TO ERR-SWITCH.

       2100-EXIT.
           EXIT.

       2110-FIND-BUDGET-FOR-VALIDATE.
           MOVE 'NO' TO BUDGET-FOUND-SW.
           MOVE 1 TO BUD-SUB.
           PERFORM 2111-SCAN-BUDGET
               UNTIL BUD-SUB > T-BUDGET-COUNT
                   OR BUDGET-FOUND-SW = 'YES'.

       2111-SCAN-BUDGET.
           IF T-BUD-USER-ID(BUD-SUB) = RR-USER-ID
                   AND T-BUD-MONTH(BUD-SUB) = RR-MONTH
               MOVE 'YES' TO BUDGET-FOUND-SW
           ELSE
               ADD 1 TO BUD-SUB
           END-IF.

       2200-CALC-PROGRESS.
           COMPUTE W-CUR-YYYYMM = I-YEAR * 100 + I-MO.
           COMPUTE W-BUD-YYYYMM =
               T-BUD-MONTH-YYYY-N(BUD-SUB) * 100 +
                   T-BUD-MONTH-MM-N(BUD-SUB).

           IF W-BUD-YYYYMM < W-CUR-YYYYMM
               MOVE 100.00 TO W-PROGRESS-PCT
           ELSE
               IF W-BUD-YYYYMM > W-CUR-YYYYMM
                   MOVE ZERO TO W-PROGRESS-PCT
               ELSE
                   PERFORM 2210-CALC-DAYS-IN-MONTH
                   COMPUTE W-PROGRESS-PCT ROUNDED =
                       I-DAY / W-DAYS-IN-MONTH * 100
                   IF W-PROGRESS-PCT > 100.00
                       MOVE 100.00 TO W-PROGRESS-PCT
                   END-IF
               END-IF
           END-IF.

       2210-CALC-DAYS-IN-MONTH.
           DIVIDE T-BUD-MONTH-YYYY-N(BUD-SUB) BY 4
               GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM.

           IF W-LEAP-REM = ZERO AND T-BUD-MONTH-MM-N(BUD-SUB) = 2
               MOVE 29 TO W-DAYS-IN-MONTH
           ELSE
               MOVE DAYS-IN-MONTH(T-BUD-MONTH-MM-N(BUD-SUB))
                   TO W-DAYS-IN-MONTH
           END-IF.

       2300-CALC-VARIANCE.
           IF T-BUD-TOT-PLANNED(BUD-SUB) NOT GREATER THAN ZERO
               MOVE ZERO TO W-VARIANCE
           ELSE
               COMPUTE W-VARIANCE ROUNDED =
                   T-BUD-TOT-ACTUAL(BUD-SUB) /
                       T-BUD-TOT-PLANNED(BUD-SUB)
           END-IF.

       2400-EVALUATE-RISK.
           EVALUATE TRUE
               WHEN W-VARIANCE > 1.05 AND W-PROGRESS-PCT < 50
                   MOVE 'HIGH' TO O-RISK
                   MOVE 'SIGNIFICANTLY OVER' TO O-PROJECTION
               WHEN W-VARIANCE > 1.00 AND W-PROGRESS-PCT > 75
                   MOVE 'MEDIUM' TO O-RISK
                   MOVE 'SLIGHTLY OVER' TO O-PROJECTION
               WHEN W-VARIANCE < 0.80 AND W-PROGRESS-PCT > 50
                   MOVE 'LOW' TO O-RISK
                   MOVE 'UNDERSPEND' TO O-PROJECTION
               WHEN OTHER
                   MOVE 'LOW' TO O-RISK
                   MOVE 'ON TRACK' TO O-PROJECTION
           END-EVALUATE.

       2600-ERROR-PRT.
           MOVE RR-USER-ID TO O-ERR-USER-ID.

           WRITE PRTLINE-ERR
               FROM ERROR-RECORD
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9100-ERR-HEADING.

           ADD 1 TO C-ERR-CTR.

       2900-OUTPUT-VALID.
           MOVE T-BUD-USER-ID(BUD-SUB)  TO O-USER-ID.
           MOVE T-BUD-MONTH(BUD-SUB)    TO O-MONTH.
           MOVE W-VARIANCE              TO O-VARIANCE.
           MOVE W-PROGRESS-PCT          TO O-PROGRESS.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD 1 TO C-VALID-CTR.

       3000-CLOSING.
           PERFORM 3900-GRAND-TOTAL.
           PERFORM 3950-ERROR-TOTAL.

           CLOSE RISKREQ.
           CLOSE PRTOUT.
           CLOSE PRTOUTERR.

       3900-GRAND-TOTAL.
           MOVE C-VALID-CTR TO O-VALID-CTR.

           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

       3950-ERROR-TOTAL.
           MOVE C-ERR-CTR TO O-ERR-CTR.

           WRITE PRTLINE-ERR
               FROM ERROR-TOTAL
                   AFTER ADVANCING 3 LINES.

       9000-READ.
           READ RISKREQ
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9100-ERR-HEADING.
           ADD 1 TO C-ERR-PCTR.
           MOVE C-ERR-PCTR TO O-PCTR.

           WRITE PRTLINE-ERR
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE-ERR
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-LINE
                   AFTER ADVANCING 2 LINES.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM REPORT-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
