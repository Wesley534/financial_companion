       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD010.
       AUTHOR.              R W KOVACS.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        03/11/94.
       DATE-COMPILED.       03/21/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD010 -- INITIAL BUDGET SETUP.                             *
      * READS ONE SETUP REQUEST PER USER/MONTH, VALIDATES IT, THEN  *
      * GENERATES EITHER THE 50/30/20 DEFAULT CATEGORY SET OR THE   *
      * CALLER-SUPPLIED MANUAL CATEGORY SET (OR A SINGLE "UNALLO-   *
      * CATED" CATEGORY WHEN MANUAL BUT NONE WERE SUPPLIED).  WRITES*
      * THE NEW BUDGET AND CATEGORY RECORDS AND FLAGS THE USER'S    *
      * SETUP-COMPLETE SWITCH.  VALID AND REJECT REPORTS PRODUCED.  *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   03/11/94   RWK  REQ-0118   ORIGINAL PROGRAM.               *
      *   09/02/98   LDP  REQ-0447   Y2K -- BUD-MONTH/I-MONTH NOW    *
      *                              CARRY A 4-DIGIT YEAR THROUGHOUT.*
      *   11/30/98   LDP  REQ-0461   ADDED MANUAL-METHOD FALLBACK TO *
      *                              A SINGLE "UNALLOCATED" CATEGORY *
      *                              WHEN NO CATEGORIES ARE SUPPLIED.*
      *   04/14/99   TMB  REQ-0470   REWORKED USER-MASTER UPDATE TO  *
      *                              A FULL TABLE LOAD/REWRITE PASS  *
      *                              RATHER THAN A ONE-RECORD REREAD.*
      ***************************************************************

       ENVIRONMENT DIVISION.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT SETREQ
                    ASSIGN TO SETREQ
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT USRMAST
                    ASSIGN TO USRMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

           SELECT PRTOUTERR
                    ASSIGN TO DMYOUTER
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  SETREQ
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 351 CHARACTERS
           DATA RECORD IS SETUP-REQUEST-RECORD.

       01  SETUP-REQUEST-RECORD.
           05  I-USER-ID               PIC 9(06).
           05  I-MONTH                 PIC X(07).
           05  I-MONTH-BRK  REDEFINES I-MONTH.
               10  I-MONTH-YYYY         PIC X(04).
               10  I-MONTH-DASH         PIC X(01).
               10  I-MONTH-MM           PIC X(02).
           05  I-INCOME                PIC S9(7)V99.
           05  I-START-BAL             PIC S9(7)V99.
           05  I-METHOD                PIC X(06).
               88  I-MTH-IS-502030          VALUE '502030'.
               88  I-MTH-IS-MANUAL          VALUE 'MANUAL'.
           05  I-CAT-COUNT             PIC 9(02).
           05  I-MANUAL-CAT OCCURS 6 TIMES.
               10  I-MCAT-ID            PIC 9(06).
               10  I-MCAT-NAME          PIC X(30).
               10  I-MCAT-TYPE          PIC X(07).
               10  I-MCAT-PLANNED       PIC S9(7)V99.

       FD  USRMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 44 CHARACTERS
           DATA RECORD IS USER-RECORD.
           COPY USERREC.

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       FD  PRTOUTERR
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE-ERR.

       01  PRTLINE-ERR                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
           05  USER-FOUND-SW           PIC X(03)   VALUE 'NO'.
           05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
           05  USER-EOF-SW             PIC X(03)   VALUE 'NO'.
           05  BUDGET-EOF-SW           PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
           05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  USR-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  CAT-SUB                 PIC 9(02)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  W-ALLOC-AREA.
           05  W-NEEDS-POOL            PIC S9(7)V99 VALUE ZERO.
           05  W-WANTS-POOL            PIC S9(7)V99 VALUE ZERO.
           05  W-SAVINGS-POOL          PIC S9(7)V99 VALUE ZERO.
           05  W-SUM-PLANNED           PIC S9(7)V99 VALUE ZERO.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).

      *    ==== IN-MEMORY USER TABLE (LOADED AT 1100, REWRITTEN AT 3100) ====
       01  T-USER-TABLE.
           05  T-USER-COUNT            PIC 9(04)   VALUE ZERO COMP.
           05  T-USER-ENTRY OCCURS 300 TIMES.
               10  T-USER-ID            PIC 9(06).
               10  T-USER-NAME          PIC X(30).
               10  T-USER-CURRENCY      PIC X(03).
               10  T-USER-SETUP-FLAG    PIC X(01).
               10  T-USER-AUTO-FLAG     PIC X(01).
               10  T-USER-STRICT-FLAG   PIC X(01).
               10  T-USER-AI-FLAG       PIC X(01).
           05  FILLER                  PIC X(01).

      *    ==== IN-MEMORY BUDGET-EXISTS TABLE (LOADED AT 1200) ====
       01  T-BUDGET-TABLE.
           05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
           05  T-BUDGET-ENTRY OCCURS 300 TIMES.
               10  T-BUD-USER-ID        PIC 9(06).
               10  T-BUD-MONTH          PIC X(07).
           05  FILLER                  PIC X(01).

      *    ==== IN-MEMORY CATEGORY BUILD TABLE FOR CURRENT REQUEST ====
       01  T-CAT-TABLE.
           05  T-CAT-COUNT             PIC 9(02)   VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 6 TIMES.
               10  T-CAT-ID             PIC 9(06).
               10  T-CAT-NAME           PIC X(30).
               10  T-CAT-TYPE           PIC X(07).
               10  T-CAT-PLANNED        PIC S9(7)V99.
           05  FILLER                  PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(36)   VALUE SPACES.
           05  FILLER                  PIC X(28)   VALUE
               'SMARTBUDGET SETUP PROCESSOR'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD010'.
           05  FILLER                  PIC X(51)   VALUE SPACES.
           05  FILLER                  PIC X(22)   VALUE
               'BUDGET SETUP DIVISION'.
           05  FILLER                  PIC X(53)   VALUE SPACES.

       01  REPORT-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'ACCEPTED SETUPS'.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(05)   VALUE 'MONTH'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'METHOD'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'INCOME'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(14)   VALUE
               'FREE TO SPEND'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'CATS'.

       01  DETAIL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-USER-ID               PIC 9(06).
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  O-MONTH                 PIC X(07).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  O-METHOD                PIC X(06).
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  O-INCOME                PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-FREE-TO-SPEND         PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-CAT-COUNT             PIC Z9.

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(14)   VALUE
               'TOTAL ACCEPTED'.
           05  O-VALID-CTR             PIC Z,ZZ9.
           05  FILLER                  PIC X(111)  VALUE SPACES.

       01  ERROR-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'REJECTED SETUPS'.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  ERROR-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(05)   VALUE 'MONTH'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'ERROR DESCRIPTION'.
           05  FILLER                  PIC X(87)   VALUE SPACES.

       01  ERROR-RECORD.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-ERR-USER-ID           PIC 9(06).
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  O-ERR-MONTH             PIC X(07).
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  O-ERR-MSG               PIC X(60).
           05  FILLER                  PIC X(39)   VALUE SPACES.

       01  ERROR-TOTAL.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL ERRORS '.
           05  O-ERR-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(113)  VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD010.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-USER-TABLE.
           PERFORM 1200-LOAD-BUDGET-TABLE.

           OPEN INPUT SETREQ.
           OPEN EXTEND BUDMAST.
           OPEN EXTEND CATMAST.
           OPEN OUTPUT PRTOUT.
           OPEN OUTPUT PRTOUTERR.

           PERFORM 9000-READ.
           PERFORM 9100-ERR-HEADING.
           PERFORM 9900-HEADING.

       1100-LOAD-USER-TABLE.
           OPEN INPUT USRMAST.
           MOVE ZERO TO T-USER-COUNT.
           MOVE 'NO' TO USER-EOF-SW.
           PERFORM 1110-READ-USER.
           PERFORM 1120-BUILD-USER-ENTRY
               UNTIL USER-EOF-SW = 'YES'.
           CLOSE USRMAST.

       1110-READ-USER.
           READ USRMAST
               AT END
                   MOVE 'YES' TO USER-EOF-SW.

       1120-BUILD-USER-ENTRY.
           ADD 1 TO T-USER-COUNT.
           MOVE T-USER-COUNT TO USR-SUB.
           MOVE USER-ID          TO T-USER-ID(USR-SUB).
           MOVE USER-NAME        TO T-USER-NAME(USR-SUB).
           MOVE USER-CURRENCY    TO T-USER-CURRENCY(USR-SUB).
           MOVE SETUP-COMPLETE-FLAG TO T-USER-SETUP-FLAG(USR-SUB).
           MOVE AUTO-CAT-FLAG    TO T-USER-AUTO-FLAG(USR-SUB).
           MOVE STRICT-MODE-FLAG TO T-USER-STRICT-FLAG(USR-SUB).
           MOVE AI-INSIGHTS-FLAG TO T-USER-AI-FLAG(USR-SUB).
           PERFORM 1110-READ-USER.

       1200-LOAD-BUDGET-TABLE.
           OPEN INPUT BUDMAST.
           MOVE ZERO TO T-BUDGET-COUNT.
           MOVE 'NO' TO BUDGET-EOF-SW.
           PERFORM 1210-READ-BUDGET.
           PERFORM 1220-BUILD-BUDGET-ENTRY
               UNTIL BUDGET-EOF-SW = 'YES'.
           CLOSE BUDMAST.

       1210-READ-BUDGET.
           READ BUDMAST
               AT END
                   MOVE 'YES' TO BUDGET-EOF-SW.

       1220-BUILD-BUDGET-ENTRY.
           ADD 1 TO T-BUDGET-COUNT.
           MOVE T-BUDGET-COUNT TO BUD-SUB.
           MOVE BUD-USER-ID TO T-BUD-USER-ID(BUD-SUB).
           MOVE BUD-MONTH   TO T-BUD-MONTH(BUD-SUB).
           PERFORM 1210-READ-BUDGET.

       2000-MAINLINE.
           PERFORM 2100-VALIDATE-SETUP THRU 2100-EXIT.

           IF ERR-SWITCH = 'YES'
               PERFORM 2600-ERROR-PRT
           ELSE
               IF I-MTH-IS-502030
                   PERFORM 2200-ALLOC-50-30-20
               ELSE
                   PERFORM 2300-ALLOC-MANUAL
               END-IF
               PERFORM 2350-SUM-PLANNED
               PERFORM 2400-WRITE-BUDGET
               PERFORM 2500-WRITE-CATEGORIES
               PERFORM 2900-MARK-USER-COMPLETE
               PERFORM 2950-OUTPUT-VALID
           END-IF.

           PERFORM 9000-READ.

       2100-VALIDATE-SETUP.
           MOVE 'YES' TO ERR-SWITCH.

           PERFORM 2110-FIND-USER-FOR-VALIDATE.
           IF USER-FOUND-SW NOT = 'YES'
               MOVE 'USER NOT ON FILE.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF T-USER-SETUP-FLAG(USR-SUB) = 'Y'
               MOVE 'SETUP ALREADY COMPLETE FOR THIS USER.'
                   TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           PERFORM 2120-FIND-BUDGET-FOR-VALIDATE.
           IF BUDGET-FOUND-SW = 'YES'
               MOVE 'BUDGET ALREADY EXISTS FOR USER/MONTH.'
                   TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF I-INCOME NOT NUMERIC OR I-INCOME < ZERO
               MOVE 'INCOME MUST BE NUMERIC AND NOT NEGATIVE.'
                   TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF NOT I-MTH-IS-502030 AND NOT I-MTH-IS-MANUAL
               MOVE 'METHOD MUST BE 502030 OR MANUAL.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           MOVE 'NO' TO ERR-SWITCH.

       2100-EXIT.
           EXIT.

       2110-FIND-USER-FOR-VALIDATE.
           MOVE 'NO' TO USER-FOUND-SW.
           MOVE 1 TO USR-SUB.
           PERFORM 2111-SCAN-USER
               UNTIL USR-SUB > T-USER-COUNT OR USER-FOUND-SW = 'YES'.

       2111-SCAN-USER.
           IF T-USER-ID(USR-SUB) = I-USER-ID
               MOVE 'YES' TO USER-FOUND-SW
           ELSE
               ADD 1 TO USR-SUB
           END-IF.

       2120-FIND-BUDGET-FOR-VALIDATE.
           MOVE 'NO' TO BUDGET-FOUND-SW.
           MOVE 1 TO BUD-SUB.
           PERFORM 2121-SCAN-BUDGET
               UNTIL BUD-SUB > T-BUDGET-COUNT
                   OR BUDGET-FOUND-SW = 'YES'.

       2121-SCAN-BUDGET.
           IF T-BUD-USER-ID(BUD-SUB) = I-USER-ID
                   AND T-BUD-MONTH(BUD-SUB) = I-MONTH
               MOVE 'YES' TO BUDGET-FOUND-SW
           ELSE
               ADD 1 TO BUD-SUB
           END-IF.

       2200-ALLOC-50-30-20.
           COMPUTE W-NEEDS-POOL ROUNDED = I-INCOME * 0.50.
           COMPUTE W-WANTS-POOL ROUNDED = I-INCOME * 0.30.
           COMPUTE W-SAVINGS-POOL ROUNDED = I-INCOME * 0.20.
           MOVE 6 TO T-CAT-COUNT.

           MOVE 1 TO CAT-SUB.
           COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB.
           MOVE 'Housing' TO T-CAT-NAME(CAT-SUB).
           MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB).
           COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
               W-NEEDS-POOL * 0.40.

           MOVE 2 TO CAT-SUB.
           COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB.
           MOVE 'Groceries' TO T-CAT-NAME(CAT-SUB).
           MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB).
           COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
               W-NEEDS-POOL * 0.30.

           MOVE 3 TO CAT-SUB.
           COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB.
           MOVE 'Utilities' TO T-CAT-NAME(CAT-SUB).
           MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB).
           COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
               W-NEEDS-POOL * 0.30.

           MOVE 4 TO CAT-SUB.
           COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB.
           MOVE 'Entertainment' TO T-CAT-NAME(CAT-SUB).
           MOVE 'WANT' TO T-CAT-TYPE(CAT-SUB).
           COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
               W-WANTS-POOL * 0.50.

           MOVE 5 TO CAT-SUB.
           COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB.
           MOVE 'Dining Out' TO T-CAT-NAME(CAT-SUB).
           MOVE 'WANT' TO T-CAT-TYPE(CAT-SUB).
           COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
               W-WANTS-POOL * 0.50.

           MOVE 6 TO CAT-SUB.
           COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB.
           MOVE 'Goal Contribution' TO T-CAT-NAME(CAT-SUB).
           MOVE 'SAVINGS' TO T-CAT-TYPE(CAT-SUB).
           COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
               W-SAVINGS-POOL * 1.00.

       2300-ALLOC-MANUAL.
           IF I-CAT-COUNT > ZERO
               MOVE I-CAT-COUNT TO T-CAT-COUNT
               MOVE 1 TO CAT-SUB
               PERFORM 2310-COPY-MANUAL-CAT
                   UNTIL CAT-SUB > T-CAT-COUNT
           ELSE
               MOVE 1 TO T-CAT-COUNT
               MOVE 1 TO CAT-SUB
               COMPUTE T-CAT-ID(CAT-SUB) = (I-USER-ID * 10) + CAT-SUB
               MOVE 'Unallocated' TO T-CAT-NAME(CAT-SUB)
               MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB)
               MOVE I-INCOME TO T-CAT-PLANNED(CAT-SUB)
           END-IF.

       2310-COPY-MANUAL-CAT.
           MOVE I-MCAT-ID(CAT-SUB)      TO T-CAT-ID(CAT-SUB).
           MOVE I-MCAT-NAME(CAT-SUB)    TO T-CAT-NAME(CAT-SUB).
           MOVE I-MCAT-TYPE(CAT-SUB)    TO T-CAT-TYPE(CAT-SUB).
           MOVE I-MCAT-PLANNED(CAT-SUB) TO T-CAT-PLANNED(CAT-SUB).
           ADD 1 TO CAT-SUB.

       2350-SUM-PLANNED.
           MOVE ZERO TO W-SUM-PLANNED.
           MOVE 1 TO CAT-SUB.
           PERFORM 2360-ADD-PLANNED
               UNTIL CAT-SUB > T-CAT-COUNT.
           COMPUTE BUD-FREE-TO-SPEND = I-INCOME - W-SUM-PLANNED.

       2360-ADD-PLANNED.
           ADD T-CAT-PLANNED(CAT-SUB) TO W-SUM-PLANNED.
           ADD 1 TO CAT-SUB.

       2400-WRITE-BUDGET.
           MOVE I-USER-ID TO BUD-USER-ID.
           MOVE I-MONTH TO BUD-MONTH.
           MOVE I-INCOME TO BUD-INCOME.
           MOVE I-START-BAL TO BUD-START-BAL.
           MOVE W-SUM-PLANNED TO BUD-TOT-PLANNED.
           MOVE ZERO TO BUD-TOT-ACTUAL.
           MOVE BUD-TOT-PLANNED TO BUD-TOT-DIFFERENCE.

           WRITE BUDGET-RECORD.

       2500-WRITE-CATEGORIES.
           MOVE 1 TO CAT-SUB.
           PERFORM 2510-WRITE-ONE-CAT
               UNTIL CAT-SUB > T-CAT-COUNT.

       2510-WRITE-ONE-CAT.
           MOVE T-CAT-ID(CAT-SUB) TO CAT-ID.
           MOVE I-USER-ID TO CAT-USER-ID.
           MOVE I-MONTH TO CAT-MONTH.
           MOVE T-CAT-NAME(CAT-SUB) TO CAT-NAME.
           MOVE T-CAT-TYPE(CAT-SUB) TO CAT-TYPE.
           MOVE T-CAT-PLANNED(CAT-SUB) TO CAT-PLANNED.
           MOVE ZERO TO CAT-ACTUAL.
           MOVE SPACES TO CAT-ICON.
           MOVE SPACES TO CAT-COLOR.

           WRITE CATEGORY-RECORD.

           ADD 1 TO CAT-SUB.

       2600-ERROR-PRT.
           MOVE I-USER-ID TO O-ERR-USER-ID.
           MOVE I-MONTH TO O-ERR-MONTH.

           WRITE PRTLINE-ERR
               FROM ERROR-RECORD
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9100-ERR-HEADING.

           ADD 1 TO C-ERR-CTR.

       2900-MARK-USER-COMPLETE.
           MOVE T-USER-COUNT TO T-USER-COUNT.
           PERFORM 2910-CHECK-USER-ENTRY
               VARYING USR-SUB FROM 1 BY 1
                   UNTIL USR-SUB > T-USER-COUNT.

       2910-CHECK-USER-ENTRY.
           IF T-USER-ID(USR-SUB) = I-USER-ID
               MOVE 'Y' TO T-USER-SETUP-FLAG(USR-SUB)
           END-IF.

       2950-OUTPUT-VALID.
           MOVE I-USER-ID TO O-USER-ID.
           MOVE I-MONTH TO O-MONTH.
           MOVE I-METHOD TO O-METHOD.
           MOVE I-INCOME TO O-INCOME.
           MOVE BUD-FREE-TO-SPEND TO O-FREE-TO-SPEND.
           MOVE T-CAT-COUNT TO O-CAT-COUNT.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD 1 TO C-VALID-CTR.

       3000-CLOSING.
           OPEN OUTPUT USRMAST.
           MOVE 1 TO USR-SUB.
           PERFORM 3110-WRITE-USER-ENTRY
               UNTIL USR-SUB > T-USER-COUNT.
           CLOSE USRMAST.

           PERFORM 3200-GRAND-TOTAL.
           PERFORM 3300-ERROR-TOTAL.

           CLOSE SETREQ.
           CLOSE BUDMAST.
           CLOSE CATMAST.
           CLOSE PRTOUT.
           CLOSE PRTOUTERR.

       3110-WRITE-USER-ENTRY.
           MOVE T-USER-ID(USR-SUB)          TO USER-ID.
           MOVE T-USER-NAME(USR-SUB)        TO USER-NAME.
           MOVE T-USER-CURRENCY(USR-SUB)    TO USER-CURRENCY.
           MOVE T-USER-SETUP-FLAG(USR-SUB)  TO SETUP-COMPLETE-FLAG.
           MOVE T-USER-AUTO-FLAG(USR-SUB)   TO AUTO-CAT-FLAG.
           MOVE T-USER-STRICT-FLAG(USR-SUB) TO STRICT-MODE-FLAG.
           MOVE T-USER-AI-FLAG(USR-SUB)     TO AI-INSIGHTS-FLAG.

           WRITE USER-RECORD.

           ADD 1 TO USR-SUB.

       3200-GRAND-TOTAL.
           MOVE C-VALID-CTR TO O-VALID-CTR.

           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

       3300-ERROR-TOTAL.
           MOVE C-ERR-CTR TO O-ERR-CTR.

           WRITE PRTLINE-ERR
               FROM ERROR-TOTAL
                   AFTER ADVANCING 3 LINES.

       9000-READ.
           READ SETREQ
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9100-ERR-HEADING.
           ADD 1 TO C-ERR-PCTR.
           MOVE C-ERR-PCTR TO O-PCTR.

           WRITE PRTLINE-ERR
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE-ERR
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-LINE
                   AFTER ADVANCING 2 LINES.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM REPORT-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
