       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD060.
       AUTHOR.              R W KOVACS.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        05/18/94.
       DATE-COMPILED.       05/20/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD060 -- MONTH-END CLOSE / NEW-MONTH OPEN.                  *
      * FOR EVERY BUDGET ON BUDMAST, WRITES THE MONTHLY-REPORT       *
      * HEADER AND ITS CATEGORY-SUMMARY DETAIL LINES TO RPTFILE FOR  *
      * THE CLOSING MONTH, THEN OPENS THE NEXT CALENDAR MONTH --     *
      * CARRYING THE STARTING BALANCE/FREE-TO-SPEND FORWARD AND      *
      * COPYING EACH CATEGORY'S PLANNED AMOUNT WITH ACTUAL RESET TO  *
      * ZERO.  RUN AFTER BUD050 SO THE SWEEP/CONTRIBUTION STEP HAS    *
      * ALREADY POSTED.                                              *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   05/18/94   RWK  REQ-0138   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- MONTH ROLLOVER ARITHMETIC*
      *                              NOW CARRIES A 4-DIGIT YEAR.     *
      *   08/02/99   TMB  REQ-0491   NEW-MONTH CATEGORIES WERE       *
      *                              CARRYING THE PRIOR MONTH'S      *
      *                              ACTUAL FORWARD BY MISTAKE --     *
      *                              NOW FORCED TO ZERO PER THE       *
      *                              CLOSE RULES.                    *
      *   02/14/00   JRH  REQ-0512   2620 WAS CARRYING THE CLOSING   *
      *                              MONTH'S CAT-ID FORWARD UNCHANGED*
      *                              -- TWO PHYSICAL CATEGORY ROWS   *
      *                              COULD SHARE ONE ID AND BUD020'S *
      *                              CONTROL BREAK WOULD POST BOTH   *
      *                              MONTHS' ACTUAL INTO THE OLDER   *
      *                              ROW.  NEW ROWS NOW DRAW A FRESH *
      *                              ID OFF THE HIGH-WATER MARK SEEN *
      *                              AT 1100 LOAD TIME.              *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT RPTFILE
                    ASSIGN TO RPTFILE
                    ORGANIZATION IS LINE SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  RPTFILE
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 51 TO 66 CHARACTERS
           DATA RECORDS ARE RPT-HEADER-RECORD RPT-DETAIL-RECORD.
           COPY RPTHREC.
           COPY RPTDREC.

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  NEW-BUD-SUB              PIC 9(04)   VALUE ZERO COMP.
           05  NEW-CAT-SUB              PIC 9(04)   VALUE ZERO COMP.
           05  W-ORIG-BUD-COUNT         PIC 9(04)   VALUE ZERO COMP.
           05  W-ORIG-CAT-COUNT         PIC 9(04)   VALUE ZERO COMP.
           05  W-HIGH-CAT-ID            PIC 9(06)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  W-CLOSE-ACCUM.
           05  W-TOT-EXPENSES           PIC S9(7)V99 VALUE ZERO.
           05  W-TOT-SAVED              PIC S9(7)V99 VALUE ZERO.
           05  W-NET-SURPLUS            PIC S9(7)V99 VALUE ZERO.

      * CALENDAR ROLLOVER WORK AREA -- BUILT 2400, USED 2500/2600
       01  W-MONTH-CALC.
           05  W-NEW-YR                 PIC 9(04)   VALUE ZERO COMP.
           05  W-NEW-MO                 PIC 9(02)   VALUE ZERO COMP.
           05  W-NEW-MONTH               PIC X(07).
           05  W-NEW-MONTH-BRK  REDEFINES W-NEW-MONTH.
               10  W-NEW-MONTH-YYYY      PIC X(04).
               10  W-NEW-MONTH-DASH      PIC X(01).
               10  W-NEW-MONTH-MM        PIC X(02).
           05  FILLER                   PIC X(01).

      * IN-MEMORY CATEGORY TABLE (LOADED 1100, GROWS AT 2600,
      * REWRITTEN AT 3100)
       01  T-CAT-TABLE.
           05  T-CAT-COUNT              PIC 9(04)   VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 3600 TIMES.
               10  T-CAT-ID              PIC 9(06).
               10  T-CAT-USER-ID         PIC 9(06).
               10  T-CAT-MONTH           PIC X(07).
               10  T-CAT-MONTH-BRK  REDEFINES T-CAT-MONTH.
                   15  T-CAT-MONTH-YYYY   PIC X(04).
                   15  T-CAT-MONTH-DASH   PIC X(01).
                   15  T-CAT-MONTH-MM     PIC X(02).
               10  T-CAT-NAME            PIC X(30).
               10  T-CAT-TYPE            PIC X(07).
               10  T-CAT-PLANNED         PIC S9(7)V99.
               10  T-CAT-ACTUAL          PIC S9(7)V99.
               10  T-CAT-ICON            PIC X(12).
               10  T-CAT-COLOR           PIC X(07).
           05  FILLER                   PIC X(01).

      * IN-MEMORY BUDGET TABLE (LOADED 1200, GROWS AT 2500,
      * REWRITTEN AT 3200)
       01  T-BUD-TABLE.
           05  T-BUD-COUNT              PIC 9(04)   VALUE ZERO COMP.
           05  T-BUD-ENTRY OCCURS 600 TIMES.
               10  T-BUD-USER-ID         PIC 9(06).
               10  T-BUD-MONTH           PIC X(07).
               10  T-BUD-MONTH-BRK  REDEFINES T-BUD-MONTH.
                   15  T-BUD-MONTH-YYYY   PIC X(04).
                   15  T-BUD-MONTH-DASH   PIC X(01).
                   15  T-BUD-MONTH-MM     PIC X(02).
               10  T-BUD-MONTH-NUM  REDEFINES T-BUD-MONTH-BRK.
                   15  T-BUD-MONTH-YYYY-N PIC 9(04).
                   15  FILLER             PIC X(01).
                   15  T-BUD-MONTH-MM-N   PIC 9(02).
               10  T-BUD-INCOME          PIC S9(7)V99.
               10  T-BUD-START-BAL       PIC S9(7)V99.
               10  T-BUD-FREE-TO-SPEND   PIC S9(7)V99.
               10  T-BUD-TOT-PLANNED     PIC S9(7)V99.
               10  T-BUD-TOT-ACTUAL      PIC S9(7)V99.
               10  T-BUD-TOT-DIFFERENCE  PIC S9(7)V99.
           05  FILLER                   PIC X(01).

       PROCEDURE DIVISION.

       0000-BUD060.
           PERFORM 1000-INIT.
           MOVE 1 TO BUD-SUB.
           PERFORM 2000-MAINLINE
               UNTIL BUD-SUB > W-ORIG-BUD-COUNT.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           PERFORM 1100-LOAD-CATEGORY-TABLE.
           PERFORM 1200-LOAD-BUDGET-TABLE.

           MOVE T-CAT-COUNT TO W-ORIG-CAT-COUNT.
           MOVE T-BUD-COUNT TO W-ORIG-BUD-COUNT.

           OPEN OUTPUT RPTFILE.

       1100-LOAD-CATEGORY-TABLE.
           OPEN INPUT CATMAST.
           MOVE ZERO TO T-CAT-COUNT.
           MOVE 'NO' TO CAT-EOF-SW.
           PERFORM 1110-READ-CATEGORY.
           PERFORM 1120-BUILD-CAT-ENTRY
               UNTIL CAT-EOF-SW = 'YES'.
           CLOSE CATMAST.

       1110-READ-CATEGORY.
           READ CATMAST
               AT END
                   MOVE 'YES' TO CAT-EOF-SW.

       1120-BUILD-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO CAT-SUB.
           MOVE CAT-ID        TO T-CAT-ID(CAT-SUB).
           MOVE CAT-USER-ID   TO T-CAT-USER-ID(CAT-SUB).
           MOVE CAT-MONTH     TO T-CAT-MONTH(CAT-SUB).
           MOVE CAT-NAME      TO T-CAT-NAME(CAT-SUB).
           MOVE CAT-TYPE      TO T-CAT-TYPE(CAT-SUB).
           MOVE CAT-PLANNED   TO T-CAT-PLANNED(CAT-SUB).
           MOVE CAT-ACTUAL    TO T-CAT-ACTUAL(CAT-SUB).
           MOVE CAT-ICON      TO T-CAT-ICON(CAT-SUB).
           MOVE CAT-COLOR     TO T-CAT-COLOR(CAT-SUB).
           IF CAT-ID > W-HIGH-CAT-ID
               MOVE CAT-ID TO W-HIGH-CAT-ID
           END-IF.
           PERFORM 1110-READ-CATEGORY.

       1200-LOAD-BUDGET-TABLE.
           OPEN INPUT BUDMAST.
           MOVE ZERO TO T-BUD-COUNT.
           MOVE 'NO' TO BUD-EOF-SW.
           PERFORM 1210-READ-BUDGET.
           PERFORM 1220-BUILD-BUD-ENTRY
               UNTIL BUD-EOF-SW = 'YES'.
           CLOSE BUDMAST.

       1210-READ-BUDGET.
           READ BUDMAST
               AT END
                   MOVE 'YES' TO BUD-EOF-SW.

       1220-BUILD-BUD-ENTRY.
           ADD 1 TO T-BUD-COUNT.
           MOVE T-BUD-COUNT TO BUD-SUB.
           MOVE BUD-USER-ID          TO T-BUD-USER-ID(BUD-SUB).
           MOVE BUD-MONTH            TO T-BUD-MONTH(BUD-SUB).
           MOVE BUD-INCOME           TO T-BUD-INCOME(BUD-SUB).
           MOVE BUD-START-BAL        TO T-BUD-START-BAL(BUD-SUB).
           MOVE BUD-FREE-TO-SPEND    TO T-BUD-FREE-TO-SPEND(BUD-SUB).
           MOVE BUD-TOT-PLANNED      TO T-BUD-TOT-PLANNED(BUD-SUB).
           MOVE BUD-TOT-ACTUAL       TO T-BUD-TOT-ACTUAL(BUD-SUB).
           MOVE BUD-TOT-DIFFERENCE   TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
           PERFORM 1210-READ-BUDGET.

       2000-MAINLINE.
           MOVE ZERO TO W-TOT-EXPENSES W-TOT-SAVED W-NET-SURPLUS.

           PERFORM 2100-ACCUM-DETAIL.

           COMPUTE W-NET-SURPLUS =
               T-BUD-INCOME(BUD-SUB) - W-TOT-EXPENSES - W-TOT-SAVED.

           PERFORM 2200-WRITE-RPT-HEADER.
           PERFORM 2300-WRITE-RPT-DETAILS.

           PERFORM 2400-NEXT-MONTH.
           PERFORM 2500-CARRY-BUDGET.
           PERFORM 2600-CARRY-CATEGORIES.

           ADD 1 TO BUD-SUB.

       2100-ACCUM-DETAIL.
           MOVE 1 TO CAT-SUB.
           PERFORM 2110-SCAN-FOR-ACCUM
               UNTIL CAT-SUB > W-ORIG-CAT-COUNT.

       2110-SCAN-FOR-ACCUM.
           IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
                   AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
               IF T-CAT-TYPE(CAT-SUB) = 'SAVINGS'
                   ADD T-CAT-ACTUAL(CAT-SUB) TO W-TOT-SAVED
               ELSE
                   ADD T-CAT-ACTUAL(CAT-SUB) TO W-TOT-EXPENSES
               END-IF
           END-IF.
           ADD 1 TO CAT-SUB.

       2200-WRITE-RPT-HEADER.
           MOVE 'H'                       TO RPT-REC-TYPE.
           MOVE T-BUD-USER-ID(BUD-SUB)     TO RPT-USER-ID.
           MOVE T-BUD-MONTH(BUD-SUB)       TO RPT-MONTH.
           MOVE T-BUD-INCOME(BUD-SUB)      TO RPT-TOT-INCOME.
           MOVE W-TOT-EXPENSES             TO RPT-TOT-EXPENSES.
           MOVE W-TOT-SAVED                TO RPT-TOT-SAVED.
           MOVE W-NET-SURPLUS              TO RPT-NET-SURPLUS.

           WRITE RPT-HEADER-RECORD.

       2300-WRITE-RPT-DETAILS.
           MOVE 1 TO CAT-SUB.
           PERFORM 2310-SCAN-FOR-DETAIL
               UNTIL CAT-SUB > W-ORIG-CAT-COUNT.

       2310-SCAN-FOR-DETAIL.
           IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
                   AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
               PERFORM 2320-WRITE-ONE-DETAIL
           END-IF.
           ADD 1 TO CAT-SUB.

       2320-WRITE-ONE-DETAIL.
           MOVE 'D'                      TO RPD-REC-TYPE.
           MOVE T-CAT-NAME(CAT-SUB)      TO RPD-CAT-NAME.
           MOVE T-CAT-TYPE(CAT-SUB)      TO RPD-CAT-TYPE.
           MOVE T-CAT-PLANNED(CAT-SUB)   TO RPD-PLANNED.
           MOVE T-CAT-ACTUAL(CAT-SUB)    TO RPD-ACTUAL.
           COMPUTE RPD-VARIANCE =
               T-CAT-PLANNED(CAT-SUB) - T-CAT-ACTUAL(CAT-SUB).

           WRITE RPT-DETAIL-RECORD.

       2400-NEXT-MONTH.
           IF T-BUD-MONTH-MM-N(BUD-SUB) = 12
               MOVE 1 TO W-NEW-MO
               COMPUTE W-NEW-YR = T-BUD-MONTH-YYYY-N(BUD-SUB) + 1
           ELSE
               COMPUTE W-NEW-MO = T-BUD-MONTH-MM-N(BUD-SUB) + 1
               MOVE T-BUD-MONTH-YYYY-N(BUD-SUB) TO W-NEW-YR
           END-IF.

           MOVE W-NEW-YR           TO W-NEW-MONTH-YYYY.
           MOVE '-'                TO W-NEW-MONTH-DASH.
           MOVE W-NEW-MO            TO W-NEW-MONTH-MM.

       2500-CARRY-BUDGET.
           ADD 1 TO T-BUD-COUNT.
           MOVE T-BUD-COUNT TO NEW-BUD-SUB.

           MOVE T-BUD-USER-ID(BUD-SUB)  TO T-BUD-USER-ID(NEW-BUD-SUB).
           MOVE W-NEW-MONTH              TO T-BUD-MONTH(NEW-BUD-SUB).
           MOVE T-BUD-INCOME(BUD-SUB)   TO T-BUD-INCOME(NEW-BUD-SUB).

           COMPUTE T-BUD-START-BAL(NEW-BUD-SUB) =
               T-BUD-START-BAL(BUD-SUB) + T-BUD-FREE-TO-SPEND(BUD-SUB).

           MOVE T-BUD-START-BAL(NEW-BUD-SUB)
                                        TO T-BUD-FREE-TO-SPEND(NEW-BUD-SUB).

           MOVE ZERO TO T-BUD-TOT-PLANNED(NEW-BUD-SUB)
                        T-BUD-TOT-ACTUAL(NEW-BUD-SUB)
                        T-BUD-TOT-DIFFERENCE(NEW-BUD-SUB).

       2600-CARRY-CATEGORIES.
           MOVE 1 TO CAT-SUB.
           PERFORM 2610-SCAN-FOR-CARRY
               UNTIL CAT-SUB > W-ORIG-CAT-COUNT.

       2610-SCAN-FOR-CARRY.
           IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
                   AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
               PERFORM 2620-BUILD-NEW-CAT-ENTRY
           END-IF.
           ADD 1 TO CAT-SUB.

       2620-BUILD-NEW-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO NEW-CAT-SUB.

      * EACH NEW MONTH GETS ITS OWN CAT-ID -- NEVER THE CLOSING
      * MONTH'S ID -- SO BUD020/BUD030'S USER+ID LOOKUPS NEVER MATCH
      * TWO PHYSICAL CATEGORY-RECORD ROWS AT ONCE (REQ-0512).
           ADD 1 TO W-HIGH-CAT-ID.
           MOVE W-HIGH-CAT-ID            TO T-CAT-ID(NEW-CAT-SUB).
           MOVE T-CAT-USER-ID(CAT-SUB)   TO T-CAT-USER-ID(NEW-CAT-SUB).
           MOVE W-NEW-MONTH               TO T-CAT-MONTH(NEW-CAT-SUB).
           MOVE T-CAT-NAME(CAT-SUB)      TO T-CAT-NAME(NEW-CAT-SUB).
           MOVE T-CAT-TYPE(CAT-SUB)      TO T-CAT-TYPE(NEW-CAT-SUB).
           MOVE T-CAT-PLANNED(CAT-SUB)   TO T-CAT-PLANNED(NEW-CAT-SUB).
           MOVE ZERO                     TO T-CAT-ACTUAL(NEW-CAT-SUB).
           MOVE T-CAT-ICON(CAT-SUB)      TO T-CAT-ICON(NEW-CAT-SUB).
           MOVE T-CAT-COLOR(CAT-SUB)     TO T-CAT-COLOR(NEW-CAT-SUB).

       3000-CLOSING.
           PERFORM 3100-REWRITE-CATEGORIES.
           PERFORM 3200-REWRITE-BUDGETS.
           CLOSE RPTFILE.

       3100-REWRITE-CATEGORIES.
           OPEN OUTPUT CATMAST.
           MOVE 1 TO CAT-SUB.
           PERFORM 3110-WRITE-ONE-CAT
               UNTIL CAT-SUB > T-CAT-COUNT.
           CLOSE CATMAST.

       3110-WRITE-ONE-CAT.
           MOVE T-CAT-ID(CAT-SUB)        TO CAT-ID.
           MOVE T-CAT-USER-ID(CAT-SUB)   TO CAT-USER-ID.
           MOVE T-CAT-MONTH(CAT-SUB)     TO CAT-MONTH.
           MOVE T-CAT-NAME(CAT-SUB)      TO CAT-NAME.
           MOVE T-CAT-TYPE(CAT-SUB)      TO CAT-TYPE.
           MOVE T-CAT-PLANNED(CAT-SUB)   TO CAT-PLANNED.
           MOVE T-CAT-ACTUAL(CAT-SUB)    TO CAT-ACTUAL.
           MOVE T-CAT-ICON(CAT-SUB)      TO CAT-ICON.
           MOVE T-CAT-COLOR(CAT-SUB)     TO CAT-COLOR.

           WRITE CATEGORY-RECORD.

           ADD 1 TO CAT-SUB.

       3200-REWRITE-BUDGETS.
           OPEN OUTPUT BUDMAST.
           MOVE 1 TO BUD-SUB.
           PERFORM 3210-WRITE-ONE-BUD
               UNTIL BUD-SUB > T-BUD-COUNT.
           CLOSE BUDMAST.

       3210-WRITE-ONE-BUD.
           MOVE T-BUD-USER-ID(BUD-SUB)          TO BUD-USER-ID.
           MOVE T-BUD-MONTH(BUD-SUB)            TO BUD-MONTH.
           MOVE T-BUD-INCOME(BUD-SUB)           TO BUD-INCOME.
           MOVE T-BUD-START-BAL(BUD-SUB)        TO BUD-START-BAL.
           MOVE T-BUD-FREE-TO-SPEND(BUD-SUB)    TO BUD-FREE-TO-SPEND.
           MOVE T-BUD-TOT-PLANNED(BUD-SUB)      TO BUD-TOT-PLANNED.
           MOVE T-BUD-TOT-ACTUAL(BUD-SUB)       TO BUD-TOT-ACTUAL.
           MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB)   TO BUD-TOT-DIFFERENCE.

           WRITE BUDGET-RECORD.

           ADD 1 TO BUD-SUB.
