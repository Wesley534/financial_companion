       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD020.
       AUTHOR.              R W KOVACS.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        04/02/94.
       DATE-COMPILED.       04/09/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD020 -- CATEGORY-ACTUAL / BUDGET-TOTALS RECOMPUTATION.    *
      * READS THE TRANSACTION FILE IN CATEGORY-ID SEQUENCE AND      *
      * CONTROL-BREAKS ON CATEGORY-ID TO RESUM EACH CATEGORY'S      *
      * ACTUAL SPEND.  THE REWRITTEN CATEGORY ACTUALS ARE THEN      *
      * ROLLED UP BY USER/MONTH INTO THE BUDGET MASTER'S TOTALS.     *
      * RUN AFTER ANY TRANSACTION POST (SEE BUD030) OR AS A STAND-   *
      * ALONE RECONCILIATION PASS.                                  *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   04/02/94   RWK  REQ-0124   ORIGINAL PROGRAM.               *
      *   09/02/98   LDP  REQ-0447   Y2K -- CAT-MONTH/BUD-MONTH NOW  *
      *                              CARRY A 4-DIGIT YEAR.           *
      *   11/30/98   LDP  REQ-0461   ROLL-UP PASS NOW DRIVEN OFF THE *
      *                              IN-MEMORY BUDGET TABLE INSTEAD  *
      *                              OF REREADING BUDMAST PER BREAK. *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT TRNFILE
                    ASSIGN TO TRNFILE
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  TRNFILE
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 78 CHARACTERS
           DATA RECORD IS OUT-TRANSACTION-RECORD.

       01  OUT-TRANSACTION-RECORD.
           05  OT-ID                   PIC 9(08).
           05  OT-USER-ID              PIC 9(06).
           05  OT-CATEGORY-ID          PIC 9(06).
           05  OT-DATE                 PIC 9(08).
           05  OT-AMOUNT               PIC S9(7)V99.
           05  OT-DESC                 PIC X(40).
           05  OT-RECURRING-FLAG       PIC X(01).

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  CAT-FOUND-SW            PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-CAT-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  C-BUD-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  H-AREA.
           05  H-CAT-ID                PIC 9(06)   VALUE ZERO.
           05  FILLER                  PIC X(01).

       01  C-ACCUM-AREA.
           05  C-CAT-ACTUAL             PIC S9(7)V99 VALUE ZERO.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

      *    ==== IN-MEMORY CATEGORY TABLE (LOADED 1100, REWRITTEN 3100) ====
       01  T-CAT-TABLE.
           05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 1800 TIMES.
               10  T-CAT-ID             PIC 9(06).
               10  T-CAT-USER-ID        PIC 9(06).
               10  T-CAT-MONTH          PIC X(07).
               10  T-CAT-MONTH-BRK  REDEFINES T-CAT-MONTH.
                   15  T-CAT-MONTH-YYYY  PIC X(04).
                   15  T-CAT-MONTH-DASH  PIC X(01).
                   15  T-CAT-MONTH-MM    PIC X(02).
               10  T-CAT-NAME           PIC X(30).
               10  T-CAT-TYPE           PIC X(07).
               10  T-CAT-PLANNED        PIC S9(7)V99.
               10  T-CAT-ACTUAL         PIC S9(7)V99.
           05  FILLER                  PIC X(01).

      *    ==== IN-MEMORY BUDGET TABLE (LOADED AT 1200, REWRITTEN AT 3200) ====
       01  T-BUDGET-TABLE.
           05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
           05  T-BUDGET-ENTRY OCCURS 300 TIMES.
               10  T-BUD-USER-ID        PIC 9(06).
               10  T-BUD-MONTH          PIC X(07).
               10  T-BUD-INCOME         PIC S9(7)V99.
               10  T-BUD-START-BAL      PIC S9(7)V99.
               10  T-BUD-FREE-TO-SPEND  PIC S9(7)V99.
               10  T-BUD-TOT-PLANNED    PIC S9(7)V99.
               10  T-BUD-TOT-ACTUAL     PIC S9(7)V99.
               10  T-BUD-TOT-DIFFERENCE PIC S9(7)V99.
           05  FILLER                  PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(36)   VALUE SPACES.
           05  FILLER                  PIC X(28)   VALUE
               'SMARTBUDGET SETUP PROCESSOR'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD020'.
           05  FILLER                  PIC X(45)   VALUE SPACES.
           05  FILLER                  PIC X(34)   VALUE
               'CATEGORY/BUDGET RECOMPUTE DIVISION'.
           05  FILLER                  PIC X(47)   VALUE SPACES.

       01  REPORT-TITLE.
           05  FILLER                  PIC X(53)   VALUE SPACES.
           05  FILLER                  PIC X(25)   VALUE
               'CATEGORY ACTUAL RECOMPUTE'.
           05  FILLER                  PIC X(54)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'CATEGORY'.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(05)   VALUE 'MONTH'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(07)   VALUE 'PLANNED'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'ACTUAL'.

       01  DETAIL-LINE.
           05  O-CAT-ID                PIC 9(06).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-NAME              PIC X(18).
           05  FILLER                  PIC X(02)   VALUE SPACES.
           05  O-CAT-USER-ID           PIC 9(06).
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-CAT-MONTH             PIC X(07).
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-CAT-PLANNED           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-ACTUAL            PIC Z,ZZZ,ZZ9.99-.

       01  SUBTOTAL-LINE.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(15)   VALUE
               'BUDGET ROLLUP: '.
           05  O-SUB-USER-ID           PIC 9(06).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-SUB-MONTH             PIC X(07).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(09)   VALUE 'PLANNED: '.
           05  O-SUB-TOT-PLANNED       PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE 'ACTUAL: '.
           05  O-SUB-TOT-ACTUAL        PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'DIFF: '.
           05  O-SUB-TOT-DIFF          PIC Z,ZZZ,ZZ9.99-.

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(14)   VALUE
               'CATEGORIES UPD'.
           05  O-CAT-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(13)   VALUE
               'BUDGETS ROLLD'.
           05  O-BUD-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(83)   VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD020.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-CATEGORY-TABLE.
           PERFORM 1200-LOAD-BUDGET-TABLE.

           OPEN INPUT TRNFILE.
           OPEN OUTPUT PRTOUT.

           PERFORM 9000-READ.
           IF MORE-RECS = 'YES'
               MOVE OT-CATEGORY-ID TO H-CAT-ID
           END-IF.
           PERFORM 9900-HEADING.

       1100-LOAD-CATEGORY-TABLE.
           OPEN INPUT CATMAST.
           MOVE ZERO TO T-CAT-COUNT.
           MOVE 'NO' TO CAT-EOF-SW.
           PERFORM 1110-READ-CATEGORY.
           PERFORM 1120-BUILD-CAT-ENTRY
               UNTIL CAT-EOF-SW = 'YES'.
           CLOSE CATMAST.

       1110-READ-CATEGORY.
           READ CATMAST
               AT END
                   MOVE 'YES' TO CAT-EOF-SW.

       1120-BUILD-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO CAT-SUB.
           MOVE CAT-ID          TO T-CAT-ID(CAT-SUB).
           MOVE CAT-USER-ID     TO T-CAT-USER-ID(CAT-SUB).
           MOVE CAT-MONTH       TO T-CAT-MONTH(CAT-SUB).
           MOVE CAT-NAME        TO T-CAT-NAME(CAT-SUB).
           MOVE CAT-TYPE        TO T-CAT-TYPE(CAT-SUB).
           MOVE CAT-PLANNED     TO T-CAT-PLANNED(CAT-SUB).
           MOVE ZERO            TO T-CAT-ACTUAL(CAT-SUB).
           PERFORM 1110-READ-CATEGORY.

       1200-LOAD-BUDGET-TABLE.
           OPEN INPUT BUDMAST.
           MOVE ZERO TO T-BUDGET-COUNT.
           MOVE 'NO' TO BUD-EOF-SW.
           PERFORM 1210-READ-BUDGET.
           PERFORM 1220-BUILD-BUDGET-ENTRY
               UNTIL BUD-EOF-SW = 'YES'.
           CLOSE BUDMAST.

       1210-READ-BUDGET.
           READ BUDMAST
               AT END
                   MOVE 'YES' TO BUD-EOF-SW.

       1220-BUILD-BUDGET-ENTRY.
           ADD 1 TO T-BUDGET-COUNT.
           MOVE T-BUDGET-COUNT TO BUD-SUB.
           MOVE BUD-USER-ID         TO T-BUD-USER-ID(BUD-SUB).
           MOVE BUD-MONTH           TO T-BUD-MONTH(BUD-SUB).
           MOVE BUD-INCOME          TO T-BUD-INCOME(BUD-SUB).
           MOVE BUD-START-BAL       TO T-BUD-START-BAL(BUD-SUB).
           MOVE BUD-FREE-TO-SPEND   TO T-BUD-FREE-TO-SPEND(BUD-SUB).
           MOVE ZERO                TO T-BUD-TOT-PLANNED(BUD-SUB).
           MOVE ZERO                TO T-BUD-TOT-ACTUAL(BUD-SUB).
           MOVE ZERO                TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
           PERFORM 1210-READ-BUDGET.

       2000-MAINLINE.
           IF OT-CATEGORY-ID NOT = H-CAT-ID
               PERFORM 9200-CAT-BREAK
           END-IF.

           PERFORM 2100-ACCUM-CATEGORY.
           PERFORM 9000-READ.

       2100-ACCUM-CATEGORY.
           ADD OT-AMOUNT TO C-CAT-ACTUAL.

       9200-CAT-BREAK.
           PERFORM 9210-FIND-CAT-FOR-BREAK.

           IF CAT-FOUND-SW = 'YES'
               MOVE C-CAT-ACTUAL        TO T-CAT-ACTUAL(CAT-SUB)
               ADD 1                    TO C-CAT-CTR

               MOVE T-CAT-ID(CAT-SUB)       TO O-CAT-ID
               MOVE T-CAT-NAME(CAT-SUB)     TO O-CAT-NAME
               MOVE T-CAT-USER-ID(CAT-SUB)  TO O-CAT-USER-ID
               MOVE T-CAT-MONTH(CAT-SUB)    TO O-CAT-MONTH
               MOVE T-CAT-PLANNED(CAT-SUB)  TO O-CAT-PLANNED
               MOVE T-CAT-ACTUAL(CAT-SUB)   TO O-CAT-ACTUAL

               WRITE PRTLINE
                   FROM DETAIL-LINE
                       AFTER ADVANCING 1 LINE
                           AT EOP
                               PERFORM 9900-HEADING
           END-IF.

           MOVE ZERO TO C-CAT-ACTUAL.
           MOVE OT-CATEGORY-ID TO H-CAT-ID.

       9210-FIND-CAT-FOR-BREAK.
           MOVE 'NO' TO CAT-FOUND-SW.
           MOVE 1 TO CAT-SUB.
           PERFORM 9220-SCAN-CAT
               UNTIL CAT-SUB > T-CAT-COUNT OR CAT-FOUND-SW = 'YES'.

       9220-SCAN-CAT.
           IF T-CAT-ID(CAT-SUB) = H-CAT-ID
               MOVE 'YES' TO CAT-FOUND-SW
           ELSE
               ADD 1 TO CAT-SUB
           END-IF.

       3000-CLOSING.
           PERFORM 9200-CAT-BREAK.

           PERFORM 3100-REWRITE-CATEGORIES.

           MOVE 1 TO BUD-SUB.
           PERFORM 3300-ROLLUP
               UNTIL BUD-SUB > T-BUDGET-COUNT.

           PERFORM 3200-REWRITE-BUDGETS.

           PERFORM 3900-GRAND-TOTAL.

           CLOSE TRNFILE.
           CLOSE PRTOUT.

       3100-REWRITE-CATEGORIES.
           OPEN OUTPUT CATMAST.
           MOVE 1 TO CAT-SUB.
           PERFORM 3110-WRITE-ONE-CAT
               UNTIL CAT-SUB > T-CAT-COUNT.
           CLOSE CATMAST.

       3110-WRITE-ONE-CAT.
           MOVE T-CAT-ID(CAT-SUB)       TO CAT-ID.
           MOVE T-CAT-USER-ID(CAT-SUB)  TO CAT-USER-ID.
           MOVE T-CAT-MONTH(CAT-SUB)    TO CAT-MONTH.
           MOVE T-CAT-NAME(CAT-SUB)     TO CAT-NAME.
           MOVE T-CAT-TYPE(CAT-SUB)     TO CAT-TYPE.
           MOVE T-CAT-PLANNED(CAT-SUB)  TO CAT-PLANNED.
           MOVE T-CAT-ACTUAL(CAT-SUB)   TO CAT-ACTUAL.
           MOVE SPACES                  TO CAT-ICON CAT-COLOR.

           WRITE CATEGORY-RECORD.

           ADD 1 TO CAT-SUB.

       3200-REWRITE-BUDGETS.
           OPEN OUTPUT BUDMAST.
           MOVE 1 TO BUD-SUB.
           PERFORM 3210-WRITE-ONE-BUDGET
               UNTIL BUD-SUB > T-BUDGET-COUNT.
           CLOSE BUDMAST.

       3210-WRITE-ONE-BUDGET.
           MOVE T-BUD-USER-ID(BUD-SUB)          TO BUD-USER-ID.
           MOVE T-BUD-MONTH(BUD-SUB)            TO BUD-MONTH.
           MOVE T-BUD-INCOME(BUD-SUB)           TO BUD-INCOME.
           MOVE T-BUD-START-BAL(BUD-SUB)        TO BUD-START-BAL.
           MOVE T-BUD-FREE-TO-SPEND(BUD-SUB)    TO BUD-FREE-TO-SPEND.
           MOVE T-BUD-TOT-PLANNED(BUD-SUB)      TO BUD-TOT-PLANNED.
           MOVE T-BUD-TOT-ACTUAL(BUD-SUB)       TO BUD-TOT-ACTUAL.
           MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB)   TO BUD-TOT-DIFFERENCE.

           WRITE BUDGET-RECORD.

           ADD 1 TO BUD-SUB.
           ADD 1 TO C-BUD-CTR.

       3300-ROLLUP.
           MOVE ZERO TO T-BUD-TOT-PLANNED(BUD-SUB).
           MOVE ZERO TO T-BUD-TOT-ACTUAL(BUD-SUB).

           MOVE 1 TO CAT-SUB.
           PERFORM 3310-ADD-CAT-TO-BUDGET
               UNTIL CAT-SUB > T-CAT-COUNT.

           COMPUTE T-BUD-TOT-DIFFERENCE(BUD-SUB) =
               T-BUD-TOT-PLANNED(BUD-SUB) - T-BUD-TOT-ACTUAL(BUD-SUB).

           MOVE T-BUD-USER-ID(BUD-SUB)        TO O-SUB-USER-ID.
           MOVE T-BUD-MONTH(BUD-SUB)          TO O-SUB-MONTH.
           MOVE T-BUD-TOT-PLANNED(BUD-SUB)    TO O-SUB-TOT-PLANNED.
           MOVE T-BUD-TOT-ACTUAL(BUD-SUB)     TO O-SUB-TOT-ACTUAL.
           MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB) TO O-SUB-TOT-DIFF.

           WRITE PRTLINE
               FROM SUBTOTAL-LINE
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD 1 TO BUD-SUB.

       3310-ADD-CAT-TO-BUDGET.
           IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
                   AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
               ADD T-CAT-PLANNED(CAT-SUB)
                   TO T-BUD-TOT-PLANNED(BUD-SUB)
               ADD T-CAT-ACTUAL(CAT-SUB)
                   TO T-BUD-TOT-ACTUAL(BUD-SUB)
           END-IF.

           ADD 1 TO CAT-SUB.

       3900-GRAND-TOTAL.
           MOVE C-CAT-CTR TO O-CAT-CTR.
           MOVE C-BUD-CTR TO O-BUD-CTR.

           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

       9000-READ.
           READ TRNFILE
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM REPORT-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
