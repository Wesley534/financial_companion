       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD100.
       AUTHOR.              R W KOVACS.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        06/14/94.
       DATE-COMPILED.       06/17/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD100 -- KEYWORD TRANSACTION CATEGORIZER.                  *
      * READS A BATCH OF CATEGORIZE REQUESTS, EACH CARRYING A RAW    *
      * TRANSACTION DESCRIPTION.  THE DESCRIPTION IS FOLDED TO       *
      * UPPERCASE AND SCANNED AGAINST A FIXED KEYWORD TABLE IN TABLE *
      * ORDER -- THE FIRST KEYWORD FOUND WINS AND ITS CATEGORY IS    *
      * USED ONLY IF THAT CATEGORY IS ON FILE FOR THE REQUESTING     *
      * USER.  IF NO KEYWORD HITS, OR THE HIT CATEGORY IS NOT ONE OF *
      * THE USER'S OWN, THE FIRST CATEGORY ON FILE FOR THE USER IS   *
      * ASSIGNED INSTEAD -- OR -1 IF THE USER HAS NO CATEGORIES AT   *
      * ALL.  CONFIDENCE IS NOT COMPUTED HERE -- THE BATCH RUN ALWAYS*
      * RESTATES IT AS A FLAT 0.85.  CATMAST IS READ ONLY.           *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   06/14/94   RWK  REQ-0151   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- NO DATE-BEARING FIELDS   *
      *                              ARE USED BY THIS PROGRAM'S      *
      *                              LOGIC.  NOTED FOR THE RECORD    *
      *                              DURING THE SHOP-WIDE REVIEW.    *
      *   08/20/99   TMB  REQ-0497   ADDED THE WHOLE FOODS AND       *
      *                              DINING OUT KEYWORDS TO THE      *
      *                              TABLE IN 2200-SCAN-KEYWORDS.    *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT CATREQ
                    ASSIGN TO CATREQ
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT CATMAST
                    ASSIGN TO CATMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  CATREQ
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 55 CHARACTERS
           DATA RECORD IS CATEGORIZE-REQUEST.

       01  CATEGORIZE-REQUEST.
           05  CQ-TRN-ID               PIC 9(08).
           05  CQ-USER-ID              PIC 9(06).
           05  CQ-DESC                 PIC X(40).
           05  FILLER                  PIC X(01).

       FD  CATMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 93 CHARACTERS
           DATA RECORD IS CATEGORY-RECORD.
           COPY CATGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  KW-FOUND-SW             PIC X(03)   VALUE 'NO'.
           05  DEFAULT-FOUND-SW        PIC X(03)   VALUE 'NO'.
           05  VALID-MATCH-SW          PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-REQ-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  KW-SUB                  PIC 9(04)   VALUE ZERO COMP.
           05  W-HIT-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

      * ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
      * AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS EDITED
      * INTO THE HEADING LINE -- BUD100 CARRIES NO DATE FIELD OF
      * ITS OWN ON EITHER THE REQUEST OR THE MASTER SIDE
       01  I-DATE-BRK  REDEFINES I-DATE.
           05  I-DATE-ALPHA            PIC X(08).
           05  FILLER                  PIC X(01).

      * UPPERCASED WORKING COPY OF THE REQUEST DESCRIPTION --
      * BUILT BY 2100-FOLD-UPPERCASE, SCANNED BY 2200
       01  W-DESC-AREA.
           05  W-DESC-UPPER            PIC X(40).
           05  FILLER                  PIC X(01).

       01  W-CALC-AREA.
           05  W-MATCHED-CAT-ID        PIC 9(06)    VALUE ZERO COMP.
           05  W-DEFAULT-CAT-ID        PIC S9(06)   VALUE ZERO COMP.
           05  W-ASSIGNED-CAT-ID       PIC S9(06)   VALUE ZERO COMP.
           05  W-CONFIDENCE            PIC 9V99     VALUE 0.85.
           05  FILLER                  PIC X(01).

      * IN-MEMORY CATEGORY TABLE (LOADED 1100, READ ONLY --
      * BUD100 NEVER REWRITES CATMAST)
       01  T-CAT-TABLE.
           05  T-CAT-COUNT             PIC 9(04)    VALUE ZERO COMP.
           05  T-CAT-ENTRY OCCURS 3600 TIMES.
               10  T-CAT-ID             PIC 9(06).
               10  T-CAT-USER-ID        PIC 9(06).
           05  FILLER                  PIC X(01).

      * FIXED KEYWORD-TO-CATEGORY LOOKUP, IN SCAN ORDER -- BUILT AS A
      * FILLER/REDEFINES ARRAY SO 2200-SCAN-KEYWORDS CAN WALK IT WITH
      * A SINGLE PERFORM VARYING.  KW-LEN CARRIES EACH KEYWORD'S TRUE
      * LENGTH SO THE INSPECT IN 2210 DOES NOT MATCH ON TRAILING
      * BLANKS.
       01  KEYWORD-TABLE-DATA.
           05  FILLER                  PIC X(13)   VALUE 'STARBUCKS'.
           05  FILLER                  PIC 9(02)   VALUE 09.
           05  FILLER                  PIC 9(06)   VALUE 000008.
           05  FILLER                  PIC X(13)   VALUE 'KFC'.
           05  FILLER                  PIC 9(02)   VALUE 03.
           05  FILLER                  PIC 9(06)   VALUE 000008.
           05  FILLER                  PIC X(13)   VALUE 'RESTAURANT'.
           05  FILLER                  PIC 9(02)   VALUE 10.
           05  FILLER                  PIC 9(06)   VALUE 000008.
           05  FILLER                  PIC X(13)   VALUE 'DINING OUT'.
           05  FILLER                  PIC 9(02)   VALUE 10.
           05  FILLER                  PIC 9(06)   VALUE 000008.
           05  FILLER                  PIC X(13)   VALUE 'WALMART'.
           05  FILLER                  PIC 9(02)   VALUE 07.
           05  FILLER                  PIC 9(06)   VALUE 000005.
           05  FILLER                  PIC X(13)   VALUE 'GROCER'.
           05  FILLER                  PIC 9(02)   VALUE 06.
           05  FILLER                  PIC 9(06)   VALUE 000005.
           05  FILLER                  PIC X(13)   VALUE 'MARKET'.
           05  FILLER                  PIC 9(02)   VALUE 06.
           05  FILLER                  PIC 9(06)   VALUE 000005.
           05  FILLER                  PIC X(13)   VALUE 'WHOLE FOODS'.
           05  FILLER                  PIC 9(02)   VALUE 11.
           05  FILLER                  PIC 9(06)   VALUE 000005.
           05  FILLER                  PIC X(13)   VALUE 'RENT'.
           05  FILLER                  PIC 9(02)   VALUE 04.
           05  FILLER                  PIC 9(06)   VALUE 000001.
           05  FILLER                  PIC X(13)   VALUE 'MORTGAGE'.
           05  FILLER                  PIC 9(02)   VALUE 08.
           05  FILLER                  PIC 9(06)   VALUE 000001.
           05  FILLER                  PIC X(13)   VALUE 'HOUSING'.
           05  FILLER                  PIC 9(02)   VALUE 07.
           05  FILLER                  PIC 9(06)   VALUE 000001.
           05  FILLER                  PIC X(13)   VALUE 'NETFLIX'.
           05  FILLER                  PIC 9(02)   VALUE 07.
           05  FILLER                  PIC 9(06)   VALUE 000004.
           05  FILLER                  PIC X(13)   VALUE 'SPOTIFY'.
           05  FILLER                  PIC 9(02)   VALUE 07.
           05  FILLER                  PIC 9(06)   VALUE 000004.
           05  FILLER                  PIC X(13)   VALUE
               'ENTERTAINMENT'.
           05  FILLER                  PIC 9(02)   VALUE 13.
           05  FILLER                  PIC 9(06)   VALUE 000004.

       01  KEYWORD-TABLE  REDEFINES KEYWORD-TABLE-DATA.
           05  KW-ENTRY OCCURS 14 TIMES.
               10  KW-TEXT              PIC X(13).
               10  KW-LEN               PIC 9(02).
               10  KW-CAT-ID            PIC 9(06).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(30)   VALUE SPACES.
           05  FILLER                  PIC X(34)   VALUE
               'SMARTBUDGET KEYWORD CATEGORIZER'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD100'.
           05  FILLER                  PIC X(51)   VALUE SPACES.
           05  FILLER                  PIC X(27)   VALUE
               'TRANSACTION CATEGORY SCAN'.
           05  FILLER                  PIC X(48)   VALUE SPACES.

       01  REPORT-TITLE.
           05  FILLER                  PIC X(56)   VALUE SPACES.
           05  FILLER                  PIC X(20)   VALUE
               'REQUESTS CATEGORIZED'.
           05  FILLER                  PIC X(56)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'TRN-ID'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  FILLER                  PIC X(11)   VALUE 'DESCRIPTION'.
           05  FILLER                  PIC X(32)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'CAT-ID'.
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'CONF'.

       01  DETAIL-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-TRN-ID                PIC 9(08).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-USER-ID               PIC 9(06).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-DESC                  PIC X(40).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CAT-ID                PIC ---9(5).
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-CONFIDENCE            PIC 9.99.

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(17)   VALUE
               'TOTAL CATEGORIZED'.
           05  O-REQ-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(109)  VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD100.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           IF I-DATE-ALPHA NOT NUMERIC
               MOVE ZERO TO I-DATE
           END-IF.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-CATEGORY-TABLE.

           OPEN INPUT CATREQ.
           OPEN OUTPUT PRTOUT.

           PERFORM 9000-READ.
           PERFORM 9900-HEADING.

       1100-LOAD-CATEGORY-TABLE.
           OPEN INPUT CATMAST.
           MOVE ZERO TO T-CAT-COUNT.
           MOVE 'NO' TO CAT-EOF-SW.
           PERFORM 1110-READ-CATEGORY.
           PERFORM 1120-BUILD-CAT-ENTRY
               UNTIL CAT-EOF-SW = 'YES'.
           CLOSE CATMAST.

       1110-READ-CATEGORY.
           READ CATMAST
               AT END
                   MOVE 'YES' TO CAT-EOF-SW.

       1120-BUILD-CAT-ENTRY.
           ADD 1 TO T-CAT-COUNT.
           MOVE T-CAT-COUNT TO CAT-SUB.
           MOVE CAT-ID            TO T-CAT-ID(CAT-SUB).
           MOVE CAT-USER-ID       TO T-CAT-USER-ID(CAT-SUB).
           PERFORM 1110-READ-CATEGORY.

       2000-MAINLINE.
           PERFORM 2100-FOLD-UPPERCASE.
           PERFORM 2150-FIND-DEFAULT-CAT.
           PERFORM 2200-SCAN-KEYWORDS.
           PERFORM 2300-ASSIGN-CATEGORY.
           PERFORM 2900-OUTPUT.

           PERFORM 9000-READ.

       2100-FOLD-UPPERCASE.
           MOVE CQ-DESC TO W-DESC-UPPER.
           INSPECT W-DESC-UPPER CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       2150-FIND-DEFAULT-CAT.
           MOVE -1 TO W-DEFAULT-CAT-ID.
           MOVE 'NO' TO DEFAULT-FOUND-SW.
           MOVE 1 TO CAT-SUB.
           PERFORM 2151-SCAN-FOR-DEFAULT
               UNTIL CAT-SUB > T-CAT-COUNT
                   OR DEFAULT-FOUND-SW = 'YES'.

       2151-SCAN-FOR-DEFAULT.
           IF T-CAT-USER-ID(CAT-SUB) = CQ-USER-ID
               MOVE T-CAT-ID(CAT-SUB) TO W-DEFAULT-CAT-ID
               MOVE 'YES' TO DEFAULT-FOUND-SW
           ELSE
               ADD 1 TO CAT-SUB
           END-IF.

       2200-SCAN-KEYWORDS.
           MOVE 'NO' TO KW-FOUND-SW.
           MOVE 1 TO KW-SUB.
           PERFORM 2210-SCAN-ONE-KEYWORD
               UNTIL KW-SUB > 14 OR KW-FOUND-SW = 'YES'.

       2210-SCAN-ONE-KEYWORD.
           MOVE ZERO TO W-HIT-CTR.
           INSPECT W-DESC-UPPER TALLYING W-HIT-CTR
               FOR ALL KW-TEXT(KW-SUB)(1:KW-LEN(KW-SUB)).

           IF W-HIT-CTR > ZERO
               MOVE KW-CAT-ID(KW-SUB) TO W-MATCHED-CAT-ID
               MOVE 'YES' TO KW-FOUND-SW
           ELSE
               ADD 1 TO KW-SUB
           END-IF.

       2250-CHECK-VALID-MATCH.
           MOVE 'NO' TO VALID-MATCH-SW.
           MOVE 1 TO CAT-SUB.
           PERFORM 2251-SCAN-FOR-VALID
               UNTIL CAT-SUB > T-CAT-COUNT
                   OR VALID-MATCH-SW = 'YES'.

       2251-SCAN-FOR-VALID.
           IF T-CAT-USER-ID(CAT-SUB) = CQ-USER-ID
                   AND T-CAT-ID(CAT-SUB) = W-MATCHED-CAT-ID
               MOVE 'YES' TO VALID-MATCH-SW
           ELSE
               ADD 1 TO CAT-SUB
           END-IF.

       2300-ASSIGN-CATEGORY.
           IF KW-FOUND-SW = 'YES'
               PERFORM 2250-CHECK-VALID-MATCH
               IF VALID-MATCH-SW = 'YES'
                   MOVE W-MATCHED-CAT-ID TO W-ASSIGNED-CAT-ID
               ELSE
                   MOVE W-DEFAULT-CAT-ID TO W-ASSIGNED-CAT-ID
               END-IF
           ELSE
               MOVE W-DEFAULT-CAT-ID TO W-ASSIGNED-CAT-ID
           END-IF.

       2900-OUTPUT.
           MOVE CQ-TRN-ID              TO O-TRN-ID.
           MOVE CQ-USER-ID             TO O-USER-ID.
           MOVE CQ-DESC                TO O-DESC.
           MOVE W-ASSIGNED-CAT-ID      TO O-CAT-ID.
           MOVE W-CONFIDENCE           TO O-CONFIDENCE.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD 1 TO C-REQ-CTR.

       3000-CLOSING.
           MOVE C-REQ-CTR TO O-REQ-CTR.

           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

           CLOSE CATREQ.
           CLOSE PRTOUT.

       9000-READ.
           READ CATREQ
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM REPORT-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
