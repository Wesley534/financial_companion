       IDENTIFICATION DIVISION.
       PROGRAM-ID.          BUD050.
       AUTHOR.              A M LINDQUIST.
       INSTALLATION.        SMARTBUDGET DP DIVISION.
       DATE-WRITTEN.        05/10/94.
       DATE-COMPILED.       05/13/94.
       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

      ***************************************************************
      * BUD050 -- SURPLUS SWEEP / GOAL CONTRIBUTION POSTING.        *
      * READS A BATCH OF CONTRIBUTION REQUESTS.  A SWEEP REQUEST    *
      * (TYPE S) CARRYING A GOAL-ID ADDS TO THAT GOAL'S SAVED        *
      * AMOUNT; A SWEEP WITH NO GOAL-ID IS MERELY ACKNOWLEDGED FOR   *
      * ROLLOVER, WHICH BUD060 ACTUALLY CARRIES OUT.  A MANUAL       *
      * CONTRIBUTION (TYPE M) ADDS TO GOAL-SAVED AND REDUCES THE     *
      * BUDGET'S FREE-TO-SPEND -- NO SUFFICIENCY CHECK IS MADE, SO   *
      * FREE-TO-SPEND MAY GO NEGATIVE.                              *
      ***************************************************************
      *   CHANGE LOG                                                *
      *   DATE       BY   REQUEST    DESCRIPTION                    *
      *   ---------- ---- ---------- ------------------------------ *
      *   05/10/94   AML  REQ-0133   ORIGINAL PROGRAM.               *
      *   09/03/98   LDP  REQ-0447   Y2K -- BUD-MONTH NOW CARRIES A  *
      *                              4-DIGIT YEAR.                  *
      *   07/19/99   TMB  REQ-0485   MANUAL CONTRIBUTIONS NO LONGER  *
      *                              FLOORED AT ZERO FREE-TO-SPEND   *
      *                              PER THE REVISED OVERDRAFT RULE. *
      ***************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.          IBM-370.
       OBJECT-COMPUTER.          IBM-370.
       SPECIAL-NAMES.            C01 IS TOP-OF-FORM
                                 UPSI-0 IS RUN-MODE-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT CONTRIB
                    ASSIGN TO CONTRIB
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT GOALMAST
                    ASSIGN TO GOALMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT BUDMAST
                    ASSIGN TO BUDMAST
                    ORGANIZATION IS LINE SEQUENTIAL.

           SELECT PRTOUT
                    ASSIGN TO DMYOUT
                    ORGANIZATION IS RECORD SEQUENTIAL.

           SELECT PRTOUTERR
                    ASSIGN TO DMYOUTER
                    ORGANIZATION IS RECORD SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

       FD  CONTRIB
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 30 CHARACTERS
           DATA RECORD IS CONTRIB-REQUEST.

       01  CONTRIB-REQUEST.
           05  CR-TYPE                 PIC X(01).
               88  CR-IS-SWEEP               VALUE 'S'.
               88  CR-IS-MANUAL              VALUE 'M'.
           05  CR-USER-ID              PIC 9(06).
           05  CR-GOAL-ID              PIC 9(06).
           05  CR-AMOUNT               PIC S9(7)V99.
           05  CR-MONTH                PIC X(07).
           05  CR-MONTH-BRK  REDEFINES CR-MONTH.
               10  CR-MONTH-YYYY        PIC X(04).
               10  CR-MONTH-DASH        PIC X(01).
               10  CR-MONTH-MM          PIC X(02).
           05  FILLER                  PIC X(01).

       FD  GOALMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 75 CHARACTERS
           DATA RECORD IS GOAL-RECORD.
           COPY GOALREC.

       FD  BUDMAST
           LABEL RECORD IS STANDARD
           RECORD CONTAINS 72 CHARACTERS
           DATA RECORD IS BUDGET-RECORD.
           COPY BUDGREC.

       FD  PRTOUT
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE.

       01  PRTLINE                     PIC X(132).

       FD  PRTOUTERR
           LABEL RECORD IS OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 WITH FOOTING AT 55
           DATA RECORD IS PRTLINE-ERR.

       01  PRTLINE-ERR                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WORK-AREA.
           05  MORE-RECS               PIC X(03)   VALUE 'YES'.
           05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
           05  GOAL-EOF-SW             PIC X(03)   VALUE 'NO'.
           05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
           05  GOAL-FOUND-SW           PIC X(03)   VALUE 'NO'.
           05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
           05  C-PCTR                  PIC 9(02)   VALUE ZERO.
           05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
           05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
           05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  SUB-AREA.
           05  GOAL-SUB                PIC 9(04)   VALUE ZERO COMP.
           05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
           05  FILLER                  PIC X(01).

       01  I-DATE.
           05  I-YEAR                  PIC 9(04).
           05  I-MO                    PIC 9(02).
           05  I-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01).

      * IN-MEMORY GOAL TABLE (LOADED 1100, REWRITTEN AT 3100)
       01  T-GOAL-TABLE.
           05  T-GOAL-COUNT            PIC 9(04)   VALUE ZERO COMP.
           05  T-GOAL-ENTRY OCCURS 600 TIMES.
               10  T-GOAL-ID            PIC 9(06).
               10  T-GOAL-USER-ID       PIC 9(06).
               10  T-GOAL-NAME          PIC X(30).
               10  T-GOAL-TARGET        PIC S9(7)V99.
               10  T-GOAL-SAVED         PIC S9(7)V99.
               10  T-GOAL-MONTHLY       PIC S9(7)V99.
           05  FILLER                  PIC X(01).

      * IN-MEMORY BUDGET TABLE (LOADED 1200, REWRITTEN AT 3200)
       01  T-BUDGET-TABLE.
           05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
           05  T-BUDGET-ENTRY OCCURS 300 TIMES.
               10  T-BUD-USER-ID        PIC 9(06).
               10  T-BUD-MONTH          PIC X(07).
               10  T-BUD-MONTH-BRK  REDEFINES T-BUD-MONTH.
                   15  T-BUD-MONTH-YYYY  PIC X(04).
                   15  T-BUD-MONTH-DASH  PIC X(01).
                   15  T-BUD-MONTH-MM    PIC X(02).
               10  T-BUD-INCOME         PIC S9(7)V99.
               10  T-BUD-START-BAL      PIC S9(7)V99.
               10  T-BUD-FREE-TO-SPEND  PIC S9(7)V99.
               10  T-BUD-TOT-PLANNED    PIC S9(7)V99.
               10  T-BUD-TOT-ACTUAL     PIC S9(7)V99.
               10  T-BUD-TOT-DIFFERENCE PIC S9(7)V99.
           05  FILLER                  PIC X(01).

       01  COMPANY-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
           05  O-MO                    PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-DAY                   PIC 9(02).
           05  FILLER                  PIC X(01)   VALUE '/'.
           05  O-YEAR                  PIC 9(04).
           05  FILLER                  PIC X(36)   VALUE SPACES.
           05  FILLER                  PIC X(28)   VALUE
               'SMARTBUDGET SETUP PROCESSOR'.
           05  FILLER                  PIC X(44)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
           05  O-PCTR                  PIC Z9.

       01  DIVISION-TITLE.
           05  FILLER                  PIC X(06)   VALUE 'BUD050'.
           05  FILLER                  PIC X(51)   VALUE SPACES.
           05  FILLER                  PIC X(27)   VALUE
               'SWEEP / CONTRIBUTION POST'.
           05  FILLER                  PIC X(48)   VALUE SPACES.

       01  REPORT-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'POSTED REQUESTS'.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  DETAIL-TITLE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'GOAL'.
           05  FILLER                  PIC X(06)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'TYPE'.
           05  FILLER                  PIC X(07)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'AMOUNT'.
           05  FILLER                  PIC X(10)   VALUE SPACES.
           05  FILLER                  PIC X(06)   VALUE 'RESULT'.

       01  DETAIL-LINE.
           05  O-USER-ID               PIC 9(06).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  O-GOAL-ID               PIC 9(06).
           05  FILLER                  PIC X(05)   VALUE SPACES.
           05  O-TYPE                  PIC X(01).
           05  FILLER                  PIC X(09)   VALUE SPACES.
           05  O-AMOUNT                PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-RESULT                PIC X(30).

       01  GRANDTOTAL-LINE.
           05  FILLER                  PIC X(14)   VALUE
               'TOTAL ACCEPTED'.
           05  O-VALID-CTR             PIC Z,ZZ9.
           05  FILLER                  PIC X(111)  VALUE SPACES.

       01  ERROR-TITLE.
           05  FILLER                  PIC X(58)   VALUE SPACES.
           05  FILLER                  PIC X(16)   VALUE
               'REJECTED POSTS '.
           05  FILLER                  PIC X(58)   VALUE SPACES.

       01  ERROR-LINE.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE 'USER'.
           05  FILLER                  PIC X(08)   VALUE SPACES.
           05  FILLER                  PIC X(17)   VALUE
               'ERROR DESCRIPTION'.
           05  FILLER                  PIC X(100)  VALUE SPACES.

       01  ERROR-RECORD.
           05  FILLER                  PIC X(03)   VALUE SPACES.
           05  O-ERR-USER-ID           PIC 9(06).
           05  FILLER                  PIC X(04)   VALUE SPACES.
           05  O-ERR-MSG               PIC X(60).
           05  FILLER                  PIC X(59)   VALUE SPACES.

       01  ERROR-TOTAL.
           05  FILLER                  PIC X(13)   VALUE
               'TOTAL ERRORS '.
           05  O-ERR-CTR               PIC Z,ZZ9.
           05  FILLER                  PIC X(113)  VALUE SPACES.

       PROCEDURE DIVISION.

       0000-BUD050.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL MORE-RECS = 'NO'.
           PERFORM 3000-CLOSING.
           STOP RUN.

       1000-INIT.
           MOVE FUNCTION CURRENT-DATE TO I-DATE.
           MOVE I-DAY TO O-DAY.
           MOVE I-MO TO O-MO.
           MOVE I-YEAR TO O-YEAR.

           PERFORM 1100-LOAD-GOAL-TABLE.
           PERFORM 1200-LOAD-BUDGET-TABLE.

           OPEN INPUT CONTRIB.
           OPEN OUTPUT PRTOUT.
           OPEN OUTPUT PRTOUTERR.

           PERFORM 9000-READ.
           PERFORM 9100-ERR-HEADING.
           PERFORM 9900-HEADING.

       1100-LOAD-GOAL-TABLE.
           OPEN INPUT GOALMAST.
           MOVE ZERO TO T-GOAL-COUNT.
           MOVE 'NO' TO GOAL-EOF-SW.
           PERFORM 1110-READ-GOAL.
           PERFORM 1120-BUILD-GOAL-ENTRY
               UNTIL GOAL-EOF-SW = 'YES'.
           CLOSE GOALMAST.

       1110-READ-GOAL.
           READ GOALMAST
               AT END
                   MOVE 'YES' TO GOAL-EOF-SW.

       1120-BUILD-GOAL-ENTRY.
           ADD 1 TO T-GOAL-COUNT.
           MOVE T-GOAL-COUNT TO GOAL-SUB.
           MOVE GOAL-ID          TO T-GOAL-ID(GOAL-SUB).
           MOVE GOAL-USER-ID     TO T-GOAL-USER-ID(GOAL-SUB).
           MOVE GOAL-NAME        TO T-GOAL-NAME(GOAL-SUB).
           MOVE GOAL-TARGET      TO T-GOAL-TARGET(GOAL-SUB).
           MOVE GOAL-SAVED       TO T-GOAL-SAVED(GOAL-SUB).
           MOVE GOAL-MONTHLY     TO T-GOAL-MONTHLY(GOAL-SUB).
           PERFORM 1110-READ-GOAL.

       1200-LOAD-BUDGET-TABLE.
           OPEN INPUT BUDMAST.
           MOVE ZERO TO T-BUDGET-COUNT.
           MOVE 'NO' TO BUD-EOF-SW.
           PERFORM 1210-READ-BUDGET.
           PERFORM 1220-BUILD-BUDGET-ENTRY
               UNTIL BUD-EOF-SW = 'YES'.
           CLOSE BUDMAST.

       1210-READ-BUDGET.
           READ BUDMAST
               AT END
                   MOVE 'YES' TO BUD-EOF-SW.

       1220-BUILD-BUDGET-ENTRY.
           ADD 1 TO T-BUDGET-COUNT.
           MOVE T-BUDGET-COUNT TO BUD-SUB.
           MOVE BUD-USER-ID          TO T-BUD-USER-ID(BUD-SUB).
           MOVE BUD-MONTH            TO T-BUD-MONTH(BUD-SUB).
           MOVE BUD-INCOME           TO T-BUD-INCOME(BUD-SUB).
           MOVE BUD-START-BAL        TO T-BUD-START-BAL(BUD-SUB).
           MOVE BUD-FREE-TO-SPEND    TO T-BUD-FREE-TO-SPEND(BUD-SUB).
           MOVE BUD-TOT-PLANNED      TO T-BUD-TOT-PLANNED(BUD-SUB).
           MOVE BUD-TOT-ACTUAL       TO T-BUD-TOT-ACTUAL(BUD-SUB).
           MOVE BUD-TOT-DIFFERENCE   TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
           PERFORM 1210-READ-BUDGET.

       2000-MAINLINE.
           PERFORM 2100-VALIDATE-CONTRIB THRU 2100-EXIT.

           IF ERR-SWITCH = 'YES'
               PERFORM 2600-ERROR-PRT
           ELSE
               IF CR-IS-SWEEP
                   PERFORM 2200-SWEEP
               ELSE
                   PERFORM 2300-MANUAL-CONTRIB
               END-IF
               PERFORM 2950-OUTPUT-VALID
           END-IF.

           PERFORM 9000-READ.

       2100-VALIDATE-CONTRIB.
           MOVE 'YES' TO ERR-SWITCH.

           IF NOT CR-IS-SWEEP AND NOT CR-IS-MANUAL
               MOVE 'REQUEST TYPE MUST BE S OR M.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF CR-IS-SWEEP AND CR-AMOUNT < ZERO
               MOVE 'SWEEP AMOUNT MAY NOT BE NEGATIVE.' TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF CR-IS-MANUAL AND CR-AMOUNT NOT > ZERO
               MOVE 'MANUAL CONTRIBUTION MUST BE OVER ZERO.'
                   TO O-ERR-MSG
               GO TO 2100-EXIT
           END-IF.

           IF CR-IS-MANUAL OR CR-GOAL-ID NOT = ZERO
               PERFORM 2110-FIND-GOAL-FOR-VALIDATE
               IF GOAL-FOUND-SW NOT = 'YES'
                   MOVE 'GOAL DOES NOT EXIST FOR THIS USER.'
                       TO O-ERR-MSG
                   GO TO 2100-EXIT
               END-IF
           END-IF.

           IF CR-IS-MANUAL
               PERFORM 2120-FIND-BUDGET-FOR-VALIDATE
               IF BUDGET-FOUND-SW NOT = 'YES'
                   MOVE 'NO BUDGET FOR USER/MONTH.' TO O-ERR-MSG
                   GO TO 2100-EXIT
               END-IF
           END-IF.

           MOVE 'NO' TO ERR-SWITCH.

       2100-EXIT.
           EXIT.

       2110-FIND-GOAL-FOR-VALIDATE.
           MOVE 'NO' TO GOAL-FOUND-SW.
           MOVE 1 TO GOAL-SUB.
           PERFORM 2111-SCAN-GOAL
               UNTIL GOAL-SUB > T-GOAL-COUNT OR GOAL-FOUND-SW = 'YES'.

       2111-SCAN-GOAL.
           IF T-GOAL-ID(GOAL-SUB) = CR-GOAL-ID
                   AND T-GOAL-USER-ID(GOAL-SUB) = CR-USER-ID
               MOVE 'YES' TO GOAL-FOUND-SW
           ELSE
               ADD 1 TO GOAL-SUB
           END-IF.

       2120-FIND-BUDGET-FOR-VALIDATE.
           MOVE 'NO' TO BUDGET-FOUND-SW.
           MOVE 1 TO BUD-SUB.
           PERFORM 2121-SCAN-BUDGET
               UNTIL BUD-SUB > T-BUDGET-COUNT
                   OR BUDGET-FOUND-SW = 'YES'.

       2121-SCAN-BUDGET.
           IF T-BUD-USER-ID(BUD-SUB) = CR-USER-ID
                   AND T-BUD-MONTH(BUD-SUB) = CR-MONTH
               MOVE 'YES' TO BUDGET-FOUND-SW
           ELSE
               ADD 1 TO BUD-SUB
           END-IF.

       2200-SWEEP.
           IF CR-GOAL-ID NOT = ZERO
               ADD CR-AMOUNT TO T-GOAL-SAVED(GOAL-SUB)
               MOVE 'SWEPT TO GOAL' TO O-RESULT
           ELSE
               MOVE 'ACKNOWLEDGED FOR ROLLOVER' TO O-RESULT
           END-IF.

       2300-MANUAL-CONTRIB.
           ADD CR-AMOUNT TO T-GOAL-SAVED(GOAL-SUB).
           SUBTRACT CR-AMOUNT FROM T-BUD-FREE-TO-SPEND(BUD-SUB).
           MOVE 'MANUAL CONTRIBUTION POSTED' TO O-RESULT.

       2600-ERROR-PRT.
           MOVE CR-USER-ID TO O-ERR-USER-ID.

           WRITE PRTLINE-ERR
               FROM ERROR-RECORD
                   AFTER ADVANCING 2 LINES
                       AT EOP
                           PERFORM 9100-ERR-HEADING.

           ADD 1 TO C-ERR-CTR.

       2950-OUTPUT-VALID.
           MOVE CR-USER-ID     TO O-USER-ID.
           MOVE CR-GOAL-ID     TO O-GOAL-ID.
           MOVE CR-TYPE        TO O-TYPE.
           MOVE CR-AMOUNT      TO O-AMOUNT.

           WRITE PRTLINE
               FROM DETAIL-LINE
                   AFTER ADVANCING 1 LINE
                       AT EOP
                           PERFORM 9900-HEADING.

           ADD 1 TO C-VALID-CTR.

       3000-CLOSING.
           PERFORM 3100-REWRITE-GOALS.
           PERFORM 3200-REWRITE-BUDGETS.
           PERFORM 3900-GRAND-TOTAL.
           PERFORM 3950-ERROR-TOTAL.

           CLOSE CONTRIB.
           CLOSE PRTOUT.
           CLOSE PRTOUTERR.

       3100-REWRITE-GOALS.
           OPEN OUTPUT GOALMAST.
           MOVE 1 TO GOAL-SUB.
           PERFORM 3110-WRITE-ONE-GOAL
               UNTIL GOAL-SUB > T-GOAL-COUNT.
           CLOSE GOALMAST.

       3110-WRITE-ONE-GOAL.
           MOVE T-GOAL-ID(GOAL-SUB)         TO GOAL-ID.
           MOVE T-GOAL-USER-ID(GOAL-SUB)    TO GOAL-USER-ID.
           MOVE T-GOAL-NAME(GOAL-SUB)       TO GOAL-NAME.
           MOVE T-GOAL-TARGET(GOAL-SUB)     TO GOAL-TARGET.
           MOVE T-GOAL-SAVED(GOAL-SUB)      TO GOAL-SAVED.
           MOVE T-GOAL-MONTHLY(GOAL-SUB)    TO GOAL-MONTHLY.

           WRITE GOAL-RECORD.

           ADD 1 TO GOAL-SUB.

       3200-REWRITE-BUDGETS.
           OPEN OUTPUT BUDMAST.
           MOVE 1 TO BUD-SUB.
           PERFORM 3210-WRITE-ONE-BUDGET
               UNTIL BUD-SUB > T-BUDGET-COUNT.
           CLOSE BUDMAST.

       3210-WRITE-ONE-BUDGET.
           MOVE T-BUD-USER-ID(BUD-SUB)          TO BUD-USER-ID.
           MOVE T-BUD-MONTH(BUD-SUB)            TO BUD-MONTH.
           MOVE T-BUD-INCOME(BUD-SUB)           TO BUD-INCOME.
           MOVE T-BUD-START-BAL(BUD-SUB)        TO BUD-START-BAL.
           MOVE T-BUD-FREE-TO-SPEND(BUD-SUB)    TO BUD-FREE-TO-SPEND.
           MOVE T-BUD-TOT-PLANNED(BUD-SUB)      TO BUD-TOT-PLANNED.
           MOVE T-BUD-TOT-ACTUAL(BUD-SUB)       TO BUD-TOT-ACTUAL.
           MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB)   TO BUD-TOT-DIFFERENCE.

           WRITE BUDGET-RECORD.

           ADD 1 TO BUD-SUB.

       3900-GRAND-TOTAL.
           MOVE C-VALID-CTR TO O-VALID-CTR.

           WRITE PRTLINE
               FROM GRANDTOTAL-LINE
                   AFTER ADVANCING 3 LINES.

       3950-ERROR-TOTAL.
           MOVE C-ERR-CTR TO O-ERR-CTR.

           WRITE PRTLINE-ERR
               FROM ERROR-TOTAL
                   AFTER ADVANCING 3 LINES.

       9000-READ.
           READ CONTRIB
               AT END
                   MOVE 'NO' TO MORE-RECS.

       9100-ERR-HEADING.
           ADD 1 TO C-ERR-PCTR.
           MOVE C-ERR-PCTR TO O-PCTR.

           WRITE PRTLINE-ERR
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE-ERR
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE-ERR
               FROM ERROR-LINE
                   AFTER ADVANCING 2 LINES.

       9900-HEADING.
           ADD 1 TO C-PCTR.
           MOVE C-PCTR TO O-PCTR.

           WRITE PRTLINE
               FROM COMPANY-TITLE
                   AFTER ADVANCING PAGE.
           WRITE PRTLINE
               FROM DIVISION-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM REPORT-TITLE
                   AFTER ADVANCING 1 LINE.
           WRITE PRTLINE
               FROM DETAIL-TITLE
                   AFTER ADVANCING 2 LINES.
