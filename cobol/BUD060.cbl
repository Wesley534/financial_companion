000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD060.
000300 AUTHOR.              R W KOVACS.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        05/18/94.
000600 DATE-COMPILED.       05/20/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD060 -- MONTH-END CLOSE / NEW-MONTH OPEN.                  *
001100* FOR EVERY BUDGET ON BUDMAST, WRITES THE MONTHLY-REPORT       *
001200* HEADER AND ITS CATEGORY-SUMMARY DETAIL LINES TO RPTFILE FOR  *
001300* THE CLOSING MONTH, THEN OPENS THE NEXT CALENDAR MONTH --     *
001400* CARRYING THE STARTING BALANCE/FREE-TO-SPEND FORWARD AND      *
001500* COPYING EACH CATEGORY'S PLANNED AMOUNT WITH ACTUAL RESET TO  *
001600* ZERO.  RUN AFTER BUD050 SO THE SWEEP/CONTRIBUTION STEP HAS    *
001700* ALREADY POSTED.                                              *
001800***************************************************************
001900*   CHANGE LOG                                                *
002000*   DATE       BY   REQUEST    DESCRIPTION                    *
002100*   ---------- ---- ---------- ------------------------------ *
002200*   05/18/94   RWK  REQ-0138   ORIGINAL PROGRAM.               *
002300*   09/03/98   LDP  REQ-0447   Y2K -- MONTH ROLLOVER ARITHMETIC*
002400*                              NOW CARRIES A 4-DIGIT YEAR.     *
002500*   08/02/99   TMB  REQ-0491   NEW-MONTH CATEGORIES WERE       *
002600*                              CARRYING THE PRIOR MONTH'S      *
002700*                              ACTUAL FORWARD BY MISTAKE --     *
002800*                              NOW FORCED TO ZERO PER THE       *
002900*                              CLOSE RULES.                    *
003000*   02/14/00   JRH  REQ-0512   2620 WAS CARRYING THE CLOSING   *
003100*                              MONTH'S CAT-ID FORWARD UNCHANGED*
003200*                              -- TWO PHYSICAL CATEGORY ROWS   *
003300*                              COULD SHARE ONE ID AND BUD020'S *
003400*                              CONTROL BREAK WOULD POST BOTH   *
003500*                              MONTHS' ACTUAL INTO THE OLDER   *
003600*                              ROW.  NEW ROWS NOW DRAW A FRESH *
003700*                              ID OFF THE HIGH-WATER MARK SEEN *
003800*                              AT 1100 LOAD TIME.              *
003900***************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.          IBM-370.
004400 OBJECT-COMPUTER.          IBM-370.
004500 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
004600                           UPSI-0 IS RUN-MODE-SW.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT BUDMAST
005100              ASSIGN TO BUDMAST
005200              ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT CATMAST
005500              ASSIGN TO CATMAST
005600              ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT RPTFILE
005900              ASSIGN TO RPTFILE
006000              ORGANIZATION IS LINE SEQUENTIAL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  BUDMAST
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 72 CHARACTERS
006800     DATA RECORD IS BUDGET-RECORD.
006900     COPY BUDGREC.
007000
007100 FD  CATMAST
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 93 CHARACTERS
007400     DATA RECORD IS CATEGORY-RECORD.
007500     COPY CATGREC.
007600
007700 FD  RPTFILE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 51 TO 66 CHARACTERS
008000     DATA RECORDS ARE RPT-HEADER-RECORD RPT-DETAIL-RECORD.
008100     COPY RPTHREC.
008200     COPY RPTDREC.
008300
008400 WORKING-STORAGE SECTION.
008500 01  WORK-AREA.
008600     05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
008700     05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
008800     05  FILLER                  PIC X(01).
008900
009000 01  SUB-AREA.
009100     05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
009200     05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
009300     05  NEW-BUD-SUB              PIC 9(04)   VALUE ZERO COMP.
009400     05  NEW-CAT-SUB              PIC 9(04)   VALUE ZERO COMP.
009500     05  W-ORIG-BUD-COUNT         PIC 9(04)   VALUE ZERO COMP.
009600     05  W-ORIG-CAT-COUNT         PIC 9(04)   VALUE ZERO COMP.
009700     05  W-HIGH-CAT-ID            PIC 9(06)   VALUE ZERO COMP.
009800     05  FILLER                  PIC X(01).
009900
010000 01  W-CLOSE-ACCUM.
010100     05  W-TOT-EXPENSES           PIC S9(7)V99 VALUE ZERO.
010200     05  W-TOT-SAVED              PIC S9(7)V99 VALUE ZERO.
010300     05  W-NET-SURPLUS            PIC S9(7)V99 VALUE ZERO.
010400
010500* CALENDAR ROLLOVER WORK AREA -- BUILT 2400, USED 2500/2600
010600 01  W-MONTH-CALC.
010700     05  W-NEW-YR                 PIC 9(04)   VALUE ZERO COMP.
010800     05  W-NEW-MO                 PIC 9(02)   VALUE ZERO COMP.
010900     05  W-NEW-MONTH               PIC X(07).
011000     05  W-NEW-MONTH-BRK  REDEFINES W-NEW-MONTH.
011100         10  W-NEW-MONTH-YYYY      PIC X(04).
011200         10  W-NEW-MONTH-DASH      PIC X(01).
011300         10  W-NEW-MONTH-MM        PIC X(02).
011400     05  FILLER                   PIC X(01).
011500
011600* IN-MEMORY CATEGORY TABLE (LOADED 1100, GROWS AT 2600,
011700* REWRITTEN AT 3100)
011800 01  T-CAT-TABLE.
011900     05  T-CAT-COUNT              PIC 9(04)   VALUE ZERO COMP.
012000     05  T-CAT-ENTRY OCCURS 3600 TIMES.
012100         10  T-CAT-ID              PIC 9(06).
012200         10  T-CAT-USER-ID         PIC 9(06).
012300         10  T-CAT-MONTH           PIC X(07).
012400         10  T-CAT-MONTH-BRK  REDEFINES T-CAT-MONTH.
012500             15  T-CAT-MONTH-YYYY   PIC X(04).
012600             15  T-CAT-MONTH-DASH   PIC X(01).
012700             15  T-CAT-MONTH-MM     PIC X(02).
012800         10  T-CAT-NAME            PIC X(30).
012900         10  T-CAT-TYPE            PIC X(07).
013000         10  T-CAT-PLANNED         PIC S9(7)V99.
013100         10  T-CAT-ACTUAL          PIC S9(7)V99.
013200         10  T-CAT-ICON            PIC X(12).
013300         10  T-CAT-COLOR           PIC X(07).
013400     05  FILLER                   PIC X(01).
013500
013600* IN-MEMORY BUDGET TABLE (LOADED 1200, GROWS AT 2500,
013700* REWRITTEN AT 3200)
013800 01  T-BUD-TABLE.
013900     05  T-BUD-COUNT              PIC 9(04)   VALUE ZERO COMP.
014000     05  T-BUD-ENTRY OCCURS 600 TIMES.
014100         10  T-BUD-USER-ID         PIC 9(06).
014200         10  T-BUD-MONTH           PIC X(07).
014300         10  T-BUD-MONTH-BRK  REDEFINES T-BUD-MONTH.
014400             15  T-BUD-MONTH-YYYY   PIC X(04).
014500             15  T-BUD-MONTH-DASH   PIC X(01).
014600             15  T-BUD-MONTH-MM     PIC X(02).
014700         10  T-BUD-MONTH-NUM  REDEFINES T-BUD-MONTH-BRK.
014800             15  T-BUD-MONTH-YYYY-N PIC 9(04).
014900             15  FILLER             PIC X(01).
015000             15  T-BUD-MONTH-MM-N   PIC 9(02).
015100         10  T-BUD-INCOME          PIC S9(7)V99.
015200         10  T-BUD-START-BAL       PIC S9(7)V99.
015300         10  T-BUD-FREE-TO-SPEND   PIC S9(7)V99.
015400         10  T-BUD-TOT-PLANNED     PIC S9(7)V99.
015500         10  T-BUD-TOT-ACTUAL      PIC S9(7)V99.
015600         10  T-BUD-TOT-DIFFERENCE  PIC S9(7)V99.
015700     05  FILLER                   PIC X(01).
015800
015900 PROCEDURE DIVISION.
016000
016100 0000-BUD060.
016200     PERFORM 1000-INIT.
016300     MOVE 1 TO BUD-SUB.
016400     PERFORM 2000-MAINLINE
016500         UNTIL BUD-SUB > W-ORIG-BUD-COUNT.
016600     PERFORM 3000-CLOSING.
016700     STOP RUN.
016800
016900 1000-INIT.
017000     PERFORM 1100-LOAD-CATEGORY-TABLE.
017100     PERFORM 1200-LOAD-BUDGET-TABLE.
017200
017300     MOVE T-CAT-COUNT TO W-ORIG-CAT-COUNT.
017400     MOVE T-BUD-COUNT TO W-ORIG-BUD-COUNT.
017500
017600     OPEN OUTPUT RPTFILE.
017700
017800 1100-LOAD-CATEGORY-TABLE.
017900     OPEN INPUT CATMAST.
018000     MOVE ZERO TO T-CAT-COUNT.
018100     MOVE 'NO' TO CAT-EOF-SW.
018200     PERFORM 1110-READ-CATEGORY.
018300     PERFORM 1120-BUILD-CAT-ENTRY
018400         UNTIL CAT-EOF-SW = 'YES'.
018500     CLOSE CATMAST.
018600
018700 1110-READ-CATEGORY.
018800     READ CATMAST
018900         AT END
019000             MOVE 'YES' TO CAT-EOF-SW.
019100
019200 1120-BUILD-CAT-ENTRY.
019300     ADD 1 TO T-CAT-COUNT.
019400     MOVE T-CAT-COUNT TO CAT-SUB.
019500     MOVE CAT-ID        TO T-CAT-ID(CAT-SUB).
019600     MOVE CAT-USER-ID   TO T-CAT-USER-ID(CAT-SUB).
019700     MOVE CAT-MONTH     TO T-CAT-MONTH(CAT-SUB).
019800     MOVE CAT-NAME      TO T-CAT-NAME(CAT-SUB).
019900     MOVE CAT-TYPE      TO T-CAT-TYPE(CAT-SUB).
020000     MOVE CAT-PLANNED   TO T-CAT-PLANNED(CAT-SUB).
020100     MOVE CAT-ACTUAL    TO T-CAT-ACTUAL(CAT-SUB).
020200     MOVE CAT-ICON      TO T-CAT-ICON(CAT-SUB).
020300     MOVE CAT-COLOR     TO T-CAT-COLOR(CAT-SUB).
020400     IF CAT-ID > W-HIGH-CAT-ID
020500         MOVE CAT-ID TO W-HIGH-CAT-ID
020600     END-IF.
020700     PERFORM 1110-READ-CATEGORY.
020800
020900 1200-LOAD-BUDGET-TABLE.
021000     OPEN INPUT BUDMAST.
021100     MOVE ZERO TO T-BUD-COUNT.
021200     MOVE 'NO' TO BUD-EOF-SW.
021300     PERFORM 1210-READ-BUDGET.
021400     PERFORM 1220-BUILD-BUD-ENTRY
021500         UNTIL BUD-EOF-SW = 'YES'.
021600     CLOSE BUDMAST.
021700
021800 1210-READ-BUDGET.
021900     READ BUDMAST
022000         AT END
022100             MOVE 'YES' TO BUD-EOF-SW.
022200
022300 1220-BUILD-BUD-ENTRY.
022400     ADD 1 TO T-BUD-COUNT.
022500     MOVE T-BUD-COUNT TO BUD-SUB.
022600     MOVE BUD-USER-ID          TO T-BUD-USER-ID(BUD-SUB).
022700     MOVE BUD-MONTH            TO T-BUD-MONTH(BUD-SUB).
022800     MOVE BUD-INCOME           TO T-BUD-INCOME(BUD-SUB).
022900     MOVE BUD-START-BAL        TO T-BUD-START-BAL(BUD-SUB).
023000     MOVE BUD-FREE-TO-SPEND    TO T-BUD-FREE-TO-SPEND(BUD-SUB).
023100     MOVE BUD-TOT-PLANNED      TO T-BUD-TOT-PLANNED(BUD-SUB).
023200     MOVE BUD-TOT-ACTUAL       TO T-BUD-TOT-ACTUAL(BUD-SUB).
023300     MOVE BUD-TOT-DIFFERENCE   TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
023400     PERFORM 1210-READ-BUDGET.
023500
023600 2000-MAINLINE.
023700     MOVE ZERO TO W-TOT-EXPENSES W-TOT-SAVED W-NET-SURPLUS.
023800
023900     PERFORM 2100-ACCUM-DETAIL.
024000
024100     COMPUTE W-NET-SURPLUS =
024200         T-BUD-INCOME(BUD-SUB) - W-TOT-EXPENSES - W-TOT-SAVED.
024300
024400     PERFORM 2200-WRITE-RPT-HEADER.
024500     PERFORM 2300-WRITE-RPT-DETAILS.
024600
024700     PERFORM 2400-NEXT-MONTH.
024800     PERFORM 2500-CARRY-BUDGET.
024900     PERFORM 2600-CARRY-CATEGORIES.
025000
025100     ADD 1 TO BUD-SUB.
025200
025300 2100-ACCUM-DETAIL.
025400     MOVE 1 TO CAT-SUB.
025500     PERFORM 2110-SCAN-FOR-ACCUM
025600         UNTIL CAT-SUB > W-ORIG-CAT-COUNT.
025700
025800 2110-SCAN-FOR-ACCUM.
025900     IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
026000             AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
026100         IF T-CAT-TYPE(CAT-SUB) = 'SAVINGS'
026200             ADD T-CAT-ACTUAL(CAT-SUB) TO W-TOT-SAVED
026300         ELSE
026400             ADD T-CAT-ACTUAL(CAT-SUB) TO W-TOT-EXPENSES
026500         END-IF
026600     END-IF.
026700     ADD 1 TO CAT-SUB.
026800
026900 2200-WRITE-RPT-HEADER.
027000     MOVE 'H'                       TO RPT-REC-TYPE.
027100     MOVE T-BUD-USER-ID(BUD-SUB)     TO RPT-USER-ID.
027200     MOVE T-BUD-MONTH(BUD-SUB)       TO RPT-MONTH.
027300     MOVE T-BUD-INCOME(BUD-SUB)      TO RPT-TOT-INCOME.
027400     MOVE W-TOT-EXPENSES             TO RPT-TOT-EXPENSES.
027500     MOVE W-TOT-SAVED                TO RPT-TOT-SAVED.
027600     MOVE W-NET-SURPLUS              TO RPT-NET-SURPLUS.
027700
027800     WRITE RPT-HEADER-RECORD.
027900
028000 2300-WRITE-RPT-DETAILS.
028100     MOVE 1 TO CAT-SUB.
028200     PERFORM 2310-SCAN-FOR-DETAIL
028300         UNTIL CAT-SUB > W-ORIG-CAT-COUNT.
028400
028500 2310-SCAN-FOR-DETAIL.
028600     IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
028700             AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
028800         PERFORM 2320-WRITE-ONE-DETAIL
028900     END-IF.
029000     ADD 1 TO CAT-SUB.
029100
029200 2320-WRITE-ONE-DETAIL.
029300     MOVE 'D'                      TO RPD-REC-TYPE.
029400     MOVE T-CAT-NAME(CAT-SUB)      TO RPD-CAT-NAME.
029500     MOVE T-CAT-TYPE(CAT-SUB)      TO RPD-CAT-TYPE.
029600     MOVE T-CAT-PLANNED(CAT-SUB)   TO RPD-PLANNED.
029700     MOVE T-CAT-ACTUAL(CAT-SUB)    TO RPD-ACTUAL.
029800     COMPUTE RPD-VARIANCE =
029900         T-CAT-PLANNED(CAT-SUB) - T-CAT-ACTUAL(CAT-SUB).
030000
030100     WRITE RPT-DETAIL-RECORD.
030200
030300 2400-NEXT-MONTH.
030400     IF T-BUD-MONTH-MM-N(BUD-SUB) = 12
030500         MOVE 1 TO W-NEW-MO
030600         COMPUTE W-NEW-YR = T-BUD-MONTH-YYYY-N(BUD-SUB) + 1
030700     ELSE
030800         COMPUTE W-NEW-MO = T-BUD-MONTH-MM-N(BUD-SUB) + 1
030900         MOVE T-BUD-MONTH-YYYY-N(BUD-SUB) TO W-NEW-YR
031000     END-IF.
031100
031200     MOVE W-NEW-YR           TO W-NEW-MONTH-YYYY.
031300     MOVE '-'                TO W-NEW-MONTH-DASH.
031400     MOVE W-NEW-MO            TO W-NEW-MONTH-MM.
031500
031600 2500-CARRY-BUDGET.
031700     ADD 1 TO T-BUD-COUNT.
031800     MOVE T-BUD-COUNT TO NEW-BUD-SUB.
031900
032000     MOVE T-BUD-USER-ID(BUD-SUB)  TO T-BUD-USER-ID(NEW-BUD-SUB).
032100     MOVE W-NEW-MONTH              TO T-BUD-MONTH(NEW-BUD-SUB).
032200     MOVE T-BUD-INCOME(BUD-SUB)   TO T-BUD-INCOME(NEW-BUD-SUB).
032300
032400     COMPUTE T-BUD-START-BAL(NEW-BUD-SUB) =
032500         T-BUD-START-BAL(BUD-SUB) + T-BUD-FREE-TO-SPEND(BUD-SUB).
032600
032700     MOVE T-BUD-START-BAL(NEW-BUD-SUB)
032800                                  TO T-BUD-FREE-TO-SPEND(NEW-BUD-SUB).
032900
033000     MOVE ZERO TO T-BUD-TOT-PLANNED(NEW-BUD-SUB)
033100                  T-BUD-TOT-ACTUAL(NEW-BUD-SUB)
033200                  T-BUD-TOT-DIFFERENCE(NEW-BUD-SUB).
033300
033400 2600-CARRY-CATEGORIES.
033500     MOVE 1 TO CAT-SUB.
033600     PERFORM 2610-SCAN-FOR-CARRY
033700         UNTIL CAT-SUB > W-ORIG-CAT-COUNT.
033800
033900 2610-SCAN-FOR-CARRY.
034000     IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
034100             AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
034200         PERFORM 2620-BUILD-NEW-CAT-ENTRY
034300     END-IF.
034400     ADD 1 TO CAT-SUB.
034500
034600 2620-BUILD-NEW-CAT-ENTRY.
034700     ADD 1 TO T-CAT-COUNT.
034800     MOVE T-CAT-COUNT TO NEW-CAT-SUB.
034900
035000* EACH NEW MONTH GETS ITS OWN CAT-ID -- NEVER THE CLOSING
035100* MONTH'S ID -- SO BUD020/BUD030'S USER+ID LOOKUPS NEVER MATCH
035200* TWO PHYSICAL CATEGORY-RECORD ROWS AT ONCE (REQ-0512).
035300     ADD 1 TO W-HIGH-CAT-ID.
035400     MOVE W-HIGH-CAT-ID            TO T-CAT-ID(NEW-CAT-SUB).
035500     MOVE T-CAT-USER-ID(CAT-SUB)   TO T-CAT-USER-ID(NEW-CAT-SUB).
035600     MOVE W-NEW-MONTH               TO T-CAT-MONTH(NEW-CAT-SUB).
035700     MOVE T-CAT-NAME(CAT-SUB)      TO T-CAT-NAME(NEW-CAT-SUB).
035800     MOVE T-CAT-TYPE(CAT-SUB)      TO T-CAT-TYPE(NEW-CAT-SUB).
035900     MOVE T-CAT-PLANNED(CAT-SUB)   TO T-CAT-PLANNED(NEW-CAT-SUB).
036000     MOVE ZERO                     TO T-CAT-ACTUAL(NEW-CAT-SUB).
036100     MOVE T-CAT-ICON(CAT-SUB)      TO T-CAT-ICON(NEW-CAT-SUB).
036200     MOVE T-CAT-COLOR(CAT-SUB)     TO T-CAT-COLOR(NEW-CAT-SUB).
036300
036400 3000-CLOSING.
036500     PERFORM 3100-REWRITE-CATEGORIES.
036600     PERFORM 3200-REWRITE-BUDGETS.
036700     CLOSE RPTFILE.
036800
036900 3100-REWRITE-CATEGORIES.
037000     OPEN OUTPUT CATMAST.
037100     MOVE 1 TO CAT-SUB.
037200     PERFORM 3110-WRITE-ONE-CAT
037300         UNTIL CAT-SUB > T-CAT-COUNT.
037400     CLOSE CATMAST.
037500
037600 3110-WRITE-ONE-CAT.
037700     MOVE T-CAT-ID(CAT-SUB)        TO CAT-ID.
037800     MOVE T-CAT-USER-ID(CAT-SUB)   TO CAT-USER-ID.
037900     MOVE T-CAT-MONTH(CAT-SUB)     TO CAT-MONTH.
038000     MOVE T-CAT-NAME(CAT-SUB)      TO CAT-NAME.
038100     MOVE T-CAT-TYPE(CAT-SUB)      TO CAT-TYPE.
038200     MOVE T-CAT-PLANNED(CAT-SUB)   TO CAT-PLANNED.
038300     MOVE T-CAT-ACTUAL(CAT-SUB)    TO CAT-ACTUAL.
038400     MOVE T-CAT-ICON(CAT-SUB)      TO CAT-ICON.
038500     MOVE T-CAT-COLOR(CAT-SUB)     TO CAT-COLOR.
038600
038700     WRITE CATEGORY-RECORD.
038800
038900     ADD 1 TO CAT-SUB.
039000
039100 3200-REWRITE-BUDGETS.
039200     OPEN OUTPUT BUDMAST.
039300     MOVE 1 TO BUD-SUB.
039400     PERFORM 3210-WRITE-ONE-BUD
039500         UNTIL BUD-SUB > T-BUD-COUNT.
039600     CLOSE BUDMAST.
039700
039800 3210-WRITE-ONE-BUD.
039900     MOVE T-BUD-USER-ID(BUD-SUB)          TO BUD-USER-ID.
040000     MOVE T-BUD-MONTH(BUD-SUB)            TO BUD-MONTH.
040100     MOVE T-BUD-INCOME(BUD-SUB)           TO BUD-INCOME.
040200     MOVE T-BUD-START-BAL(BUD-SUB)        TO BUD-START-BAL.
040300     MOVE T-BUD-FREE-TO-SPEND(BUD-SUB)    TO BUD-FREE-TO-SPEND.
040400     MOVE T-BUD-TOT-PLANNED(BUD-SUB)      TO BUD-TOT-PLANNED.
040500     MOVE T-BUD-TOT-ACTUAL(BUD-SUB)       TO BUD-TOT-ACTUAL.
040600     MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB)   TO BUD-TOT-DIFFERENCE.
040700
040800     WRITE BUDGET-RECORD.
040900
041000     ADD 1 TO BUD-SUB.
