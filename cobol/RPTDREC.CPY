000100******************************************************************
000200*                        R P T D R E C . C P Y                 *
000300*   CATEGORY-SUMMARY DETAIL RECORD -- ONE PER CATEGORY, FOLLOWS *
000400*   ITS RPT-HEADER-RECORD ON RPTFILE.  SHARES RPT-REC-TYPE 'D'. *
000500******************************************************************
000600*   CHANGE LOG                                                  *
000700*   DATE       BY   REQUEST    DESCRIPTION                      *
000800*   ---------- ---- ---------- -------------------------------- *
000900*   04/15/94   RWK  REQ-0123   ORIGINAL LAYOUT.                  *
001000******************************************************************
001100 01  RPT-DETAIL-RECORD.
001200*                       --- RECORD TYPE BYTE ---
001300     05  RPD-REC-TYPE                PIC X(01).
001400         88  RPD-IS-DETAIL                   VALUE 'D'.
001500*                       --- DESCRIPTIVE FIELDS ---
001600     05  RPD-CAT-NAME                PIC X(30).
001700     05  RPD-CAT-TYPE                PIC X(07).
001800         88  RPD-IS-NEED                    VALUE 'NEED'.
001900         88  RPD-IS-WANT                    VALUE 'WANT'.
002000         88  RPD-IS-SAVINGS                  VALUE 'SAVINGS'.
002100*                       --- AMOUNT FIELDS ---
002200     05  RPD-PLANNED                 PIC S9(7)V99.
002300     05  RPD-ACTUAL                  PIC S9(7)V99.
002400     05  RPD-VARIANCE                PIC S9(7)V99.
002500*                       --- PAD TO STANDARD 66-BYTE RECORD ---
002600     05  FILLER                      PIC X(01).
