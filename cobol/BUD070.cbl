000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD070.
000300 AUTHOR.              A M LINDQUIST.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        05/22/94.
000600 DATE-COMPILED.       05/24/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD070 -- SAVINGS-GOAL PROGRESS LISTING.                    *
001100* READS GOALMAST AND PRINTS, FOR EVERY GOAL ON FILE, THE       *
001200* PERCENT OF TARGET SAVED SO FAR -- CAPPED AT 100.00% AND      *
001300* GUARDED AGAINST A ZERO OR NEGATIVE TARGET.  GOAL-SAVED/      *
001400* GOAL-TARGET ARE NOT CHANGED; PROGRESS IS COMPUTED FRESH EACH *
001500* RUN FOR DISPLAY ONLY.                                       *
001600***************************************************************
001700*   CHANGE LOG                                                *
001800*   DATE       BY   REQUEST    DESCRIPTION                    *
001900*   ---------- ---- ---------- ------------------------------ *
002000*   05/22/94   AML  REQ-0142   ORIGINAL PROGRAM.               *
002100*   09/03/98   LDP  REQ-0447   Y2K -- COMPANY-TITLE DATE LINE  *
002200*                              NOW CARRIES A 4-DIGIT YEAR.     *
002300*   02/19/99   TMB  REQ-0486   PROGRESS NO LONGER ALLOWED TO   *
002400*                              PRINT OVER 100.00% -- CAPPED AT *
002500*                              2200-CALC-PROGRESS.             *
002600***************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.          IBM-370.
003100 OBJECT-COMPUTER.          IBM-370.
003200 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003300                           UPSI-0 IS RUN-MODE-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT GOALMAST
003800              ASSIGN TO GOALMAST
003900              ORGANIZATION IS LINE SEQUENTIAL.
004000
004100     SELECT PRTOUT
004200              ASSIGN TO DMYOUT
004300              ORGANIZATION IS RECORD SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 FD  GOALMAST
004900     LABEL RECORD IS STANDARD
005000     RECORD CONTAINS 75 CHARACTERS
005100     DATA RECORD IS GOAL-RECORD.
005200     COPY GOALREC.
005300
005400 FD  PRTOUT
005500     LABEL RECORD IS OMITTED
005600     RECORD CONTAINS 132 CHARACTERS
005700     LINAGE IS 60 WITH FOOTING AT 55
005800     DATA RECORD IS PRTLINE.
005900
006000 01  PRTLINE                     PIC X(132).
006100
006200 WORKING-STORAGE SECTION.
006300 01  WORK-AREA.
006400     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
006500     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
006600     05  C-GOAL-CTR              PIC 9(04)   VALUE ZERO COMP.
006700     05  C-COMPLETE-CTR          PIC 9(04)   VALUE ZERO COMP.
006800     05  FILLER                  PIC X(01).
006900
007000 01  I-DATE.
007100     05  I-YEAR                  PIC 9(04).
007200     05  I-MO                    PIC 9(02).
007300     05  I-DAY                   PIC 9(02).
007400     05  FILLER                  PIC X(01).
007500
007600* ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
007700* AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS EDITED
007800* INTO THE HEADING LINE
007900 01  I-DATE-BRK  REDEFINES I-DATE.
008000     05  I-DATE-ALPHA            PIC X(08).
008100     05  FILLER                  PIC X(01).
008200
008300 01  W-PROGRESS-CALC.
008400     05  W-PROGRESS              PIC 9(03)V99 VALUE ZERO.
008500     05  W-RAW-PROGRESS          PIC 9(05)V99 VALUE ZERO.
008600     05  FILLER                  PIC X(01).
008700
008800* 88-LEVEL BELOW LETS 2000-MAINLINE TEST "GOAL MET" WITHOUT
008900* A LITERAL COMPARE AGAINST THE EDITED PROGRESS FIELD
009000 01  W-TARGET-TEST  REDEFINES W-PROGRESS-CALC.
009100     05  W-T-PROGRESS            PIC 9(03)V99.
009200         88  PROGRESS-IS-COMPLETE      VALUE 100.00.
009300     05  W-T-RAW-PROGRESS        PIC 9(05)V99.
009400     05  FILLER                  PIC X(01).
009500
009600 01  W-TARGET-EDIT.
009700     05  W-TARGET-AMT            PIC S9(7)V99 VALUE ZERO.
009800
009900* REDEFINES THE WORKING COPY OF GOAL-TARGET AS RAW BYTES
010000* SO A CORRUPT (NON-NUMERIC) TARGET IS CAUGHT BEFORE THE
010100* DIVIDE IN 2100 RATHER THAN ABENDING THE RUN
010200 01  W-TARGET-EDIT-BRK  REDEFINES W-TARGET-EDIT.
010300     05  W-TARGET-BYTES          PIC X(09).
010400
010500 01  COMPANY-TITLE.
010600     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
010700     05  O-MO                    PIC 9(02).
010800     05  FILLER                  PIC X(01)   VALUE '/'.
010900     05  O-DAY                   PIC 9(02).
011000     05  FILLER                  PIC X(01)   VALUE '/'.
011100     05  O-YEAR                  PIC 9(04).
011200     05  FILLER                  PIC X(31)   VALUE SPACES.
011300     05  FILLER                  PIC X(33)   VALUE
011400         'SMARTBUDGET GOAL PROGRESS REPORT'.
011500     05  FILLER                  PIC X(44)   VALUE SPACES.
011600     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
011700     05  O-PCTR                  PIC Z9.
011800
011900 01  DIVISION-TITLE.
012000     05  FILLER                  PIC X(06)   VALUE 'BUD070'.
012100     05  FILLER                  PIC X(52)   VALUE SPACES.
012200     05  FILLER                  PIC X(21)   VALUE
012300         'GOAL PROGRESS LISTING'.
012400     05  FILLER                  PIC X(53)   VALUE SPACES.
012500
012600 01  DETAIL-TITLE.
012700     05  FILLER                  PIC X(03)   VALUE SPACES.
012800     05  FILLER                  PIC X(04)   VALUE 'GOAL'.
012900     05  FILLER                  PIC X(29)   VALUE SPACES.
013000     05  FILLER                  PIC X(04)   VALUE 'USER'.
013100     05  FILLER                  PIC X(06)   VALUE SPACES.
013200     05  FILLER                  PIC X(06)   VALUE 'TARGET'.
013300     05  FILLER                  PIC X(06)   VALUE SPACES.
013400     05  FILLER                  PIC X(05)   VALUE 'SAVED'.
013500     05  FILLER                  PIC X(07)   VALUE SPACES.
013600     05  FILLER                  PIC X(08)   VALUE 'MONTHLY'.
013700     05  FILLER                  PIC X(05)   VALUE SPACES.
013800     05  FILLER                  PIC X(08)   VALUE 'PROGRESS'.
013900
014000 01  DETAIL-LINE.
014100     05  FILLER                  PIC X(03)   VALUE SPACES.
014200     05  O-GOAL-NAME             PIC X(30).
014300     05  FILLER                  PIC X(03)   VALUE SPACES.
014400     05  O-GOAL-USER-ID          PIC 9(06).
014500     05  FILLER                  PIC X(03)   VALUE SPACES.
014600     05  O-GOAL-TARGET           PIC Z,ZZZ,ZZ9.99-.
014700     05  FILLER                  PIC X(03)   VALUE SPACES.
014800     05  O-GOAL-SAVED            PIC Z,ZZZ,ZZ9.99-.
014900     05  FILLER                  PIC X(03)   VALUE SPACES.
015000     05  O-GOAL-MONTHLY          PIC Z,ZZZ,ZZ9.99-.
015100     05  FILLER                  PIC X(03)   VALUE SPACES.
015200     05  O-GOAL-PROGRESS         PIC ZZ9.99.
015300     05  FILLER                  PIC X(01)   VALUE '%'.
015400
015500 01  FOOTING-LINE-1.
015600     05  FILLER                  PIC X(13)   VALUE
015700         'TOTAL GOALS:'.
015800     05  O-F-GOAL-CTR            PIC ZZ9.
015900     05  FILLER                  PIC X(04)   VALUE SPACES.
016000     05  FILLER                  PIC X(19)   VALUE
016100         'GOALS AT 100.00%:'.
016200     05  O-F-COMPLETE-CTR        PIC ZZ9.
016300     05  FILLER                  PIC X(90)   VALUE SPACES.
016400
016500 PROCEDURE DIVISION.
016600
016700 0000-BUD070.
016800     PERFORM 1000-INIT.
016900     PERFORM 2000-MAINLINE
017000         UNTIL MORE-RECS = 'NO'.
017100     PERFORM 3000-CLOSING.
017200     STOP RUN.
017300
017400 1000-INIT.
017500     MOVE FUNCTION CURRENT-DATE TO I-DATE.
017600     IF I-DATE-ALPHA NOT NUMERIC
017700         MOVE ZERO TO I-DATE
017800     END-IF.
017900     MOVE I-DAY TO O-DAY.
018000     MOVE I-MO TO O-MO.
018100     MOVE I-YEAR TO O-YEAR.
018200
018300     OPEN INPUT GOALMAST.
018400     OPEN OUTPUT PRTOUT.
018500     PERFORM 9900-HEADING.
018600     PERFORM 9000-READ.
018700
018800 2000-MAINLINE.
018900     PERFORM 2100-CALC-PROGRESS.
019000     PERFORM 2200-OUTPUT.
019100
019200     ADD 1 TO C-GOAL-CTR.
019300     IF PROGRESS-IS-COMPLETE
019400         ADD 1 TO C-COMPLETE-CTR
019500     END-IF.
019600
019700     PERFORM 9000-READ.
019800
019900 2100-CALC-PROGRESS.
020000     MOVE GOAL-TARGET TO W-TARGET-AMT.
020100
020200     IF W-TARGET-BYTES NOT NUMERIC
020300             OR GOAL-TARGET NOT GREATER THAN ZERO
020400         MOVE ZERO TO W-PROGRESS
020500     ELSE
020600         COMPUTE W-RAW-PROGRESS ROUNDED =
020700             GOAL-SAVED / GOAL-TARGET * 100
020800         IF W-RAW-PROGRESS > 100.00
020900             MOVE 100.00 TO W-PROGRESS
021000         ELSE
021100             MOVE W-RAW-PROGRESS TO W-PROGRESS
021200         END-IF
021300     END-IF.
021400
021500 2200-OUTPUT.
021600     MOVE GOAL-NAME           TO O-GOAL-NAME.
021700     MOVE GOAL-USER-ID        TO O-GOAL-USER-ID.
021800     MOVE GOAL-TARGET         TO O-GOAL-TARGET.
021900     MOVE GOAL-SAVED          TO O-GOAL-SAVED.
022000     MOVE GOAL-MONTHLY        TO O-GOAL-MONTHLY.
022100     MOVE W-PROGRESS          TO O-GOAL-PROGRESS.
022200
022300     WRITE PRTLINE
022400         FROM DETAIL-LINE
022500             AFTER ADVANCING 1 LINE
022600                 AT EOP
022700                     PERFORM 9900-HEADING.
022800
022900 3000-CLOSING.
023000     MOVE C-GOAL-CTR          TO O-F-GOAL-CTR.
023100     MOVE C-COMPLETE-CTR      TO O-F-COMPLETE-CTR.
023200
023300     WRITE PRTLINE
023400         FROM FOOTING-LINE-1
023500             AFTER ADVANCING 3 LINES.
023600
023700     CLOSE GOALMAST.
023800     CLOSE PRTOUT.
023900
024000 9000-READ.
024100     READ GOALMAST
024200         AT END
024300             MOVE 'NO' TO MORE-RECS.
024400
024500 9900-HEADING.
024600     ADD 1 TO C-PCTR.
024700     MOVE C-PCTR TO O-PCTR.
024800
024900     WRITE PRTLINE
025000         FROM COMPANY-TITLE
025100             AFTER ADVANCING PAGE.
025200     WRITE PRTLINE
025300         FROM DIVISION-TITLE
025400             AFTER ADVANCING 1 LINE.
025500     WRITE PRTLINE
025600         FROM DETAIL-TITLE
025700             AFTER ADVANCING 2 LINES.
