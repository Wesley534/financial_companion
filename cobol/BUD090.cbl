000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD090.
000300 AUTHOR.              A M LINDQUIST.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        06/07/94.
000600 DATE-COMPILED.       06/10/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD090 -- BUDGET STATUS RISK PREDICTOR.                     *
001100* READS A BATCH OF RISK REQUESTS, EACH NAMING A USER/MONTH     *
001200* BUDGET ALREADY ON BUDMAST.  FOR EACH ONE FOUND, COMPUTES     *
001300* HOW FAR THE CALENDAR MONTH HAS PROGRESSED (P) AND THE RATIO  *
001400* OF ACTUAL SPENDING TO PLANNED SPENDING (V), THEN WALKS A     *
001500* FOUR-RULE TABLE -- FIRST MATCH WINS -- TO CLASSIFY THE       *
001600* BUDGET AS HIGH, MEDIUM OR LOW RISK WITH A PLAIN-ENGLISH      *
001700* PROJECTION.  BUDMAST IS READ ONLY -- THIS PROGRAM NEVER      *
001800* POSTS OR REWRITES A BUDGET, IT ONLY REPORTS ON ONE.          *
001900***************************************************************
002000*   CHANGE LOG                                                *
002100*   DATE       BY   REQUEST    DESCRIPTION                    *
002200*   ---------- ---- ---------- ------------------------------ *
002300*   06/07/94   AML  REQ-0148   ORIGINAL PROGRAM.               *
002400*   09/03/98   LDP  REQ-0447   Y2K -- BUD-MONTH NOW CARRIES A  *
002500*                              4-DIGIT YEAR, SO THE PROGRESS   *
002600*                              CALENDAR MATH IN 2210 WORKS OFF *
002700*                              A 4-DIGIT YEAR AS WELL.         *
002800*   08/11/99   TMB  REQ-0493   ADDED THE LEAP-YEAR CHECK IN    *
002900*                              2210-CALC-DAYS-IN-MONTH -- A    *
003000*                              FEBRUARY BUDGET WAS SHOWING     *
003100*                              101% PROGRESS ON THE 29TH.      *
003200***************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.          IBM-370.
003700 OBJECT-COMPUTER.          IBM-370.
003800 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003900                           UPSI-0 IS RUN-MODE-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT RISKREQ
004400              ASSIGN TO RISKREQ
004500              ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT BUDMAST
004800              ASSIGN TO BUDMAST
004900              ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT PRTOUT
005200              ASSIGN TO DMYOUT
005300              ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500     SELECT PRTOUTERR
005600              ASSIGN TO DMYOUTER
005700              ORGANIZATION IS RECORD SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  RISKREQ
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 14 CHARACTERS
006500     DATA RECORD IS RISK-REQUEST.
006600
006700 01  RISK-REQUEST.
006800     05  RR-USER-ID              PIC 9(06).
006900     05  RR-MONTH                PIC X(07).
007000     05  RR-MONTH-BRK  REDEFINES RR-MONTH.
007100         10  RR-MONTH-YYYY        PIC X(04).
007200         10  RR-MONTH-DASH        PIC X(01).
007300         10  RR-MONTH-MM          PIC X(02).
007400     05  FILLER                  PIC X(01).
007500
007600 FD  BUDMAST
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 72 CHARACTERS
007900     DATA RECORD IS BUDGET-RECORD.
008000     COPY BUDGREC.
008100
008200 FD  PRTOUT
008300     LABEL RECORD IS OMITTED
008400     RECORD CONTAINS 132 CHARACTERS
008500     LINAGE IS 60 WITH FOOTING AT 55
008600     DATA RECORD IS PRTLINE.
008700
008800 01  PRTLINE                     PIC X(132).
008900
009000 FD  PRTOUTERR
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 55
009400     DATA RECORD IS PRTLINE-ERR.
009500
009600 01  PRTLINE-ERR                 PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900 01  WORK-AREA.
010000     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
010100     05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
010200     05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
010300     05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
010400     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
010500     05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
010600     05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
010700     05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
010800     05  FILLER                  PIC X(01).
010900
011000 01  SUB-AREA.
011100     05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
011200     05  FILLER                  PIC X(01).
011300
011400 01  I-DATE.
011500     05  I-YEAR                  PIC 9(04).
011600     05  I-MO                    PIC 9(02).
011700     05  I-DAY                   PIC 9(02).
011800     05  FILLER                  PIC X(01).
011900
012000* ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
012100* AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS USED TO
012200* DRIVE THE PROGRESS CALENDAR MATH IN 2210
012300 01  I-DATE-BRK  REDEFINES I-DATE.
012400     05  I-DATE-ALPHA            PIC X(08).
012500     05  FILLER                  PIC X(01).
012600
012700* IN-MEMORY BUDGET TABLE (LOADED 1100, READ ONLY --
012800* BUD090 NEVER REWRITES BUDMAST)
012900 01  T-BUDGET-TABLE.
013000     05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
013100     05  T-BUDGET-ENTRY OCCURS 300 TIMES.
013200         10  T-BUD-USER-ID        PIC 9(06).
013300         10  T-BUD-MONTH          PIC X(07).
013400         10  T-BUD-MONTH-BRK  REDEFINES T-BUD-MONTH.
013500             15  T-BUD-MONTH-YYYY  PIC X(04).
013600             15  T-BUD-MONTH-DASH  PIC X(01).
013700             15  T-BUD-MONTH-MM    PIC X(02).
013800         10  T-BUD-MONTH-NUM  REDEFINES T-BUD-MONTH-BRK.
013900             15  T-BUD-MONTH-YYYY-N PIC 9(04).
014000             15  FILLER             PIC X(01).
014100             15  T-BUD-MONTH-MM-N   PIC 9(02).
014200         10  T-BUD-INCOME         PIC S9(7)V99.
014300         10  T-BUD-START-BAL      PIC S9(7)V99.
014400         10  T-BUD-FREE-TO-SPEND  PIC S9(7)V99.
014500         10  T-BUD-TOT-PLANNED    PIC S9(7)V99.
014600         10  T-BUD-TOT-ACTUAL     PIC S9(7)V99.
014700         10  T-BUD-TOT-DIFFERENCE PIC S9(7)V99.
014800     05  FILLER                  PIC X(01).
014900
015000* CALENDAR-DAYS-PER-MONTH LOOKUP, JAN THRU DEC -- HARD-CODED
015100* VIA FILLER/REDEFINES SO 2210 CAN INDEX IT DIRECTLY BY THE
015200* BUDGET'S MONTH NUMBER INSTEAD OF A SEARCH LOOP
015300 01  DAYS-IN-MONTH-DATA.
015400     05  FILLER                  PIC 9(02)   VALUE 31.
015500     05  FILLER                  PIC 9(02)   VALUE 28.
015600     05  FILLER                  PIC 9(02)   VALUE 31.
015700     05  FILLER                  PIC 9(02)   VALUE 30.
015800     05  FILLER                  PIC 9(02)   VALUE 31.
015900     05  FILLER                  PIC 9(02)   VALUE 30.
016000     05  FILLER                  PIC 9(02)   VALUE 31.
016100     05  FILLER                  PIC 9(02)   VALUE 31.
016200     05  FILLER                  PIC 9(02)   VALUE 30.
016300     05  FILLER                  PIC 9(02)   VALUE 31.
016400     05  FILLER                  PIC 9(02)   VALUE 30.
016500     05  FILLER                  PIC 9(02)   VALUE 31.
016600
016700 01  DAYS-IN-MONTH-TABLE  REDEFINES DAYS-IN-MONTH-DATA.
016800     05  DAYS-IN-MONTH           PIC 9(02)   OCCURS 12 TIMES.
016900
017000 01  W-CALC-AREA.
017100     05  W-CUR-YYYYMM            PIC 9(06)   VALUE ZERO COMP.
017200     05  W-BUD-YYYYMM            PIC 9(06)   VALUE ZERO COMP.
017300     05  W-DAYS-IN-MONTH         PIC 9(02)   VALUE ZERO COMP.
017400     05  W-LEAP-QUOT             PIC 9(04)   VALUE ZERO COMP.
017500     05  W-LEAP-REM              PIC 9(02)   VALUE ZERO COMP.
017600     05  W-PROGRESS-PCT          PIC 9(03)V99 VALUE ZERO.
017700     05  W-VARIANCE              PIC S9(03)V99 VALUE ZERO.
017800     05  FILLER                  PIC X(01).
017900
018000 01  COMPANY-TITLE.
018100     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
018200     05  O-MO                    PIC 9(02).
018300     05  FILLER                  PIC X(01)   VALUE '/'.
018400     05  O-DAY                   PIC 9(02).
018500     05  FILLER                  PIC X(01)   VALUE '/'.
018600     05  O-YEAR                  PIC 9(04).
018700     05  FILLER                  PIC X(34)   VALUE SPACES.
018800     05  FILLER                  PIC X(30)   VALUE
018900         'SMARTBUDGET RISK PREDICTOR'.
019000     05  FILLER                  PIC X(44)   VALUE SPACES.
019100     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
019200     05  O-PCTR                  PIC Z9.
019300
019400 01  DIVISION-TITLE.
019500     05  FILLER                  PIC X(06)   VALUE 'BUD090'.
019600     05  FILLER                  PIC X(51)   VALUE SPACES.
019700     05  FILLER                  PIC X(27)   VALUE
019800         'BUDGET STATUS RISK REPORT'.
019900     05  FILLER                  PIC X(48)   VALUE SPACES.
020000
020100 01  REPORT-TITLE.
020200     05  FILLER                  PIC X(57)   VALUE SPACES.
020300     05  FILLER                  PIC X(17)   VALUE
020400         'BUDGETS EVALUATED'.
020500     05  FILLER                  PIC X(58)   VALUE SPACES.
020600
020700 01  DETAIL-TITLE.
020800     05  FILLER                  PIC X(03)   VALUE SPACES.
020900     05  FILLER                  PIC X(04)   VALUE 'USER'.
021000     05  FILLER                  PIC X(06)   VALUE SPACES.
021100     05  FILLER                  PIC X(05)   VALUE 'MONTH'.
021200     05  FILLER                  PIC X(05)   VALUE SPACES.
021300     05  FILLER                  PIC X(08)   VALUE 'VARIANCE'.
021400     05  FILLER                  PIC X(04)   VALUE SPACES.
021500     05  FILLER                  PIC X(08)   VALUE 'PROGRESS'.
021600     05  FILLER                  PIC X(04)   VALUE SPACES.
021700     05  FILLER                  PIC X(04)   VALUE 'RISK'.
021800     05  FILLER                  PIC X(05)   VALUE SPACES.
021900     05  FILLER                  PIC X(10)   VALUE 'PROJECTION'.
022000
022100 01  DETAIL-LINE.
022200     05  FILLER                  PIC X(03)   VALUE SPACES.
022300     05  O-USER-ID               PIC 9(06).
022400     05  FILLER                  PIC X(05)   VALUE SPACES.
022500     05  O-MONTH                 PIC X(07).
022600     05  FILLER                  PIC X(03)   VALUE SPACES.
022700     05  O-VARIANCE              PIC ZZ9.99.
022800     05  FILLER                  PIC X(06)   VALUE SPACES.
022900     05  O-PROGRESS              PIC ZZ9.99.
023000     05  FILLER                  PIC X(01)   VALUE '%'.
023100     05  FILLER                  PIC X(04)   VALUE SPACES.
023200     05  O-RISK                  PIC X(08).
023300     05  FILLER                  PIC X(02)   VALUE SPACES.
023400     05  O-PROJECTION            PIC X(20).
023500
023600 01  GRANDTOTAL-LINE.
023700     05  FILLER                  PIC X(15)   VALUE
023800         'TOTAL EVALUATED'.
023900     05  O-VALID-CTR             PIC Z,ZZ9.
024000     05  FILLER                  PIC X(112)  VALUE SPACES.
024100
024200 01  ERROR-TITLE.
024300     05  FILLER                  PIC X(57)   VALUE SPACES.
024400     05  FILLER                  PIC X(17)   VALUE
024500         'REJECTED REQUESTS'.
024600     05  FILLER                  PIC X(58)   VALUE SPACES.
024700
024800 01  ERROR-LINE.
024900     05  FILLER                  PIC X(03)   VALUE SPACES.
025000     05  FILLER                  PIC X(04)   VALUE 'USER'.
025100     05  FILLER                  PIC X(08)   VALUE SPACES.
025200     05  FILLER                  PIC X(17)   VALUE
025300         'ERROR DESCRIPTION'.
025400     05  FILLER                  PIC X(100)  VALUE SPACES.
025500
025600 01  ERROR-RECORD.
025700     05  FILLER                  PIC X(03)   VALUE SPACES.
025800     05  O-ERR-USER-ID           PIC 9(06).
025900     05  FILLER                  PIC X(04)   VALUE SPACES.
026000     05  O-ERR-MSG               PIC X(60).
026100     05  FILLER                  PIC X(59)   VALUE SPACES.
026200
026300 01  ERROR-TOTAL.
026400     05  FILLER                  PIC X(13)   VALUE
026500         'TOTAL ERRORS '.
026600     05  O-ERR-CTR               PIC Z,ZZ9.
026700     05  FILLER                  PIC X(113)  VALUE SPACES.
026800
026900 PROCEDURE DIVISION.
027000
027100 0000-BUD090.
027200     PERFORM 1000-INIT.
027300     PERFORM 2000-MAINLINE
027400         UNTIL MORE-RECS = 'NO'.
027500     PERFORM 3000-CLOSING.
027600     STOP RUN.
027700
027800 1000-INIT.
027900     MOVE FUNCTION CURRENT-DATE TO I-DATE.
028000     IF I-DATE-ALPHA NOT NUMERIC
028100         MOVE ZERO TO I-DATE
028200     END-IF.
028300     MOVE I-DAY TO O-DAY.
028400     MOVE I-MO TO O-MO.
028500     MOVE I-YEAR TO O-YEAR.
028600
028700     PERFORM 1100-LOAD-BUDGET-TABLE.
028800
028900     OPEN INPUT RISKREQ.
029000     OPEN OUTPUT PRTOUT.
029100     OPEN OUTPUT PRTOUTERR.
029200
029300     PERFORM 9000-READ.
029400     PERFORM 9100-ERR-HEADING.
029500     PERFORM 9900-HEADING.
029600
029700 1100-LOAD-BUDGET-TABLE.
029800     OPEN INPUT BUDMAST.
029900     MOVE ZERO TO T-BUDGET-COUNT.
030000     MOVE 'NO' TO BUD-EOF-SW.
030100     PERFORM 1110-READ-BUDGET.
030200     PERFORM 1120-BUILD-BUDGET-ENTRY
030300         UNTIL BUD-EOF-SW = 'YES'.
030400     CLOSE BUDMAST.
030500
030600 1110-READ-BUDGET.
030700     READ BUDMAST
030800         AT END
030900             MOVE 'YES' TO BUD-EOF-SW.
031000
031100 1120-BUILD-BUDGET-ENTRY.
031200     ADD 1 TO T-BUDGET-COUNT.
031300     MOVE T-BUDGET-COUNT TO BUD-SUB.
031400     MOVE BUD-USER-ID          TO T-BUD-USER-ID(BUD-SUB).
031500     MOVE BUD-MONTH            TO T-BUD-MONTH(BUD-SUB).
031600     MOVE BUD-INCOME           TO T-BUD-INCOME(BUD-SUB).
031700     MOVE BUD-START-BAL        TO T-BUD-START-BAL(BUD-SUB).
031800     MOVE BUD-FREE-TO-SPEND    TO T-BUD-FREE-TO-SPEND(BUD-SUB).
031900     MOVE BUD-TOT-PLANNED      TO T-BUD-TOT-PLANNED(BUD-SUB).
032000     MOVE BUD-TOT-ACTUAL       TO T-BUD-TOT-ACTUAL(BUD-SUB).
032100     MOVE BUD-TOT-DIFFERENCE   TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
032200     PERFORM 1110-READ-BUDGET.
032300
032400 2000-MAINLINE.
032500     PERFORM 2100-VALIDATE-RISK THRU 2100-EXIT.
032600
032700     IF ERR-SWITCH = 'YES'
032800         PERFORM 2600-ERROR-PRT
032900     ELSE
033000         PERFORM 2200-CALC-PROGRESS
033100         PERFORM 2300-CALC-VARIANCE
033200         PERFORM 2400-EVALUATE-RISK
033300         PERFORM 2900-OUTPUT-VALID
033400     END-IF.
033500
033600     PERFORM 9000-READ.
033700
033800 2100-VALIDATE-RISK.
033900     MOVE 'YES' TO ERR-SWITCH.
034000
034100     PERFORM 2110-FIND-BUDGET-FOR-VALIDATE.
034200     IF BUDGET-FOUND-SW NOT = 'YES'
034300         MOVE 'NO BUDGET FOR USER/MONTH.' TO O-ERR-MSG
034400         GO TO 2100-EXIT
034500     END-IF.
034600
034700     MOVE 'NO' TO ERR-SWITCH.
034800
034900 2100-EXIT.
035000     EXIT.
035100
035200 2110-FIND-BUDGET-FOR-VALIDATE.
035300     MOVE 'NO' TO BUDGET-FOUND-SW.
035400     MOVE 1 TO BUD-SUB.
035500     PERFORM 2111-SCAN-BUDGET
035600         UNTIL BUD-SUB > T-BUDGET-COUNT
035700             OR BUDGET-FOUND-SW = 'YES'.
035800
035900 2111-SCAN-BUDGET.
036000     IF T-BUD-USER-ID(BUD-SUB) = RR-USER-ID
036100             AND T-BUD-MONTH(BUD-SUB) = RR-MONTH
036200         MOVE 'YES' TO BUDGET-FOUND-SW
036300     ELSE
036400         ADD 1 TO BUD-SUB
036500     END-IF.
036600
036700 2200-CALC-PROGRESS.
036800     COMPUTE W-CUR-YYYYMM = I-YEAR * 100 + I-MO.
036900     COMPUTE W-BUD-YYYYMM =
037000         T-BUD-MONTH-YYYY-N(BUD-SUB) * 100 +
037100             T-BUD-MONTH-MM-N(BUD-SUB).
037200
037300     IF W-BUD-YYYYMM < W-CUR-YYYYMM
037400         MOVE 100.00 TO W-PROGRESS-PCT
037500     ELSE
037600         IF W-BUD-YYYYMM > W-CUR-YYYYMM
037700             MOVE ZERO TO W-PROGRESS-PCT
037800         ELSE
037900             PERFORM 2210-CALC-DAYS-IN-MONTH
038000             COMPUTE W-PROGRESS-PCT ROUNDED =
038100                 I-DAY / W-DAYS-IN-MONTH * 100
038200             IF W-PROGRESS-PCT > 100.00
038300                 MOVE 100.00 TO W-PROGRESS-PCT
038400             END-IF
038500         END-IF
038600     END-IF.
038700
038800 2210-CALC-DAYS-IN-MONTH.
038900     DIVIDE T-BUD-MONTH-YYYY-N(BUD-SUB) BY 4
039000         GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM.
039100
039200     IF W-LEAP-REM = ZERO AND T-BUD-MONTH-MM-N(BUD-SUB) = 2
039300         MOVE 29 TO W-DAYS-IN-MONTH
039400     ELSE
039500         MOVE DAYS-IN-MONTH(T-BUD-MONTH-MM-N(BUD-SUB))
039600             TO W-DAYS-IN-MONTH
039700     END-IF.
039800
039900 2300-CALC-VARIANCE.
040000     IF T-BUD-TOT-PLANNED(BUD-SUB) NOT GREATER THAN ZERO
040100         MOVE ZERO TO W-VARIANCE
040200     ELSE
040300         COMPUTE W-VARIANCE ROUNDED =
040400             T-BUD-TOT-ACTUAL(BUD-SUB) /
040500                 T-BUD-TOT-PLANNED(BUD-SUB)
040600     END-IF.
040700
040800 2400-EVALUATE-RISK.
040900     EVALUATE TRUE
041000         WHEN W-VARIANCE > 1.05 AND W-PROGRESS-PCT < 50
041100             MOVE 'HIGH' TO O-RISK
041200             MOVE 'SIGNIFICANTLY OVER' TO O-PROJECTION
041300         WHEN W-VARIANCE > 1.00 AND W-PROGRESS-PCT > 75
041400             MOVE 'MEDIUM' TO O-RISK
041500             MOVE 'SLIGHTLY OVER' TO O-PROJECTION
041600         WHEN W-VARIANCE < 0.80 AND W-PROGRESS-PCT > 50
041700             MOVE 'LOW' TO O-RISK
041800             MOVE 'UNDERSPEND' TO O-PROJECTION
041900         WHEN OTHER
042000             MOVE 'LOW' TO O-RISK
042100             MOVE 'ON TRACK' TO O-PROJECTION
042200     END-EVALUATE.
042300
042400 2600-ERROR-PRT.
042500     MOVE RR-USER-ID TO O-ERR-USER-ID.
042600
042700     WRITE PRTLINE-ERR
042800         FROM ERROR-RECORD
042900             AFTER ADVANCING 2 LINES
043000                 AT EOP
043100                     PERFORM 9100-ERR-HEADING.
043200
043300     ADD 1 TO C-ERR-CTR.
043400
043500 2900-OUTPUT-VALID.
043600     MOVE T-BUD-USER-ID(BUD-SUB)  TO O-USER-ID.
043700     MOVE T-BUD-MONTH(BUD-SUB)    TO O-MONTH.
043800     MOVE W-VARIANCE              TO O-VARIANCE.
043900     MOVE W-PROGRESS-PCT          TO O-PROGRESS.
044000
044100     WRITE PRTLINE
044200         FROM DETAIL-LINE
044300             AFTER ADVANCING 1 LINE
044400                 AT EOP
044500                     PERFORM 9900-HEADING.
044600
044700     ADD 1 TO C-VALID-CTR.
044800
044900 3000-CLOSING.
045000     PERFORM 3900-GRAND-TOTAL.
045100     PERFORM 3950-ERROR-TOTAL.
045200
045300     CLOSE RISKREQ.
045400     CLOSE PRTOUT.
045500     CLOSE PRTOUTERR.
045600
045700 3900-GRAND-TOTAL.
045800     MOVE C-VALID-CTR TO O-VALID-CTR.
045900
046000     WRITE PRTLINE
046100         FROM GRANDTOTAL-LINE
046200             AFTER ADVANCING 3 LINES.
046300
046400 3950-ERROR-TOTAL.
046500     MOVE C-ERR-CTR TO O-ERR-CTR.
046600
046700     WRITE PRTLINE-ERR
046800         FROM ERROR-TOTAL
046900             AFTER ADVANCING 3 LINES.
047000
047100 9000-READ.
047200     READ RISKREQ
047300         AT END
047400             MOVE 'NO' TO MORE-RECS.
047500
047600 9100-ERR-HEADING.
047700     ADD 1 TO C-ERR-PCTR.
047800     MOVE C-ERR-PCTR TO O-PCTR.
047900
048000     WRITE PRTLINE-ERR
048100         FROM COMPANY-TITLE
048200             AFTER ADVANCING PAGE.
048300     WRITE PRTLINE-ERR
048400         FROM DIVISION-TITLE
048500             AFTER ADVANCING 1 LINE.
048600     WRITE PRTLINE-ERR
048700         FROM ERROR-TITLE
048800             AFTER ADVANCING 1 LINE.
048900     WRITE PRTLINE-ERR
049000         FROM ERROR-LINE
049100             AFTER ADVANCING 2 LINES.
049200
049300 9900-HEADING.
049400     ADD 1 TO C-PCTR.
049500     MOVE C-PCTR TO O-PCTR.
049600
049700     WRITE PRTLINE
049800         FROM COMPANY-TITLE
049900             AFTER ADVANCING PAGE.
050000     WRITE PRTLINE
050100         FROM DIVISION-TITLE
050200             AFTER ADVANCING 1 LINE.
050300     WRITE PRTLINE
050400         FROM REPORT-TITLE
050500             AFTER ADVANCING 1 LINE.
050600     WRITE PRTLINE
050700         FROM DETAIL-TITLE
050800             AFTER ADVANCING 2 LINES.
