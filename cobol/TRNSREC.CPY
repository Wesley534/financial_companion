000100******************************************************************
000200*                        T R N S R E C . C P Y                 *
000300*   TRANSACTION RECORD -- ONE ENTRY PER POSTED INCOME/EXPENSE   *
000400*   ENTRY.  TRN-MONTH IS NEVER STORED ON THE MASTER -- IT IS    *
000500*   RE-DERIVED FROM TRN-DATE BY EVERY PROGRAM THAT NEEDS IT     *
000600*   (SEE TRN-DATE-BRK BELOW).  THE SAME 01-LEVEL ALSO SERVES AS *
000700*   THE POSTING-REQUEST LAYOUT READ BY BUD030 -- TRN-ACTION AND *
000800*   TRN-NEW-CAT-ID ARE BLANK/ZERO ON THE STORED MASTER AND ARE  *
000900*   ONLY MEANINGFUL ON A REQUEST EXTRACT (SEE BUD030, BUD080).  *
001000******************************************************************
001100*   CHANGE LOG                                                  *
001200*   DATE       BY   REQUEST    DESCRIPTION                      *
001300*   ---------- ---- ---------- -------------------------------- *
001400*   03/25/94   RWK  REQ-0120   ORIGINAL LAYOUT.                  *
001500*   11/30/98   LDP  REQ-0461   Y2K -- TRN-DATE CARRIES A 4-DIGIT *
001600*                              YEAR; TRN-MONTH DROPPED FROM THE  *
001700*                              STORED RECORD AND RE-DERIVED FROM *
001800*                              TRN-DATE-BRK INSTEAD.             *
001900*   04/14/99   TMB  REQ-0470   ADDED TRN-ACTION/TRN-NEW-CAT-ID   *
002000*                              FOR C/U/D REPOST AND RECLASSIFY   *
002100*                              SUPPORT IN THE POSTING ENGINE.    *
002200******************************************************************
002300 01  TRANSACTION-RECORD.
002400*                       --- KEY FIELDS ---
002500     05  TRN-ID                      PIC 9(08).
002600     05  TRN-USER-ID                 PIC 9(06).
002700     05  TRN-CATEGORY-ID              PIC 9(06).
002800*                       --- DATE FIELD AND ITS BREAKOUT ---
002900     05  TRN-DATE                    PIC 9(08).
003000     05  TRN-DATE-BRK  REDEFINES TRN-DATE.
003100         10  TRN-DATE-YYYY            PIC 9(04).
003200         10  TRN-DATE-MM              PIC 9(02).
003300         10  TRN-DATE-DD              PIC 9(02).
003400*                       --- DESCRIPTIVE/AMOUNT FIELDS ---
003500     05  TRN-AMOUNT                  PIC S9(7)V99.
003600     05  TRN-DESC                    PIC X(40).
003700     05  TRN-RECURRING-FLAG           PIC X(01).
003800         88  TRN-IS-RECURRING               VALUE 'Y'.
003900         88  TRN-NOT-RECURRING              VALUE 'N'.
004000*                       --- REQUEST-ONLY FIELDS (SEE BANNER) ---
004100     05  TRN-ACTION                  PIC X(01).
004200         88  TRN-IS-CREATE                  VALUE 'C'.
004300         88  TRN-IS-UPDATE                   VALUE 'U'.
004400         88  TRN-IS-DELETE                   VALUE 'D'.
004500     05  TRN-NEW-CAT-ID               PIC 9(06).
