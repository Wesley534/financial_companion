000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD050.
000300 AUTHOR.              A M LINDQUIST.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        05/10/94.
000600 DATE-COMPILED.       05/13/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD050 -- SURPLUS SWEEP / GOAL CONTRIBUTION POSTING.        *
001100* READS A BATCH OF CONTRIBUTION REQUESTS.  A SWEEP REQUEST    *
001200* (TYPE S) CARRYING A GOAL-ID ADDS TO THAT GOAL'S SAVED        *
001300* AMOUNT; A SWEEP WITH NO GOAL-ID IS MERELY ACKNOWLEDGED FOR   *
001400* ROLLOVER, WHICH BUD060 ACTUALLY CARRIES OUT.  A MANUAL       *
001500* CONTRIBUTION (TYPE M) ADDS TO GOAL-SAVED AND REDUCES THE     *
001600* BUDGET'S FREE-TO-SPEND -- NO SUFFICIENCY CHECK IS MADE, SO   *
001700* FREE-TO-SPEND MAY GO NEGATIVE.                              *
001800***************************************************************
001900*   CHANGE LOG                                                *
002000*   DATE       BY   REQUEST    DESCRIPTION                    *
002100*   ---------- ---- ---------- ------------------------------ *
002200*   05/10/94   AML  REQ-0133   ORIGINAL PROGRAM.               *
002300*   09/03/98   LDP  REQ-0447   Y2K -- BUD-MONTH NOW CARRIES A  *
002400*                              4-DIGIT YEAR.                  *
002500*   07/19/99   TMB  REQ-0485   MANUAL CONTRIBUTIONS NO LONGER  *
002600*                              FLOORED AT ZERO FREE-TO-SPEND   *
002700*                              PER THE REVISED OVERDRAFT RULE. *
002800***************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.          IBM-370.
003300 OBJECT-COMPUTER.          IBM-370.
003400 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003500                           UPSI-0 IS RUN-MODE-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT CONTRIB
004000              ASSIGN TO CONTRIB
004100              ORGANIZATION IS LINE SEQUENTIAL.
004200
004300     SELECT GOALMAST
004400              ASSIGN TO GOALMAST
004500              ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT BUDMAST
004800              ASSIGN TO BUDMAST
004900              ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT PRTOUT
005200              ASSIGN TO DMYOUT
005300              ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500     SELECT PRTOUTERR
005600              ASSIGN TO DMYOUTER
005700              ORGANIZATION IS RECORD SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  CONTRIB
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 30 CHARACTERS
006500     DATA RECORD IS CONTRIB-REQUEST.
006600
006700 01  CONTRIB-REQUEST.
006800     05  CR-TYPE                 PIC X(01).
006900         88  CR-IS-SWEEP               VALUE 'S'.
007000         88  CR-IS-MANUAL              VALUE 'M'.
007100     05  CR-USER-ID              PIC 9(06).
007200     05  CR-GOAL-ID              PIC 9(06).
007300     05  CR-AMOUNT               PIC S9(7)V99.
007400     05  CR-MONTH                PIC X(07).
007500     05  CR-MONTH-BRK  REDEFINES CR-MONTH.
007600         10  CR-MONTH-YYYY        PIC X(04).
007700         10  CR-MONTH-DASH        PIC X(01).
007800         10  CR-MONTH-MM          PIC X(02).
007900     05  FILLER                  PIC X(01).
008000
008100 FD  GOALMAST
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 75 CHARACTERS
008400     DATA RECORD IS GOAL-RECORD.
008500     COPY GOALREC.
008600
008700 FD  BUDMAST
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 72 CHARACTERS
009000     DATA RECORD IS BUDGET-RECORD.
009100     COPY BUDGREC.
009200
009300 FD  PRTOUT
009400     LABEL RECORD IS OMITTED
009500     RECORD CONTAINS 132 CHARACTERS
009600     LINAGE IS 60 WITH FOOTING AT 55
009700     DATA RECORD IS PRTLINE.
009800
009900 01  PRTLINE                     PIC X(132).
010000
010100 FD  PRTOUTERR
010200     LABEL RECORD IS OMITTED
010300     RECORD CONTAINS 132 CHARACTERS
010400     LINAGE IS 60 WITH FOOTING AT 55
010500     DATA RECORD IS PRTLINE-ERR.
010600
010700 01  PRTLINE-ERR                 PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000 01  WORK-AREA.
011100     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
011200     05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
011300     05  GOAL-EOF-SW             PIC X(03)   VALUE 'NO'.
011400     05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
011500     05  GOAL-FOUND-SW           PIC X(03)   VALUE 'NO'.
011600     05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
011700     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
011800     05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
011900     05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
012000     05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
012100     05  FILLER                  PIC X(01).
012200
012300 01  SUB-AREA.
012400     05  GOAL-SUB                PIC 9(04)   VALUE ZERO COMP.
012500     05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
012600     05  FILLER                  PIC X(01).
012700
012800 01  I-DATE.
012900     05  I-YEAR                  PIC 9(04).
013000     05  I-MO                    PIC 9(02).
013100     05  I-DAY                   PIC 9(02).
013200     05  FILLER                  PIC X(01).
013300
013400* IN-MEMORY GOAL TABLE (LOADED 1100, REWRITTEN AT 3100)
013500 01  T-GOAL-TABLE.
013600     05  T-GOAL-COUNT            PIC 9(04)   VALUE ZERO COMP.
013700     05  T-GOAL-ENTRY OCCURS 600 TIMES.
013800         10  T-GOAL-ID            PIC 9(06).
013900         10  T-GOAL-USER-ID       PIC 9(06).
014000         10  T-GOAL-NAME          PIC X(30).
014100         10  T-GOAL-TARGET        PIC S9(7)V99.
014200         10  T-GOAL-SAVED         PIC S9(7)V99.
014300         10  T-GOAL-MONTHLY       PIC S9(7)V99.
014400     05  FILLER                  PIC X(01).
014500
014600* IN-MEMORY BUDGET TABLE (LOADED 1200, REWRITTEN AT 3200)
014700 01  T-BUDGET-TABLE.
014800     05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
014900     05  T-BUDGET-ENTRY OCCURS 300 TIMES.
015000         10  T-BUD-USER-ID        PIC 9(06).
015100         10  T-BUD-MONTH          PIC X(07).
015200         10  T-BUD-MONTH-BRK  REDEFINES T-BUD-MONTH.
015300             15  T-BUD-MONTH-YYYY  PIC X(04).
015400             15  T-BUD-MONTH-DASH  PIC X(01).
015500             15  T-BUD-MONTH-MM    PIC X(02).
015600         10  T-BUD-INCOME         PIC S9(7)V99.
015700         10  T-BUD-START-BAL      PIC S9(7)V99.
015800         10  T-BUD-FREE-TO-SPEND  PIC S9(7)V99.
015900         10  T-BUD-TOT-PLANNED    PIC S9(7)V99.
016000         10  T-BUD-TOT-ACTUAL     PIC S9(7)V99.
016100         10  T-BUD-TOT-DIFFERENCE PIC S9(7)V99.
016200     05  FILLER                  PIC X(01).
016300
016400 01  COMPANY-TITLE.
016500     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
016600     05  O-MO                    PIC 9(02).
016700     05  FILLER                  PIC X(01)   VALUE '/'.
016800     05  O-DAY                   PIC 9(02).
016900     05  FILLER                  PIC X(01)   VALUE '/'.
017000     05  O-YEAR                  PIC 9(04).
017100     05  FILLER                  PIC X(36)   VALUE SPACES.
017200     05  FILLER                  PIC X(28)   VALUE
017300         'SMARTBUDGET SETUP PROCESSOR'.
017400     05  FILLER                  PIC X(44)   VALUE SPACES.
017500     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
017600     05  O-PCTR                  PIC Z9.
017700
017800 01  DIVISION-TITLE.
017900     05  FILLER                  PIC X(06)   VALUE 'BUD050'.
018000     05  FILLER                  PIC X(51)   VALUE SPACES.
018100     05  FILLER                  PIC X(27)   VALUE
018200         'SWEEP / CONTRIBUTION POST'.
018300     05  FILLER                  PIC X(48)   VALUE SPACES.
018400
018500 01  REPORT-TITLE.
018600     05  FILLER                  PIC X(58)   VALUE SPACES.
018700     05  FILLER                  PIC X(16)   VALUE
018800         'POSTED REQUESTS'.
018900     05  FILLER                  PIC X(58)   VALUE SPACES.
019000
019100 01  DETAIL-TITLE.
019200     05  FILLER                  PIC X(03)   VALUE SPACES.
019300     05  FILLER                  PIC X(04)   VALUE 'USER'.
019400     05  FILLER                  PIC X(06)   VALUE SPACES.
019500     05  FILLER                  PIC X(04)   VALUE 'GOAL'.
019600     05  FILLER                  PIC X(06)   VALUE SPACES.
019700     05  FILLER                  PIC X(04)   VALUE 'TYPE'.
019800     05  FILLER                  PIC X(07)   VALUE SPACES.
019900     05  FILLER                  PIC X(06)   VALUE 'AMOUNT'.
020000     05  FILLER                  PIC X(10)   VALUE SPACES.
020100     05  FILLER                  PIC X(06)   VALUE 'RESULT'.
020200
020300 01  DETAIL-LINE.
020400     05  O-USER-ID               PIC 9(06).
020500     05  FILLER                  PIC X(05)   VALUE SPACES.
020600     05  O-GOAL-ID               PIC 9(06).
020700     05  FILLER                  PIC X(05)   VALUE SPACES.
020800     05  O-TYPE                  PIC X(01).
020900     05  FILLER                  PIC X(09)   VALUE SPACES.
021000     05  O-AMOUNT                PIC Z,ZZZ,ZZ9.99-.
021100     05  FILLER                  PIC X(03)   VALUE SPACES.
021200     05  O-RESULT                PIC X(30).
021300
021400 01  GRANDTOTAL-LINE.
021500     05  FILLER                  PIC X(14)   VALUE
021600         'TOTAL ACCEPTED'.
021700     05  O-VALID-CTR             PIC Z,ZZ9.
021800     05  FILLER                  PIC X(111)  VALUE SPACES.
021900
022000 01  ERROR-TITLE.
022100     05  FILLER                  PIC X(58)   VALUE SPACES.
022200     05  FILLER                  PIC X(16)   VALUE
022300         'REJECTED POSTS '.
022400     05  FILLER                  PIC X(58)   VALUE SPACES.
022500
022600 01  ERROR-LINE.
022700     05  FILLER                  PIC X(03)   VALUE SPACES.
022800     05  FILLER                  PIC X(04)   VALUE 'USER'.
022900     05  FILLER                  PIC X(08)   VALUE SPACES.
023000     05  FILLER                  PIC X(17)   VALUE
023100         'ERROR DESCRIPTION'.
023200     05  FILLER                  PIC X(100)  VALUE SPACES.
023300
023400 01  ERROR-RECORD.
023500     05  FILLER                  PIC X(03)   VALUE SPACES.
023600     05  O-ERR-USER-ID           PIC 9(06).
023700     05  FILLER                  PIC X(04)   VALUE SPACES.
023800     05  O-ERR-MSG               PIC X(60).
023900     05  FILLER                  PIC X(59)   VALUE SPACES.
024000
024100 01  ERROR-TOTAL.
024200     05  FILLER                  PIC X(13)   VALUE
024300         'TOTAL ERRORS '.
024400     05  O-ERR-CTR               PIC Z,ZZ9.
024500     05  FILLER                  PIC X(113)  VALUE SPACES.
024600
024700 PROCEDURE DIVISION.
024800
024900 0000-BUD050.
025000     PERFORM 1000-INIT.
025100     PERFORM 2000-MAINLINE
025200         UNTIL MORE-RECS = 'NO'.
025300     PERFORM 3000-CLOSING.
025400     STOP RUN.
025500
025600 1000-INIT.
025700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
025800     MOVE I-DAY TO O-DAY.
025900     MOVE I-MO TO O-MO.
026000     MOVE I-YEAR TO O-YEAR.
026100
026200     PERFORM 1100-LOAD-GOAL-TABLE.
026300     PERFORM 1200-LOAD-BUDGET-TABLE.
026400
026500     OPEN INPUT CONTRIB.
026600     OPEN OUTPUT PRTOUT.
026700     OPEN OUTPUT PRTOUTERR.
026800
026900     PERFORM 9000-READ.
027000     PERFORM 9100-ERR-HEADING.
027100     PERFORM 9900-HEADING.
027200
027300 1100-LOAD-GOAL-TABLE.
027400     OPEN INPUT GOALMAST.
027500     MOVE ZERO TO T-GOAL-COUNT.
027600     MOVE 'NO' TO GOAL-EOF-SW.
027700     PERFORM 1110-READ-GOAL.
027800     PERFORM 1120-BUILD-GOAL-ENTRY
027900         UNTIL GOAL-EOF-SW = 'YES'.
028000     CLOSE GOALMAST.
028100
028200 1110-READ-GOAL.
028300     READ GOALMAST
028400         AT END
028500             MOVE 'YES' TO GOAL-EOF-SW.
028600
028700 1120-BUILD-GOAL-ENTRY.
028800     ADD 1 TO T-GOAL-COUNT.
028900     MOVE T-GOAL-COUNT TO GOAL-SUB.
029000     MOVE GOAL-ID          TO T-GOAL-ID(GOAL-SUB).
029100     MOVE GOAL-USER-ID     TO T-GOAL-USER-ID(GOAL-SUB).
029200     MOVE GOAL-NAME        TO T-GOAL-NAME(GOAL-SUB).
029300     MOVE GOAL-TARGET      TO T-GOAL-TARGET(GOAL-SUB).
029400     MOVE GOAL-SAVED       TO T-GOAL-SAVED(GOAL-SUB).
029500     MOVE GOAL-MONTHLY     TO T-GOAL-MONTHLY(GOAL-SUB).
029600     PERFORM 1110-READ-GOAL.
029700
029800 1200-LOAD-BUDGET-TABLE.
029900     OPEN INPUT BUDMAST.
030000     MOVE ZERO TO T-BUDGET-COUNT.
030100     MOVE 'NO' TO BUD-EOF-SW.
030200     PERFORM 1210-READ-BUDGET.
030300     PERFORM 1220-BUILD-BUDGET-ENTRY
030400         UNTIL BUD-EOF-SW = 'YES'.
030500     CLOSE BUDMAST.
030600
030700 1210-READ-BUDGET.
030800     READ BUDMAST
030900         AT END
031000             MOVE 'YES' TO BUD-EOF-SW.
031100
031200 1220-BUILD-BUDGET-ENTRY.
031300     ADD 1 TO T-BUDGET-COUNT.
031400     MOVE T-BUDGET-COUNT TO BUD-SUB.
031500     MOVE BUD-USER-ID          TO T-BUD-USER-ID(BUD-SUB).
031600     MOVE BUD-MONTH            TO T-BUD-MONTH(BUD-SUB).
031700     MOVE BUD-INCOME           TO T-BUD-INCOME(BUD-SUB).
031800     MOVE BUD-START-BAL        TO T-BUD-START-BAL(BUD-SUB).
031900     MOVE BUD-FREE-TO-SPEND    TO T-BUD-FREE-TO-SPEND(BUD-SUB).
032000     MOVE BUD-TOT-PLANNED      TO T-BUD-TOT-PLANNED(BUD-SUB).
032100     MOVE BUD-TOT-ACTUAL       TO T-BUD-TOT-ACTUAL(BUD-SUB).
032200     MOVE BUD-TOT-DIFFERENCE   TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
032300     PERFORM 1210-READ-BUDGET.
032400
032500 2000-MAINLINE.
032600     PERFORM 2100-VALIDATE-CONTRIB THRU 2100-EXIT.
032700
032800     IF ERR-SWITCH = 'YES'
032900         PERFORM 2600-ERROR-PRT
033000     ELSE
033100         IF CR-IS-SWEEP
033200             PERFORM 2200-SWEEP
033300         ELSE
033400             PERFORM 2300-MANUAL-CONTRIB
033500         END-IF
033600         PERFORM 2950-OUTPUT-VALID
033700     END-IF.
033800
033900     PERFORM 9000-READ.
034000
034100 2100-VALIDATE-CONTRIB.
034200     MOVE 'YES' TO ERR-SWITCH.
034300
034400     IF NOT CR-IS-SWEEP AND NOT CR-IS-MANUAL
034500         MOVE 'REQUEST TYPE MUST BE S OR M.' TO O-ERR-MSG
034600         GO TO 2100-EXIT
034700     END-IF.
034800
034900     IF CR-IS-SWEEP AND CR-AMOUNT < ZERO
035000         MOVE 'SWEEP AMOUNT MAY NOT BE NEGATIVE.' TO O-ERR-MSG
035100         GO TO 2100-EXIT
035200     END-IF.
035300
035400     IF CR-IS-MANUAL AND CR-AMOUNT NOT > ZERO
035500         MOVE 'MANUAL CONTRIBUTION MUST BE OVER ZERO.'
035600             TO O-ERR-MSG
035700         GO TO 2100-EXIT
035800     END-IF.
035900
036000     IF CR-IS-MANUAL OR CR-GOAL-ID NOT = ZERO
036100         PERFORM 2110-FIND-GOAL-FOR-VALIDATE
036200         IF GOAL-FOUND-SW NOT = 'YES'
036300             MOVE 'GOAL DOES NOT EXIST FOR THIS USER.'
036400                 TO O-ERR-MSG
036500             GO TO 2100-EXIT
036600         END-IF
036700     END-IF.
036800
036900     IF CR-IS-MANUAL
037000         PERFORM 2120-FIND-BUDGET-FOR-VALIDATE
037100         IF BUDGET-FOUND-SW NOT = 'YES'
037200             MOVE 'NO BUDGET FOR USER/MONTH.' TO O-ERR-MSG
037300             GO TO 2100-EXIT
037400         END-IF
037500     END-IF.
037600
037700     MOVE 'NO' TO ERR-SWITCH.
037800
037900 2100-EXIT.
038000     EXIT.
038100
038200 2110-FIND-GOAL-FOR-VALIDATE.
038300     MOVE 'NO' TO GOAL-FOUND-SW.
038400     MOVE 1 TO GOAL-SUB.
038500     PERFORM 2111-SCAN-GOAL
038600         UNTIL GOAL-SUB > T-GOAL-COUNT OR GOAL-FOUND-SW = 'YES'.
038700
038800 2111-SCAN-GOAL.
038900     IF T-GOAL-ID(GOAL-SUB) = CR-GOAL-ID
039000             AND T-GOAL-USER-ID(GOAL-SUB) = CR-USER-ID
039100         MOVE 'YES' TO GOAL-FOUND-SW
039200     ELSE
039300         ADD 1 TO GOAL-SUB
039400     END-IF.
039500
039600 2120-FIND-BUDGET-FOR-VALIDATE.
039700     MOVE 'NO' TO BUDGET-FOUND-SW.
039800     MOVE 1 TO BUD-SUB.
039900     PERFORM 2121-SCAN-BUDGET
040000         UNTIL BUD-SUB > T-BUDGET-COUNT
040100             OR BUDGET-FOUND-SW = 'YES'.
040200
040300 2121-SCAN-BUDGET.
040400     IF T-BUD-USER-ID(BUD-SUB) = CR-USER-ID
040500             AND T-BUD-MONTH(BUD-SUB) = CR-MONTH
040600         MOVE 'YES' TO BUDGET-FOUND-SW
040700     ELSE
040800         ADD 1 TO BUD-SUB
040900     END-IF.
041000
041100 2200-SWEEP.
041200     IF CR-GOAL-ID NOT = ZERO
041300         ADD CR-AMOUNT TO T-GOAL-SAVED(GOAL-SUB)
041400         MOVE 'SWEPT TO GOAL' TO O-RESULT
041500     ELSE
041600         MOVE 'ACKNOWLEDGED FOR ROLLOVER' TO O-RESULT
041700     END-IF.
041800
041900 2300-MANUAL-CONTRIB.
042000     ADD CR-AMOUNT TO T-GOAL-SAVED(GOAL-SUB).
042100     SUBTRACT CR-AMOUNT FROM T-BUD-FREE-TO-SPEND(BUD-SUB).
042200     MOVE 'MANUAL CONTRIBUTION POSTED' TO O-RESULT.
042300
042400 2600-ERROR-PRT.
042500     MOVE CR-USER-ID TO O-ERR-USER-ID.
042600
042700     WRITE PRTLINE-ERR
042800         FROM ERROR-RECORD
042900             AFTER ADVANCING 2 LINES
043000                 AT EOP
043100                     PERFORM 9100-ERR-HEADING.
043200
043300     ADD 1 TO C-ERR-CTR.
043400
043500 2950-OUTPUT-VALID.
043600     MOVE CR-USER-ID     TO O-USER-ID.
043700     MOVE CR-GOAL-ID     TO O-GOAL-ID.
043800     MOVE CR-TYPE        TO O-TYPE.
043900     MOVE CR-AMOUNT      TO O-AMOUNT.
044000
044100     WRITE PRTLINE
044200         FROM DETAIL-LINE
044300             AFTER ADVANCING 1 LINE
044400                 AT EOP
044500                     PERFORM 9900-HEADING.
044600
044700     ADD 1 TO C-VALID-CTR.
044800
044900 3000-CLOSING.
045000     PERFORM 3100-REWRITE-GOALS.
045100     PERFORM 3200-REWRITE-BUDGETS.
045200     PERFORM 3900-GRAND-TOTAL.
045300     PERFORM 3950-ERROR-TOTAL.
045400
045500     CLOSE CONTRIB.
045600     CLOSE PRTOUT.
045700     CLOSE PRTOUTERR.
045800
045900 3100-REWRITE-GOALS.
046000     OPEN OUTPUT GOALMAST.
046100     MOVE 1 TO GOAL-SUB.
046200     PERFORM 3110-WRITE-ONE-GOAL
046300         UNTIL GOAL-SUB > T-GOAL-COUNT.
046400     CLOSE GOALMAST.
046500
046600 3110-WRITE-ONE-GOAL.
046700     MOVE T-GOAL-ID(GOAL-SUB)         TO GOAL-ID.
046800     MOVE T-GOAL-USER-ID(GOAL-SUB)    TO GOAL-USER-ID.
046900     MOVE T-GOAL-NAME(GOAL-SUB)       TO GOAL-NAME.
047000     MOVE T-GOAL-TARGET(GOAL-SUB)     TO GOAL-TARGET.
047100     MOVE T-GOAL-SAVED(GOAL-SUB)      TO GOAL-SAVED.
047200     MOVE T-GOAL-MONTHLY(GOAL-SUB)    TO GOAL-MONTHLY.
047300
047400     WRITE GOAL-RECORD.
047500
047600     ADD 1 TO GOAL-SUB.
047700
047800 3200-REWRITE-BUDGETS.
047900     OPEN OUTPUT BUDMAST.
048000     MOVE 1 TO BUD-SUB.
048100     PERFORM 3210-WRITE-ONE-BUDGET
048200         UNTIL BUD-SUB > T-BUDGET-COUNT.
048300     CLOSE BUDMAST.
048400
048500 3210-WRITE-ONE-BUDGET.
048600     MOVE T-BUD-USER-ID(BUD-SUB)          TO BUD-USER-ID.
048700     MOVE T-BUD-MONTH(BUD-SUB)            TO BUD-MONTH.
048800     MOVE T-BUD-INCOME(BUD-SUB)           TO BUD-INCOME.
048900     MOVE T-BUD-START-BAL(BUD-SUB)        TO BUD-START-BAL.
049000     MOVE T-BUD-FREE-TO-SPEND(BUD-SUB)    TO BUD-FREE-TO-SPEND.
049100     MOVE T-BUD-TOT-PLANNED(BUD-SUB)      TO BUD-TOT-PLANNED.
049200     MOVE T-BUD-TOT-ACTUAL(BUD-SUB)       TO BUD-TOT-ACTUAL.
049300     MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB)   TO BUD-TOT-DIFFERENCE.
049400
049500     WRITE BUDGET-RECORD.
049600
049700     ADD 1 TO BUD-SUB.
049800
049900 3900-GRAND-TOTAL.
050000     MOVE C-VALID-CTR TO O-VALID-CTR.
050100
050200     WRITE PRTLINE
050300         FROM GRANDTOTAL-LINE
050400             AFTER ADVANCING 3 LINES.
050500
050600 3950-ERROR-TOTAL.
050700     MOVE C-ERR-CTR TO O-ERR-CTR.
050800
050900     WRITE PRTLINE-ERR
051000         FROM ERROR-TOTAL
051100             AFTER ADVANCING 3 LINES.
051200
051300 9000-READ.
051400     READ CONTRIB
051500         AT END
051600             MOVE 'NO' TO MORE-RECS.
051700
051800 9100-ERR-HEADING.
051900     ADD 1 TO C-ERR-PCTR.
052000     MOVE C-ERR-PCTR TO O-PCTR.
052100
052200     WRITE PRTLINE-ERR
052300         FROM COMPANY-TITLE
052400             AFTER ADVANCING PAGE.
052500     WRITE PRTLINE-ERR
052600         FROM DIVISION-TITLE
052700             AFTER ADVANCING 1 LINE.
052800     WRITE PRTLINE-ERR
052900         FROM ERROR-TITLE
053000             AFTER ADVANCING 1 LINE.
053100     WRITE PRTLINE-ERR
053200         FROM ERROR-LINE
053300             AFTER ADVANCING 2 LINES.
053400
053500 9900-HEADING.
053600     ADD 1 TO C-PCTR.
053700     MOVE C-PCTR TO O-PCTR.
053800
053900     WRITE PRTLINE
054000         FROM COMPANY-TITLE
054100             AFTER ADVANCING PAGE.
054200     WRITE PRTLINE
054300         FROM DIVISION-TITLE
054400             AFTER ADVANCING 1 LINE.
054500     WRITE PRTLINE
054600         FROM REPORT-TITLE
054700             AFTER ADVANCING 1 LINE.
054800     WRITE PRTLINE
054900         FROM DETAIL-TITLE
055000             AFTER ADVANCING 2 LINES.
