000100******************************************************************
000200*                        S H L I R E C . C P Y                 *
000300*   SHOPPING-LIST-ITEM RECORD -- ONE LINE PER ITEM ON A USER'S  *
000400*   NAMED SHOPPING LIST.  KEYED BY SHL-LIST-ID ASCENDING (THE   *
000500*   CONTROL BREAK IN BUD080 IS ON THIS FIELD).                  *
000600******************************************************************
000700*   CHANGE LOG                                                  *
000800*   DATE       BY   REQUEST    DESCRIPTION                      *
000900*   ---------- ---- ---------- -------------------------------- *
001000*   04/08/94   RWK  REQ-0122   ORIGINAL LAYOUT.                  *
001100******************************************************************
001200 01  SHOPPING-ITEM-RECORD.
001300*                       --- KEY FIELDS ---
001400     05  SHL-LIST-ID                 PIC 9(06).
001500     05  SHL-USER-ID                 PIC 9(06).
001600     05  SHL-CATEGORY-ID              PIC 9(06).
001700*                       --- DESCRIPTIVE FIELDS ---
001800     05  SHL-LIST-NAME                PIC X(30).
001900     05  SHL-ITEM-NAME                PIC X(30).
002000*                       --- AMOUNT FIELDS ---
002100     05  SHL-EST-PRICE                PIC S9(5)V99.
002200     05  SHL-QTY                     PIC 9(03).
002300*                       --- PAD TO STANDARD 97-BYTE RECORD ---
002400     05  FILLER                      PIC X(09).
