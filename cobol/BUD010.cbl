000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD010.
000300 AUTHOR.              R W KOVACS.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        03/11/94.
000600 DATE-COMPILED.       03/21/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD010 -- INITIAL BUDGET SETUP.                             *
001100* READS ONE SETUP REQUEST PER USER/MONTH, VALIDATES IT, THEN  *
001200* GENERATES EITHER THE 50/30/20 DEFAULT CATEGORY SET OR THE   *
001300* CALLER-SUPPLIED MANUAL CATEGORY SET (OR A SINGLE "UNALLO-   *
001400* CATED" CATEGORY WHEN MANUAL BUT NONE WERE SUPPLIED).  WRITES*
001500* THE NEW BUDGET AND CATEGORY RECORDS AND FLAGS THE USER'S    *
001600* SETUP-COMPLETE SWITCH.  VALID AND REJECT REPORTS PRODUCED.  *
001700***************************************************************
001800*   CHANGE LOG                                                *
001900*   DATE       BY   REQUEST    DESCRIPTION                    *
002000*   ---------- ---- ---------- ------------------------------ *
002100*   03/11/94   RWK  REQ-0118   ORIGINAL PROGRAM.               *
002200*   09/02/98   LDP  REQ-0447   Y2K -- BUD-MONTH/I-MONTH NOW    *
002300*                              CARRY A 4-DIGIT YEAR THROUGHOUT.*
002400*   11/30/98   LDP  REQ-0461   ADDED MANUAL-METHOD FALLBACK TO *
002500*                              A SINGLE "UNALLOCATED" CATEGORY *
002600*                              WHEN NO CATEGORIES ARE SUPPLIED.*
002700*   04/14/99   TMB  REQ-0470   REWORKED USER-MASTER UPDATE TO  *
002800*                              A FULL TABLE LOAD/REWRITE PASS  *
002900*                              RATHER THAN A ONE-RECORD REREAD.*
003000***************************************************************
003100
003200 ENVIRONMENT DIVISION.
003210 CONFIGURATION SECTION.
003220 SOURCE-COMPUTER.          IBM-370.
003230 OBJECT-COMPUTER.          IBM-370.
003240 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003250                           UPSI-0 IS RUN-MODE-SW.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT SETREQ
003700              ASSIGN TO SETREQ
003800              ORGANIZATION IS LINE SEQUENTIAL.
003900
004000     SELECT USRMAST
004100              ASSIGN TO USRMAST
004200              ORGANIZATION IS LINE SEQUENTIAL.
004300
004400     SELECT BUDMAST
004500              ASSIGN TO BUDMAST
004600              ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT CATMAST
004900              ASSIGN TO CATMAST
005000              ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT PRTOUT
005300              ASSIGN TO DMYOUT
005400              ORGANIZATION IS RECORD SEQUENTIAL.
005500
005600     SELECT PRTOUTERR
005700              ASSIGN TO DMYOUTER
005800              ORGANIZATION IS RECORD SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  SETREQ
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 388 CHARACTERS
006600     DATA RECORD IS SETUP-REQUEST-RECORD.
006700
006800 01  SETUP-REQUEST-RECORD.
006900     05  I-USER-ID               PIC 9(06).
007000     05  I-MONTH                 PIC X(07).
007100     05  I-MONTH-BRK  REDEFINES I-MONTH.
007200         10  I-MONTH-YYYY         PIC X(04).
007300         10  I-MONTH-DASH         PIC X(01).
007400         10  I-MONTH-MM           PIC X(02).
007500     05  I-INCOME                PIC S9(7)V99.
007600     05  I-START-BAL             PIC S9(7)V99.
007700     05  I-METHOD                PIC X(06).
007800         88  I-MTH-IS-502030          VALUE '502030'.
007900         88  I-MTH-IS-MANUAL          VALUE 'MANUAL'.
008000     05  I-CAT-COUNT             PIC 9(02).
008025     05  I-DEFAULT-CAT-ID OCCURS 6 TIMES PIC 9(06).
008050*        ABOVE SLOTS HOLD THE SIX IDS THE ONLINE SYSTEM PRE-
008060*        ASSIGNED FOR THE 50/30/20 DEFAULTS, IN HOUSING /
008070*        GROCERIES / UTILITIES / ENTERTAINMENT / DINING OUT /
008080*        GOAL CONTRIBUTION ORDER.  SLOT 1 DOUBLES AS THE ID
008090*        FOR THE MANUAL "UNALLOCATED" FALLBACK CATEGORY.
008100     05  I-MANUAL-CAT OCCURS 6 TIMES.
008200         10  I-MCAT-ID            PIC 9(06).
008300         10  I-MCAT-NAME          PIC X(30).
008400         10  I-MCAT-TYPE          PIC X(07).
008500         10  I-MCAT-PLANNED       PIC S9(7)V99.
008550     05  FILLER                  PIC X(01).
008600
008700 FD  USRMAST
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 44 CHARACTERS
009000     DATA RECORD IS USER-RECORD.
009100     COPY USERREC.
009200
009300 FD  BUDMAST
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 72 CHARACTERS
009600     DATA RECORD IS BUDGET-RECORD.
009700     COPY BUDGREC.
009800
009900 FD  CATMAST
010000     LABEL RECORD IS STANDARD
010100     RECORD CONTAINS 93 CHARACTERS
010200     DATA RECORD IS CATEGORY-RECORD.
010300     COPY CATGREC.
010400
010500 FD  PRTOUT
010600     LABEL RECORD IS OMITTED
010700     RECORD CONTAINS 132 CHARACTERS
010800     LINAGE IS 60 WITH FOOTING AT 55
010900     DATA RECORD IS PRTLINE.
011000
011100 01  PRTLINE                     PIC X(132).
011200
011300 FD  PRTOUTERR
011400     LABEL RECORD IS OMITTED
011500     RECORD CONTAINS 132 CHARACTERS
011600     LINAGE IS 60 WITH FOOTING AT 55
011700     DATA RECORD IS PRTLINE-ERR.
011800
011900 01  PRTLINE-ERR                 PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200 01  WORK-AREA.
012300     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
012400     05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
012500     05  USER-FOUND-SW           PIC X(03)   VALUE 'NO'.
012600     05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
012700     05  USER-EOF-SW             PIC X(03)   VALUE 'NO'.
012800     05  BUDGET-EOF-SW           PIC X(03)   VALUE 'NO'.
012900     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
013000     05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
013100     05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
013200     05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
013300     05  FILLER                  PIC X(01).
013400
013500 01  SUB-AREA.
013600     05  USR-SUB                 PIC 9(04)   VALUE ZERO COMP.
013700     05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
013800     05  CAT-SUB                 PIC 9(02)   VALUE ZERO COMP.
013900     05  FILLER                  PIC X(01).
014000
014100 01  W-ALLOC-AREA.
014200     05  W-NEEDS-POOL            PIC S9(7)V99 VALUE ZERO.
014300     05  W-WANTS-POOL            PIC S9(7)V99 VALUE ZERO.
014400     05  W-SAVINGS-POOL          PIC S9(7)V99 VALUE ZERO.
014500     05  W-SUM-PLANNED           PIC S9(7)V99 VALUE ZERO.
014600     05  FILLER                  PIC X(01).
014700
014800 01  I-DATE.
014900     05  I-YEAR                  PIC 9(04).
015000     05  I-MO                    PIC 9(02).
015050     05  I-DAY                   PIC 9(02).
015060     05  FILLER                  PIC X(01).
015200
015300*    ==== IN-MEMORY USER TABLE (LOADED AT 1100, REWRITTEN AT 3100) ====
015400 01  T-USER-TABLE.
015500     05  T-USER-COUNT            PIC 9(04)   VALUE ZERO COMP.
015600     05  T-USER-ENTRY OCCURS 300 TIMES.
015700         10  T-USER-ID            PIC 9(06).
015800         10  T-USER-NAME          PIC X(30).
015900         10  T-USER-CURRENCY      PIC X(03).
016000         10  T-USER-SETUP-FLAG    PIC X(01).
016100         10  T-USER-AUTO-FLAG     PIC X(01).
016200         10  T-USER-STRICT-FLAG   PIC X(01).
016300         10  T-USER-AI-FLAG       PIC X(01).
016400     05  FILLER                  PIC X(01).
016500
016600*    ==== IN-MEMORY BUDGET-EXISTS TABLE (LOADED AT 1200) ====
016700 01  T-BUDGET-TABLE.
016800     05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
016900     05  T-BUDGET-ENTRY OCCURS 300 TIMES.
017000         10  T-BUD-USER-ID        PIC 9(06).
017100         10  T-BUD-MONTH          PIC X(07).
017200     05  FILLER                  PIC X(01).
017300
017400*    ==== IN-MEMORY CATEGORY BUILD TABLE FOR CURRENT REQUEST ====
017500 01  T-CAT-TABLE.
017600     05  T-CAT-COUNT             PIC 9(02)   VALUE ZERO COMP.
017700     05  T-CAT-ENTRY OCCURS 6 TIMES.
017800         10  T-CAT-ID             PIC 9(06).
017900         10  T-CAT-NAME           PIC X(30).
018000         10  T-CAT-TYPE           PIC X(07).
018100         10  T-CAT-PLANNED        PIC S9(7)V99.
018200     05  FILLER                  PIC X(01).
018300
018400 01  COMPANY-TITLE.
018500     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
018600     05  O-MO                    PIC 9(02).
018700     05  FILLER                  PIC X(01)   VALUE '/'.
018800     05  O-DAY                   PIC 9(02).
018900     05  FILLER                  PIC X(01)   VALUE '/'.
019000     05  O-YEAR                  PIC 9(04).
019100     05  FILLER                  PIC X(36)   VALUE SPACES.
019200     05  FILLER                  PIC X(28)   VALUE
019300         'SMARTBUDGET SETUP PROCESSOR'.
019400     05  FILLER                  PIC X(44)   VALUE SPACES.
019500     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
019600     05  O-PCTR                  PIC Z9.
019700
019800 01  DIVISION-TITLE.
019900     05  FILLER                  PIC X(06)   VALUE 'BUD010'.
020000     05  FILLER                  PIC X(51)   VALUE SPACES.
020100     05  FILLER                  PIC X(22)   VALUE
020200         'BUDGET SETUP DIVISION'.
020300     05  FILLER                  PIC X(53)   VALUE SPACES.
020400
020500 01  REPORT-TITLE.
020600     05  FILLER                  PIC X(58)   VALUE SPACES.
020700     05  FILLER                  PIC X(16)   VALUE
020800         'ACCEPTED SETUPS'.
020900     05  FILLER                  PIC X(58)   VALUE SPACES.
021000
021100 01  DETAIL-TITLE.
021200     05  FILLER                  PIC X(03)   VALUE SPACES.
021300     05  FILLER                  PIC X(04)   VALUE 'USER'.
021400     05  FILLER                  PIC X(08)   VALUE SPACES.
021500     05  FILLER                  PIC X(05)   VALUE 'MONTH'.
021600     05  FILLER                  PIC X(06)   VALUE SPACES.
021700     05  FILLER                  PIC X(06)   VALUE 'METHOD'.
021800     05  FILLER                  PIC X(06)   VALUE SPACES.
021900     05  FILLER                  PIC X(06)   VALUE 'INCOME'.
022000     05  FILLER                  PIC X(08)   VALUE SPACES.
022100     05  FILLER                  PIC X(14)   VALUE
022200         'FREE TO SPEND'.
022300     05  FILLER                  PIC X(06)   VALUE SPACES.
022400     05  FILLER                  PIC X(04)   VALUE 'CATS'.
022500
022600 01  DETAIL-LINE.
022700     05  FILLER                  PIC X(03)   VALUE SPACES.
022800     05  O-USER-ID               PIC 9(06).
022900     05  FILLER                  PIC X(06)   VALUE SPACES.
023000     05  O-MONTH                 PIC X(07).
023100     05  FILLER                  PIC X(05)   VALUE SPACES.
023200     05  O-METHOD                PIC X(06).
023300     05  FILLER                  PIC X(06)   VALUE SPACES.
023400     05  O-INCOME                PIC Z,ZZZ,ZZ9.99-.
023500     05  FILLER                  PIC X(04)   VALUE SPACES.
023600     05  O-FREE-TO-SPEND         PIC Z,ZZZ,ZZ9.99-.
023700     05  FILLER                  PIC X(04)   VALUE SPACES.
023800     05  O-CAT-COUNT             PIC Z9.
023900
024000 01  GRANDTOTAL-LINE.
024100     05  FILLER                  PIC X(14)   VALUE
024200         'TOTAL ACCEPTED'.
024300     05  O-VALID-CTR             PIC Z,ZZ9.
024400     05  FILLER                  PIC X(111)  VALUE SPACES.
024500
024600 01  ERROR-TITLE.
024700     05  FILLER                  PIC X(58)   VALUE SPACES.
024800     05  FILLER                  PIC X(16)   VALUE
024900         'REJECTED SETUPS'.
025000     05  FILLER                  PIC X(58)   VALUE SPACES.
025100
025200 01  ERROR-LINE.
025300     05  FILLER                  PIC X(03)   VALUE SPACES.
025400     05  FILLER                  PIC X(04)   VALUE 'USER'.
025500     05  FILLER                  PIC X(08)   VALUE SPACES.
025600     05  FILLER                  PIC X(05)   VALUE 'MONTH'.
025700     05  FILLER                  PIC X(08)   VALUE SPACES.
025800     05  FILLER                  PIC X(17)   VALUE
025900         'ERROR DESCRIPTION'.
026000     05  FILLER                  PIC X(87)   VALUE SPACES.
026100
026200 01  ERROR-RECORD.
026300     05  FILLER                  PIC X(03)   VALUE SPACES.
026400     05  O-ERR-USER-ID           PIC 9(06).
026500     05  FILLER                  PIC X(06)   VALUE SPACES.
026600     05  O-ERR-MONTH             PIC X(07).
026700     05  FILLER                  PIC X(06)   VALUE SPACES.
026800     05  O-ERR-MSG               PIC X(60).
026900     05  FILLER                  PIC X(39)   VALUE SPACES.
027000
027100 01  ERROR-TOTAL.
027200     05  FILLER                  PIC X(13)   VALUE
027300         'TOTAL ERRORS '.
027400     05  O-ERR-CTR               PIC Z,ZZ9.
027500     05  FILLER                  PIC X(113)  VALUE SPACES.
027600
027700 PROCEDURE DIVISION.
027800
027900 0000-BUD010.
028000     PERFORM 1000-INIT.
028100     PERFORM 2000-MAINLINE
028200         UNTIL MORE-RECS = 'NO'.
028300     PERFORM 3000-CLOSING.
028400     STOP RUN.
028500
028600 1000-INIT.
028700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
028800     MOVE I-DAY TO O-DAY.
028900     MOVE I-MO TO O-MO.
029000     MOVE I-YEAR TO O-YEAR.
029100
029200     PERFORM 1100-LOAD-USER-TABLE.
029300     PERFORM 1200-LOAD-BUDGET-TABLE.
029400
029500     OPEN INPUT SETREQ.
029600     OPEN EXTEND BUDMAST.
029700     OPEN EXTEND CATMAST.
029800     OPEN OUTPUT PRTOUT.
029900     OPEN OUTPUT PRTOUTERR.
030000
030100     PERFORM 9000-READ.
030200     PERFORM 9100-ERR-HEADING.
030300     PERFORM 9900-HEADING.
030400
030500 1100-LOAD-USER-TABLE.
030600     OPEN INPUT USRMAST.
030700     MOVE ZERO TO T-USER-COUNT.
030800     MOVE 'NO' TO USER-EOF-SW.
030900     PERFORM 1110-READ-USER.
031000     PERFORM 1120-BUILD-USER-ENTRY
031100         UNTIL USER-EOF-SW = 'YES'.
031200     CLOSE USRMAST.
031300
031400 1110-READ-USER.
031500     READ USRMAST
031600         AT END
031700             MOVE 'YES' TO USER-EOF-SW.
031800
031900 1120-BUILD-USER-ENTRY.
032000     ADD 1 TO T-USER-COUNT.
032100     MOVE T-USER-COUNT TO USR-SUB.
032200     MOVE USER-ID          TO T-USER-ID(USR-SUB).
032300     MOVE USER-NAME        TO T-USER-NAME(USR-SUB).
032400     MOVE USER-CURRENCY    TO T-USER-CURRENCY(USR-SUB).
032500     MOVE SETUP-COMPLETE-FLAG TO T-USER-SETUP-FLAG(USR-SUB).
032600     MOVE AUTO-CAT-FLAG    TO T-USER-AUTO-FLAG(USR-SUB).
032700     MOVE STRICT-MODE-FLAG TO T-USER-STRICT-FLAG(USR-SUB).
032800     MOVE AI-INSIGHTS-FLAG TO T-USER-AI-FLAG(USR-SUB).
032900     PERFORM 1110-READ-USER.
033000
033100 1200-LOAD-BUDGET-TABLE.
033200     OPEN INPUT BUDMAST.
033300     MOVE ZERO TO T-BUDGET-COUNT.
033400     MOVE 'NO' TO BUDGET-EOF-SW.
033500     PERFORM 1210-READ-BUDGET.
033600     PERFORM 1220-BUILD-BUDGET-ENTRY
033700         UNTIL BUDGET-EOF-SW = 'YES'.
033800     CLOSE BUDMAST.
033900
034000 1210-READ-BUDGET.
034100     READ BUDMAST
034200         AT END
034300             MOVE 'YES' TO BUDGET-EOF-SW.
034400
034500 1220-BUILD-BUDGET-ENTRY.
034600     ADD 1 TO T-BUDGET-COUNT.
034700     MOVE T-BUDGET-COUNT TO BUD-SUB.
034800     MOVE BUD-USER-ID TO T-BUD-USER-ID(BUD-SUB).
034900     MOVE BUD-MONTH   TO T-BUD-MONTH(BUD-SUB).
035000     PERFORM 1210-READ-BUDGET.
035100
035200 2000-MAINLINE.
035300     PERFORM 2100-VALIDATE-SETUP THRU 2100-EXIT.
035400
035500     IF ERR-SWITCH = 'YES'
035600         PERFORM 2600-ERROR-PRT
035700     ELSE
035800         IF I-MTH-IS-502030
035900             PERFORM 2200-ALLOC-50-30-20
036000         ELSE
036100             PERFORM 2300-ALLOC-MANUAL
036200         END-IF
036300         PERFORM 2350-SUM-PLANNED
036400         PERFORM 2400-WRITE-BUDGET
036500         PERFORM 2500-WRITE-CATEGORIES
036600         PERFORM 2900-MARK-USER-COMPLETE
036700         PERFORM 2950-OUTPUT-VALID
036800     END-IF.
036900
037000     PERFORM 9000-READ.
037100
037200 2100-VALIDATE-SETUP.
037300     MOVE 'YES' TO ERR-SWITCH.
037400
037500     PERFORM 2110-FIND-USER-FOR-VALIDATE.
037600     IF USER-FOUND-SW NOT = 'YES'
037700         MOVE 'USER NOT ON FILE.' TO O-ERR-MSG
037800         GO TO 2100-EXIT
037900     END-IF.
038000
038100     IF T-USER-SETUP-FLAG(USR-SUB) = 'Y'
038200         MOVE 'SETUP ALREADY COMPLETE FOR THIS USER.'
038300             TO O-ERR-MSG
038400         GO TO 2100-EXIT
038500     END-IF.
038600
038700     PERFORM 2120-FIND-BUDGET-FOR-VALIDATE.
038800     IF BUDGET-FOUND-SW = 'YES'
038900         MOVE 'BUDGET ALREADY EXISTS FOR USER/MONTH.'
039000             TO O-ERR-MSG
039100         GO TO 2100-EXIT
039200     END-IF.
039300
039400     IF I-INCOME NOT NUMERIC OR I-INCOME < ZERO
039500         MOVE 'INCOME MUST BE NUMERIC AND NOT NEGATIVE.'
039600             TO O-ERR-MSG
039700         GO TO 2100-EXIT
039800     END-IF.
039900
040000     IF NOT I-MTH-IS-502030 AND NOT I-MTH-IS-MANUAL
040100         MOVE 'METHOD MUST BE 502030 OR MANUAL.' TO O-ERR-MSG
040200         GO TO 2100-EXIT
040300     END-IF.
040400
040500     MOVE 'NO' TO ERR-SWITCH.
040600
040700 2100-EXIT.
040800     EXIT.
040900
041000 2110-FIND-USER-FOR-VALIDATE.
041100     MOVE 'NO' TO USER-FOUND-SW.
041200     MOVE 1 TO USR-SUB.
041300     PERFORM 2111-SCAN-USER
041400         UNTIL USR-SUB > T-USER-COUNT OR USER-FOUND-SW = 'YES'.
041500
041600 2111-SCAN-USER.
041700     IF T-USER-ID(USR-SUB) = I-USER-ID
041800         MOVE 'YES' TO USER-FOUND-SW
041900     ELSE
042000         ADD 1 TO USR-SUB
042100     END-IF.
042200
042300 2120-FIND-BUDGET-FOR-VALIDATE.
042400     MOVE 'NO' TO BUDGET-FOUND-SW.
042500     MOVE 1 TO BUD-SUB.
042600     PERFORM 2121-SCAN-BUDGET
042700         UNTIL BUD-SUB > T-BUDGET-COUNT
042800             OR BUDGET-FOUND-SW = 'YES'.
042900
043000 2121-SCAN-BUDGET.
043100     IF T-BUD-USER-ID(BUD-SUB) = I-USER-ID
043200             AND T-BUD-MONTH(BUD-SUB) = I-MONTH
043300         MOVE 'YES' TO BUDGET-FOUND-SW
043400     ELSE
043500         ADD 1 TO BUD-SUB
043600     END-IF.
043700
043800 2200-ALLOC-50-30-20.
043900     COMPUTE W-NEEDS-POOL ROUNDED = I-INCOME * 0.50.
044000     COMPUTE W-WANTS-POOL ROUNDED = I-INCOME * 0.30.
044100     COMPUTE W-SAVINGS-POOL ROUNDED = I-INCOME * 0.20.
044200     MOVE 6 TO T-CAT-COUNT.
044300
044400     MOVE 1 TO CAT-SUB.
044500     MOVE I-DEFAULT-CAT-ID(CAT-SUB) TO T-CAT-ID(CAT-SUB).
044600     MOVE 'Housing' TO T-CAT-NAME(CAT-SUB).
044700     MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB).
044800     COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
044900         W-NEEDS-POOL * 0.40.
045000
045100     MOVE 2 TO CAT-SUB.
045200     MOVE I-DEFAULT-CAT-ID(CAT-SUB) TO T-CAT-ID(CAT-SUB).
045300     MOVE 'Groceries' TO T-CAT-NAME(CAT-SUB).
045400     MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB).
045500     COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
045600         W-NEEDS-POOL * 0.30.
045700
045800     MOVE 3 TO CAT-SUB.
045900     MOVE I-DEFAULT-CAT-ID(CAT-SUB) TO T-CAT-ID(CAT-SUB).
046000     MOVE 'Utilities' TO T-CAT-NAME(CAT-SUB).
046100     MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB).
046200     COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
046300         W-NEEDS-POOL * 0.30.
046400
046500     MOVE 4 TO CAT-SUB.
046600     MOVE I-DEFAULT-CAT-ID(CAT-SUB) TO T-CAT-ID(CAT-SUB).
046700     MOVE 'Entertainment' TO T-CAT-NAME(CAT-SUB).
046800     MOVE 'WANT' TO T-CAT-TYPE(CAT-SUB).
046900     COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
047000         W-WANTS-POOL * 0.50.
047100
047200     MOVE 5 TO CAT-SUB.
047300     MOVE I-DEFAULT-CAT-ID(CAT-SUB) TO T-CAT-ID(CAT-SUB).
047400     MOVE 'Dining Out' TO T-CAT-NAME(CAT-SUB).
047500     MOVE 'WANT' TO T-CAT-TYPE(CAT-SUB).
047600     COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
047700         W-WANTS-POOL * 0.50.
047800
047900     MOVE 6 TO CAT-SUB.
048000     MOVE I-DEFAULT-CAT-ID(CAT-SUB) TO T-CAT-ID(CAT-SUB).
048100     MOVE 'Goal Contribution' TO T-CAT-NAME(CAT-SUB).
048200     MOVE 'SAVINGS' TO T-CAT-TYPE(CAT-SUB).
048300     COMPUTE T-CAT-PLANNED(CAT-SUB) ROUNDED =
048400         W-SAVINGS-POOL * 1.00.
048500
048600 2300-ALLOC-MANUAL.
048700     IF I-CAT-COUNT > ZERO
048800         MOVE I-CAT-COUNT TO T-CAT-COUNT
048900         MOVE 1 TO CAT-SUB
049000         PERFORM 2310-COPY-MANUAL-CAT
049100             UNTIL CAT-SUB > T-CAT-COUNT
049200     ELSE
049300         MOVE 1 TO T-CAT-COUNT
049400         MOVE 1 TO CAT-SUB
049500         MOVE I-DEFAULT-CAT-ID(1) TO T-CAT-ID(CAT-SUB)
049600         MOVE 'Unallocated' TO T-CAT-NAME(CAT-SUB)
049700         MOVE 'NEED' TO T-CAT-TYPE(CAT-SUB)
049800         MOVE I-INCOME TO T-CAT-PLANNED(CAT-SUB)
049900     END-IF.
050000
050100 2310-COPY-MANUAL-CAT.
050200     MOVE I-MCAT-ID(CAT-SUB)      TO T-CAT-ID(CAT-SUB).
050300     MOVE I-MCAT-NAME(CAT-SUB)    TO T-CAT-NAME(CAT-SUB).
050400     MOVE I-MCAT-TYPE(CAT-SUB)    TO T-CAT-TYPE(CAT-SUB).
050500     MOVE I-MCAT-PLANNED(CAT-SUB) TO T-CAT-PLANNED(CAT-SUB).
050600     ADD 1 TO CAT-SUB.
050700
050800 2350-SUM-PLANNED.
050900     MOVE ZERO TO W-SUM-PLANNED.
051000     MOVE 1 TO CAT-SUB.
051100     PERFORM 2360-ADD-PLANNED
051200         UNTIL CAT-SUB > T-CAT-COUNT.
051300     COMPUTE BUD-FREE-TO-SPEND = I-INCOME - W-SUM-PLANNED.
051400
051500 2360-ADD-PLANNED.
051600     ADD T-CAT-PLANNED(CAT-SUB) TO W-SUM-PLANNED.
051700     ADD 1 TO CAT-SUB.
051800
051900 2400-WRITE-BUDGET.
052000     MOVE I-USER-ID TO BUD-USER-ID.
052100     MOVE I-MONTH TO BUD-MONTH.
052200     MOVE I-INCOME TO BUD-INCOME.
052300     MOVE I-START-BAL TO BUD-START-BAL.
052400     MOVE W-SUM-PLANNED TO BUD-TOT-PLANNED.
052500     MOVE ZERO TO BUD-TOT-ACTUAL.
052600     MOVE BUD-TOT-PLANNED TO BUD-TOT-DIFFERENCE.
052700
052800     WRITE BUDGET-RECORD.
052900
053000 2500-WRITE-CATEGORIES.
053100     MOVE 1 TO CAT-SUB.
053200     PERFORM 2510-WRITE-ONE-CAT
053300         UNTIL CAT-SUB > T-CAT-COUNT.
053400
053500 2510-WRITE-ONE-CAT.
053600     MOVE T-CAT-ID(CAT-SUB) TO CAT-ID.
053700     MOVE I-USER-ID TO CAT-USER-ID.
053800     MOVE I-MONTH TO CAT-MONTH.
053900     MOVE T-CAT-NAME(CAT-SUB) TO CAT-NAME.
054000     MOVE T-CAT-TYPE(CAT-SUB) TO CAT-TYPE.
054100     MOVE T-CAT-PLANNED(CAT-SUB) TO CAT-PLANNED.
054200     MOVE ZERO TO CAT-ACTUAL.
054300     MOVE SPACES TO CAT-ICON.
054400     MOVE SPACES TO CAT-COLOR.
054500
054600     WRITE CATEGORY-RECORD.
054700
054800     ADD 1 TO CAT-SUB.
054900
055000 2600-ERROR-PRT.
055100     MOVE I-USER-ID TO O-ERR-USER-ID.
055200     MOVE I-MONTH TO O-ERR-MONTH.
055300
055400     WRITE PRTLINE-ERR
055500         FROM ERROR-RECORD
055600             AFTER ADVANCING 2 LINES
055700                 AT EOP
055800                     PERFORM 9100-ERR-HEADING.
055900
056000     ADD 1 TO C-ERR-CTR.
056100
056200 2900-MARK-USER-COMPLETE.
056400     PERFORM 2910-CHECK-USER-ENTRY
056500         VARYING USR-SUB FROM 1 BY 1
056600             UNTIL USR-SUB > T-USER-COUNT.
056700
056800 2910-CHECK-USER-ENTRY.
056900     IF T-USER-ID(USR-SUB) = I-USER-ID
057000         MOVE 'Y' TO T-USER-SETUP-FLAG(USR-SUB)
057100     END-IF.
057200
057300 2950-OUTPUT-VALID.
057400     MOVE I-USER-ID TO O-USER-ID.
057500     MOVE I-MONTH TO O-MONTH.
057600     MOVE I-METHOD TO O-METHOD.
057700     MOVE I-INCOME TO O-INCOME.
057800     MOVE BUD-FREE-TO-SPEND TO O-FREE-TO-SPEND.
057900     MOVE T-CAT-COUNT TO O-CAT-COUNT.
058000
058100     WRITE PRTLINE
058200         FROM DETAIL-LINE
058300             AFTER ADVANCING 2 LINES
058400                 AT EOP
058500                     PERFORM 9900-HEADING.
058600
058700     ADD 1 TO C-VALID-CTR.
058800
058900 3000-CLOSING.
059000     OPEN OUTPUT USRMAST.
059100     MOVE 1 TO USR-SUB.
059200     PERFORM 3110-WRITE-USER-ENTRY
059300         UNTIL USR-SUB > T-USER-COUNT.
059400     CLOSE USRMAST.
059500
059600     PERFORM 3200-GRAND-TOTAL.
059700     PERFORM 3300-ERROR-TOTAL.
059800
059900     CLOSE SETREQ.
060000     CLOSE BUDMAST.
060100     CLOSE CATMAST.
060200     CLOSE PRTOUT.
060300     CLOSE PRTOUTERR.
060400
060500 3110-WRITE-USER-ENTRY.
060600     MOVE T-USER-ID(USR-SUB)          TO USER-ID.
060700     MOVE T-USER-NAME(USR-SUB)        TO USER-NAME.
060800     MOVE T-USER-CURRENCY(USR-SUB)    TO USER-CURRENCY.
060900     MOVE T-USER-SETUP-FLAG(USR-SUB)  TO SETUP-COMPLETE-FLAG.
061000     MOVE T-USER-AUTO-FLAG(USR-SUB)   TO AUTO-CAT-FLAG.
061100     MOVE T-USER-STRICT-FLAG(USR-SUB) TO STRICT-MODE-FLAG.
061200     MOVE T-USER-AI-FLAG(USR-SUB)     TO AI-INSIGHTS-FLAG.
061300
061400     WRITE USER-RECORD.
061500
061600     ADD 1 TO USR-SUB.
061700
061800 3200-GRAND-TOTAL.
061900     MOVE C-VALID-CTR TO O-VALID-CTR.
062000
062100     WRITE PRTLINE
062200         FROM GRANDTOTAL-LINE
062300             AFTER ADVANCING 3 LINES.
062400
062500 3300-ERROR-TOTAL.
062600     MOVE C-ERR-CTR TO O-ERR-CTR.
062700
062800     WRITE PRTLINE-ERR
062900         FROM ERROR-TOTAL
063000             AFTER ADVANCING 3 LINES.
063100
063200 9000-READ.
063300     READ SETREQ
063400         AT END
063500             MOVE 'NO' TO MORE-RECS.
063600
063700 9100-ERR-HEADING.
063800     ADD 1 TO C-ERR-PCTR.
063900     MOVE C-ERR-PCTR TO O-PCTR.
064000
064100     WRITE PRTLINE-ERR
064200         FROM COMPANY-TITLE
064300             AFTER ADVANCING PAGE.
064400     WRITE PRTLINE-ERR
064500         FROM DIVISION-TITLE
064600             AFTER ADVANCING 1 LINE.
064700     WRITE PRTLINE-ERR
064800         FROM ERROR-TITLE
064900             AFTER ADVANCING 1 LINE.
065000     WRITE PRTLINE-ERR
065100         FROM ERROR-LINE
065200             AFTER ADVANCING 2 LINES.
065300
065400 9900-HEADING.
065500     ADD 1 TO C-PCTR.
065600     MOVE C-PCTR TO O-PCTR.
065700
065800     WRITE PRTLINE
065900         FROM COMPANY-TITLE
066000             AFTER ADVANCING PAGE.
066100     WRITE PRTLINE
066200         FROM DIVISION-TITLE
066300             AFTER ADVANCING 1 LINE.
066400     WRITE PRTLINE
066500         FROM REPORT-TITLE
066600             AFTER ADVANCING 1 LINE.
066700     WRITE PRTLINE
066800         FROM DETAIL-TITLE
066900             AFTER ADVANCING 2 LINES.
