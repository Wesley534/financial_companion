000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD100.
000300 AUTHOR.              R W KOVACS.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        06/14/94.
000600 DATE-COMPILED.       06/17/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD100 -- KEYWORD TRANSACTION CATEGORIZER.                  *
001100* READS A BATCH OF CATEGORIZE REQUESTS, EACH CARRYING A RAW    *
001200* TRANSACTION DESCRIPTION.  THE DESCRIPTION IS FOLDED TO       *
001300* UPPERCASE AND SCANNED AGAINST A FIXED KEYWORD TABLE IN TABLE *
001400* ORDER -- THE FIRST KEYWORD FOUND WINS AND ITS CATEGORY IS    *
001500* USED ONLY IF THAT CATEGORY IS ON FILE FOR THE REQUESTING     *
001600* USER.  IF NO KEYWORD HITS, OR THE HIT CATEGORY IS NOT ONE OF *
001700* THE USER'S OWN, THE FIRST CATEGORY ON FILE FOR THE USER IS   *
001800* ASSIGNED INSTEAD -- OR -1 IF THE USER HAS NO CATEGORIES AT   *
001900* ALL.  CONFIDENCE IS NOT COMPUTED HERE -- THE BATCH RUN ALWAYS*
002000* RESTATES IT AS A FLAT 0.85.  CATMAST IS READ ONLY.           *
002100***************************************************************
002200*   CHANGE LOG                                                *
002300*   DATE       BY   REQUEST    DESCRIPTION                    *
002400*   ---------- ---- ---------- ------------------------------ *
002500*   06/14/94   RWK  REQ-0151   ORIGINAL PROGRAM.               *
002600*   09/03/98   LDP  REQ-0447   Y2K -- NO DATE-BEARING FIELDS   *
002700*                              ARE USED BY THIS PROGRAM'S      *
002800*                              LOGIC.  NOTED FOR THE RECORD    *
002900*                              DURING THE SHOP-WIDE REVIEW.    *
003000*   08/20/99   TMB  REQ-0497   ADDED THE WHOLE FOODS AND       *
003100*                              DINING OUT KEYWORDS TO THE      *
003200*                              TABLE IN 2200-SCAN-KEYWORDS.    *
003300***************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.          IBM-370.
003800 OBJECT-COMPUTER.          IBM-370.
003900 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
004000                           UPSI-0 IS RUN-MODE-SW.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT CATREQ
004500              ASSIGN TO CATREQ
004600              ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT CATMAST
004900              ASSIGN TO CATMAST
005000              ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT PRTOUT
005300              ASSIGN TO DMYOUT
005400              ORGANIZATION IS RECORD SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  CATREQ
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 55 CHARACTERS
006200     DATA RECORD IS CATEGORIZE-REQUEST.
006300
006400 01  CATEGORIZE-REQUEST.
006500     05  CQ-TRN-ID               PIC 9(08).
006600     05  CQ-USER-ID              PIC 9(06).
006700     05  CQ-DESC                 PIC X(40).
006800     05  FILLER                  PIC X(01).
006900
007000 FD  CATMAST
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 93 CHARACTERS
007300     DATA RECORD IS CATEGORY-RECORD.
007400     COPY CATGREC.
007500
007600 FD  PRTOUT
007700     LABEL RECORD IS OMITTED
007800     RECORD CONTAINS 132 CHARACTERS
007900     LINAGE IS 60 WITH FOOTING AT 55
008000     DATA RECORD IS PRTLINE.
008100
008200 01  PRTLINE                     PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500 01  WORK-AREA.
008600     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
008700     05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
008800     05  KW-FOUND-SW             PIC X(03)   VALUE 'NO'.
008900     05  DEFAULT-FOUND-SW        PIC X(03)   VALUE 'NO'.
009000     05  VALID-MATCH-SW          PIC X(03)   VALUE 'NO'.
009100     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
009200     05  C-REQ-CTR               PIC 9(04)   VALUE ZERO COMP.
009300     05  FILLER                  PIC X(01).
009400
009500 01  SUB-AREA.
009600     05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
009700     05  KW-SUB                  PIC 9(04)   VALUE ZERO COMP.
009800     05  W-HIT-CTR               PIC 9(04)   VALUE ZERO COMP.
009900     05  FILLER                  PIC X(01).
010000
010100 01  I-DATE.
010200     05  I-YEAR                  PIC 9(04).
010300     05  I-MO                    PIC 9(02).
010400     05  I-DAY                   PIC 9(02).
010500     05  FILLER                  PIC X(01).
010600
010700* ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
010800* AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS EDITED
010900* INTO THE HEADING LINE -- BUD100 CARRIES NO DATE FIELD OF
011000* ITS OWN ON EITHER THE REQUEST OR THE MASTER SIDE
011100 01  I-DATE-BRK  REDEFINES I-DATE.
011200     05  I-DATE-ALPHA            PIC X(08).
011300     05  FILLER                  PIC X(01).
011400
011500* UPPERCASED WORKING COPY OF THE REQUEST DESCRIPTION --
011600* BUILT BY 2100-FOLD-UPPERCASE, SCANNED BY 2200
011700 01  W-DESC-AREA.
011800     05  W-DESC-UPPER            PIC X(40).
011900     05  FILLER                  PIC X(01).
012000
012100 01  W-CALC-AREA.
012200     05  W-MATCHED-CAT-ID        PIC 9(06)    VALUE ZERO COMP.
012300     05  W-DEFAULT-CAT-ID        PIC S9(06)   VALUE ZERO COMP.
012400     05  W-ASSIGNED-CAT-ID       PIC S9(06)   VALUE ZERO COMP.
012500     05  W-CONFIDENCE            PIC 9V99     VALUE 0.85.
012600     05  FILLER                  PIC X(01).
012700
012800* IN-MEMORY CATEGORY TABLE (LOADED 1100, READ ONLY --
012900* BUD100 NEVER REWRITES CATMAST)
013000 01  T-CAT-TABLE.
013100     05  T-CAT-COUNT             PIC 9(04)    VALUE ZERO COMP.
013200     05  T-CAT-ENTRY OCCURS 3600 TIMES.
013300         10  T-CAT-ID             PIC 9(06).
013400         10  T-CAT-USER-ID        PIC 9(06).
013500     05  FILLER                  PIC X(01).
013600
013700* FIXED KEYWORD-TO-CATEGORY LOOKUP, IN SCAN ORDER -- BUILT AS A
013800* FILLER/REDEFINES ARRAY SO 2200-SCAN-KEYWORDS CAN WALK IT WITH
013900* A SINGLE PERFORM VARYING.  KW-LEN CARRIES EACH KEYWORD'S TRUE
014000* LENGTH SO THE INSPECT IN 2210 DOES NOT MATCH ON TRAILING
014100* BLANKS.
014200 01  KEYWORD-TABLE-DATA.
014300     05  FILLER                  PIC X(13)   VALUE 'STARBUCKS'.
014400     05  FILLER                  PIC 9(02)   VALUE 09.
014500     05  FILLER                  PIC 9(06)   VALUE 000008.
014600     05  FILLER                  PIC X(13)   VALUE 'KFC'.
014700     05  FILLER                  PIC 9(02)   VALUE 03.
014800     05  FILLER                  PIC 9(06)   VALUE 000008.
014900     05  FILLER                  PIC X(13)   VALUE 'RESTAURANT'.
015000     05  FILLER                  PIC 9(02)   VALUE 10.
015100     05  FILLER                  PIC 9(06)   VALUE 000008.
015200     05  FILLER                  PIC X(13)   VALUE 'DINING OUT'.
015300     05  FILLER                  PIC 9(02)   VALUE 10.
015400     05  FILLER                  PIC 9(06)   VALUE 000008.
015500     05  FILLER                  PIC X(13)   VALUE 'WALMART'.
015600     05  FILLER                  PIC 9(02)   VALUE 07.
015700     05  FILLER                  PIC 9(06)   VALUE 000005.
015800     05  FILLER                  PIC X(13)   VALUE 'GROCER'.
015900     05  FILLER                  PIC 9(02)   VALUE 06.
016000     05  FILLER                  PIC 9(06)   VALUE 000005.
016100     05  FILLER                  PIC X(13)   VALUE 'MARKET'.
016200     05  FILLER                  PIC 9(02)   VALUE 06.
016300     05  FILLER                  PIC 9(06)   VALUE 000005.
016400     05  FILLER                  PIC X(13)   VALUE 'WHOLE FOODS'.
016500     05  FILLER                  PIC 9(02)   VALUE 11.
016600     05  FILLER                  PIC 9(06)   VALUE 000005.
016700     05  FILLER                  PIC X(13)   VALUE 'RENT'.
016800     05  FILLER                  PIC 9(02)   VALUE 04.
016900     05  FILLER                  PIC 9(06)   VALUE 000001.
017000     05  FILLER                  PIC X(13)   VALUE 'MORTGAGE'.
017100     05  FILLER                  PIC 9(02)   VALUE 08.
017200     05  FILLER                  PIC 9(06)   VALUE 000001.
017300     05  FILLER                  PIC X(13)   VALUE 'HOUSING'.
017400     05  FILLER                  PIC 9(02)   VALUE 07.
017500     05  FILLER                  PIC 9(06)   VALUE 000001.
017600     05  FILLER                  PIC X(13)   VALUE 'NETFLIX'.
017700     05  FILLER                  PIC 9(02)   VALUE 07.
017800     05  FILLER                  PIC 9(06)   VALUE 000004.
017900     05  FILLER                  PIC X(13)   VALUE 'SPOTIFY'.
018000     05  FILLER                  PIC 9(02)   VALUE 07.
018100     05  FILLER                  PIC 9(06)   VALUE 000004.
018200     05  FILLER                  PIC X(13)   VALUE
018300         'ENTERTAINMENT'.
018400     05  FILLER                  PIC 9(02)   VALUE 13.
018500     05  FILLER                  PIC 9(06)   VALUE 000004.
018600
018700 01  KEYWORD-TABLE  REDEFINES KEYWORD-TABLE-DATA.
018800     05  KW-ENTRY OCCURS 14 TIMES.
018900         10  KW-TEXT              PIC X(13).
019000         10  KW-LEN               PIC 9(02).
019100         10  KW-CAT-ID            PIC 9(06).
019200
019300 01  COMPANY-TITLE.
019400     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
019500     05  O-MO                    PIC 9(02).
019600     05  FILLER                  PIC X(01)   VALUE '/'.
019700     05  O-DAY                   PIC 9(02).
019800     05  FILLER                  PIC X(01)   VALUE '/'.
019900     05  O-YEAR                  PIC 9(04).
020000     05  FILLER                  PIC X(30)   VALUE SPACES.
020100     05  FILLER                  PIC X(34)   VALUE
020200         'SMARTBUDGET KEYWORD CATEGORIZER'.
020300     05  FILLER                  PIC X(44)   VALUE SPACES.
020400     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
020500     05  O-PCTR                  PIC Z9.
020600
020700 01  DIVISION-TITLE.
020800     05  FILLER                  PIC X(06)   VALUE 'BUD100'.
020900     05  FILLER                  PIC X(51)   VALUE SPACES.
021000     05  FILLER                  PIC X(27)   VALUE
021100         'TRANSACTION CATEGORY SCAN'.
021200     05  FILLER                  PIC X(48)   VALUE SPACES.
021300
021400 01  REPORT-TITLE.
021500     05  FILLER                  PIC X(56)   VALUE SPACES.
021600     05  FILLER                  PIC X(20)   VALUE
021700         'REQUESTS CATEGORIZED'.
021800     05  FILLER                  PIC X(56)   VALUE SPACES.
021900
022000 01  DETAIL-TITLE.
022100     05  FILLER                  PIC X(03)   VALUE SPACES.
022200     05  FILLER                  PIC X(06)   VALUE 'TRN-ID'.
022300     05  FILLER                  PIC X(05)   VALUE SPACES.
022400     05  FILLER                  PIC X(04)   VALUE 'USER'.
022500     05  FILLER                  PIC X(05)   VALUE SPACES.
022600     05  FILLER                  PIC X(11)   VALUE 'DESCRIPTION'.
022700     05  FILLER                  PIC X(32)   VALUE SPACES.
022800     05  FILLER                  PIC X(06)   VALUE 'CAT-ID'.
022900     05  FILLER                  PIC X(04)   VALUE SPACES.
023000     05  FILLER                  PIC X(04)   VALUE 'CONF'.
023100
023200 01  DETAIL-LINE.
023300     05  FILLER                  PIC X(03)   VALUE SPACES.
023400     05  O-TRN-ID                PIC 9(08).
023500     05  FILLER                  PIC X(03)   VALUE SPACES.
023600     05  O-USER-ID               PIC 9(06).
023700     05  FILLER                  PIC X(03)   VALUE SPACES.
023800     05  O-DESC                  PIC X(40).
023900     05  FILLER                  PIC X(03)   VALUE SPACES.
024000     05  O-CAT-ID                PIC ---9(5).
024100     05  FILLER                  PIC X(03)   VALUE SPACES.
024200     05  O-CONFIDENCE            PIC 9.99.
024300
024400 01  GRANDTOTAL-LINE.
024500     05  FILLER                  PIC X(17)   VALUE
024600         'TOTAL CATEGORIZED'.
024700     05  O-REQ-CTR               PIC Z,ZZ9.
024800     05  FILLER                  PIC X(109)  VALUE SPACES.
024900
025000 PROCEDURE DIVISION.
025100
025200 0000-BUD100.
025300     PERFORM 1000-INIT.
025400     PERFORM 2000-MAINLINE
025500         UNTIL MORE-RECS = 'NO'.
025600     PERFORM 3000-CLOSING.
025700     STOP RUN.
025800
025900 1000-INIT.
026000     MOVE FUNCTION CURRENT-DATE TO I-DATE.
026100     IF I-DATE-ALPHA NOT NUMERIC
026200         MOVE ZERO TO I-DATE
026300     END-IF.
026400     MOVE I-DAY TO O-DAY.
026500     MOVE I-MO TO O-MO.
026600     MOVE I-YEAR TO O-YEAR.
026700
026800     PERFORM 1100-LOAD-CATEGORY-TABLE.
026900
027000     OPEN INPUT CATREQ.
027100     OPEN OUTPUT PRTOUT.
027200
027300     PERFORM 9000-READ.
027400     PERFORM 9900-HEADING.
027500
027600 1100-LOAD-CATEGORY-TABLE.
027700     OPEN INPUT CATMAST.
027800     MOVE ZERO TO T-CAT-COUNT.
027900     MOVE 'NO' TO CAT-EOF-SW.
028000     PERFORM 1110-READ-CATEGORY.
028100     PERFORM 1120-BUILD-CAT-ENTRY
028200         UNTIL CAT-EOF-SW = 'YES'.
028300     CLOSE CATMAST.
028400
028500 1110-READ-CATEGORY.
028600     READ CATMAST
028700         AT END
028800             MOVE 'YES' TO CAT-EOF-SW.
028900
029000 1120-BUILD-CAT-ENTRY.
029100     ADD 1 TO T-CAT-COUNT.
029200     MOVE T-CAT-COUNT TO CAT-SUB.
029300     MOVE CAT-ID            TO T-CAT-ID(CAT-SUB).
029400     MOVE CAT-USER-ID       TO T-CAT-USER-ID(CAT-SUB).
029500     PERFORM 1110-READ-CATEGORY.
029600
029700 2000-MAINLINE.
029800     PERFORM 2100-FOLD-UPPERCASE.
029900     PERFORM 2150-FIND-DEFAULT-CAT.
030000     PERFORM 2200-SCAN-KEYWORDS.
030100     PERFORM 2300-ASSIGN-CATEGORY.
030200     PERFORM 2900-OUTPUT.
030300
030400     PERFORM 9000-READ.
030500
030600 2100-FOLD-UPPERCASE.
030700     MOVE CQ-DESC TO W-DESC-UPPER.
030800     INSPECT W-DESC-UPPER CONVERTING
030900         'abcdefghijklmnopqrstuvwxyz' TO
031000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031100
031200 2150-FIND-DEFAULT-CAT.
031300     MOVE -1 TO W-DEFAULT-CAT-ID.
031400     MOVE 'NO' TO DEFAULT-FOUND-SW.
031500     MOVE 1 TO CAT-SUB.
031600     PERFORM 2151-SCAN-FOR-DEFAULT
031700         UNTIL CAT-SUB > T-CAT-COUNT
031800             OR DEFAULT-FOUND-SW = 'YES'.
031900
032000 2151-SCAN-FOR-DEFAULT.
032100     IF T-CAT-USER-ID(CAT-SUB) = CQ-USER-ID
032200         MOVE T-CAT-ID(CAT-SUB) TO W-DEFAULT-CAT-ID
032300         MOVE 'YES' TO DEFAULT-FOUND-SW
032400     ELSE
032500         ADD 1 TO CAT-SUB
032600     END-IF.
032700
032800 2200-SCAN-KEYWORDS.
032900     MOVE 'NO' TO KW-FOUND-SW.
033000     MOVE 1 TO KW-SUB.
033100     PERFORM 2210-SCAN-ONE-KEYWORD
033200         UNTIL KW-SUB > 14 OR KW-FOUND-SW = 'YES'.
033300
033400 2210-SCAN-ONE-KEYWORD.
033500     MOVE ZERO TO W-HIT-CTR.
033600     INSPECT W-DESC-UPPER TALLYING W-HIT-CTR
033700         FOR ALL KW-TEXT(KW-SUB)(1:KW-LEN(KW-SUB)).
033800
033900     IF W-HIT-CTR > ZERO
034000         MOVE KW-CAT-ID(KW-SUB) TO W-MATCHED-CAT-ID
034100         MOVE 'YES' TO KW-FOUND-SW
034200     ELSE
034300         ADD 1 TO KW-SUB
034400     END-IF.
034500
034600 2250-CHECK-VALID-MATCH.
034700     MOVE 'NO' TO VALID-MATCH-SW.
034800     MOVE 1 TO CAT-SUB.
034900     PERFORM 2251-SCAN-FOR-VALID
035000         UNTIL CAT-SUB > T-CAT-COUNT
035100             OR VALID-MATCH-SW = 'YES'.
035200
035300 2251-SCAN-FOR-VALID.
035400     IF T-CAT-USER-ID(CAT-SUB) = CQ-USER-ID
035500             AND T-CAT-ID(CAT-SUB) = W-MATCHED-CAT-ID
035600         MOVE 'YES' TO VALID-MATCH-SW
035700     ELSE
035800         ADD 1 TO CAT-SUB
035900     END-IF.
036000
036100 2300-ASSIGN-CATEGORY.
036200     IF KW-FOUND-SW = 'YES'
036300         PERFORM 2250-CHECK-VALID-MATCH
036400         IF VALID-MATCH-SW = 'YES'
036500             MOVE W-MATCHED-CAT-ID TO W-ASSIGNED-CAT-ID
036600         ELSE
036700             MOVE W-DEFAULT-CAT-ID TO W-ASSIGNED-CAT-ID
036800         END-IF
036900     ELSE
037000         MOVE W-DEFAULT-CAT-ID TO W-ASSIGNED-CAT-ID
037100     END-IF.
037200
037300 2900-OUTPUT.
037400     MOVE CQ-TRN-ID              TO O-TRN-ID.
037500     MOVE CQ-USER-ID             TO O-USER-ID.
037600     MOVE CQ-DESC                TO O-DESC.
037700     MOVE W-ASSIGNED-CAT-ID      TO O-CAT-ID.
037800     MOVE W-CONFIDENCE           TO O-CONFIDENCE.
037900
038000     WRITE PRTLINE
038100         FROM DETAIL-LINE
038200             AFTER ADVANCING 1 LINE
038300                 AT EOP
038400                     PERFORM 9900-HEADING.
038500
038600     ADD 1 TO C-REQ-CTR.
038700
038800 3000-CLOSING.
038900     MOVE C-REQ-CTR TO O-REQ-CTR.
039000
039100     WRITE PRTLINE
039200         FROM GRANDTOTAL-LINE
039300             AFTER ADVANCING 3 LINES.
039400
039500     CLOSE CATREQ.
039600     CLOSE PRTOUT.
039700
039800 9000-READ.
039900     READ CATREQ
040000         AT END
040100             MOVE 'NO' TO MORE-RECS.
040200
040300 9900-HEADING.
040400     ADD 1 TO C-PCTR.
040500     MOVE C-PCTR TO O-PCTR.
040600
040700     WRITE PRTLINE
040800         FROM COMPANY-TITLE
040900             AFTER ADVANCING PAGE.
041000     WRITE PRTLINE
041100         FROM DIVISION-TITLE
041200             AFTER ADVANCING 1 LINE.
041300     WRITE PRTLINE
041400         FROM REPORT-TITLE
041500             AFTER ADVANCING 1 LINE.
041600     WRITE PRTLINE
041700         FROM DETAIL-TITLE
041800             AFTER ADVANCING 2 LINES.
