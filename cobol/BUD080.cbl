000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD080.
000300 AUTHOR.              R W KOVACS.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        05/28/94.
000600 DATE-COMPILED.       06/02/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD080 -- SHOPPING LIST COSTER / CHECKOUT.                  *
001100* SHLFILE IS A PER-RUN EXTRACT OF THE SHOPPING LISTS BEING     *
001200* CHECKED OUT THIS CYCLE, SORTED BY LIST-ID ASCENDING, ONE     *
001300* RECORD PER ITEM.  THIS PROGRAM CONTROL-BREAKS ON LIST-ID,    *
001400* COSTS EACH LIST AS THE SUM OF ESTIMATED PRICE TIMES QUANTITY *
001500* OVER ITS ITEMS, APPLIES ANY CHECKOUT OVERRIDE (ACTUAL TOTAL, *
001600* DATE) SUPPLIED ON CHKOREQ, AND BUILDS ONE POSTING REQUEST    *
001700* PER LIST ON TRNREQ FOR BUD030 TO APPLY AGAINST TRNFILE.      *
001800* SHLFILE IS NEVER REWRITTEN -- A COSTED LIST IS CONSIDERED    *
001900* CHECKED OUT (DELETED) THE MOMENT ITS POSTING REQUEST IS      *
002000* BUILT, SO THE NEXT EXTRACT OF SHLFILE SIMPLY WILL NOT CARRY  *
002100* IT FORWARD.                                                 *
002200***************************************************************
002300*   CHANGE LOG                                                *
002400*   DATE       BY   REQUEST    DESCRIPTION                    *
002500*   ---------- ---- ---------- ------------------------------ *
002600*   05/28/94   RWK  REQ-0131   ORIGINAL PROGRAM.               *
002700*   09/03/98   LDP  REQ-0447   Y2K -- CHKO-DATE AND TRN-DATE   *
002800*                              NOW CARRY A 4-DIGIT YEAR.       *
002900*   04/14/99   TMB  REQ-0470   CHECKOUT EXTRACT NOW CARRIES    *
003000*                              TRN-ACTION = 'C' FOR THE        *
003100*                              REVISED POSTING ENGINE.         *
003200*   03/06/00   JRH  REQ-0515   CHKO-ACTUAL-TOTAL REPACKED      *
003300*                              COMP-3 TO MATCH HOW THE ONLINE  *
003400*                              SYSTEM'S OWN EXTRACT JOB WRITES *
003500*                              ITS NUMERIC FIELDS.             *
003600***************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.          IBM-370.
004100 OBJECT-COMPUTER.          IBM-370.
004200 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
004300                           UPSI-0 IS RUN-MODE-SW.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT SHLFILE
004800              ASSIGN TO SHLFILE
004900              ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT CHKOREQ
005200              ASSIGN TO CHKOREQ
005300              ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT CATMAST
005600              ASSIGN TO CATMAST
005700              ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT TRNREQ
006000              ASSIGN TO TRNREQ
006100              ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT PRTOUT
006400              ASSIGN TO DMYOUT
006500              ORGANIZATION IS RECORD SEQUENTIAL.
006600
006700     SELECT PRTOUTERR
006800              ASSIGN TO DMYOUTER
006900              ORGANIZATION IS RECORD SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  SHLFILE
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 97 CHARACTERS
007700     DATA RECORD IS SHOPPING-LIST-ITEM.
007800     COPY SHLIREC.
007900
008000 FD  CHKOREQ
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 58 CHARACTERS
008300     DATA RECORD IS CHECKOUT-REQUEST.
008400
008500 01  CHECKOUT-REQUEST.
008600     05  CHKO-LIST-ID            PIC 9(06).
008700     05  CHKO-USER-ID            PIC 9(06).
008800     05  CHKO-TOTAL-SW           PIC X(01).
008900         88  CHKO-TOTAL-SUPPLIED      VALUE 'Y'.
009000* PACKED -- THIS RECORD COMES OFF THE ONLINE SYSTEM'S OWN
009100* EXTRACT JOB, NOT A HAND-KEYED FILE, SO ITS NUMERIC FIELDS
009200* CARRY THE SAME STORAGE THE EXTRACT PROGRAM WRITES THEM IN.
009300     05  CHKO-ACTUAL-TOTAL       PIC S9(7)V99 COMP-3.
009400     05  CHKO-DATE-SW            PIC X(01).
009500         88  CHKO-DATE-SUPPLIED       VALUE 'Y'.
009600     05  CHKO-DATE               PIC 9(08).
009700     05  CHKO-DATE-BRK  REDEFINES CHKO-DATE.
009800         10  CHKO-DATE-ALPHA      PIC X(08).
009900     05  CHKO-DESC               PIC X(30).
010000     05  FILLER                  PIC X(01).
010100
010200 FD  CATMAST
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 93 CHARACTERS
010500     DATA RECORD IS CATEGORY-RECORD.
010600     COPY CATGREC.
010700
010800 FD  TRNREQ
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 85 CHARACTERS
011100     DATA RECORD IS TRANSACTION-RECORD.
011200     COPY TRNSREC.
011300
011400 FD  PRTOUT
011500     LABEL RECORD IS OMITTED
011600     RECORD CONTAINS 132 CHARACTERS
011700     LINAGE IS 60 WITH FOOTING AT 55
011800     DATA RECORD IS PRTLINE.
011900
012000 01  PRTLINE                     PIC X(132).
012100
012200 FD  PRTOUTERR
012300     LABEL RECORD IS OMITTED
012400     RECORD CONTAINS 132 CHARACTERS
012500     LINAGE IS 60 WITH FOOTING AT 55
012600     DATA RECORD IS PRTLINE-ERR.
012700
012800 01  PRTLINE-ERR                 PIC X(132).
012900
013000 WORKING-STORAGE SECTION.
013100 01  WORK-AREA.
013200     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
013300     05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
013400     05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
013500     05  CHKO-EOF-SW             PIC X(03)   VALUE 'NO'.
013600     05  CAT-FOUND-SW            PIC X(03)   VALUE 'NO'.
013700     05  CHKO-FOUND-SW           PIC X(03)   VALUE 'NO'.
013800     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
013900     05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
014000     05  C-LIST-CTR              PIC 9(04)   VALUE ZERO COMP.
014100     05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
014200     05  C-ITEM-CTR              PIC 9(04)   VALUE ZERO COMP.
014300     05  FILLER                  PIC X(01).
014400
014500 01  SUB-AREA.
014600     05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
014700     05  CHKO-SUB                PIC 9(04)   VALUE ZERO COMP.
014800     05  FILLER                  PIC X(01).
014900
015000 01  I-DATE.
015100     05  I-YEAR                  PIC 9(04).
015200     05  I-MO                    PIC 9(02).
015300     05  I-DAY                   PIC 9(02).
015400     05  FILLER                  PIC X(01).
015500
015600* ALPHA VIEW OF THE SYSTEM DATE -- LETS 1000-INIT GUARD
015700* AGAINST A NON-NUMERIC CLOCK RETURN BEFORE IT IS USED AS
015800* THE DEFAULT CHECKOUT DATE
015900 01  I-DATE-BRK  REDEFINES I-DATE.
016000     05  I-DATE-ALPHA            PIC X(08).
016100     05  FILLER                  PIC X(01).
016200
016300 77  I-DATE-NUM                  PIC 9(08)   VALUE ZERO.
016400
016500* HOLD AREA -- CARRIES THE CLOSING LIST'S KEY AND
016600* DESCRIPTIVE FIELDS FORWARD FROM 2100-ACCUM-ITEM INTO THE
016700* BREAK PROCESSING IN 9200
016800 01  H-AREA.
016900     05  H-LIST-ID               PIC 9(06).
017000     05  H-USER-ID               PIC 9(06).
017100     05  H-CATEGORY-ID           PIC 9(06).
017200     05  H-LIST-NAME             PIC X(30).
017300     05  FILLER                  PIC X(01).
017400
017500 01  W-CALC-AREA.
017600     05  W-ITEM-COST             PIC S9(7)V99 VALUE ZERO.
017700     05  C-LIST-TOTAL            PIC S9(7)V99 VALUE ZERO.
017800     05  FILLER                  PIC X(01).
017900
018000* IN-MEMORY CATEGORY TABLE (LOADED 1100) -- USED ONLY TO
018100* CONFIRM THE LIST'S CATEGORY IS STILL ON FILE BEFORE THE
018200* CHECKOUT IS POSTED
018300 01  T-CAT-TABLE.
018400     05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
018500     05  T-CAT-ENTRY OCCURS 1800 TIMES.
018600         10  T-CAT-ID             PIC 9(06).
018700         10  T-CAT-USER-ID        PIC 9(06).
018800     05  FILLER                  PIC X(01).
018900
019000* IN-MEMORY CHECKOUT-REQUEST TABLE (LOADED 1200) -- ONE
019100* ENTRY PER LIST BEING CHECKED OUT THIS RUN
019200 01  T-CHKO-TABLE.
019300     05  T-CHKO-COUNT            PIC 9(04)   VALUE ZERO COMP.
019400     05  T-CHKO-ENTRY OCCURS 600 TIMES.
019500         10  T-CHKO-LIST-ID       PIC 9(06).
019600         10  T-CHKO-USER-ID       PIC 9(06).
019700         10  T-CHKO-TOTAL-SW      PIC X(01).
019800             88  T-CHKO-TOTAL-SUPPLIED  VALUE 'Y'.
019900         10  T-CHKO-ACTUAL-TOTAL  PIC S9(7)V99.
020000         10  T-CHKO-DATE-SW       PIC X(01).
020100             88  T-CHKO-DATE-SUPPLIED   VALUE 'Y'.
020200         10  T-CHKO-DATE          PIC 9(08).
020300         10  T-CHKO-DESC          PIC X(30).
020400     05  FILLER                  PIC X(01).
020500
020600 01  COMPANY-TITLE.
020700     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
020800     05  O-MO                    PIC 9(02).
020900     05  FILLER                  PIC X(01)   VALUE '/'.
021000     05  O-DAY                   PIC 9(02).
021100     05  FILLER                  PIC X(01)   VALUE '/'.
021200     05  O-YEAR                  PIC 9(04).
021300     05  FILLER                  PIC X(30)   VALUE SPACES.
021400     05  FILLER                  PIC X(32)   VALUE
021500         'SMARTBUDGET SHOPPING CHECKOUT'.
021600     05  FILLER                  PIC X(45)   VALUE SPACES.
021700     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
021800     05  O-PCTR                  PIC Z9.
021900
022000 01  DIVISION-TITLE.
022100     05  FILLER                  PIC X(06)   VALUE 'BUD080'.
022200     05  FILLER                  PIC X(50)   VALUE SPACES.
022300     05  FILLER                  PIC X(24)   VALUE
022400         'LIST COST / CHECKOUT RUN'.
022500     05  FILLER                  PIC X(52)   VALUE SPACES.
022600
022700 01  DETAIL-TITLE.
022800     05  FILLER                  PIC X(03)   VALUE SPACES.
022900     05  FILLER                  PIC X(04)   VALUE 'LIST'.
023000     05  FILLER                  PIC X(05)   VALUE SPACES.
023100     05  FILLER                  PIC X(04)   VALUE 'USER'.
023200     05  FILLER                  PIC X(05)   VALUE SPACES.
023300     05  FILLER                  PIC X(09)   VALUE 'LIST NAME'.
023400     05  FILLER                  PIC X(22)   VALUE SPACES.
023500     05  FILLER                  PIC X(05)   VALUE 'ITEMS'.
023600     05  FILLER                  PIC X(04)   VALUE SPACES.
023700     05  FILLER                  PIC X(06)   VALUE 'AMOUNT'.
023800     05  FILLER                  PIC X(06)   VALUE SPACES.
023900     05  FILLER                  PIC X(06)   VALUE 'TRN-ID'.
024000
024100 01  DETAIL-LINE.
024200     05  FILLER                  PIC X(03)   VALUE SPACES.
024300     05  O-LIST-ID               PIC 9(06).
024400     05  FILLER                  PIC X(03)   VALUE SPACES.
024500     05  O-USER-ID               PIC 9(06).
024600     05  FILLER                  PIC X(03)   VALUE SPACES.
024700     05  O-LIST-NAME             PIC X(30).
024800     05  FILLER                  PIC X(02)   VALUE SPACES.
024900     05  O-ITEM-CTR              PIC ZZ9.
025000     05  FILLER                  PIC X(03)   VALUE SPACES.
025100     05  O-AMOUNT                PIC Z,ZZZ,ZZ9.99-.
025200     05  FILLER                  PIC X(03)   VALUE SPACES.
025300     05  O-TRN-ID                PIC 9(08).
025400
025500 01  GRANDTOTAL-LINE.
025600     05  FILLER                  PIC X(15)   VALUE
025700         'LISTS CHECKED: '.
025800     05  O-LIST-CTR              PIC Z,ZZ9.
025900     05  FILLER                  PIC X(110)  VALUE SPACES.
026000
026100 01  ERROR-TITLE.
026200     05  FILLER                  PIC X(58)   VALUE SPACES.
026300     05  FILLER                  PIC X(16)   VALUE
026400         'REJECTED LISTS '.
026500     05  FILLER                  PIC X(58)   VALUE SPACES.
026600
026700 01  ERROR-LINE.
026800     05  FILLER                  PIC X(03)   VALUE SPACES.
026900     05  FILLER                  PIC X(04)   VALUE 'LIST'.
027000     05  FILLER                  PIC X(08)   VALUE SPACES.
027100     05  FILLER                  PIC X(17)   VALUE
027200         'ERROR DESCRIPTION'.
027300     05  FILLER                  PIC X(100)  VALUE SPACES.
027400
027500 01  ERROR-RECORD.
027600     05  FILLER                  PIC X(03)   VALUE SPACES.
027700     05  O-ERR-LIST-ID           PIC 9(06).
027800     05  FILLER                  PIC X(04)   VALUE SPACES.
027900     05  O-ERR-MSG               PIC X(60).
028000     05  FILLER                  PIC X(59)   VALUE SPACES.
028100
028200 01  ERROR-TOTAL.
028300     05  FILLER                  PIC X(13)   VALUE
028400         'TOTAL ERRORS '.
028500     05  O-ERR-CTR               PIC Z,ZZ9.
028600     05  FILLER                  PIC X(113)  VALUE SPACES.
028700
028800 PROCEDURE DIVISION.
028900
029000 0000-BUD080.
029100     PERFORM 1000-INIT.
029200     PERFORM 2000-MAINLINE
029300         UNTIL MORE-RECS = 'NO'.
029400     PERFORM 3000-CLOSING.
029500     STOP RUN.
029600
029700 1000-INIT.
029800     MOVE FUNCTION CURRENT-DATE TO I-DATE.
029900     IF I-DATE-ALPHA NOT NUMERIC
030000         MOVE ZERO TO I-DATE
030100     END-IF.
030200     MOVE I-DAY TO O-DAY.
030300     MOVE I-MO TO O-MO.
030400     MOVE I-YEAR TO O-YEAR.
030500
030600     COMPUTE I-DATE-NUM = I-YEAR * 10000 + I-MO * 100 + I-DAY.
030700
030800     PERFORM 1100-LOAD-CATEGORY-TABLE.
030900     PERFORM 1200-LOAD-CHECKOUT-TABLE.
031000
031100     OPEN INPUT SHLFILE.
031200     OPEN OUTPUT TRNREQ.
031300     OPEN OUTPUT PRTOUT.
031400     OPEN OUTPUT PRTOUTERR.
031500
031600     PERFORM 9000-READ.
031700     IF MORE-RECS = 'YES'
031800         MOVE SHL-LIST-ID        TO H-LIST-ID
031900         MOVE SHL-USER-ID        TO H-USER-ID
032000         MOVE SHL-CATEGORY-ID    TO H-CATEGORY-ID
032100         MOVE SHL-LIST-NAME      TO H-LIST-NAME
032200     END-IF.
032300     PERFORM 9100-ERR-HEADING.
032400     PERFORM 9900-HEADING.
032500
032600 1100-LOAD-CATEGORY-TABLE.
032700     OPEN INPUT CATMAST.
032800     MOVE ZERO TO T-CAT-COUNT.
032900     MOVE 'NO' TO CAT-EOF-SW.
033000     PERFORM 1110-READ-CATEGORY.
033100     PERFORM 1120-BUILD-CAT-ENTRY
033200         UNTIL CAT-EOF-SW = 'YES'.
033300     CLOSE CATMAST.
033400
033500 1110-READ-CATEGORY.
033600     READ CATMAST
033700         AT END
033800             MOVE 'YES' TO CAT-EOF-SW.
033900
034000 1120-BUILD-CAT-ENTRY.
034100     ADD 1 TO T-CAT-COUNT.
034200     MOVE T-CAT-COUNT TO CAT-SUB.
034300     MOVE CAT-ID          TO T-CAT-ID(CAT-SUB).
034400     MOVE CAT-USER-ID     TO T-CAT-USER-ID(CAT-SUB).
034500     PERFORM 1110-READ-CATEGORY.
034600
034700 1200-LOAD-CHECKOUT-TABLE.
034800     OPEN INPUT CHKOREQ.
034900     MOVE ZERO TO T-CHKO-COUNT.
035000     MOVE 'NO' TO CHKO-EOF-SW.
035100     PERFORM 1210-READ-CHECKOUT.
035200     PERFORM 1220-BUILD-CHKO-ENTRY
035300         UNTIL CHKO-EOF-SW = 'YES'.
035400     CLOSE CHKOREQ.
035500
035600 1210-READ-CHECKOUT.
035700     READ CHKOREQ
035800         AT END
035900             MOVE 'YES' TO CHKO-EOF-SW.
036000
036100 1220-BUILD-CHKO-ENTRY.
036200     ADD 1 TO T-CHKO-COUNT.
036300     MOVE T-CHKO-COUNT TO CHKO-SUB.
036400     MOVE CHKO-LIST-ID        TO T-CHKO-LIST-ID(CHKO-SUB).
036500     MOVE CHKO-USER-ID        TO T-CHKO-USER-ID(CHKO-SUB).
036600     MOVE CHKO-TOTAL-SW       TO T-CHKO-TOTAL-SW(CHKO-SUB).
036700     MOVE CHKO-ACTUAL-TOTAL   TO T-CHKO-ACTUAL-TOTAL(CHKO-SUB).
036800     MOVE CHKO-DATE-SW        TO T-CHKO-DATE-SW(CHKO-SUB).
036900     MOVE CHKO-DATE           TO T-CHKO-DATE(CHKO-SUB).
037000     MOVE CHKO-DESC           TO T-CHKO-DESC(CHKO-SUB).
037100     PERFORM 1210-READ-CHECKOUT.
037200
037300 2000-MAINLINE.
037400     IF SHL-LIST-ID NOT = H-LIST-ID
037500         PERFORM 9200-LIST-BREAK
037600     END-IF.
037700
037800     PERFORM 2100-ACCUM-ITEM.
037900     PERFORM 9000-READ.
038000
038100 2100-ACCUM-ITEM.
038200     COMPUTE W-ITEM-COST ROUNDED =
038300         SHL-EST-PRICE * SHL-QTY.
038400     ADD W-ITEM-COST TO C-LIST-TOTAL.
038500     ADD 1 TO C-ITEM-CTR.
038600
038700 2200-VALIDATE-LIST.
038800     MOVE 'YES' TO ERR-SWITCH.
038900
039000     IF C-ITEM-CTR = ZERO
039100         MOVE 'SHOPPING LIST HAS NO ITEMS.' TO O-ERR-MSG
039200         GO TO 2200-EXIT
039300     END-IF.
039400
039500     PERFORM 2210-FIND-CAT-FOR-VALIDATE.
039600     IF CAT-FOUND-SW NOT = 'YES'
039700         MOVE 'CATEGORY DOES NOT EXIST FOR THIS USER.'
039800             TO O-ERR-MSG
039900         GO TO 2200-EXIT
040000     END-IF.
040100
040200     PERFORM 2230-FIND-CHECKOUT.
040300     IF CHKO-FOUND-SW NOT = 'YES'
040400         MOVE 'NO CHECKOUT REQUEST ON FILE FOR THIS LIST.'
040500             TO O-ERR-MSG
040600         GO TO 2200-EXIT
040700     END-IF.
040800
040900     MOVE 'NO' TO ERR-SWITCH.
041000
041100 2200-EXIT.
041200     EXIT.
041300
041400 2210-FIND-CAT-FOR-VALIDATE.
041500     MOVE 'NO' TO CAT-FOUND-SW.
041600     MOVE 1 TO CAT-SUB.
041700     PERFORM 2220-SCAN-CAT
041800         UNTIL CAT-SUB > T-CAT-COUNT OR CAT-FOUND-SW = 'YES'.
041900
042000 2220-SCAN-CAT.
042100     IF T-CAT-ID(CAT-SUB) = H-CATEGORY-ID
042200             AND T-CAT-USER-ID(CAT-SUB) = H-USER-ID
042300         MOVE 'YES' TO CAT-FOUND-SW
042400     ELSE
042500         ADD 1 TO CAT-SUB
042600     END-IF.
042700
042800 2230-FIND-CHECKOUT.
042900     MOVE 'NO' TO CHKO-FOUND-SW.
043000     MOVE 1 TO CHKO-SUB.
043100     PERFORM 2240-SCAN-CHECKOUT
043200         UNTIL CHKO-SUB > T-CHKO-COUNT OR CHKO-FOUND-SW = 'YES'.
043300
043400 2240-SCAN-CHECKOUT.
043500     IF T-CHKO-LIST-ID(CHKO-SUB) = H-LIST-ID
043600             AND T-CHKO-USER-ID(CHKO-SUB) = H-USER-ID
043700         MOVE 'YES' TO CHKO-FOUND-SW
043800     ELSE
043900         ADD 1 TO CHKO-SUB
044000     END-IF.
044100
044200 2400-BUILD-EXTRACT.
044300     COMPUTE TRN-ID = 90000000 + H-LIST-ID.
044400     MOVE H-USER-ID              TO TRN-USER-ID.
044500     MOVE H-CATEGORY-ID          TO TRN-CATEGORY-ID.
044600
044700     IF T-CHKO-TOTAL-SUPPLIED(CHKO-SUB)
044800         MOVE T-CHKO-ACTUAL-TOTAL(CHKO-SUB) TO TRN-AMOUNT
044900     ELSE
045000         MOVE C-LIST-TOTAL TO TRN-AMOUNT
045100     END-IF.
045200
045300     IF T-CHKO-DATE-SUPPLIED(CHKO-SUB)
045400         MOVE T-CHKO-DATE(CHKO-SUB) TO TRN-DATE
045500     ELSE
045600         MOVE I-DATE-NUM TO TRN-DATE
045700     END-IF.
045800
045900     MOVE SPACES TO TRN-DESC.
046000     STRING T-CHKO-DESC(CHKO-SUB) DELIMITED BY SPACE
046100            ' (' DELIMITED BY SIZE
046200            H-LIST-NAME DELIMITED BY SPACE
046300            ')' DELIMITED BY SIZE
046400         INTO TRN-DESC.
046500
046600     MOVE 'N' TO TRN-RECURRING-FLAG.
046700     MOVE 'C' TO TRN-ACTION.
046800     MOVE ZERO TO TRN-NEW-CAT-ID.
046900
047000     WRITE TRANSACTION-RECORD.
047100
047200 2900-OUTPUT-VALID.
047300     MOVE H-LIST-ID               TO O-LIST-ID.
047400     MOVE H-USER-ID               TO O-USER-ID.
047500     MOVE H-LIST-NAME             TO O-LIST-NAME.
047600     MOVE C-ITEM-CTR              TO O-ITEM-CTR.
047700     MOVE TRN-AMOUNT               TO O-AMOUNT.
047800     MOVE TRN-ID                   TO O-TRN-ID.
047900
048000     ADD 1 TO C-LIST-CTR.
048100
048200     WRITE PRTLINE
048300         FROM DETAIL-LINE
048400             AFTER ADVANCING 1 LINE
048500                 AT EOP
048600                     PERFORM 9900-HEADING.
048700
048800 2600-ERROR-PRT.
048900     MOVE H-LIST-ID               TO O-ERR-LIST-ID.
049000     ADD 1 TO C-ERR-CTR.
049100
049200     WRITE PRTLINE-ERR
049300         FROM ERROR-RECORD
049400             AFTER ADVANCING 1 LINE
049500                 AT EOP
049600                     PERFORM 9100-ERR-HEADING.
049700
049800 9000-READ.
049900     READ SHLFILE
050000         AT END
050100             MOVE 'NO' TO MORE-RECS.
050200
050300 9100-ERR-HEADING.
050400     ADD 1 TO C-ERR-PCTR.
050500
050600     WRITE PRTLINE-ERR
050700         FROM ERROR-TITLE
050800             AFTER ADVANCING PAGE.
050900     WRITE PRTLINE-ERR
051000         FROM ERROR-LINE
051100             AFTER ADVANCING 2 LINES.
051200
051300 9200-LIST-BREAK.
051400     PERFORM 2200-VALIDATE-LIST THRU 2200-EXIT.
051500
051600     IF ERR-SWITCH = 'YES'
051700         PERFORM 2600-ERROR-PRT
051800     ELSE
051900         PERFORM 2400-BUILD-EXTRACT
052000         PERFORM 2900-OUTPUT-VALID
052100     END-IF.
052200
052300     MOVE ZERO TO C-LIST-TOTAL.
052400     MOVE ZERO TO C-ITEM-CTR.
052500     MOVE SHL-LIST-ID             TO H-LIST-ID.
052600     MOVE SHL-USER-ID             TO H-USER-ID.
052700     MOVE SHL-CATEGORY-ID         TO H-CATEGORY-ID.
052800     MOVE SHL-LIST-NAME           TO H-LIST-NAME.
052900
053000 9900-HEADING.
053100     ADD 1 TO C-PCTR.
053200     MOVE C-PCTR TO O-PCTR.
053300
053400     WRITE PRTLINE
053500         FROM COMPANY-TITLE
053600             AFTER ADVANCING PAGE.
053700     WRITE PRTLINE
053800         FROM DIVISION-TITLE
053900             AFTER ADVANCING 1 LINE.
054000     WRITE PRTLINE
054100         FROM DETAIL-TITLE
054200             AFTER ADVANCING 2 LINES.
054300
054400 3000-CLOSING.
054500     PERFORM 9200-LIST-BREAK.
054600
054700     MOVE C-LIST-CTR              TO O-LIST-CTR.
054800     WRITE PRTLINE
054900         FROM GRANDTOTAL-LINE
055000             AFTER ADVANCING 3 LINES.
055100
055200     MOVE C-ERR-CTR                TO O-ERR-CTR.
055300     WRITE PRTLINE-ERR
055400         FROM ERROR-TOTAL
055500             AFTER ADVANCING 3 LINES.
055600
055700     CLOSE SHLFILE.
055800     CLOSE TRNREQ.
055900     CLOSE PRTOUT.
056000     CLOSE PRTOUTERR.
