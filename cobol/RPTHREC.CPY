000100******************************************************************
000200*                        R P T H R E C . C P Y                 *
000300*   MONTHLY-REPORT HEADER RECORD -- ONE PER USER PER MONTH-END. *
000400*   WRITTEN FIRST, FOLLOWED BY ITS CATEGORY-SUMMARY DETAIL LINES*
000500*   (SEE RPTDREC.CPY) ON RPTFILE.                               *
000600******************************************************************
000700*   CHANGE LOG                                                  *
000800*   DATE       BY   REQUEST    DESCRIPTION                      *
000900*   ---------- ---- ---------- -------------------------------- *
001000*   04/15/94   RWK  REQ-0123   ORIGINAL LAYOUT.                  *
001100*   11/30/98   LDP  REQ-0461   Y2K -- RPT-MONTH NOW CARRIES A    *
001200*                              4-DIGIT YEAR.                    *
001300******************************************************************
001400 01  RPT-HEADER-RECORD.
001500*                       --- RECORD TYPE BYTE ---
001600     05  RPT-REC-TYPE                PIC X(01).
001700         88  RPT-IS-HEADER                  VALUE 'H'.
001800         88  RPT-IS-DETAIL                   VALUE 'D'.
001900*                       --- KEY FIELDS ---
002000     05  RPT-USER-ID                 PIC 9(06).
002100     05  RPT-MONTH                   PIC X(07).
002200     05  RPT-MONTH-BRK  REDEFINES RPT-MONTH.
002300         10  RPT-MONTH-YYYY           PIC X(04).
002400         10  RPT-MONTH-DASH           PIC X(01).
002500         10  RPT-MONTH-MM             PIC X(02).
002600*                       --- SUMMARY AMOUNT FIELDS ---
002700     05  RPT-TOT-INCOME              PIC S9(7)V99.
002800     05  RPT-TOT-EXPENSES            PIC S9(7)V99.
002900     05  RPT-TOT-SAVED               PIC S9(7)V99.
003000     05  RPT-NET-SURPLUS             PIC S9(7)V99.
003100*                       --- PAD TO STANDARD 51-BYTE RECORD ---
003200     05  FILLER                      PIC X(01).
