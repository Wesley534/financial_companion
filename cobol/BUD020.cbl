000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD020.
000300 AUTHOR.              R W KOVACS.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        04/02/94.
000600 DATE-COMPILED.       04/09/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD020 -- CATEGORY-ACTUAL / BUDGET-TOTALS RECOMPUTATION.    *
001100* READS THE TRANSACTION FILE IN CATEGORY-ID SEQUENCE AND      *
001200* CONTROL-BREAKS ON CATEGORY-ID TO RESUM EACH CATEGORY'S      *
001300* ACTUAL SPEND.  THE REWRITTEN CATEGORY ACTUALS ARE THEN      *
001400* ROLLED UP BY USER/MONTH INTO THE BUDGET MASTER'S TOTALS.     *
001500* RUN AFTER ANY TRANSACTION POST (SEE BUD030) OR AS A STAND-   *
001600* ALONE RECONCILIATION PASS.                                  *
001700***************************************************************
001800*   CHANGE LOG                                                *
001900*   DATE       BY   REQUEST    DESCRIPTION                    *
002000*   ---------- ---- ---------- ------------------------------ *
002100*   04/02/94   RWK  REQ-0124   ORIGINAL PROGRAM.               *
002200*   09/02/98   LDP  REQ-0447   Y2K -- CAT-MONTH/BUD-MONTH NOW  *
002300*                              CARRY A 4-DIGIT YEAR.           *
002400*   11/30/98   LDP  REQ-0461   ROLL-UP PASS NOW DRIVEN OFF THE *
002500*                              IN-MEMORY BUDGET TABLE INSTEAD  *
002600*                              OF REREADING BUDMAST PER BREAK. *
002700***************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.          IBM-370.
003200 OBJECT-COMPUTER.          IBM-370.
003300 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003400                           UPSI-0 IS RUN-MODE-SW.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT TRNFILE
003900              ASSIGN TO TRNFILE
004000              ORGANIZATION IS LINE SEQUENTIAL.
004100
004200     SELECT CATMAST
004300              ASSIGN TO CATMAST
004400              ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT BUDMAST
004700              ASSIGN TO BUDMAST
004800              ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT PRTOUT
005100              ASSIGN TO DMYOUT
005200              ORGANIZATION IS RECORD SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  TRNFILE
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 78 CHARACTERS
006000     DATA RECORD IS OUT-TRANSACTION-RECORD.
006100
006200 01  OUT-TRANSACTION-RECORD.
006300     05  OT-ID                   PIC 9(08).
006400     05  OT-USER-ID              PIC 9(06).
006500     05  OT-CATEGORY-ID          PIC 9(06).
006600     05  OT-DATE                 PIC 9(08).
006700     05  OT-AMOUNT               PIC S9(7)V99.
006800     05  OT-DESC                 PIC X(40).
006900     05  OT-RECURRING-FLAG       PIC X(01).
007000
007100 FD  CATMAST
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 93 CHARACTERS
007400     DATA RECORD IS CATEGORY-RECORD.
007500     COPY CATGREC.
007600
007700 FD  BUDMAST
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 72 CHARACTERS
008000     DATA RECORD IS BUDGET-RECORD.
008100     COPY BUDGREC.
008200
008300 FD  PRTOUT
008400     LABEL RECORD IS OMITTED
008500     RECORD CONTAINS 132 CHARACTERS
008600     LINAGE IS 60 WITH FOOTING AT 55
008700     DATA RECORD IS PRTLINE.
008800
008900 01  PRTLINE                     PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 01  WORK-AREA.
009300     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
009400     05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
009500     05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
009600     05  CAT-FOUND-SW            PIC X(03)   VALUE 'NO'.
009700     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
009800     05  C-CAT-CTR               PIC 9(04)   VALUE ZERO COMP.
009900     05  C-BUD-CTR               PIC 9(04)   VALUE ZERO COMP.
010000     05  FILLER                  PIC X(01).
010100
010200 01  SUB-AREA.
010300     05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
010400     05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
010500     05  FILLER                  PIC X(01).
010600
010700 01  H-AREA.
010800     05  H-CAT-ID                PIC 9(06)   VALUE ZERO.
010900     05  FILLER                  PIC X(01).
011000
011100 01  C-ACCUM-AREA.
011200     05  C-CAT-ACTUAL             PIC S9(7)V99 VALUE ZERO.
011300     05  FILLER                  PIC X(01).
011400
011500 01  I-DATE.
011600     05  I-YEAR                  PIC 9(04).
011700     05  I-MO                    PIC 9(02).
011800     05  I-DAY                   PIC 9(02).
011900     05  FILLER                  PIC X(01).
012000
012100*    ==== IN-MEMORY CATEGORY TABLE (LOADED 1100, REWRITTEN 3100) ====
012200 01  T-CAT-TABLE.
012300     05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
012400     05  T-CAT-ENTRY OCCURS 1800 TIMES.
012500         10  T-CAT-ID             PIC 9(06).
012600         10  T-CAT-USER-ID        PIC 9(06).
012700         10  T-CAT-MONTH          PIC X(07).
012800         10  T-CAT-MONTH-BRK  REDEFINES T-CAT-MONTH.
012900             15  T-CAT-MONTH-YYYY  PIC X(04).
013000             15  T-CAT-MONTH-DASH  PIC X(01).
013100             15  T-CAT-MONTH-MM    PIC X(02).
013200         10  T-CAT-NAME           PIC X(30).
013300         10  T-CAT-TYPE           PIC X(07).
013400         10  T-CAT-PLANNED        PIC S9(7)V99.
013500         10  T-CAT-ACTUAL         PIC S9(7)V99.
013600     05  FILLER                  PIC X(01).
013700
013800*    ==== IN-MEMORY BUDGET TABLE (LOADED AT 1200, REWRITTEN AT 3200) ====
013900 01  T-BUDGET-TABLE.
014000     05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
014100     05  T-BUDGET-ENTRY OCCURS 300 TIMES.
014200         10  T-BUD-USER-ID        PIC 9(06).
014300         10  T-BUD-MONTH          PIC X(07).
014400         10  T-BUD-INCOME         PIC S9(7)V99.
014500         10  T-BUD-START-BAL      PIC S9(7)V99.
014600         10  T-BUD-FREE-TO-SPEND  PIC S9(7)V99.
014700         10  T-BUD-TOT-PLANNED    PIC S9(7)V99.
014800         10  T-BUD-TOT-ACTUAL     PIC S9(7)V99.
014900         10  T-BUD-TOT-DIFFERENCE PIC S9(7)V99.
015000     05  FILLER                  PIC X(01).
015100
015200 01  COMPANY-TITLE.
015300     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
015400     05  O-MO                    PIC 9(02).
015500     05  FILLER                  PIC X(01)   VALUE '/'.
015600     05  O-DAY                   PIC 9(02).
015700     05  FILLER                  PIC X(01)   VALUE '/'.
015800     05  O-YEAR                  PIC 9(04).
015900     05  FILLER                  PIC X(36)   VALUE SPACES.
016000     05  FILLER                  PIC X(28)   VALUE
016100         'SMARTBUDGET SETUP PROCESSOR'.
016200     05  FILLER                  PIC X(44)   VALUE SPACES.
016300     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
016400     05  O-PCTR                  PIC Z9.
016500
016600 01  DIVISION-TITLE.
016700     05  FILLER                  PIC X(06)   VALUE 'BUD020'.
016800     05  FILLER                  PIC X(45)   VALUE SPACES.
016900     05  FILLER                  PIC X(34)   VALUE
017000         'CATEGORY/BUDGET RECOMPUTE DIVISION'.
017100     05  FILLER                  PIC X(47)   VALUE SPACES.
017200
017300 01  REPORT-TITLE.
017400     05  FILLER                  PIC X(53)   VALUE SPACES.
017500     05  FILLER                  PIC X(25)   VALUE
017600         'CATEGORY ACTUAL RECOMPUTE'.
017700     05  FILLER                  PIC X(54)   VALUE SPACES.
017800
017900 01  DETAIL-TITLE.
018000     05  FILLER                  PIC X(03)   VALUE SPACES.
018100     05  FILLER                  PIC X(08)   VALUE 'CATEGORY'.
018200     05  FILLER                  PIC X(04)   VALUE SPACES.
018300     05  FILLER                  PIC X(04)   VALUE 'USER'.
018400     05  FILLER                  PIC X(06)   VALUE SPACES.
018500     05  FILLER                  PIC X(05)   VALUE 'MONTH'.
018600     05  FILLER                  PIC X(06)   VALUE SPACES.
018700     05  FILLER                  PIC X(07)   VALUE 'PLANNED'.
018800     05  FILLER                  PIC X(08)   VALUE SPACES.
018900     05  FILLER                  PIC X(06)   VALUE 'ACTUAL'.
019000
019100 01  DETAIL-LINE.
019200     05  O-CAT-ID                PIC 9(06).
019300     05  FILLER                  PIC X(03)   VALUE SPACES.
019400     05  O-CAT-NAME              PIC X(18).
019500     05  FILLER                  PIC X(02)   VALUE SPACES.
019600     05  O-CAT-USER-ID           PIC 9(06).
019700     05  FILLER                  PIC X(04)   VALUE SPACES.
019800     05  O-CAT-MONTH             PIC X(07).
019900     05  FILLER                  PIC X(04)   VALUE SPACES.
020000     05  O-CAT-PLANNED           PIC Z,ZZZ,ZZ9.99-.
020100     05  FILLER                  PIC X(03)   VALUE SPACES.
020200     05  O-CAT-ACTUAL            PIC Z,ZZZ,ZZ9.99-.
020300
020400 01  SUBTOTAL-LINE.
020500     05  FILLER                  PIC X(05)   VALUE SPACES.
020600     05  FILLER                  PIC X(15)   VALUE
020700         'BUDGET ROLLUP: '.
020800     05  O-SUB-USER-ID           PIC 9(06).
020900     05  FILLER                  PIC X(03)   VALUE SPACES.
021000     05  O-SUB-MONTH             PIC X(07).
021100     05  FILLER                  PIC X(05)   VALUE SPACES.
021200     05  FILLER                  PIC X(09)   VALUE 'PLANNED: '.
021300     05  O-SUB-TOT-PLANNED       PIC Z,ZZZ,ZZ9.99-.
021400     05  FILLER                  PIC X(03)   VALUE SPACES.
021500     05  FILLER                  PIC X(08)   VALUE 'ACTUAL: '.
021600     05  O-SUB-TOT-ACTUAL        PIC Z,ZZZ,ZZ9.99-.
021700     05  FILLER                  PIC X(03)   VALUE SPACES.
021800     05  FILLER                  PIC X(06)   VALUE 'DIFF: '.
021900     05  O-SUB-TOT-DIFF          PIC Z,ZZZ,ZZ9.99-.
022000
022100 01  GRANDTOTAL-LINE.
022200     05  FILLER                  PIC X(14)   VALUE
022300         'CATEGORIES UPD'.
022400     05  O-CAT-CTR               PIC Z,ZZ9.
022500     05  FILLER                  PIC X(08)   VALUE SPACES.
022600     05  FILLER                  PIC X(13)   VALUE
022700         'BUDGETS ROLLD'.
022800     05  O-BUD-CTR               PIC Z,ZZ9.
022900     05  FILLER                  PIC X(83)   VALUE SPACES.
023000
023100 PROCEDURE DIVISION.
023200
023300 0000-BUD020.
023400     PERFORM 1000-INIT.
023500     PERFORM 2000-MAINLINE
023600         UNTIL MORE-RECS = 'NO'.
023700     PERFORM 3000-CLOSING.
023800     STOP RUN.
023900
024000 1000-INIT.
024100     MOVE FUNCTION CURRENT-DATE TO I-DATE.
024200     MOVE I-DAY TO O-DAY.
024300     MOVE I-MO TO O-MO.
024400     MOVE I-YEAR TO O-YEAR.
024500
024600     PERFORM 1100-LOAD-CATEGORY-TABLE.
024700     PERFORM 1200-LOAD-BUDGET-TABLE.
024800
024900     OPEN INPUT TRNFILE.
025000     OPEN OUTPUT PRTOUT.
025100
025200     PERFORM 9000-READ.
025300     IF MORE-RECS = 'YES'
025400         MOVE OT-CATEGORY-ID TO H-CAT-ID
025500     END-IF.
025600     PERFORM 9900-HEADING.
025700
025800 1100-LOAD-CATEGORY-TABLE.
025900     OPEN INPUT CATMAST.
026000     MOVE ZERO TO T-CAT-COUNT.
026100     MOVE 'NO' TO CAT-EOF-SW.
026200     PERFORM 1110-READ-CATEGORY.
026300     PERFORM 1120-BUILD-CAT-ENTRY
026400         UNTIL CAT-EOF-SW = 'YES'.
026500     CLOSE CATMAST.
026600
026700 1110-READ-CATEGORY.
026800     READ CATMAST
026900         AT END
027000             MOVE 'YES' TO CAT-EOF-SW.
027100
027200 1120-BUILD-CAT-ENTRY.
027300     ADD 1 TO T-CAT-COUNT.
027400     MOVE T-CAT-COUNT TO CAT-SUB.
027500     MOVE CAT-ID          TO T-CAT-ID(CAT-SUB).
027600     MOVE CAT-USER-ID     TO T-CAT-USER-ID(CAT-SUB).
027700     MOVE CAT-MONTH       TO T-CAT-MONTH(CAT-SUB).
027800     MOVE CAT-NAME        TO T-CAT-NAME(CAT-SUB).
027900     MOVE CAT-TYPE        TO T-CAT-TYPE(CAT-SUB).
028000     MOVE CAT-PLANNED     TO T-CAT-PLANNED(CAT-SUB).
028100     MOVE ZERO            TO T-CAT-ACTUAL(CAT-SUB).
028200     PERFORM 1110-READ-CATEGORY.
028300
028400 1200-LOAD-BUDGET-TABLE.
028500     OPEN INPUT BUDMAST.
028600     MOVE ZERO TO T-BUDGET-COUNT.
028700     MOVE 'NO' TO BUD-EOF-SW.
028800     PERFORM 1210-READ-BUDGET.
028900     PERFORM 1220-BUILD-BUDGET-ENTRY
029000         UNTIL BUD-EOF-SW = 'YES'.
029100     CLOSE BUDMAST.
029200
029300 1210-READ-BUDGET.
029400     READ BUDMAST
029500         AT END
029600             MOVE 'YES' TO BUD-EOF-SW.
029700
029800 1220-BUILD-BUDGET-ENTRY.
029900     ADD 1 TO T-BUDGET-COUNT.
030000     MOVE T-BUDGET-COUNT TO BUD-SUB.
030100     MOVE BUD-USER-ID         TO T-BUD-USER-ID(BUD-SUB).
030200     MOVE BUD-MONTH           TO T-BUD-MONTH(BUD-SUB).
030300     MOVE BUD-INCOME          TO T-BUD-INCOME(BUD-SUB).
030400     MOVE BUD-START-BAL       TO T-BUD-START-BAL(BUD-SUB).
030500     MOVE BUD-FREE-TO-SPEND   TO T-BUD-FREE-TO-SPEND(BUD-SUB).
030600     MOVE ZERO                TO T-BUD-TOT-PLANNED(BUD-SUB).
030700     MOVE ZERO                TO T-BUD-TOT-ACTUAL(BUD-SUB).
030800     MOVE ZERO                TO T-BUD-TOT-DIFFERENCE(BUD-SUB).
030900     PERFORM 1210-READ-BUDGET.
031000
031100 2000-MAINLINE.
031200     IF OT-CATEGORY-ID NOT = H-CAT-ID
031300         PERFORM 9200-CAT-BREAK
031400     END-IF.
031500
031600     PERFORM 2100-ACCUM-CATEGORY.
031700     PERFORM 9000-READ.
031800
031900 2100-ACCUM-CATEGORY.
032000     ADD OT-AMOUNT TO C-CAT-ACTUAL.
032100
032200 9200-CAT-BREAK.
032300     PERFORM 9210-FIND-CAT-FOR-BREAK.
032400
032500     IF CAT-FOUND-SW = 'YES'
032600         MOVE C-CAT-ACTUAL        TO T-CAT-ACTUAL(CAT-SUB)
032700         ADD 1                    TO C-CAT-CTR
032800
032900         MOVE T-CAT-ID(CAT-SUB)       TO O-CAT-ID
033000         MOVE T-CAT-NAME(CAT-SUB)     TO O-CAT-NAME
033100         MOVE T-CAT-USER-ID(CAT-SUB)  TO O-CAT-USER-ID
033200         MOVE T-CAT-MONTH(CAT-SUB)    TO O-CAT-MONTH
033300         MOVE T-CAT-PLANNED(CAT-SUB)  TO O-CAT-PLANNED
033400         MOVE T-CAT-ACTUAL(CAT-SUB)   TO O-CAT-ACTUAL
033500
033600         WRITE PRTLINE
033700             FROM DETAIL-LINE
033800                 AFTER ADVANCING 1 LINE
033900                     AT EOP
034000                         PERFORM 9900-HEADING
034100     END-IF.
034200
034300     MOVE ZERO TO C-CAT-ACTUAL.
034400     MOVE OT-CATEGORY-ID TO H-CAT-ID.
034500
034600 9210-FIND-CAT-FOR-BREAK.
034700     MOVE 'NO' TO CAT-FOUND-SW.
034800     MOVE 1 TO CAT-SUB.
034900     PERFORM 9220-SCAN-CAT
035000         UNTIL CAT-SUB > T-CAT-COUNT OR CAT-FOUND-SW = 'YES'.
035100
035200 9220-SCAN-CAT.
035300     IF T-CAT-ID(CAT-SUB) = H-CAT-ID
035400         MOVE 'YES' TO CAT-FOUND-SW
035500     ELSE
035600         ADD 1 TO CAT-SUB
035700     END-IF.
035800
035900 3000-CLOSING.
036000     PERFORM 9200-CAT-BREAK.
036100
036200     PERFORM 3100-REWRITE-CATEGORIES.
036300
036400     MOVE 1 TO BUD-SUB.
036500     PERFORM 3300-ROLLUP
036600         UNTIL BUD-SUB > T-BUDGET-COUNT.
036700
036800     PERFORM 3200-REWRITE-BUDGETS.
036900
037000     PERFORM 3900-GRAND-TOTAL.
037100
037200     CLOSE TRNFILE.
037300     CLOSE PRTOUT.
037400
037500 3100-REWRITE-CATEGORIES.
037600     OPEN OUTPUT CATMAST.
037700     MOVE 1 TO CAT-SUB.
037800     PERFORM 3110-WRITE-ONE-CAT
037900         UNTIL CAT-SUB > T-CAT-COUNT.
038000     CLOSE CATMAST.
038100
038200 3110-WRITE-ONE-CAT.
038300     MOVE T-CAT-ID(CAT-SUB)       TO CAT-ID.
038400     MOVE T-CAT-USER-ID(CAT-SUB)  TO CAT-USER-ID.
038500     MOVE T-CAT-MONTH(CAT-SUB)    TO CAT-MONTH.
038600     MOVE T-CAT-NAME(CAT-SUB)     TO CAT-NAME.
038700     MOVE T-CAT-TYPE(CAT-SUB)     TO CAT-TYPE.
038800     MOVE T-CAT-PLANNED(CAT-SUB)  TO CAT-PLANNED.
038900     MOVE T-CAT-ACTUAL(CAT-SUB)   TO CAT-ACTUAL.
039000     MOVE SPACES                  TO CAT-ICON CAT-COLOR.
039100
039200     WRITE CATEGORY-RECORD.
039300
039400     ADD 1 TO CAT-SUB.
039500
039600 3200-REWRITE-BUDGETS.
039700     OPEN OUTPUT BUDMAST.
039800     MOVE 1 TO BUD-SUB.
039900     PERFORM 3210-WRITE-ONE-BUDGET
040000         UNTIL BUD-SUB > T-BUDGET-COUNT.
040100     CLOSE BUDMAST.
040200
040300 3210-WRITE-ONE-BUDGET.
040400     MOVE T-BUD-USER-ID(BUD-SUB)          TO BUD-USER-ID.
040500     MOVE T-BUD-MONTH(BUD-SUB)            TO BUD-MONTH.
040600     MOVE T-BUD-INCOME(BUD-SUB)           TO BUD-INCOME.
040700     MOVE T-BUD-START-BAL(BUD-SUB)        TO BUD-START-BAL.
040800     MOVE T-BUD-FREE-TO-SPEND(BUD-SUB)    TO BUD-FREE-TO-SPEND.
040900     MOVE T-BUD-TOT-PLANNED(BUD-SUB)      TO BUD-TOT-PLANNED.
041000     MOVE T-BUD-TOT-ACTUAL(BUD-SUB)       TO BUD-TOT-ACTUAL.
041100     MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB)   TO BUD-TOT-DIFFERENCE.
041200
041300     WRITE BUDGET-RECORD.
041400
041500     ADD 1 TO BUD-SUB.
041600     ADD 1 TO C-BUD-CTR.
041700
041800 3300-ROLLUP.
041900     MOVE ZERO TO T-BUD-TOT-PLANNED(BUD-SUB).
042000     MOVE ZERO TO T-BUD-TOT-ACTUAL(BUD-SUB).
042100
042200     MOVE 1 TO CAT-SUB.
042300     PERFORM 3310-ADD-CAT-TO-BUDGET
042400         UNTIL CAT-SUB > T-CAT-COUNT.
042500
042600     COMPUTE T-BUD-TOT-DIFFERENCE(BUD-SUB) =
042700         T-BUD-TOT-PLANNED(BUD-SUB) - T-BUD-TOT-ACTUAL(BUD-SUB).
042800
042900     MOVE T-BUD-USER-ID(BUD-SUB)        TO O-SUB-USER-ID.
043000     MOVE T-BUD-MONTH(BUD-SUB)          TO O-SUB-MONTH.
043100     MOVE T-BUD-TOT-PLANNED(BUD-SUB)    TO O-SUB-TOT-PLANNED.
043200     MOVE T-BUD-TOT-ACTUAL(BUD-SUB)     TO O-SUB-TOT-ACTUAL.
043300     MOVE T-BUD-TOT-DIFFERENCE(BUD-SUB) TO O-SUB-TOT-DIFF.
043400
043500     WRITE PRTLINE
043600         FROM SUBTOTAL-LINE
043700             AFTER ADVANCING 2 LINES
043800                 AT EOP
043900                     PERFORM 9900-HEADING.
044000
044100     ADD 1 TO BUD-SUB.
044200
044300 3310-ADD-CAT-TO-BUDGET.
044400     IF T-CAT-USER-ID(CAT-SUB) = T-BUD-USER-ID(BUD-SUB)
044500             AND T-CAT-MONTH(CAT-SUB) = T-BUD-MONTH(BUD-SUB)
044600         ADD T-CAT-PLANNED(CAT-SUB)
044700             TO T-BUD-TOT-PLANNED(BUD-SUB)
044800         ADD T-CAT-ACTUAL(CAT-SUB)
044900             TO T-BUD-TOT-ACTUAL(BUD-SUB)
045000     END-IF.
045100
045200     ADD 1 TO CAT-SUB.
045300
045400 3900-GRAND-TOTAL.
045500     MOVE C-CAT-CTR TO O-CAT-CTR.
045600     MOVE C-BUD-CTR TO O-BUD-CTR.
045700
045800     WRITE PRTLINE
045900         FROM GRANDTOTAL-LINE
046000             AFTER ADVANCING 3 LINES.
046100
046200 9000-READ.
046300     READ TRNFILE
046400         AT END
046500             MOVE 'NO' TO MORE-RECS.
046600
046700 9900-HEADING.
046800     ADD 1 TO C-PCTR.
046900     MOVE C-PCTR TO O-PCTR.
047000
047100     WRITE PRTLINE
047200         FROM COMPANY-TITLE
047300             AFTER ADVANCING PAGE.
047400     WRITE PRTLINE
047500         FROM DIVISION-TITLE
047600             AFTER ADVANCING 1 LINE.
047700     WRITE PRTLINE
047800         FROM REPORT-TITLE
047900             AFTER ADVANCING 1 LINE.
048000     WRITE PRTLINE
048100         FROM DETAIL-TITLE
048200             AFTER ADVANCING 2 LINES.
