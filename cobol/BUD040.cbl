000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD040.
000300 AUTHOR.              A M LINDQUIST.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        05/02/94.
000600 DATE-COMPILED.       05/06/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD040 -- MONTH-END SURPLUS/SHORTFALL STATEMENT.            *
001100* FOR EACH BUDGET ON BUDMAST (ONE PER USER/MONTH), LISTS EACH  *
001200* CATEGORY'S PLANNED/ACTUAL/VARIANCE UNDER A MAJOR BREAK ON    *
001300* CATEGORY TYPE -- ALWAYS IN THE FIXED ORDER NEED, WANT, THEN  *
001400* SAVINGS -- AND FOOTS WITH THE OVERALL VARIANCE AND COUNTS OF *
001500* OVER/UNDERSPENT CATEGORIES.  RUN AFTER BUD020 SO ACTUALS ARE *
001600* CURRENT.                                                    *
001700***************************************************************
001800*   CHANGE LOG                                                *
001900*   DATE       BY   REQUEST    DESCRIPTION                    *
002000*   ---------- ---- ---------- ------------------------------ *
002100*   05/02/94   AML  REQ-0131   ORIGINAL PROGRAM.               *
002200*   09/03/98   LDP  REQ-0447   Y2K -- BUD-MONTH/CAT-MONTH NOW  *
002300*                              CARRY A 4-DIGIT YEAR.           *
002400*   06/11/99   TMB  REQ-0478   MAJOR BREAK ON TYPE NO LONGER   *
002500*                              RELIES ON SORTED INPUT -- DRIVEN*
002600*                              OFF THE FIXED TYPE-TABLE SO THE *
002700*                              ORDER IS ALWAYS NEED/WANT/SAVE. *
002800***************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.          IBM-370.
003300 OBJECT-COMPUTER.          IBM-370.
003400 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003500                           UPSI-0 IS RUN-MODE-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT BUDMAST
004000              ASSIGN TO BUDMAST
004100              ORGANIZATION IS LINE SEQUENTIAL.
004200
004300     SELECT CATMAST
004400              ASSIGN TO CATMAST
004500              ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT PRTOUT
004800              ASSIGN TO DMYOUT
004900              ORGANIZATION IS RECORD SEQUENTIAL.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  BUDMAST
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 72 CHARACTERS
005700     DATA RECORD IS BUDGET-RECORD.
005800     COPY BUDGREC.
005900
006000 FD  CATMAST
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 93 CHARACTERS
006300     DATA RECORD IS CATEGORY-RECORD.
006400     COPY CATGREC.
006500
006600 FD  PRTOUT
006700     LABEL RECORD IS OMITTED
006800     RECORD CONTAINS 132 CHARACTERS
006900     LINAGE IS 60 WITH FOOTING AT 55
007000     DATA RECORD IS PRTLINE.
007100
007200 01  PRTLINE                     PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500 01  WORK-AREA.
007600     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
007700     05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
007800     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
007900     05  C-BUD-CTR               PIC 9(04)   VALUE ZERO COMP.
008000     05  FILLER                  PIC X(01).
008100
008200 01  SUB-AREA.
008300     05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
008400     05  TYPE-SUB                PIC 9(04)   VALUE ZERO COMP.
008500     05  FILLER                  PIC X(01).
008600
008700 01  I-DATE.
008800     05  I-YEAR                  PIC 9(04).
008900     05  I-MO                    PIC 9(02).
009000     05  I-DAY                   PIC 9(02).
009100     05  FILLER                  PIC X(01).
009200
009300 01  W-CUR-TYPE-AREA.
009400     05  W-CUR-TYPE              PIC X(07).
009500     05  FILLER                  PIC X(01).
009600
009700 01  W-TYPE-ACCUM.
009800     05  W-TYPE-PLANNED          PIC S9(7)V99 VALUE ZERO.
009900     05  W-TYPE-ACTUAL           PIC S9(7)V99 VALUE ZERO.
010000     05  W-TYPE-DIFFERENCE       PIC S9(7)V99 VALUE ZERO.
010100     05  W-VARIANCE              PIC S9(7)V99 VALUE ZERO.
010200
010300 01  W-BUDGET-ACCUM.
010400     05  W-TOT-PLANNED           PIC S9(7)V99 VALUE ZERO.
010500     05  W-TOT-ACTUAL            PIC S9(7)V99 VALUE ZERO.
010600     05  W-TOT-DIFFERENCE        PIC S9(7)V99 VALUE ZERO.
010700     05  W-TOT-EXPENSES          PIC S9(7)V99 VALUE ZERO.
010800     05  W-TOT-SAVED             PIC S9(7)V99 VALUE ZERO.
010900     05  W-NET-SURPLUS           PIC S9(7)V99 VALUE ZERO.
011000     05  W-OVERALL-VARIANCE      PIC S9(7)V99 VALUE ZERO.
011100     05  C-OVER-CTR              PIC 9(04)   VALUE ZERO COMP.
011200     05  C-UNDER-CTR             PIC 9(04)   VALUE ZERO COMP.
011300
011400* FIXED MAJOR-BREAK ORDER -- NEVER RESEQUENCED BY INPUT
011500 01  TYPE-TABLE-VALUES.
011600     05  FILLER                  PIC X(07)   VALUE 'NEED   '.
011700     05  FILLER                  PIC X(07)   VALUE 'WANT   '.
011800     05  FILLER                  PIC X(07)   VALUE 'SAVINGS'.
011900
012000 01  TYPE-TABLE  REDEFINES TYPE-TABLE-VALUES.
012100     05  TYPE-ENTRY OCCURS 3 TIMES
012200                                 PIC X(07).
012300
012400* IN-MEMORY CATEGORY TABLE (LOADED 1100, ALL USERS/MONTHS)
012500 01  T-CAT-TABLE.
012600     05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
012700     05  T-CAT-ENTRY OCCURS 1800 TIMES.
012800         10  T-CAT-ID             PIC 9(06).
012900         10  T-CAT-USER-ID        PIC 9(06).
013000         10  T-CAT-MONTH          PIC X(07).
013100         10  T-CAT-NAME           PIC X(30).
013200         10  T-CAT-TYPE           PIC X(07).
013300         10  T-CAT-PLANNED        PIC S9(7)V99.
013400         10  T-CAT-ACTUAL         PIC S9(7)V99.
013500     05  FILLER                  PIC X(01).
013600
013700 01  COMPANY-TITLE.
013800     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
013900     05  O-MO                    PIC 9(02).
014000     05  FILLER                  PIC X(01)   VALUE '/'.
014100     05  O-DAY                   PIC 9(02).
014200     05  FILLER                  PIC X(01)   VALUE '/'.
014300     05  O-YEAR                  PIC 9(04).
014400     05  FILLER                  PIC X(36)   VALUE SPACES.
014500     05  FILLER                  PIC X(28)   VALUE
014600         'SMARTBUDGET SETUP PROCESSOR'.
014700     05  FILLER                  PIC X(44)   VALUE SPACES.
014800     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
014900     05  O-PCTR                  PIC Z9.
015000
015100 01  DIVISION-TITLE.
015200     05  FILLER                  PIC X(06)   VALUE 'BUD040'.
015300     05  FILLER                  PIC X(51)   VALUE SPACES.
015400     05  FILLER                  PIC X(24)   VALUE
015500         'MONTH-END STATEMENT'.
015600     05  FILLER                  PIC X(51)   VALUE SPACES.
015700
015800 01  HEADING-LINE-1.
015900     05  FILLER                  PIC X(05)   VALUE 'USER:'.
016000     05  O-H-USER-ID             PIC 9(06).
016100     05  FILLER                  PIC X(05)   VALUE SPACES.
016200     05  FILLER                  PIC X(06)   VALUE 'MONTH:'.
016300     05  O-H-MONTH               PIC X(07).
016400     05  FILLER                  PIC X(95)   VALUE SPACES.
016500
016600 01  HEADING-LINE-2.
016700     05  FILLER                  PIC X(07)   VALUE 'INCOME:'.
016800     05  O-H-INCOME              PIC Z,ZZZ,ZZ9.99-.
016900     05  FILLER                  PIC X(04)   VALUE SPACES.
017000     05  FILLER                  PIC X(14)   VALUE
017100         'START BALANCE:'.
017200     05  O-H-START-BAL           PIC Z,ZZZ,ZZ9.99-.
017300     05  FILLER                  PIC X(04)   VALUE SPACES.
017400     05  FILLER                  PIC X(16)   VALUE
017500         'FREE TO SPEND: '.
017600     05  O-H-FREE-TO-SPEND       PIC Z,ZZZ,ZZ9.99-.
017700     05  FILLER                  PIC X(37)   VALUE SPACES.
017800
017900 01  DETAIL-TITLE.
018000     05  FILLER                  PIC X(03)   VALUE SPACES.
018100     05  FILLER                  PIC X(04)   VALUE 'NAME'.
018200     05  FILLER                  PIC X(28)   VALUE SPACES.
018300     05  FILLER                  PIC X(04)   VALUE 'TYPE'.
018400     05  FILLER                  PIC X(07)   VALUE SPACES.
018500     05  FILLER                  PIC X(07)   VALUE 'PLANNED'.
018600     05  FILLER                  PIC X(06)   VALUE SPACES.
018700     05  FILLER                  PIC X(06)   VALUE 'ACTUAL'.
018800     05  FILLER                  PIC X(07)   VALUE SPACES.
018900     05  FILLER                  PIC X(08)   VALUE 'VARIANCE'.
019000
019100 01  DETAIL-LINE.
019200     05  FILLER                  PIC X(03)   VALUE SPACES.
019300     05  O-CAT-NAME              PIC X(30).
019400     05  FILLER                  PIC X(03)   VALUE SPACES.
019500     05  O-CAT-TYPE              PIC X(07).
019600     05  FILLER                  PIC X(03)   VALUE SPACES.
019700     05  O-CAT-PLANNED           PIC Z,ZZZ,ZZ9.99-.
019800     05  FILLER                  PIC X(03)   VALUE SPACES.
019900     05  O-CAT-ACTUAL            PIC Z,ZZZ,ZZ9.99-.
020000     05  FILLER                  PIC X(03)   VALUE SPACES.
020100     05  O-CAT-VARIANCE          PIC Z,ZZZ,ZZ9.99-.
020200
020300 01  SUBTOTAL-LINE.
020400     05  FILLER                  PIC X(03)   VALUE SPACES.
020500     05  FILLER                  PIC X(11)   VALUE
020600         'SUBTOTAL -'.
020700     05  O-SUB-TYPE              PIC X(07).
020800     05  FILLER                  PIC X(18)   VALUE SPACES.
020900     05  O-SUB-PLANNED           PIC Z,ZZZ,ZZ9.99-.
021000     05  FILLER                  PIC X(03)   VALUE SPACES.
021100     05  O-SUB-ACTUAL            PIC Z,ZZZ,ZZ9.99-.
021200     05  FILLER                  PIC X(03)   VALUE SPACES.
021300     05  O-SUB-DIFFERENCE        PIC Z,ZZZ,ZZ9.99-.
021400
021500 01  FOOTING-LINE-1.
021600     05  FILLER                  PIC X(15)   VALUE
021700         'TOTAL PLANNED:'.
021800     05  O-F-TOT-PLANNED         PIC Z,ZZZ,ZZ9.99-.
021900     05  FILLER                  PIC X(04)   VALUE SPACES.
022000     05  FILLER                  PIC X(14)   VALUE
022100         'TOTAL ACTUAL:'.
022200     05  O-F-TOT-ACTUAL          PIC Z,ZZZ,ZZ9.99-.
022300     05  FILLER                  PIC X(04)   VALUE SPACES.
022400     05  FILLER                  PIC X(18)   VALUE
022500         'TOTAL DIFFERENCE:'.
022600     05  O-F-TOT-DIFFERENCE      PIC Z,ZZZ,ZZ9.99-.
022700     05  FILLER                  PIC X(33)   VALUE SPACES.
022800
022900 01  FOOTING-LINE-2.
023000     05  FILLER                  PIC X(16)   VALUE
023100         'TOTAL EXPENSES:'.
023200     05  O-F-TOT-EXPENSES        PIC Z,ZZZ,ZZ9.99-.
023300     05  FILLER                  PIC X(04)   VALUE SPACES.
023400     05  FILLER                  PIC X(13)   VALUE
023500         'TOTAL SAVED:'.
023600     05  O-F-TOT-SAVED           PIC Z,ZZZ,ZZ9.99-.
023700     05  FILLER                  PIC X(04)   VALUE SPACES.
023800     05  FILLER                  PIC X(13)   VALUE
023900         'NET SURPLUS:'.
024000     05  O-F-NET-SURPLUS         PIC Z,ZZZ,ZZ9.99-.
024100     05  FILLER                  PIC X(34)   VALUE SPACES.
024200
024300 01  FOOTING-LINE-3.
024400     05  FILLER                  PIC X(17)   VALUE
024500         'OVERALL VARIANCE:'.
024600     05  O-F-OVERALL-VARIANCE    PIC Z,ZZZ,ZZ9.99-.
024700     05  FILLER                  PIC X(04)   VALUE SPACES.
024800     05  FILLER                  PIC X(11)   VALUE
024900         'OVERSPENT:'.
025000     05  O-F-OVER-CTR            PIC ZZ9.
025100     05  FILLER                  PIC X(04)   VALUE SPACES.
025200     05  FILLER                  PIC X(12)   VALUE
025300         'UNDERSPENT:'.
025400     05  O-F-UNDER-CTR           PIC ZZ9.
025500     05  FILLER                  PIC X(66)   VALUE SPACES.
025600
025700 PROCEDURE DIVISION.
025800
025900 0000-BUD040.
026000     PERFORM 1000-INIT.
026100     PERFORM 2000-MAINLINE
026200         UNTIL MORE-RECS = 'NO'.
026300     PERFORM 3000-CLOSING.
026400     STOP RUN.
026500
026600 1000-INIT.
026700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
026800     MOVE I-DAY TO O-DAY.
026900     MOVE I-MO TO O-MO.
027000     MOVE I-YEAR TO O-YEAR.
027100
027200     PERFORM 1100-LOAD-CATEGORY-TABLE.
027300
027400     OPEN INPUT BUDMAST.
027500     OPEN OUTPUT PRTOUT.
027600     PERFORM 9000-READ.
027700
027800 1100-LOAD-CATEGORY-TABLE.
027900     OPEN INPUT CATMAST.
028000     MOVE ZERO TO T-CAT-COUNT.
028100     MOVE 'NO' TO CAT-EOF-SW.
028200     PERFORM 1110-READ-CATEGORY.
028300     PERFORM 1120-BUILD-CAT-ENTRY
028400         UNTIL CAT-EOF-SW = 'YES'.
028500     CLOSE CATMAST.
028600
028700 1110-READ-CATEGORY.
028800     READ CATMAST
028900         AT END
029000             MOVE 'YES' TO CAT-EOF-SW.
029100
029200 1120-BUILD-CAT-ENTRY.
029300     ADD 1 TO T-CAT-COUNT.
029400     MOVE T-CAT-COUNT TO CAT-SUB.
029500     MOVE CAT-ID        TO T-CAT-ID(CAT-SUB).
029600     MOVE CAT-USER-ID   TO T-CAT-USER-ID(CAT-SUB).
029700     MOVE CAT-MONTH     TO T-CAT-MONTH(CAT-SUB).
029800     MOVE CAT-NAME      TO T-CAT-NAME(CAT-SUB).
029900     MOVE CAT-TYPE      TO T-CAT-TYPE(CAT-SUB).
030000     MOVE CAT-PLANNED   TO T-CAT-PLANNED(CAT-SUB).
030100     MOVE CAT-ACTUAL    TO T-CAT-ACTUAL(CAT-SUB).
030200     PERFORM 1110-READ-CATEGORY.
030300
030400 2000-MAINLINE.
030500     MOVE ZERO TO W-TOT-PLANNED W-TOT-ACTUAL W-TOT-DIFFERENCE
030600                  W-TOT-EXPENSES W-TOT-SAVED
030700                  C-OVER-CTR C-UNDER-CTR.
030800
030900     PERFORM 9900-HEADING.
031000
031100     MOVE 1 TO TYPE-SUB.
031200     PERFORM 2200-TYPE-BREAK
031300         UNTIL TYPE-SUB > 3.
031400
031500     PERFORM 3100-FOOTING-TOTALS.
031600
031700     ADD 1 TO C-BUD-CTR.
031800     PERFORM 9000-READ.
031900
032000 2200-TYPE-BREAK.
032100     MOVE TYPE-ENTRY(TYPE-SUB) TO W-CUR-TYPE.
032200     MOVE ZERO TO W-TYPE-PLANNED W-TYPE-ACTUAL W-TYPE-DIFFERENCE.
032300
032400     MOVE 1 TO CAT-SUB.
032500     PERFORM 2210-SCAN-CATEGORY
032600         UNTIL CAT-SUB > T-CAT-COUNT.
032700
032800     MOVE W-CUR-TYPE          TO O-SUB-TYPE.
032900     MOVE W-TYPE-PLANNED      TO O-SUB-PLANNED.
033000     MOVE W-TYPE-ACTUAL       TO O-SUB-ACTUAL.
033100     MOVE W-TYPE-DIFFERENCE   TO O-SUB-DIFFERENCE.
033200
033300     WRITE PRTLINE
033400         FROM SUBTOTAL-LINE
033500             AFTER ADVANCING 2 LINES
033600                 AT EOP
033700                     PERFORM 9900-HEADING.
033800
033900     ADD W-TYPE-PLANNED    TO W-TOT-PLANNED.
034000     ADD W-TYPE-ACTUAL     TO W-TOT-ACTUAL.
034100     ADD W-TYPE-DIFFERENCE TO W-TOT-DIFFERENCE.
034200
034300     IF W-CUR-TYPE = 'SAVINGS'
034400         ADD W-TYPE-ACTUAL TO W-TOT-SAVED
034500     ELSE
034600         ADD W-TYPE-ACTUAL TO W-TOT-EXPENSES
034700     END-IF.
034800
034900     ADD 1 TO TYPE-SUB.
035000
035100 2210-SCAN-CATEGORY.
035200     IF T-CAT-USER-ID(CAT-SUB) = BUD-USER-ID
035300             AND T-CAT-MONTH(CAT-SUB) = BUD-MONTH
035400             AND T-CAT-TYPE(CAT-SUB) = W-CUR-TYPE
035500         PERFORM 2220-DETAIL-LINE
035600     END-IF.
035700     ADD 1 TO CAT-SUB.
035800
035900 2220-DETAIL-LINE.
036000     COMPUTE W-VARIANCE =
036100         T-CAT-PLANNED(CAT-SUB) - T-CAT-ACTUAL(CAT-SUB).
036200
036300     MOVE T-CAT-NAME(CAT-SUB)     TO O-CAT-NAME.
036400     MOVE T-CAT-TYPE(CAT-SUB)     TO O-CAT-TYPE.
036500     MOVE T-CAT-PLANNED(CAT-SUB)  TO O-CAT-PLANNED.
036600     MOVE T-CAT-ACTUAL(CAT-SUB)   TO O-CAT-ACTUAL.
036700     MOVE W-VARIANCE              TO O-CAT-VARIANCE.
036800
036900     WRITE PRTLINE
037000         FROM DETAIL-LINE
037100             AFTER ADVANCING 1 LINE
037200                 AT EOP
037300                     PERFORM 9900-HEADING.
037400
037500     IF W-VARIANCE < 0
037600         ADD 1 TO C-OVER-CTR
037700     ELSE
037800         IF W-VARIANCE > 0
037900             ADD 1 TO C-UNDER-CTR
038000         END-IF
038100     END-IF.
038200
038300     ADD T-CAT-PLANNED(CAT-SUB) TO W-TYPE-PLANNED.
038400     ADD T-CAT-ACTUAL(CAT-SUB)  TO W-TYPE-ACTUAL.
038500     ADD W-VARIANCE             TO W-TYPE-DIFFERENCE.
038600
038700 3100-FOOTING-TOTALS.
038800     COMPUTE W-NET-SURPLUS =
038900         BUD-INCOME - W-TOT-EXPENSES - W-TOT-SAVED.
039000     COMPUTE W-OVERALL-VARIANCE =
039100         BUD-INCOME - W-TOT-EXPENSES - BUD-FREE-TO-SPEND.
039200
039300     MOVE W-TOT-PLANNED        TO O-F-TOT-PLANNED.
039400     MOVE W-TOT-ACTUAL         TO O-F-TOT-ACTUAL.
039500     MOVE W-TOT-DIFFERENCE     TO O-F-TOT-DIFFERENCE.
039600
039700     WRITE PRTLINE
039800         FROM FOOTING-LINE-1
039900             AFTER ADVANCING 3 LINES.
040000
040100     MOVE W-TOT-EXPENSES       TO O-F-TOT-EXPENSES.
040200     MOVE W-TOT-SAVED          TO O-F-TOT-SAVED.
040300     MOVE W-NET-SURPLUS        TO O-F-NET-SURPLUS.
040400
040500     WRITE PRTLINE
040600         FROM FOOTING-LINE-2
040700             AFTER ADVANCING 1 LINE.
040800
040900     MOVE W-OVERALL-VARIANCE   TO O-F-OVERALL-VARIANCE.
041000     MOVE C-OVER-CTR           TO O-F-OVER-CTR.
041100     MOVE C-UNDER-CTR          TO O-F-UNDER-CTR.
041200
041300     WRITE PRTLINE
041400         FROM FOOTING-LINE-3
041500             AFTER ADVANCING 1 LINE.
041600
041700 3000-CLOSING.
041800     CLOSE BUDMAST.
041900     CLOSE PRTOUT.
042000
042100 9000-READ.
042200     READ BUDMAST
042300         AT END
042400             MOVE 'NO' TO MORE-RECS.
042500
042600 9900-HEADING.
042700     ADD 1 TO C-PCTR.
042800     MOVE C-PCTR TO O-PCTR.
042900
043000     MOVE BUD-USER-ID          TO O-H-USER-ID.
043100     MOVE BUD-MONTH            TO O-H-MONTH.
043200     MOVE BUD-INCOME           TO O-H-INCOME.
043300     MOVE BUD-START-BAL        TO O-H-START-BAL.
043400     MOVE BUD-FREE-TO-SPEND    TO O-H-FREE-TO-SPEND.
043500
043600     WRITE PRTLINE
043700         FROM COMPANY-TITLE
043800             AFTER ADVANCING PAGE.
043900     WRITE PRTLINE
044000         FROM DIVISION-TITLE
044100             AFTER ADVANCING 1 LINE.
044200     WRITE PRTLINE
044300         FROM HEADING-LINE-1
044400             AFTER ADVANCING 2 LINES.
044500     WRITE PRTLINE
044600         FROM HEADING-LINE-2
044700             AFTER ADVANCING 1 LINE.
044800     WRITE PRTLINE
044900         FROM DETAIL-TITLE
045000             AFTER ADVANCING 2 LINES.
