000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BUD030.
000300 AUTHOR.              R W KOVACS.
000400 INSTALLATION.        SMARTBUDGET DP DIVISION.
000500 DATE-WRITTEN.        04/20/94.
000600 DATE-COMPILED.       04/27/94.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* BUD030 -- TRANSACTION POSTING ENGINE.                      *
001100* READS A BATCH OF CREATE/UPDATE/DELETE TRANSACTION REQUESTS, *
001200* VALIDATES EACH AGAINST THE CATEGORY AND BUDGET MASTERS, AND *
001300* APPLIES IT TO AN IN-MEMORY COPY OF THE TRANSACTION MASTER.  *
001400* THE MASTER IS RE-SORTED BY CATEGORY-ID AND REWRITTEN AT     *
001500* CLOSE SO BUD020 CAN CONTROL-BREAK ON IT NEXT JOB STEP.      *
001600***************************************************************
001700*   CHANGE LOG                                                *
001800*   DATE       BY   REQUEST    DESCRIPTION                    *
001900*   ---------- ---- ---------- ------------------------------ *
002000*   04/20/94   RWK  REQ-0126   ORIGINAL PROGRAM.               *
002100*   09/02/98   LDP  REQ-0447   Y2K -- TRN-DATE/CAT-MONTH NOW   *
002200*                              CARRY A 4-DIGIT YEAR.           *
002300*   04/14/99   TMB  REQ-0470   ADDED RECLASSIFY (UPDATE TO A   *
002400*                              NEW CATEGORY) SUPPORT AND THE   *
002500*                              POST-APPLY BUBBLE-SORT PASS.    *
002600***************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.          IBM-370.
003100 OBJECT-COMPUTER.          IBM-370.
003200 SPECIAL-NAMES.            C01 IS TOP-OF-FORM
003300                           UPSI-0 IS RUN-MODE-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT TRNREQ
003800              ASSIGN TO TRNREQ
003900              ORGANIZATION IS LINE SEQUENTIAL.
004000
004100     SELECT TRNFILE
004200              ASSIGN TO TRNFILE
004300              ORGANIZATION IS LINE SEQUENTIAL.
004400
004500     SELECT CATMAST
004600              ASSIGN TO CATMAST
004700              ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT BUDMAST
005000              ASSIGN TO BUDMAST
005100              ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT PRTOUT
005400              ASSIGN TO DMYOUT
005500              ORGANIZATION IS RECORD SEQUENTIAL.
005600
005700     SELECT PRTOUTERR
005800              ASSIGN TO DMYOUTER
005900              ORGANIZATION IS RECORD SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  TRNREQ
006500     LABEL RECORD IS STANDARD
006600     RECORD CONTAINS 85 CHARACTERS
006700     DATA RECORD IS TRANSACTION-RECORD.
006800     COPY TRNSREC.
006900
007000 FD  TRNFILE
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 78 CHARACTERS
007300     DATA RECORD IS OUT-TRANSACTION-RECORD.
007400
007500 01  OUT-TRANSACTION-RECORD.
007600     05  OT-ID                   PIC 9(08).
007700     05  OT-USER-ID              PIC 9(06).
007800     05  OT-CATEGORY-ID          PIC 9(06).
007900     05  OT-DATE                 PIC 9(08).
008000     05  OT-AMOUNT               PIC S9(7)V99.
008100     05  OT-DESC                 PIC X(40).
008200     05  OT-RECURRING-FLAG       PIC X(01).
008300
008400 FD  CATMAST
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 93 CHARACTERS
008700     DATA RECORD IS CATEGORY-RECORD.
008800     COPY CATGREC.
008900
009000 FD  BUDMAST
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 72 CHARACTERS
009300     DATA RECORD IS BUDGET-RECORD.
009400     COPY BUDGREC.
009500
009600 FD  PRTOUT
009700     LABEL RECORD IS OMITTED
009800     RECORD CONTAINS 132 CHARACTERS
009900     LINAGE IS 60 WITH FOOTING AT 55
010000     DATA RECORD IS PRTLINE.
010100
010200 01  PRTLINE                     PIC X(132).
010300
010400 FD  PRTOUTERR
010500     LABEL RECORD IS OMITTED
010600     RECORD CONTAINS 132 CHARACTERS
010700     LINAGE IS 60 WITH FOOTING AT 55
010800     DATA RECORD IS PRTLINE-ERR.
010900
011000 01  PRTLINE-ERR                 PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300 01  WORK-AREA.
011400     05  MORE-RECS               PIC X(03)   VALUE 'YES'.
011500     05  ERR-SWITCH              PIC X(03)   VALUE SPACES.
011600     05  CAT-EOF-SW              PIC X(03)   VALUE 'NO'.
011700     05  BUD-EOF-SW              PIC X(03)   VALUE 'NO'.
011800     05  TRN-EOF-SW              PIC X(03)   VALUE 'NO'.
011900     05  CAT-FOUND-SW            PIC X(03)   VALUE 'NO'.
012000     05  NEWCAT-FOUND-SW         PIC X(03)   VALUE 'NO'.
012100     05  BUDGET-FOUND-SW         PIC X(03)   VALUE 'NO'.
012200     05  TRN-FOUND-SW            PIC X(03)   VALUE 'NO'.
012300     05  SWAPPED-SW              PIC X(03)   VALUE 'NO'.
012400     05  C-PCTR                  PIC 9(02)   VALUE ZERO.
012500     05  C-ERR-PCTR              PIC 9(02)   VALUE ZERO.
012600     05  C-ERR-CTR               PIC 9(04)   VALUE ZERO COMP.
012700     05  C-VALID-CTR             PIC 9(04)   VALUE ZERO COMP.
012800     05  FILLER                  PIC X(01).
012900
013000 01  SUB-AREA.
013100     05  CAT-SUB                 PIC 9(04)   VALUE ZERO COMP.
013200     05  BUD-SUB                 PIC 9(04)   VALUE ZERO COMP.
013300     05  TRN-SUB                 PIC 9(04)   VALUE ZERO COMP.
013400     05  W-LAST-SUB              PIC 9(04)   VALUE ZERO COMP.
013500     05  W-HOLD-SUB              PIC 9(04)   VALUE ZERO COMP.
013600     05  FILLER                  PIC X(01).
013700
013800 01  I-DATE.
013900     05  I-YEAR                  PIC 9(04).
014000     05  I-MO                    PIC 9(02).
014100     05  I-DAY                   PIC 9(02).
014200     05  FILLER                  PIC X(01).
014300
014400 01  W-TRN-MONTH-AREA.
014500     05  W-TRN-MONTH             PIC X(07).
014600     05  W-TRN-MONTH-BRK  REDEFINES W-TRN-MONTH.
014700         10  W-TRN-MONTH-YYYY     PIC X(04).
014800         10  W-TRN-MONTH-DASH     PIC X(01).
014900         10  W-TRN-MONTH-MM       PIC X(02).
015000
015100* IN-MEMORY CATEGORY LOOKUP TABLE (LOADED AT 1100)
015200 01  T-CAT-TABLE.
015300     05  T-CAT-COUNT             PIC 9(04)   VALUE ZERO COMP.
015400     05  T-CAT-ENTRY OCCURS 1800 TIMES.
015500         10  T-CAT-ID             PIC 9(06).
015600         10  T-CAT-USER-ID        PIC 9(06).
015700         10  T-CAT-MONTH          PIC X(07).
015800     05  FILLER                  PIC X(01).
015900
016000* IN-MEMORY BUDGET-EXISTS TABLE (LOADED AT 1200)
016100 01  T-BUDGET-TABLE.
016200     05  T-BUDGET-COUNT          PIC 9(04)   VALUE ZERO COMP.
016300     05  T-BUDGET-ENTRY OCCURS 300 TIMES.
016400         10  T-BUD-USER-ID        PIC 9(06).
016500         10  T-BUD-MONTH          PIC X(07).
016600     05  FILLER                  PIC X(01).
016700
016800* IN-MEMORY TRANSACTION MASTER (LOADED 1300, RESORTED AND
016900* REWRITTEN AT CLOSE)
017000 01  T-TRN-TABLE.
017100     05  T-TRN-COUNT             PIC 9(04)   VALUE ZERO COMP.
017200     05  T-TRN-ENTRY OCCURS 3000 TIMES.
017300         10  T-TRN-ID             PIC 9(08).
017400         10  T-TRN-USER-ID        PIC 9(06).
017500         10  T-TRN-CATEGORY-ID    PIC 9(06).
017600         10  T-TRN-DATE           PIC 9(08).
017700         10  T-TRN-AMOUNT         PIC S9(7)V99.
017800         10  T-TRN-DESC           PIC X(40).
017900         10  T-TRN-RECURRING      PIC X(01).
018000     05  FILLER                  PIC X(01).
018100
018200* ONE-ENTRY SWAP AREA FOR THE BUBBLE SORT AT 3100
018300 01  W-SWAP-ENTRY.
018400     05  W-SWAP-ID               PIC 9(08).
018500     05  W-SWAP-USER-ID          PIC 9(06).
018600     05  W-SWAP-CATEGORY-ID      PIC 9(06).
018700     05  W-SWAP-DATE             PIC 9(08).
018800     05  W-SWAP-AMOUNT           PIC S9(7)V99.
018900     05  W-SWAP-DESC             PIC X(40).
019000     05  W-SWAP-RECURRING        PIC X(01).
019100
019200 01  COMPANY-TITLE.
019300     05  FILLER                  PIC X(06)   VALUE 'DATE:'.
019400     05  O-MO                    PIC 9(02).
019500     05  FILLER                  PIC X(01)   VALUE '/'.
019600     05  O-DAY                   PIC 9(02).
019700     05  FILLER                  PIC X(01)   VALUE '/'.
019800     05  O-YEAR                  PIC 9(04).
019900     05  FILLER                  PIC X(36)   VALUE SPACES.
020000     05  FILLER                  PIC X(28)   VALUE
020100         'SMARTBUDGET SETUP PROCESSOR'.
020200     05  FILLER                  PIC X(44)   VALUE SPACES.
020300     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
020400     05  O-PCTR                  PIC Z9.
020500
020600 01  DIVISION-TITLE.
020700     05  FILLER                  PIC X(06)   VALUE 'BUD030'.
020800     05  FILLER                  PIC X(51)   VALUE SPACES.
020900     05  FILLER                  PIC X(21)   VALUE
021000         'TRANSACTION POSTING'.
021100     05  FILLER                  PIC X(54)   VALUE SPACES.
021200
021300 01  REPORT-TITLE.
021400     05  FILLER                  PIC X(58)   VALUE SPACES.
021500     05  FILLER                  PIC X(16)   VALUE
021600         'POSTED REQUESTS'.
021700     05  FILLER                  PIC X(58)   VALUE SPACES.
021800
021900 01  DETAIL-TITLE.
022000     05  FILLER                  PIC X(03)   VALUE SPACES.
022100     05  FILLER                  PIC X(02)   VALUE 'ID'.
022200     05  FILLER                  PIC X(08)   VALUE SPACES.
022300     05  FILLER                  PIC X(04)   VALUE 'USER'.
022400     05  FILLER                  PIC X(06)   VALUE SPACES.
022500     05  FILLER                  PIC X(03)   VALUE 'CAT'.
022600     05  FILLER                  PIC X(07)   VALUE SPACES.
022700     05  FILLER                  PIC X(06)   VALUE 'ACTION'.
022800     05  FILLER                  PIC X(05)   VALUE SPACES.
022900     05  FILLER                  PIC X(06)   VALUE 'AMOUNT'.
023000
023100 01  DETAIL-LINE.
023200     05  O-TRN-ID                PIC 9(08).
023300     05  FILLER                  PIC X(03)   VALUE SPACES.
023400     05  O-TRN-USER-ID           PIC 9(06).
023500     05  FILLER                  PIC X(05)   VALUE SPACES.
023600     05  O-TRN-CAT-ID            PIC 9(06).
023700     05  FILLER                  PIC X(05)   VALUE SPACES.
023800     05  O-TRN-ACTION            PIC X(01).
023900     05  FILLER                  PIC X(09)   VALUE SPACES.
024000     05  O-TRN-AMOUNT            PIC Z,ZZZ,ZZ9.99-.
024100
024200 01  GRANDTOTAL-LINE.
024300     05  FILLER                  PIC X(14)   VALUE
024400         'TOTAL ACCEPTED'.
024500     05  O-VALID-CTR             PIC Z,ZZ9.
024600     05  FILLER                  PIC X(111)  VALUE SPACES.
024700
024800 01  ERROR-TITLE.
024900     05  FILLER                  PIC X(58)   VALUE SPACES.
025000     05  FILLER                  PIC X(16)   VALUE
025100         'REJECTED POSTS '.
025200     05  FILLER                  PIC X(58)   VALUE SPACES.
025300
025400 01  ERROR-LINE.
025500     05  FILLER                  PIC X(03)   VALUE SPACES.
025600     05  FILLER                  PIC X(02)   VALUE 'ID'.
025700     05  FILLER                  PIC X(10)   VALUE SPACES.
025800     05  FILLER                  PIC X(17)   VALUE
025900         'ERROR DESCRIPTION'.
026000     05  FILLER                  PIC X(100)  VALUE SPACES.
026100
026200 01  ERROR-RECORD.
026300     05  FILLER                  PIC X(03)   VALUE SPACES.
026400     05  O-ERR-TRN-ID            PIC 9(08).
026500     05  FILLER                  PIC X(04)   VALUE SPACES.
026600     05  O-ERR-MSG               PIC X(60).
026700     05  FILLER                  PIC X(57)   VALUE SPACES.
026800
026900 01  ERROR-TOTAL.
027000     05  FILLER                  PIC X(13)   VALUE
027100         'TOTAL ERRORS '.
027200     05  O-ERR-CTR               PIC Z,ZZ9.
027300     05  FILLER                  PIC X(113)  VALUE SPACES.
027400
027500 PROCEDURE DIVISION.
027600
027700 0000-BUD030.
027800     PERFORM 1000-INIT.
027900     PERFORM 2000-MAINLINE
028000         UNTIL MORE-RECS = 'NO'.
028100     PERFORM 3000-CLOSING.
028200     STOP RUN.
028300
028400 1000-INIT.
028500     MOVE FUNCTION CURRENT-DATE TO I-DATE.
028600     MOVE I-DAY TO O-DAY.
028700     MOVE I-MO TO O-MO.
028800     MOVE I-YEAR TO O-YEAR.
028900
029000     PERFORM 1100-LOAD-CATEGORY-TABLE.
029100     PERFORM 1200-LOAD-BUDGET-TABLE.
029200     PERFORM 1300-LOAD-TRN-TABLE.
029300
029400     OPEN INPUT TRNREQ.
029500     OPEN OUTPUT PRTOUT.
029600     OPEN OUTPUT PRTOUTERR.
029700
029800     PERFORM 9000-READ.
029900     PERFORM 9100-ERR-HEADING.
030000     PERFORM 9900-HEADING.
030100
030200 1100-LOAD-CATEGORY-TABLE.
030300     OPEN INPUT CATMAST.
030400     MOVE ZERO TO T-CAT-COUNT.
030500     MOVE 'NO' TO CAT-EOF-SW.
030600     PERFORM 1110-READ-CATEGORY.
030700     PERFORM 1120-BUILD-CAT-ENTRY
030800         UNTIL CAT-EOF-SW = 'YES'.
030900     CLOSE CATMAST.
031000
031100 1110-READ-CATEGORY.
031200     READ CATMAST
031300         AT END
031400             MOVE 'YES' TO CAT-EOF-SW.
031500
031600 1120-BUILD-CAT-ENTRY.
031700     ADD 1 TO T-CAT-COUNT.
031800     MOVE T-CAT-COUNT TO CAT-SUB.
031900     MOVE CAT-ID        TO T-CAT-ID(CAT-SUB).
032000     MOVE CAT-USER-ID   TO T-CAT-USER-ID(CAT-SUB).
032100     MOVE CAT-MONTH     TO T-CAT-MONTH(CAT-SUB).
032200     PERFORM 1110-READ-CATEGORY.
032300
032400 1200-LOAD-BUDGET-TABLE.
032500     OPEN INPUT BUDMAST.
032600     MOVE ZERO TO T-BUDGET-COUNT.
032700     MOVE 'NO' TO BUD-EOF-SW.
032800     PERFORM 1210-READ-BUDGET.
032900     PERFORM 1220-BUILD-BUDGET-ENTRY
033000         UNTIL BUD-EOF-SW = 'YES'.
033100     CLOSE BUDMAST.
033200
033300 1210-READ-BUDGET.
033400     READ BUDMAST
033500         AT END
033600             MOVE 'YES' TO BUD-EOF-SW.
033700
033800 1220-BUILD-BUDGET-ENTRY.
033900     ADD 1 TO T-BUDGET-COUNT.
034000     MOVE T-BUDGET-COUNT TO BUD-SUB.
034100     MOVE BUD-USER-ID TO T-BUD-USER-ID(BUD-SUB).
034200     MOVE BUD-MONTH   TO T-BUD-MONTH(BUD-SUB).
034300     PERFORM 1210-READ-BUDGET.
034400
034500 1300-LOAD-TRN-TABLE.
034600     OPEN INPUT TRNFILE.
034700     MOVE ZERO TO T-TRN-COUNT.
034800     MOVE 'NO' TO TRN-EOF-SW.
034900     PERFORM 1310-READ-TRN.
035000     PERFORM 1320-BUILD-TRN-ENTRY
035100         UNTIL TRN-EOF-SW = 'YES'.
035200     CLOSE TRNFILE.
035300
035400 1310-READ-TRN.
035500     READ TRNFILE
035600         AT END
035700             MOVE 'YES' TO TRN-EOF-SW.
035800
035900 1320-BUILD-TRN-ENTRY.
036000     ADD 1 TO T-TRN-COUNT.
036100     MOVE T-TRN-COUNT TO TRN-SUB.
036200     MOVE OT-ID              TO T-TRN-ID(TRN-SUB).
036300     MOVE OT-USER-ID         TO T-TRN-USER-ID(TRN-SUB).
036400     MOVE OT-CATEGORY-ID     TO T-TRN-CATEGORY-ID(TRN-SUB).
036500     MOVE OT-DATE            TO T-TRN-DATE(TRN-SUB).
036600     MOVE OT-AMOUNT          TO T-TRN-AMOUNT(TRN-SUB).
036700     MOVE OT-DESC            TO T-TRN-DESC(TRN-SUB).
036800     MOVE OT-RECURRING-FLAG  TO T-TRN-RECURRING(TRN-SUB).
036900     PERFORM 1310-READ-TRN.
037000
037100 2000-MAINLINE.
037200     PERFORM 2100-VALIDATE-TRANS THRU 2100-EXIT.
037300
037400     IF ERR-SWITCH = 'YES'
037500         PERFORM 2600-ERROR-PRT
037600     ELSE
037700         PERFORM 2200-APPLY-C-U-D
037800         PERFORM 2950-OUTPUT-VALID
037900     END-IF.
038000
038100     PERFORM 9000-READ.
038200
038300 2100-VALIDATE-TRANS.
038400     MOVE 'YES' TO ERR-SWITCH.
038500
038600     MOVE TRN-DATE-YYYY TO W-TRN-MONTH-YYYY.
038700     MOVE '-'           TO W-TRN-MONTH-DASH.
038800     MOVE TRN-DATE-MM   TO W-TRN-MONTH-MM.
038900
039000     PERFORM 2110-FIND-CAT-FOR-VALIDATE.
039100     IF CAT-FOUND-SW NOT = 'YES'
039200         MOVE 'CATEGORY DOES NOT EXIST FOR THIS USER.'
039300             TO O-ERR-MSG
039400         GO TO 2100-EXIT
039500     END-IF.
039600
039700     PERFORM 2120-FIND-BUDGET-FOR-VALIDATE.
039800     IF BUDGET-FOUND-SW NOT = 'YES'
039900         MOVE 'NO BUDGET FOR USER/MONTH.' TO O-ERR-MSG
040000         GO TO 2100-EXIT
040100     END-IF.
040200
040300     IF NOT TRN-IS-CREATE AND NOT TRN-IS-UPDATE
040400             AND NOT TRN-IS-DELETE
040500         MOVE 'ACTION MUST BE C, U OR D.' TO O-ERR-MSG
040600         GO TO 2100-EXIT
040700     END-IF.
040800
040900     IF TRN-IS-UPDATE OR TRN-IS-DELETE
041000         PERFORM 2130-FIND-TRN-FOR-VALIDATE
041100         IF TRN-FOUND-SW NOT = 'YES'
041200             MOVE 'TRANSACTION NOT ON FILE.' TO O-ERR-MSG
041300             GO TO 2100-EXIT
041400         END-IF
041500     END-IF.
041600
041700     IF TRN-IS-UPDATE AND TRN-NEW-CAT-ID NOT = ZERO
041800             AND TRN-NEW-CAT-ID NOT = TRN-CATEGORY-ID
041900         PERFORM 2140-FIND-NEWCAT-FOR-VALIDATE
042000         IF NEWCAT-FOUND-SW NOT = 'YES'
042100             MOVE 'NEW CATEGORY DOES NOT EXIST FOR USER.'
042200                 TO O-ERR-MSG
042300             GO TO 2100-EXIT
042400         END-IF
042500     END-IF.
042600
042700     MOVE 'NO' TO ERR-SWITCH.
042800
042900 2100-EXIT.
043000     EXIT.
043100
043200 2110-FIND-CAT-FOR-VALIDATE.
043300     MOVE 'NO' TO CAT-FOUND-SW.
043400     MOVE 1 TO CAT-SUB.
043500     PERFORM 2111-SCAN-CAT
043600         UNTIL CAT-SUB > T-CAT-COUNT OR CAT-FOUND-SW = 'YES'.
043700
043800 2111-SCAN-CAT.
043900     IF T-CAT-ID(CAT-SUB) = TRN-CATEGORY-ID
044000             AND T-CAT-USER-ID(CAT-SUB) = TRN-USER-ID
044100         MOVE 'YES' TO CAT-FOUND-SW
044200     ELSE
044300         ADD 1 TO CAT-SUB
044400     END-IF.
044500
044600 2120-FIND-BUDGET-FOR-VALIDATE.
044700     MOVE 'NO' TO BUDGET-FOUND-SW.
044800     MOVE 1 TO BUD-SUB.
044900     PERFORM 2121-SCAN-BUDGET
045000         UNTIL BUD-SUB > T-BUDGET-COUNT
045100             OR BUDGET-FOUND-SW = 'YES'.
045200
045300 2121-SCAN-BUDGET.
045400     IF T-BUD-USER-ID(BUD-SUB) = TRN-USER-ID
045500             AND T-BUD-MONTH(BUD-SUB) = W-TRN-MONTH
045600         MOVE 'YES' TO BUDGET-FOUND-SW
045700     ELSE
045800         ADD 1 TO BUD-SUB
045900     END-IF.
046000
046100 2130-FIND-TRN-FOR-VALIDATE.
046200     MOVE 'NO' TO TRN-FOUND-SW.
046300     MOVE 1 TO TRN-SUB.
046400     PERFORM 2131-SCAN-TRN
046500         UNTIL TRN-SUB > T-TRN-COUNT OR TRN-FOUND-SW = 'YES'.
046600
046700 2131-SCAN-TRN.
046800     IF T-TRN-ID(TRN-SUB) = TRN-ID
046900         MOVE 'YES' TO TRN-FOUND-SW
047000     ELSE
047100         ADD 1 TO TRN-SUB
047200     END-IF.
047300
047400 2140-FIND-NEWCAT-FOR-VALIDATE.
047500     MOVE 'NO' TO NEWCAT-FOUND-SW.
047600     MOVE 1 TO CAT-SUB.
047700     PERFORM 2141-SCAN-NEWCAT
047800         UNTIL CAT-SUB > T-CAT-COUNT OR NEWCAT-FOUND-SW = 'YES'.
047900
048000 2141-SCAN-NEWCAT.
048100     IF T-CAT-ID(CAT-SUB) = TRN-NEW-CAT-ID
048200             AND T-CAT-USER-ID(CAT-SUB) = TRN-USER-ID
048300         MOVE 'YES' TO NEWCAT-FOUND-SW
048400     ELSE
048500         ADD 1 TO CAT-SUB
048600     END-IF.
048700
048800 2200-APPLY-C-U-D.
048900     EVALUATE TRUE
049000         WHEN TRN-IS-CREATE
049100             PERFORM 2210-CREATE-TRANS
049200         WHEN TRN-IS-UPDATE
049300             PERFORM 2220-UPDATE-TRANS
049400         WHEN TRN-IS-DELETE
049500             PERFORM 2230-DELETE-TRANS
049600     END-EVALUATE.
049700
049800 2210-CREATE-TRANS.
049900     ADD 1 TO T-TRN-COUNT.
050000     MOVE T-TRN-COUNT TO TRN-SUB.
050100     MOVE TRN-ID              TO T-TRN-ID(TRN-SUB).
050200     MOVE TRN-USER-ID         TO T-TRN-USER-ID(TRN-SUB).
050300     MOVE TRN-CATEGORY-ID     TO T-TRN-CATEGORY-ID(TRN-SUB).
050400     MOVE TRN-DATE            TO T-TRN-DATE(TRN-SUB).
050500     MOVE TRN-AMOUNT          TO T-TRN-AMOUNT(TRN-SUB).
050600     MOVE TRN-DESC            TO T-TRN-DESC(TRN-SUB).
050700     MOVE TRN-RECURRING-FLAG  TO T-TRN-RECURRING(TRN-SUB).
050800
050900 2220-UPDATE-TRANS.
051000     MOVE TRN-DATE            TO T-TRN-DATE(TRN-SUB).
051100     MOVE TRN-AMOUNT          TO T-TRN-AMOUNT(TRN-SUB).
051200     MOVE TRN-DESC            TO T-TRN-DESC(TRN-SUB).
051300     MOVE TRN-RECURRING-FLAG  TO T-TRN-RECURRING(TRN-SUB).
051400
051500     IF TRN-NEW-CAT-ID NOT = ZERO
051600             AND TRN-NEW-CAT-ID NOT = TRN-CATEGORY-ID
051700         MOVE TRN-NEW-CAT-ID TO T-TRN-CATEGORY-ID(TRN-SUB)
051800     END-IF.
051900
052000 2230-DELETE-TRANS.
052100     MOVE TRN-SUB TO W-HOLD-SUB.
052200     PERFORM 2231-SHIFT-TRN-DOWN
052300         UNTIL W-HOLD-SUB = T-TRN-COUNT OR W-HOLD-SUB > T-TRN-COUNT.
052400     SUBTRACT 1 FROM T-TRN-COUNT.
052500
052600 2231-SHIFT-TRN-DOWN.
052700     MOVE T-TRN-ENTRY(W-HOLD-SUB + 1) TO T-TRN-ENTRY(W-HOLD-SUB).
052800     ADD 1 TO W-HOLD-SUB.
052900
053000 2600-ERROR-PRT.
053100     MOVE TRN-ID TO O-ERR-TRN-ID.
053200
053300     WRITE PRTLINE-ERR
053400         FROM ERROR-RECORD
053500             AFTER ADVANCING 2 LINES
053600                 AT EOP
053700                     PERFORM 9100-ERR-HEADING.
053800
053900     ADD 1 TO C-ERR-CTR.
054000
054100 2950-OUTPUT-VALID.
054200     MOVE TRN-ID          TO O-TRN-ID.
054300     MOVE TRN-USER-ID     TO O-TRN-USER-ID.
054400     MOVE TRN-CATEGORY-ID TO O-TRN-CAT-ID.
054500     MOVE TRN-ACTION      TO O-TRN-ACTION.
054600     MOVE TRN-AMOUNT      TO O-TRN-AMOUNT.
054700
054800     WRITE PRTLINE
054900         FROM DETAIL-LINE
055000             AFTER ADVANCING 1 LINE
055100                 AT EOP
055200                     PERFORM 9900-HEADING.
055300
055400     ADD 1 TO C-VALID-CTR.
055500
055600 3000-CLOSING.
055700     PERFORM 3100-SORT-TRN-TABLE.
055800     PERFORM 3200-REWRITE-TRN-MASTER.
055900     PERFORM 3900-GRAND-TOTAL.
056000     PERFORM 3950-ERROR-TOTAL.
056100
056200     CLOSE TRNREQ.
056300     CLOSE PRTOUT.
056400     CLOSE PRTOUTERR.
056500
056600 3100-SORT-TRN-TABLE.
056700     MOVE 'YES' TO SWAPPED-SW.
056800     PERFORM 3110-BUBBLE-PASS
056900         UNTIL SWAPPED-SW = 'NO'.
057000
057100 3110-BUBBLE-PASS.
057200     MOVE 'NO' TO SWAPPED-SW.
057300     COMPUTE W-LAST-SUB = T-TRN-COUNT - 1.
057400     MOVE 1 TO TRN-SUB.
057500     PERFORM 3120-COMPARE-SWAP
057600         UNTIL TRN-SUB > W-LAST-SUB.
057700
057800 3120-COMPARE-SWAP.
057900     IF T-TRN-CATEGORY-ID(TRN-SUB) > T-TRN-CATEGORY-ID(TRN-SUB + 1)
058000         PERFORM 3130-SWAP-ENTRIES
058100         MOVE 'YES' TO SWAPPED-SW
058200     END-IF.
058300     ADD 1 TO TRN-SUB.
058400
058500 3130-SWAP-ENTRIES.
058600     MOVE T-TRN-ID(TRN-SUB)          TO W-SWAP-ID.
058700     MOVE T-TRN-USER-ID(TRN-SUB)     TO W-SWAP-USER-ID.
058800     MOVE T-TRN-CATEGORY-ID(TRN-SUB) TO W-SWAP-CATEGORY-ID.
058900     MOVE T-TRN-DATE(TRN-SUB)        TO W-SWAP-DATE.
059000     MOVE T-TRN-AMOUNT(TRN-SUB)      TO W-SWAP-AMOUNT.
059100     MOVE T-TRN-DESC(TRN-SUB)        TO W-SWAP-DESC.
059200     MOVE T-TRN-RECURRING(TRN-SUB)   TO W-SWAP-RECURRING.
059300
059400     MOVE T-TRN-ENTRY(TRN-SUB + 1) TO T-TRN-ENTRY(TRN-SUB).
059500
059600     MOVE W-SWAP-ID             TO T-TRN-ID(TRN-SUB + 1).
059700     MOVE W-SWAP-USER-ID        TO T-TRN-USER-ID(TRN-SUB + 1).
059800     MOVE W-SWAP-CATEGORY-ID    TO T-TRN-CATEGORY-ID(TRN-SUB + 1).
059900     MOVE W-SWAP-DATE           TO T-TRN-DATE(TRN-SUB + 1).
060000     MOVE W-SWAP-AMOUNT         TO T-TRN-AMOUNT(TRN-SUB + 1).
060100     MOVE W-SWAP-DESC           TO T-TRN-DESC(TRN-SUB + 1).
060200     MOVE W-SWAP-RECURRING      TO T-TRN-RECURRING(TRN-SUB + 1).
060300
060400 3200-REWRITE-TRN-MASTER.
060500     OPEN OUTPUT TRNFILE.
060600     MOVE 1 TO TRN-SUB.
060700     PERFORM 3210-WRITE-ONE-TRN
060800         UNTIL TRN-SUB > T-TRN-COUNT.
060900     CLOSE TRNFILE.
061000
061100 3210-WRITE-ONE-TRN.
061200     MOVE T-TRN-ID(TRN-SUB)          TO OT-ID.
061300     MOVE T-TRN-USER-ID(TRN-SUB)     TO OT-USER-ID.
061400     MOVE T-TRN-CATEGORY-ID(TRN-SUB) TO OT-CATEGORY-ID.
061500     MOVE T-TRN-DATE(TRN-SUB)        TO OT-DATE.
061600     MOVE T-TRN-AMOUNT(TRN-SUB)      TO OT-AMOUNT.
061700     MOVE T-TRN-DESC(TRN-SUB)        TO OT-DESC.
061800     MOVE T-TRN-RECURRING(TRN-SUB)   TO OT-RECURRING-FLAG.
061900
062000     WRITE OUT-TRANSACTION-RECORD.
062100
062200     ADD 1 TO TRN-SUB.
062300
062400 3900-GRAND-TOTAL.
062500     MOVE C-VALID-CTR TO O-VALID-CTR.
062600
062700     WRITE PRTLINE
062800         FROM GRANDTOTAL-LINE
062900             AFTER ADVANCING 3 LINES.
063000
063100 3950-ERROR-TOTAL.
063200     MOVE C-ERR-CTR TO O-ERR-CTR.
063300
063400     WRITE PRTLINE-ERR
063500         FROM ERROR-TOTAL
063600             AFTER ADVANCING 3 LINES.
063700
063800 9000-READ.
063900     READ TRNREQ
064000         AT END
064100             MOVE 'NO' TO MORE-RECS.
064200
064300 9100-ERR-HEADING.
064400     ADD 1 TO C-ERR-PCTR.
064500     MOVE C-ERR-PCTR TO O-PCTR.
064600
064700     WRITE PRTLINE-ERR
064800         FROM COMPANY-TITLE
064900             AFTER ADVANCING PAGE.
065000     WRITE PRTLINE-ERR
065100         FROM DIVISION-TITLE
065200             AFTER ADVANCING 1 LINE.
065300     WRITE PRTLINE-ERR
065400         FROM ERROR-TITLE
065500             AFTER ADVANCING 1 LINE.
065600     WRITE PRTLINE-ERR
065700         FROM ERROR-LINE
065800             AFTER ADVANCING 2 LINES.
065900
066000 9900-HEADING.
066100     ADD 1 TO C-PCTR.
066200     MOVE C-PCTR TO O-PCTR.
066300
066400     WRITE PRTLINE
066500         FROM COMPANY-TITLE
066600             AFTER ADVANCING PAGE.
066700     WRITE PRTLINE
066800         FROM DIVISION-TITLE
066900             AFTER ADVANCING 1 LINE.
067000     WRITE PRTLINE
067100         FROM REPORT-TITLE
067200             AFTER ADVANCING 1 LINE.
067300     WRITE PRTLINE
067400         FROM DETAIL-TITLE
067500             AFTER ADVANCING 2 LINES.
