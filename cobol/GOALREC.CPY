000100******************************************************************
000200*                        G O A L R E C . C P Y                 *
000300*   SAVINGS-GOAL RECORD -- ONE ENTRY PER USER PER NAMED GOAL.   *
000400*   KEYED BY GOAL-ID ASCENDING.                                 *
000500******************************************************************
000600*   CHANGE LOG                                                  *
000700*   DATE       BY   REQUEST    DESCRIPTION                      *
000800*   ---------- ---- ---------- -------------------------------- *
000900*   04/01/94   RWK  REQ-0121   ORIGINAL LAYOUT.                  *
001000*   06/02/97   TMB  REQ-0302   ADDED GOAL-MONTHLY FOR THE        *
001100*                              SUGGESTED-CONTRIBUTION FEATURE.   *
001200******************************************************************
001300 01  GOAL-RECORD.
001400*                       --- KEY FIELDS ---
001500     05  GOAL-ID                     PIC 9(06).
001600     05  GOAL-USER-ID                PIC 9(06).
001700*                       --- DESCRIPTIVE FIELDS ---
001800     05  GOAL-NAME                   PIC X(30).
001900*                       --- AMOUNT FIELDS ---
002000     05  GOAL-TARGET                 PIC S9(7)V99.
002100     05  GOAL-SAVED                  PIC S9(7)V99.
002200     05  GOAL-MONTHLY                PIC S9(7)V99.
002300*                       --- PAD TO STANDARD 75-BYTE RECORD ---
002400     05  FILLER                      PIC X(06).
