000100******************************************************************
000200*                        C A T G R E C . C P Y                 *
000300*   CATEGORY MASTER RECORD -- ONE ENTRY PER USER/MONTH/CATEGORY *
000400*   KEYED BY CAT-USER-ID / CAT-MONTH / CAT-ID ASCENDING.        *
000500******************************************************************
000600*   CHANGE LOG                                                  *
000700*   DATE       BY   REQUEST    DESCRIPTION                      *
000800*   ---------- ---- ---------- -------------------------------- *
000900*   03/18/94   RWK  REQ-0119   ORIGINAL LAYOUT.                  *
001000*   06/02/97   TMB  REQ-0302   ADDED CAT-TYPE 88-LEVELS FOR THE  *
001100*                              NEED/WANT/SAVINGS SPLIT.          *
001200*   09/02/98   LDP  REQ-0447   ADDED ICON/COLOR DISPLAY BYTES -- *
001300*                              PRESENTATION ONLY, NOT USED IN    *
001400*                              ANY CALCULATION.                  *
001500******************************************************************
001600 01  CATEGORY-RECORD.
001700*                       --- KEY FIELDS ---
001800     05  CAT-ID                      PIC 9(06).
001900     05  CAT-USER-ID                 PIC 9(06).
002000     05  CAT-MONTH                   PIC X(07).
002100     05  CAT-MONTH-BRK  REDEFINES CAT-MONTH.
002200         10  CAT-MONTH-YYYY           PIC X(04).
002300         10  CAT-MONTH-DASH           PIC X(01).
002400         10  CAT-MONTH-MM             PIC X(02).
002500*                       --- DESCRIPTIVE FIELDS ---
002600     05  CAT-NAME                    PIC X(30).
002700     05  CAT-TYPE                    PIC X(07).
002800         88  CAT-IS-NEED                   VALUE 'NEED'.
002900         88  CAT-IS-WANT                   VALUE 'WANT'.
003000         88  CAT-IS-SAVINGS                VALUE 'SAVINGS'.
003100*                       --- AMOUNT FIELDS ---
003200     05  CAT-PLANNED                 PIC S9(7)V99.
003300     05  CAT-ACTUAL                  PIC S9(7)V99.
003400*                       --- PRESENTATION-ONLY FIELDS ---
003500*                       NOT USED BY ANY PARAGRAPH IN THIS SYSTEM
003600     05  CAT-ICON                    PIC X(12).
003700     05  CAT-COLOR                   PIC X(07).
