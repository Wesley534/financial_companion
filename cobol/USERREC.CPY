000100******************************************************************
000200*                        U S E R R E C . C P Y                 *
000300*   USER MASTER RECORD LAYOUT -- ONE ENTRY PER SMARTBUDGET USER *
000400*   COPY INTO THE FD FOR USER-MASTER WHEREVER THE FILE IS OPEN. *
000500******************************************************************
000600*   CHANGE LOG                                                  *
000700*   DATE       BY   REQUEST    DESCRIPTION                      *
000800*   ---------- ---- ---------- -------------------------------- *
000900*   03/11/94   RWK  REQ-0118   ORIGINAL LAYOUT - CARVED OUT OF   *
001000*                              THE OLD FLAT CUSTOMER-PROFILE REC *
001100*   09/02/98   LDP  REQ-0447   ADDED AI-INSIGHTS-FLAG FOR THE    *
001200*                              NEW INSIGHTS SUBSYSTEM            *
001300******************************************************************
001400 01  USER-RECORD.
001500*                       --- KEY FIELD ---
001600     05  USER-ID                     PIC 9(06).
001700*                       --- PROFILE FIELDS ---
001800     05  USER-NAME                   PIC X(30).
001900     05  USER-CURRENCY               PIC X(03).
002000         88  USR-CCY-IS-USD               VALUE 'USD'.
002100*                       --- SWITCH BYTES (Y/N ONLY) ---
002200     05  SETUP-COMPLETE-FLAG         PIC X(01).
002300         88  USR-SETUP-DONE                VALUE 'Y'.
002400         88  USR-SETUP-NOT-DONE            VALUE 'N'.
002500     05  AUTO-CAT-FLAG               PIC X(01).
002600         88  USR-AUTO-CAT-ON               VALUE 'Y'.
002700     05  STRICT-MODE-FLAG            PIC X(01).
002800         88  USR-STRICT-ON                 VALUE 'Y'.
002900     05  AI-INSIGHTS-FLAG            PIC X(01).
003000         88  USR-AI-INSIGHTS-ON            VALUE 'Y'.
003100*                       --- PAD TO STANDARD 44-BYTE RECORD ---
003200     05  FILLER                      PIC X(01).
