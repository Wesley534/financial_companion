000100******************************************************************
000200*                        B U D G R E C . C P Y                 *
000300*   BUDGET MASTER RECORD -- ONE ENTRY PER USER PER CALENDAR     *
000400*   MONTH.  KEYED BY BUD-USER-ID / BUD-MONTH ASCENDING.         *
000500******************************************************************
000600*   CHANGE LOG                                                  *
000700*   DATE       BY   REQUEST    DESCRIPTION                      *
000800*   ---------- ---- ---------- -------------------------------- *
000900*   03/11/94   RWK  REQ-0118   ORIGINAL LAYOUT.                  *
001000*   11/30/98   LDP  REQ-0461   Y2K -- SPLIT BUD-MONTH OUT AS A   *
001100*                              4-DIGIT YEAR / 2-DIGIT MONTH      *
001200*                              GROUP VIA BUD-MONTH-BRK REDEFINES.*
001300******************************************************************
001400 01  BUDGET-RECORD.
001500*                       --- KEY FIELDS ---
001600     05  BUD-USER-ID                 PIC 9(06).
001700     05  BUD-MONTH                   PIC X(07).
001800     05  BUD-MONTH-BRK  REDEFINES BUD-MONTH.
001900         10  BUD-MONTH-YYYY           PIC X(04).
002000         10  BUD-MONTH-DASH           PIC X(01).
002100         10  BUD-MONTH-MM             PIC X(02).
002200*                       --- AMOUNT FIELDS (ZONED DECIMAL) ---
002300     05  BUD-INCOME                  PIC S9(7)V99.
002400     05  BUD-START-BAL                PIC S9(7)V99.
002500     05  BUD-FREE-TO-SPEND            PIC S9(7)V99.
002600     05  BUD-TOT-PLANNED              PIC S9(7)V99.
002700     05  BUD-TOT-ACTUAL               PIC S9(7)V99.
002800     05  BUD-TOT-DIFFERENCE           PIC S9(7)V99.
002900*                       --- PAD TO STANDARD 72-BYTE RECORD ---
003000     05  FILLER                      PIC X(05).
